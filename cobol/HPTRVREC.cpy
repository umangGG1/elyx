000100*****************************************************************
000200* HPTRVREC                                                      *
000300* RECORD LAYOUT FOR THE CLIENT TRAVEL CALENDAR FILE (DD TRAVEL /*
000400* WORK FILE TRVWORK).  PERIODS THE CLIENT IS AWAY FROM HOME,    *
000500* SOME OF WHICH RESTRICT BOOKING TO REMOTE-CAPABLE ACTIVITIES.  *
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG                                                *
000800*-----------------------------------------------------------------
000900* 03/11/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001000*****************************************************************
001100 01  TRAVEL-RECORD.
001200     05  TRV-ID                  PIC X(08).
001300     05  TRV-START-DATE          PIC 9(08).
001400     05  TRV-START-DATE-R REDEFINES TRV-START-DATE.
001500         10  TRV-START-CCYY      PIC 9(04).
001600         10  TRV-START-MM        PIC 9(02).
001700         10  TRV-START-DD        PIC 9(02).
001800     05  TRV-END-DATE            PIC 9(08).
001900     05  TRV-LOCATION            PIC X(30).
002000     05  TRV-REMOTE-ONLY         PIC X(01).
002100         88  TRV-IS-REMOTE-ONLY      VALUE "Y".
002200*****************************************************************
002300* TRAVEL-RECORD IS 55 BYTES                                     *
002400*****************************************************************
