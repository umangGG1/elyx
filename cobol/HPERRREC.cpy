000100*****************************************************************
000200* HPERRREC                                                      *
000300* RECORD LAYOUT FOR THE INPUT ERROR LISTING FILE (DD ERRORS).   *
000400* ONE RECORD FOR EVERY ACTIVITY, SPECIALIST, EQUIPMENT OR       *
000500* TRAVEL RECORD REJECTED BY HPSEDIT, CARRYING THE SOURCE FILE,  *
000600* THE REASON, AND THE ORIGINAL RECORD IMAGE (PATERR-STYLE).     *
000700*-----------------------------------------------------------------
000800* MAINTENANCE LOG                                                *
000900*-----------------------------------------------------------------
001000* 03/12/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001100*****************************************************************
001200 01  ERROR-LISTING-RECORD.
001300     05  ERR-SOURCE-FILE         PIC X(11).
001400         88  ERR-FROM-ACTIVITIES     VALUE "ACTIVITIES ".
001500         88  ERR-FROM-SPECIALISTS    VALUE "SPECIALISTS".
001600         88  ERR-FROM-EQUIPMENT      VALUE "EQUIPMENT  ".
001700         88  ERR-FROM-TRAVEL         VALUE "TRAVEL     ".
001800     05  ERR-REASON              PIC X(60).
001900     05  ERR-RECORD-IMAGE        PIC X(151).
002000*****************************************************************
002100* ERROR-LISTING-RECORD IS 222 BYTES                             *
002200*****************************************************************
