000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HPSTRIM.
000400 AUTHOR. R GUTIERREZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/88.
000700 DATE-COMPILED. 03/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*   SMALL CALLED UTILITY - TWO SERVICES FOR THE SCHEDULING SUITE:
001200*     FUNCTION "L" - RETURN THE TRIMMED (NON-SPACE) LENGTH OF A
001300*                    255-BYTE FIELD, CARRIED OVER FROM THE OLD
001400*                    STRLTH ROUTINE.
001500*     FUNCTION "P" - COMPARE THE FIRST 3 CHARACTERS OF TWO
001600*                    8-CHARACTER ACTIVITY IDS, USED BY HPSSCOR
001700*                    TO AWARD THE SAME-FAMILY GROUPING BONUS
001800*                    (ACTIVITIES SHARING AN ID PREFIX ARE TREATED
001900*                    AS THE SAME PROGRAM, E.G. "CAR-AM1" AND
002000*                    "CAR-PM1").
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 03/14/88 TK  INITIAL RELEASE - TEXT LENGTH/COMPARE UTILITY
002500* 03/14/97 JS  REBUILT FROM STRLTH FOR SCHEDULING REWRITE SC-0410
002600* 09/02/98 RG  ADDED FUNCTION "P" ID-PREFIX COMPARE SERVICE
002700* 02/11/99 RG  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, N/C
002800* 01/16/02 MM  REMARKS CLARIFIED - PREFIX COMPARE IS A FIXED
002900*              3-CHARACTER WIDTH, NOT THE FULL 8-CHARACTER ID,
003000*              NO LOGIC CHANGE
003100* 09/08/03 DL  CURRENT FUNCTION NOW TRACKED IN PARA-NAME FOR
003200*              EASIER TRACING WHEN THE CALLER'S DUMP FIRES, SC-0571
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400* STANDALONE SCAN FIELDS AND PARAGRAPH-NAME BREADCRUMB - SAME
004500* 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH COUNTERS.
004600 77  L                           PIC S9(4) COMP.
004700 77  WS-SCAN-IX                  PIC S9(4) COMP.
004800 77  WS-SCAN-SW                  PIC X(01).
004900     88  WS-CHAR-FOUND               VALUE "Y".
005000     88  WS-CHAR-NOT-FOUND           VALUE "N".
005100 77  PARA-NAME                   PIC X(20) VALUE SPACES.
005200 01  MISC-FIELDS.
005300     05 WS-WORK-TXT              PIC X(255).
005400     05 WS-WORK-TXT-R REDEFINES WS-WORK-TXT.
005500         10 WS-WORK-TXT-FIRST3   PIC X(03).
005600         10 FILLER               PIC X(252).
005700
005800 01  WS-COMPARE-FIELDS.
005900     05 WS-ID-1                  PIC X(08).
006000     05 WS-ID-1-R REDEFINES WS-ID-1.
006100         10 WS-ID-1-PREFIX       PIC X(03).
006200         10 FILLER               PIC X(05).
006300     05 WS-ID-2                  PIC X(08).
006400     05 WS-ID-2-R REDEFINES WS-ID-2.
006500         10 WS-ID-2-PREFIX       PIC X(03).
006600         10 FILLER               PIC X(05).
006700     05 FILLER                   PIC X(04).
006800
006900 LINKAGE SECTION.
007000 01  FUNCTION-SW                 PIC X(01).
007100     88 FN-TRIM-LENGTH               VALUE "L".
007200     88 FN-PREFIX-COMPARE            VALUE "P".
007300 01  TEXT1                       PIC X(255).
007400 01  TEXT2                       PIC X(255).
007500 01  RETURN-LTH                  PIC S9(4) COMP.
007600 01  PREFIX-MATCH-SW             PIC X(01).
007700     88  PREFIX-MATCHES              VALUE "Y".
007800     88  PREFIX-NO-MATCH              VALUE "N".
007900
008000 PROCEDURE DIVISION USING FUNCTION-SW, TEXT1, TEXT2,
008100                           RETURN-LTH, PREFIX-MATCH-SW.
008200 000-MAINLINE.
008300     MOVE "000-MAINLINE" TO PARA-NAME.
008400     IF FN-TRIM-LENGTH
008500         PERFORM 100-TRIM-LENGTH THRU 100-EXIT
008600     ELSE IF FN-PREFIX-COMPARE
008700         PERFORM 200-PREFIX-COMPARE THRU 200-EXIT.
008800     GOBACK.
008900 000-EXIT.
009000     EXIT.
009100
009200 100-TRIM-LENGTH.
009300     MOVE "100-TRIM-LENGTH" TO PARA-NAME.
009400*  SCAN BACKWARD FROM THE END OF THE FIELD FOR THE LAST
009500*  NON-SPACE CHARACTER - REPLACES THE OLD STRLTH REVERSE/
009600*  INSPECT TRICK SO THE MODULE NEEDS NO INTRINSIC FUNCTIONS.
009700     MOVE TEXT1 TO WS-WORK-TXT.
009800     MOVE 255 TO WS-SCAN-IX.
009900     MOVE "N" TO WS-SCAN-SW.
010000     PERFORM 110-SCAN-BACK THRU 110-EXIT
010100         UNTIL WS-SCAN-IX < 1 OR WS-CHAR-FOUND.
010200     MOVE WS-SCAN-IX TO RETURN-LTH.
010300 100-EXIT.
010400     EXIT.
010500
010600 110-SCAN-BACK.
010700     IF WS-WORK-TXT(WS-SCAN-IX:1) NOT = SPACE
010800         MOVE "Y" TO WS-SCAN-SW
010900     ELSE
011000         SUBTRACT 1 FROM WS-SCAN-IX.
011100 110-EXIT.
011200     EXIT.
011300
011400 200-PREFIX-COMPARE.
011500     MOVE "200-PREFIX-COMPARE" TO PARA-NAME.
011600     MOVE "N" TO PREFIX-MATCH-SW.
011700     MOVE TEXT1(1:8) TO WS-ID-1.
011800     MOVE TEXT2(1:8) TO WS-ID-2.
011900     IF WS-ID-1-PREFIX = WS-ID-2-PREFIX
012000        MOVE "Y" TO PREFIX-MATCH-SW.
012100 200-EXIT.
012200     EXIT.
