000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HPSEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/88.
000700 DATE-COMPILED. 03/18/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*
001200*          THIS IS THE FIRST JOB STEP OF THE HEALTH PROGRAM
001300*          ACTIVITY SCHEDULING SUITE.  IT EDITS THE FIVE RAW
001400*          INPUT FILES SUPPLIED BY THE CLIENT SERVICES SYSTEM -
001500*          ACTIVITIES, SPECIALISTS, EQUIPMENT, TRAVEL AND THE
001600*          RUN CONTROL CARD - AND PRODUCES FIVE SCRUBBED WORK
001700*          FILES FOR HPSGRDY/HPSBAL, PLUS ONE ERROR LISTING OF
001800*          EVERY RECORD THAT FAILED EDIT.
001900*
002000*          EACH OF THE FIVE INPUT STREAMS IS EDITED AND WRITTEN
002100*          INDEPENDENTLY, IN THE ORDER ACTIVITIES, SPECIALISTS,
002200*          EQUIPMENT, TRAVEL, CONTROL.  AN EMPTY CONTROL FILE IS
002300*          FATAL SINCE NO HORIZON CAN BE COMPUTED WITHOUT IT.
002400*
002500*                INPUT FILES  -  ACTIVITIES, SPECIALISTS,
002600*                                 EQUIPMENT, TRAVEL, CONTROL
002700*                WORK FILES   -  ACTWORK, SPCWORK, EQPWORK,
002800*                                 TRVWORK, CTLWORK
002900*                ERROR FILE   -  ERRORS
003000*                DUMP FILE    -  SYSOUT
003100******************************************************************
003200*-----------------------------------------------------------------
003300* CHANGE LOG
003400*-----------------------------------------------------------------
003500* 03/18/88 TK  INITIAL RELEASE - DAILY ACTIVITY EDIT PROGRAM
003600* 03/18/97 JS  REWRITTEN - SCHEDULING REWRITE REQ SC-0410, BUILT
003700*              FROM DALYEDIT SKELETON (NO VSAM/DB2 LOOKUPS NEEDED)
003800* 06/02/97 JS  ADDED SPECIALIST AVAILABILITY-BLOCK RANGE EDITS
003900* 09/09/97 JS  ADDED EQUIPMENT MAINTENANCE-WINDOW RANGE EDITS
004000* 02/14/98 RG  ADDED TRAVEL WINDOW EDIT PER SC-0440
004100* 08/02/98 RG  TIGHTENED ACTIVITY FREQ-PATTERN CROSS EDITS
004200* 11/19/98 RG  ADDED CONTROL-FILE EMPTY CHECK / ABEND PER SC-0462
004300* 02/11/99 RG  Y2K SWEEP - CONFIRMED ALL DATE FIELDS 8-DIGIT CCYY,
004400*              NO 2-DIGIT YEAR LOGIC ANYWHERE IN THIS PROGRAM
004500* 05/22/00 MM  ERROR-REASON TEXT ON THE AVAILABILITY-BLOCK AND
004600*              MAINTENANCE-WINDOW EDITS NOW NAMES THE FAILING ID
004700* 09/08/03 DL  SUBSCRIPTS, EOF SWITCHES AND THE ABEND BREADCRUMB
004800*              FIELDS MOVED TO STANDALONE 77-LEVELS, MATCHING THE
004900*              OLDER PATSRCH/TRMTSRCH HOUSEKEEPING STYLE, SC-0571
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800         ASSIGN TO UT-S-SYSOUT
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT ACTIVITIES
006200         ASSIGN TO UT-S-ACTIVTY
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS OFCODE.
006500
006600     SELECT SPECIALISTS
006700         ASSIGN TO UT-S-SPCLIST
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS OFCODE.
007000
007100     SELECT EQUIPMENT
007200         ASSIGN TO UT-S-EQUIPMT
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS OFCODE.
007500
007600     SELECT TRAVEL
007700         ASSIGN TO UT-S-TRAVEL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS OFCODE.
008000
008100     SELECT CONTROL
008200         ASSIGN TO UT-S-CONTROL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS OFCODE.
008500
008600     SELECT ACTWORK
008700         ASSIGN TO UT-S-ACTWORK
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS OFCODE.
009000
009100     SELECT SPCWORK
009200         ASSIGN TO UT-S-SPCWORK
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS OFCODE.
009500
009600     SELECT EQPWORK
009700         ASSIGN TO UT-S-EQPWORK
009800         ACCESS MODE IS SEQUENTIAL
009900         FILE STATUS IS OFCODE.
010000
010100     SELECT TRVWORK
010200         ASSIGN TO UT-S-TRVWORK
010300         ACCESS MODE IS SEQUENTIAL
010400         FILE STATUS IS OFCODE.
010500
010600     SELECT CTLWORK
010700         ASSIGN TO UT-S-CTLWORK
010800         ACCESS MODE IS SEQUENTIAL
010900         FILE STATUS IS OFCODE.
011000
011100     SELECT ERRORS
011200         ASSIGN TO UT-S-ERRORS
011300         ACCESS MODE IS SEQUENTIAL
011400         FILE STATUS IS OFCODE.
011500
011600 DATA DIVISION.
011700 FILE SECTION.
011800 FD  SYSOUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 130 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SYSOUT-REC.
012400 01  SYSOUT-REC                  PIC X(130).
012500
012600 FD  ACTIVITIES
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 106 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS ACT-IN-REC.
013200 01  ACT-IN-REC                  PIC X(106).
013300
013400 FD  SPECIALISTS
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 151 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS SPC-IN-REC.
014000 01  SPC-IN-REC                  PIC X(151).
014100
014200 FD  EQUIPMENT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 145 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS EQP-IN-REC.
014800 01  EQP-IN-REC                  PIC X(145).
014900
015000 FD  TRAVEL
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 55 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS TRV-IN-REC.
015600 01  TRV-IN-REC                  PIC X(55).
015700
015800 FD  CONTROL
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 11 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS CTL-IN-REC.
016400 01  CTL-IN-REC                  PIC X(11).
016500
016600 FD  ACTWORK
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 106 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS ACT-OUT-REC.
017200 01  ACT-OUT-REC                 PIC X(106).
017300
017400 FD  SPCWORK
017500     RECORDING MODE IS F
017600     LABEL RECORDS ARE STANDARD
017700     RECORD CONTAINS 151 CHARACTERS
017800     BLOCK CONTAINS 0 RECORDS
017900     DATA RECORD IS SPC-OUT-REC.
018000 01  SPC-OUT-REC                 PIC X(151).
018100
018200 FD  EQPWORK
018300     RECORDING MODE IS F
018400     LABEL RECORDS ARE STANDARD
018500     RECORD CONTAINS 145 CHARACTERS
018600     BLOCK CONTAINS 0 RECORDS
018700     DATA RECORD IS EQP-OUT-REC.
018800 01  EQP-OUT-REC                 PIC X(145).
018900
019000 FD  TRVWORK
019100     RECORDING MODE IS F
019200     LABEL RECORDS ARE STANDARD
019300     RECORD CONTAINS 55 CHARACTERS
019400     BLOCK CONTAINS 0 RECORDS
019500     DATA RECORD IS TRV-OUT-REC.
019600 01  TRV-OUT-REC                 PIC X(55).
019700
019800 FD  CTLWORK
019900     RECORDING MODE IS F
020000     LABEL RECORDS ARE STANDARD
020100     RECORD CONTAINS 11 CHARACTERS
020200     BLOCK CONTAINS 0 RECORDS
020300     DATA RECORD IS CTL-OUT-REC.
020400 01  CTL-OUT-REC                 PIC X(11).
020500
020600 FD  ERRORS
020700     RECORDING MODE IS F
020800     LABEL RECORDS ARE STANDARD
020900     RECORD CONTAINS 222 CHARACTERS
021000     BLOCK CONTAINS 0 RECORDS
021100     DATA RECORD IS ERR-OUT-REC.
021200 01  ERR-OUT-REC                 PIC X(222).
021300
021400 WORKING-STORAGE SECTION.
021500 01  FILE-STATUS-CODES.
021600     05  OFCODE                  PIC X(02).
021700         88  CODE-WRITE              VALUE SPACES.
021800
021900 COPY HPACTREC.
022000 COPY HPSPCREC.
022100 COPY HPEQPREC.
022200 COPY HPTRVREC.
022300 COPY HPCTLREC.
022400 COPY HPERRREC.
022500
022600 01  WS-TODAY-DATE               PIC 9(06).
022700 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
022800     05  WS-TODAY-YY             PIC 9(02).
022900     05  WS-TODAY-MM             PIC 9(02).
023000     05  WS-TODAY-DD             PIC 9(02).
023100
023200 01  WS-DUMP-LINE.
023300     05  WS-DUMP-PGM             PIC X(08) VALUE "HPSEDIT".
023400     05  FILLER                  PIC X(02) VALUE SPACES.
023500     05  WS-DUMP-REASON          PIC X(40).
023600     05  FILLER                  PIC X(80) VALUE SPACES.
023700 01  WS-DUMP-LINE-R REDEFINES WS-DUMP-LINE.
023800     05  FILLER                  PIC X(130).
023900
024000 01  WS-COUNT-BLOCK.
024100     05  WS-ACT-READ             PIC 9(05) COMP.
024200     05  WS-ACT-WRITTEN          PIC 9(05) COMP.
024300     05  WS-ACT-ERRORS           PIC 9(05) COMP.
024400     05  WS-SPC-READ             PIC 9(05) COMP.
024500     05  WS-SPC-WRITTEN          PIC 9(05) COMP.
024600     05  WS-SPC-ERRORS           PIC 9(05) COMP.
024700     05  WS-EQP-READ             PIC 9(05) COMP.
024800     05  WS-EQP-WRITTEN          PIC 9(05) COMP.
024900     05  WS-EQP-ERRORS           PIC 9(05) COMP.
025000     05  WS-TRV-READ             PIC 9(05) COMP.
025100     05  WS-TRV-WRITTEN          PIC 9(05) COMP.
025200     05  WS-TRV-ERRORS           PIC 9(05) COMP.
025300     05  WS-CTL-ERRORS           PIC 9(05) COMP.
025400 01  WS-COUNT-BLOCK-R REDEFINES WS-COUNT-BLOCK.
025500     05  FILLER                  PIC X(26).
025600
025700* STANDALONE SUBSCRIPTS, ABEND BREADCRUMB AND EOF SWITCHES - SAME
025800* 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH/TRMTSRCH MODULES.
025900 77  PARA-NAME                   PIC X(20).
026000 77  ACT-DAY-IX                  PIC S9(4) COMP.
026100 77  SPC-AVAIL-IX                PIC S9(4) COMP.
026200 77  EQP-MAINT-IX                PIC S9(4) COMP.
026300 77  ABEND-REASON                PIC X(40).
026400 77  ACT-MORE-DATA-SW            PIC X(01).
026500     88  NO-MORE-ACT                 VALUE "N".
026600 77  SPC-MORE-DATA-SW            PIC X(01).
026700     88  NO-MORE-SPC                 VALUE "N".
026800 77  EQP-MORE-DATA-SW            PIC X(01).
026900     88  NO-MORE-EQP                 VALUE "N".
027000 77  TRV-MORE-DATA-SW            PIC X(01).
027100     88  NO-MORE-TRV                 VALUE "N".
027200 77  CTL-MORE-DATA-SW            PIC X(01).
027300     88  NO-MORE-CTL                 VALUE "N".
027400 77  ERROR-FOUND-SW              PIC X(01).
027500     88  RECORD-ERROR-FOUND          VALUE "Y".
027600     88  VALID-RECORD                VALUE "N".
027700
027800 PROCEDURE DIVISION.
027900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028000     PERFORM 100-MAINLINE THRU 100-EXIT.
028100     PERFORM 999-CLEANUP THRU 999-EXIT.
028200     MOVE +0 TO RETURN-CODE.
028300     GOBACK.
028400
028500 000-HOUSEKEEPING.
028600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028700     DISPLAY "******** BEGIN JOB HPSEDIT ********".
028800     ACCEPT WS-TODAY-DATE FROM DATE.
028900     INITIALIZE WS-COUNT-BLOCK.
029000     OPEN INPUT ACTIVITIES, SPECIALISTS, EQUIPMENT, TRAVEL,
029100               CONTROL.
029200     OPEN OUTPUT ACTWORK, SPCWORK, EQPWORK, TRVWORK, CTLWORK,
029300               ERRORS, SYSOUT.
029400 000-EXIT.
029500     EXIT.
029600
029700 100-MAINLINE.
029800     PERFORM 200-EDIT-ACTIVITIES THRU 200-EXIT.
029900     PERFORM 400-EDIT-SPECIALISTS THRU 400-EXIT.
030000     PERFORM 600-EDIT-EQUIPMENT THRU 600-EXIT.
030100     PERFORM 800-EDIT-TRAVEL THRU 800-EXIT.
030200     PERFORM 950-EDIT-CONTROL THRU 950-EXIT.
030300 100-EXIT.
030400     EXIT.
030500
030600 200-EDIT-ACTIVITIES.
030700     MOVE "200-EDIT-ACTIVITIES" TO PARA-NAME.
030800     MOVE "Y" TO ACT-MORE-DATA-SW.
030900     PERFORM 210-READ-ACTIVITIES THRU 210-EXIT.
031000     PERFORM 220-PROCESS-ONE-ACT THRU 220-EXIT
031100         UNTIL NO-MORE-ACT.
031200 200-EXIT.
031300     EXIT.
031400
031500 210-READ-ACTIVITIES.
031600     READ ACTIVITIES INTO ACTIVITY-RECORD
031700         AT END MOVE "N" TO ACT-MORE-DATA-SW
031800         GO TO 210-EXIT
031900     END-READ.
032000     ADD 1 TO WS-ACT-READ.
032100 210-EXIT.
032200     EXIT.
032300
032400 220-PROCESS-ONE-ACT.
032500     PERFORM 300-ACTIVITY-EDITS THRU 300-EXIT.
032600     IF RECORD-ERROR-FOUND
032700         MOVE "ACTIVITIES " TO ERR-SOURCE-FILE
032800         MOVE ACTIVITY-RECORD TO ERR-RECORD-IMAGE
032900         WRITE ERR-OUT-REC FROM ERROR-LISTING-RECORD
033000         ADD 1 TO WS-ACT-ERRORS
033100     ELSE
033200         WRITE ACT-OUT-REC FROM ACTIVITY-RECORD
033300         ADD 1 TO WS-ACT-WRITTEN.
033400     PERFORM 210-READ-ACTIVITIES THRU 210-EXIT.
033500 220-EXIT.
033600     EXIT.
033700
033800 300-ACTIVITY-EDITS.
033900     MOVE "N" TO ERROR-FOUND-SW.
034000     IF ACT-ID = SPACES
034100         MOVE "*** BLANK ACTIVITY ID" TO ERR-REASON
034200         MOVE "Y" TO ERROR-FOUND-SW
034300         GO TO 300-EXIT.
034400
034500     IF NOT ACT-TYPE-VALID
034600         MOVE "*** INVALID ACTIVITY TYPE CODE" TO ERR-REASON
034700         MOVE "Y" TO ERROR-FOUND-SW
034800         GO TO 300-EXIT.
034900
035000     IF NOT ACT-PRIORITY-VALID
035100         MOVE "*** PRIORITY NOT IN RANGE 1-5" TO ERR-REASON
035200         MOVE "Y" TO ERROR-FOUND-SW
035300         GO TO 300-EXIT.
035400
035500     IF NOT ACT-FREQ-VALID
035600         MOVE "*** INVALID FREQUENCY PATTERN CODE" TO
035700             ERR-REASON
035800         MOVE "Y" TO ERROR-FOUND-SW
035900         GO TO 300-EXIT.
036000
036100     IF ACT-DURATION-MIN < 5 OR ACT-DURATION-MIN > 480
036200         MOVE "*** DURATION NOT IN RANGE 5-480 MINUTES" TO
036300             ERR-REASON
036400         MOVE "Y" TO ERROR-FOUND-SW
036500         GO TO 300-EXIT.
036600
036700     IF ACT-FREQ-COUNT < 1
036800         MOVE "*** FREQUENCY COUNT MUST BE AT LEAST 1" TO
036900             ERR-REASON
037000         MOVE "Y" TO ERROR-FOUND-SW
037100         GO TO 300-EXIT.
037200
037300     IF ACT-FREQ-WEEKLY AND ACT-FREQ-COUNT > 7
037400         MOVE "*** WEEKLY FREQUENCY COUNT EXCEEDS 7" TO
037500             ERR-REASON
037600         MOVE "Y" TO ERROR-FOUND-SW
037700         GO TO 300-EXIT.
037800
037900     IF ACT-FREQ-MONTHLY AND ACT-FREQ-COUNT > 31
038000         MOVE "*** MONTHLY FREQUENCY COUNT EXCEEDS 31" TO
038100             ERR-REASON
038200         MOVE "Y" TO ERROR-FOUND-SW
038300         GO TO 300-EXIT.
038400
038500     IF ACT-FREQ-DAILY AND ACT-PREF-DAY-CNT NOT = ZERO
038600         MOVE "*** DAILY PATTERN MUST HAVE NO PREF DAYS" TO
038700             ERR-REASON
038800         MOVE "Y" TO ERROR-FOUND-SW
038900         GO TO 300-EXIT.
039000
039100     IF ACT-FREQ-CUSTOM AND ACT-INTERVAL-DAYS < 1
039200         MOVE "*** CUSTOM PATTERN REQUIRES INTERVAL-DAYS" TO
039300             ERR-REASON
039400         MOVE "Y" TO ERROR-FOUND-SW
039500         GO TO 300-EXIT.
039600
039700     IF NOT ACT-FREQ-CUSTOM AND ACT-INTERVAL-DAYS NOT = ZERO
039800         MOVE "*** INTERVAL-DAYS MUST BE ZERO EXCEPT
039900-              "CUSTOM" TO ERR-REASON
040000         MOVE "Y" TO ERROR-FOUND-SW
040100         GO TO 300-EXIT.
040200
040300     IF ACT-WINDOW-PRESENT AND
040400             ACT-WINDOW-END NOT > ACT-WINDOW-START
040500         MOVE "*** WINDOW END NOT AFTER WINDOW START" TO
040600             ERR-REASON
040700         MOVE "Y" TO ERROR-FOUND-SW
040800         GO TO 300-EXIT.
040900
041000     IF ACT-PREF-DAY-CNT > 0
041100         PERFORM 310-CHECK-PREF-DAYS THRU 310-EXIT
041200             VARYING ACT-DAY-IX FROM 1 BY 1
041300             UNTIL ACT-DAY-IX > ACT-PREF-DAY-CNT
041400                OR RECORD-ERROR-FOUND.
041500 300-EXIT.
041600     EXIT.
041700
041800 310-CHECK-PREF-DAYS.
041900     IF ACT-PREF-DAY(ACT-DAY-IX) > 6
042000         MOVE "*** PREFERRED DAY NOT IN RANGE 0-6" TO
042100             ERR-REASON
042200         MOVE "Y" TO ERROR-FOUND-SW.
042300 310-EXIT.
042400     EXIT.
042500
042600 400-EDIT-SPECIALISTS.
042700     MOVE "400-EDIT-SPECIALISTS" TO PARA-NAME.
042800     MOVE "Y" TO SPC-MORE-DATA-SW.
042900     PERFORM 410-READ-SPECIALISTS THRU 410-EXIT.
043000     PERFORM 420-PROCESS-ONE-SPC THRU 420-EXIT
043100         UNTIL NO-MORE-SPC.
043200 400-EXIT.
043300     EXIT.
043400
043500 410-READ-SPECIALISTS.
043600     READ SPECIALISTS INTO SPECIALIST-RECORD
043700         AT END MOVE "N" TO SPC-MORE-DATA-SW
043800         GO TO 410-EXIT
043900     END-READ.
044000     ADD 1 TO WS-SPC-READ.
044100 410-EXIT.
044200     EXIT.
044300
044400 420-PROCESS-ONE-SPC.
044500     PERFORM 500-SPECIALIST-EDITS THRU 500-EXIT.
044600     IF RECORD-ERROR-FOUND
044700         MOVE "SPECIALISTS" TO ERR-SOURCE-FILE
044800         MOVE SPECIALIST-RECORD TO ERR-RECORD-IMAGE
044900         WRITE ERR-OUT-REC FROM ERROR-LISTING-RECORD
045000         ADD 1 TO WS-SPC-ERRORS
045100     ELSE
045200         WRITE SPC-OUT-REC FROM SPECIALIST-RECORD
045300         ADD 1 TO WS-SPC-WRITTEN.
045400     PERFORM 410-READ-SPECIALISTS THRU 410-EXIT.
045500 420-EXIT.
045600     EXIT.
045700
045800 500-SPECIALIST-EDITS.
045900     MOVE "N" TO ERROR-FOUND-SW.
046000     IF SPC-ID = SPACES
046100         MOVE "*** BLANK SPECIALIST ID" TO ERR-REASON
046200         MOVE "Y" TO ERROR-FOUND-SW
046300         GO TO 500-EXIT.
046400
046500     IF NOT (SPC-TRAINER OR SPC-DIETITIAN OR SPC-THERAPIST
046600             OR SPC-PHYSICIAN OR SPC-ALLIED)
046700         MOVE "*** INVALID SPECIALIST TYPE CODE" TO ERR-REASON
046800         MOVE "Y" TO ERROR-FOUND-SW
046900         GO TO 500-EXIT.
047000
047100     IF SPC-AVAIL-CNT < 1 OR SPC-AVAIL-CNT > 7
047200         MOVE "*** AVAILABILITY COUNT NOT IN RANGE 1-7" TO
047300             ERR-REASON
047400         MOVE "Y" TO ERROR-FOUND-SW
047500         GO TO 500-EXIT.
047600
047700     IF SPC-DAYSOFF-CNT > 5
047800         MOVE "*** DAYS-OFF COUNT EXCEEDS 5" TO ERR-REASON
047900         MOVE "Y" TO ERROR-FOUND-SW
048000         GO TO 500-EXIT.
048100
048200     IF SPC-MAX-CONCURRENT < 1
048300         MOVE "*** MAX-CONCURRENT MUST BE AT LEAST 1" TO
048400             ERR-REASON
048500         MOVE "Y" TO ERROR-FOUND-SW
048600         GO TO 500-EXIT.
048700
048800     PERFORM 510-CHECK-AVAIL-TABLE THRU 510-EXIT
048900         VARYING SPC-AVAIL-IX FROM 1 BY 1
049000         UNTIL SPC-AVAIL-IX > SPC-AVAIL-CNT
049100            OR RECORD-ERROR-FOUND.
049200 500-EXIT.
049300     EXIT.
049400
049500 510-CHECK-AVAIL-TABLE.
049600     IF SPC-AVAIL-DOW(SPC-AVAIL-IX) > 6
049700         MOVE "*** AVAIL BLOCK DAY-OF-WEEK NOT IN 0-6" TO
049800             ERR-REASON
049900         MOVE "Y" TO ERROR-FOUND-SW
050000         GO TO 510-EXIT.
050100
050200     IF SPC-AVAIL-END(SPC-AVAIL-IX) NOT >
050300             SPC-AVAIL-START(SPC-AVAIL-IX)
050400         MOVE "*** AVAIL BLOCK END NOT AFTER BLOCK START" TO
050500             ERR-REASON
050600         MOVE "Y" TO ERROR-FOUND-SW.
050700 510-EXIT.
050800     EXIT.
050900
051000 600-EDIT-EQUIPMENT.
051100     MOVE "600-EDIT-EQUIPMENT" TO PARA-NAME.
051200     MOVE "Y" TO EQP-MORE-DATA-SW.
051300     PERFORM 610-READ-EQUIPMENT THRU 610-EXIT.
051400     PERFORM 620-PROCESS-ONE-EQP THRU 620-EXIT
051500         UNTIL NO-MORE-EQP.
051600 600-EXIT.
051700     EXIT.
051800
051900 610-READ-EQUIPMENT.
052000     READ EQUIPMENT INTO EQUIPMENT-RECORD
052100         AT END MOVE "N" TO EQP-MORE-DATA-SW
052200         GO TO 610-EXIT
052300     END-READ.
052400     ADD 1 TO WS-EQP-READ.
052500 610-EXIT.
052600     EXIT.
052700
052800 620-PROCESS-ONE-EQP.
052900     PERFORM 700-EQUIPMENT-EDITS THRU 700-EXIT.
053000     IF RECORD-ERROR-FOUND
053100         MOVE "EQUIPMENT  " TO ERR-SOURCE-FILE
053200         MOVE EQUIPMENT-RECORD TO ERR-RECORD-IMAGE
053300         WRITE ERR-OUT-REC FROM ERROR-LISTING-RECORD
053400         ADD 1 TO WS-EQP-ERRORS
053500     ELSE
053600         WRITE EQP-OUT-REC FROM EQUIPMENT-RECORD
053700         ADD 1 TO WS-EQP-WRITTEN.
053800     PERFORM 610-READ-EQUIPMENT THRU 610-EXIT.
053900 620-EXIT.
054000     EXIT.
054100
054200 700-EQUIPMENT-EDITS.
054300     MOVE "N" TO ERROR-FOUND-SW.
054400     IF EQP-ID = SPACES
054500         MOVE "*** BLANK EQUIPMENT ID" TO ERR-REASON
054600         MOVE "Y" TO ERROR-FOUND-SW
054700         GO TO 700-EXIT.
054800
054900     IF EQP-MAINT-CNT > 3
055000         MOVE "*** MAINTENANCE WINDOW COUNT EXCEEDS 3" TO
055100             ERR-REASON
055200         MOVE "Y" TO ERROR-FOUND-SW
055300         GO TO 700-EXIT.
055400
055500     IF EQP-MAX-CONCURRENT < 1
055600         MOVE "*** MAX-CONCURRENT MUST BE AT LEAST 1" TO
055700             ERR-REASON
055800         MOVE "Y" TO ERROR-FOUND-SW
055900         GO TO 700-EXIT.
056000
056100     PERFORM 710-CHECK-MAINT-TABLE THRU 710-EXIT
056200         VARYING EQP-MAINT-IX FROM 1 BY 1
056300         UNTIL EQP-MAINT-IX > EQP-MAINT-CNT
056400            OR RECORD-ERROR-FOUND.
056500 700-EXIT.
056600     EXIT.
056700
056800 710-CHECK-MAINT-TABLE.
056900     IF EQP-MAINT-END-DATE(EQP-MAINT-IX) <
057000             EQP-MAINT-START-DATE(EQP-MAINT-IX)
057100         MOVE "*** MAINT WINDOW END BEFORE WINDOW START" TO
057200             ERR-REASON
057300         MOVE "Y" TO ERROR-FOUND-SW.
057400 710-EXIT.
057500     EXIT.
057600
057700 800-EDIT-TRAVEL.
057800     MOVE "800-EDIT-TRAVEL" TO PARA-NAME.
057900     MOVE "Y" TO TRV-MORE-DATA-SW.
058000     PERFORM 810-READ-TRAVEL THRU 810-EXIT.
058100     PERFORM 820-PROCESS-ONE-TRV THRU 820-EXIT
058200         UNTIL NO-MORE-TRV.
058300 800-EXIT.
058400     EXIT.
058500
058600 810-READ-TRAVEL.
058700     READ TRAVEL INTO TRAVEL-RECORD
058800         AT END MOVE "N" TO TRV-MORE-DATA-SW
058900         GO TO 810-EXIT
059000     END-READ.
059100     ADD 1 TO WS-TRV-READ.
059200 810-EXIT.
059300     EXIT.
059400
059500 820-PROCESS-ONE-TRV.
059600     PERFORM 900-TRAVEL-EDITS THRU 900-EXIT.
059700     IF RECORD-ERROR-FOUND
059800         MOVE "TRAVEL     " TO ERR-SOURCE-FILE
059900         MOVE TRAVEL-RECORD TO ERR-RECORD-IMAGE
060000         WRITE ERR-OUT-REC FROM ERROR-LISTING-RECORD
060100         ADD 1 TO WS-TRV-ERRORS
060200     ELSE
060300         WRITE TRV-OUT-REC FROM TRAVEL-RECORD
060400         ADD 1 TO WS-TRV-WRITTEN.
060500     PERFORM 810-READ-TRAVEL THRU 810-EXIT.
060600 820-EXIT.
060700     EXIT.
060800
060900 900-TRAVEL-EDITS.
061000     MOVE "N" TO ERROR-FOUND-SW.
061100     IF TRV-ID = SPACES
061200         MOVE "*** BLANK TRAVEL ID" TO ERR-REASON
061300         MOVE "Y" TO ERROR-FOUND-SW
061400         GO TO 900-EXIT.
061500
061600     IF TRV-END-DATE < TRV-START-DATE
061700         MOVE "*** TRAVEL END DATE BEFORE START DATE" TO
061800             ERR-REASON
061900         MOVE "Y" TO ERROR-FOUND-SW
062000         GO TO 900-EXIT.
062100 900-EXIT.
062200     EXIT.
062300
062400 950-EDIT-CONTROL.
062500     MOVE "950-EDIT-CONTROL" TO PARA-NAME.
062600     READ CONTROL INTO CONTROL-RECORD
062700         AT END
062800             MOVE "*** EMPTY CONTROL FILE" TO ABEND-REASON
062900             GO TO 1000-ABEND-RTN
063000     END-READ.
063100     MOVE "N" TO ERROR-FOUND-SW.
063200     IF CTL-DURATION-DAYS < 1 OR CTL-DURATION-DAYS > 366
063300         MOVE "*** DURATION-DAYS NOT IN RANGE 1-366" TO
063400             ERR-REASON
063500         MOVE "Y" TO ERROR-FOUND-SW.
063600     IF RECORD-ERROR-FOUND
063700         MOVE "CONTROL    " TO ERR-SOURCE-FILE
063800         MOVE CONTROL-RECORD TO ERR-RECORD-IMAGE
063900         WRITE ERR-OUT-REC FROM ERROR-LISTING-RECORD
064000         ADD 1 TO WS-CTL-ERRORS
064100         MOVE "*** CONTROL RECORD FAILED EDIT" TO
064200             ABEND-REASON
064300         GO TO 1000-ABEND-RTN
064400     ELSE
064500         WRITE CTL-OUT-REC FROM CONTROL-RECORD.
064600 950-EXIT.
064700     EXIT.
064800
064900 999-CLEANUP.
065000     MOVE "999-CLEANUP" TO PARA-NAME.
065100     CLOSE ACTIVITIES, SPECIALISTS, EQUIPMENT, TRAVEL, CONTROL,
065200           ACTWORK, SPCWORK, EQPWORK, TRVWORK, CTLWORK,
065300           ERRORS, SYSOUT.
065400     DISPLAY "ACTIVITIES  READ/WRITTEN/ERRORS " WS-ACT-READ "/"
065500             WS-ACT-WRITTEN "/" WS-ACT-ERRORS.
065600     DISPLAY "SPECIALISTS READ/WRITTEN/ERRORS " WS-SPC-READ "/"
065700             WS-SPC-WRITTEN "/" WS-SPC-ERRORS.
065800     DISPLAY "EQUIPMENT   READ/WRITTEN/ERRORS " WS-EQP-READ "/"
065900             WS-EQP-WRITTEN "/" WS-EQP-ERRORS.
066000     DISPLAY "TRAVEL      READ/WRITTEN/ERRORS " WS-TRV-READ "/"
066100             WS-TRV-WRITTEN "/" WS-TRV-ERRORS.
066200     DISPLAY "******** NORMAL END OF JOB HPSEDIT ********".
066300 999-EXIT.
066400     EXIT.
066500
066600 1000-ABEND-RTN.
066700     MOVE ABEND-REASON TO WS-DUMP-REASON.
066800     WRITE SYSOUT-REC FROM WS-DUMP-LINE.
066900     CLOSE ACTIVITIES, SPECIALISTS, EQUIPMENT, TRAVEL, CONTROL,
067000           ACTWORK, SPCWORK, EQPWORK, TRVWORK, CTLWORK,
067100           ERRORS, SYSOUT.
067200     DISPLAY "*** ABNORMAL END OF JOB - HPSEDIT ***" UPON
067300             CONSOLE.
067400     MOVE +16 TO RETURN-CODE.
067500     GOBACK.
