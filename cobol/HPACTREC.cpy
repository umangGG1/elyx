000100*****************************************************************
000200* HPACTREC                                                      *
000300* RECORD LAYOUT FOR THE HEALTH PROGRAM ACTIVITY CATALOG FILE    *
000400* (DD ACTIVITIES / WORK FILE ACTWORK).  ONE RECORD PER ACTIVITY *
000500* IN THE CLIENT'S HEALTH PROGRAM -  MEDICATIONS, FITNESS        *
000600* SESSIONS, THERAPY, CONSULTATIONS AND MEALS.                   *
000700*-----------------------------------------------------------------
000800* MAINTENANCE LOG                                                *
000900*-----------------------------------------------------------------
001000* 03/11/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001100* 08/02/99 RG  Y2K - DATES CONFIRMED 8-DIGIT CCYYMMDD THROUGHOUT *
001200* 05/14/03 MM  ADDED ACT-REMOTE-CAPABLE FOR TELEHEALTH PILOT     *
001300*****************************************************************
001400 01  ACTIVITY-RECORD.
001500     05  ACT-ID                  PIC X(08).
001600     05  ACT-NAME                PIC X(30).
001700     05  ACT-TYPE                PIC X(01).
001800         88  ACT-FITNESS             VALUE "F".
001900         88  ACT-FOOD                VALUE "D".
002000         88  ACT-MEDICATION          VALUE "M".
002100         88  ACT-THERAPY             VALUE "T".
002200         88  ACT-CONSULTATION        VALUE "C".
002300         88  ACT-TYPE-VALID          VALUES "F" "D" "M" "T" "C".
002400     05  ACT-PRIORITY            PIC 9(01).
002500         88  ACT-PRIORITY-VALID      VALUES 1 THRU 5.
002600     05  ACT-FREQ-PATTERN        PIC X(01).
002700         88  ACT-FREQ-DAILY          VALUE "D".
002800         88  ACT-FREQ-WEEKLY         VALUE "W".
002900         88  ACT-FREQ-MONTHLY        VALUE "M".
003000         88  ACT-FREQ-CUSTOM         VALUE "C".
003100         88  ACT-FREQ-VALID          VALUES "D" "W" "M" "C".
003200     05  ACT-FREQ-COUNT          PIC 9(02).
003300     05  ACT-PREF-DAY-CNT        PIC 9(01).
003400     05  ACT-PREF-DAY-TBL.
003500         10  ACT-PREF-DAY        PIC 9(01) OCCURS 7 TIMES.
003600* ACT-PREF-DAY : 0=MONDAY 1=TUESDAY 2=WEDNESDAY 3=THURSDAY
003700*                4=FRIDAY 5=SATURDAY 6=SUNDAY
003800     05  ACT-INTERVAL-DAYS       PIC 9(03).
003900     05  ACT-DURATION-MIN        PIC 9(03).
004000     05  ACT-WINDOW-START        PIC 9(04).
004100         88  ACT-WINDOW-NONE         VALUE ZERO.
004200     05  ACT-WINDOW-START-R REDEFINES ACT-WINDOW-START.
004300         10  ACT-WINDOW-START-HH PIC 9(02).
004400         10  ACT-WINDOW-START-MM PIC 9(02).
004500     05  ACT-WINDOW-END          PIC 9(04).
004600     05  ACT-WINDOW-END-R   REDEFINES ACT-WINDOW-END.
004700         10  ACT-WINDOW-END-HH   PIC 9(02).
004800         10  ACT-WINDOW-END-MM   PIC 9(02).
004900     05  ACT-WINDOW-FLAG         PIC X(01).
005000         88  ACT-WINDOW-PRESENT      VALUE "Y".
005100         88  ACT-WINDOW-ABSENT       VALUE "N".
005200     05  ACT-SPECIALIST-ID       PIC X(08).
005300         88  ACT-NO-SPECIALIST       VALUE SPACES.
005400     05  ACT-EQUIP-CNT           PIC 9(01).
005500     05  ACT-EQUIP-TBL.
005600         10  ACT-EQUIP-ID        PIC X(08) OCCURS 3 TIMES.
005700     05  ACT-LOCATION            PIC X(01).
005800         88  ACT-LOC-HOME            VALUE "H".
005900         88  ACT-LOC-GYM             VALUE "G".
006000         88  ACT-LOC-CLINIC          VALUE "C".
006100         88  ACT-LOC-ANY             VALUE "A".
006200     05  ACT-REMOTE-CAPABLE      PIC X(01).
006300         88  ACT-IS-REMOTE-CAPABLE   VALUE "Y".
006400     05  FILLER                  PIC X(05).
006500*****************************************************************
006600* ACTIVITY-RECORD IS 106 BYTES (101 DATA + 5 FILLER)            *
006700*****************************************************************
