000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HPSCONS.
000400 AUTHOR. R GUTIERREZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/88.
000700 DATE-COMPILED. 04/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*   CALLED HARD-CONSTRAINT CHECKER FOR THE SCHEDULING SUITE.
001200*   GIVEN ONE CANDIDATE (ACTIVITY, DATE, START-TIME) AND THE
001300*   IN-MEMORY SPECIALIST, EQUIPMENT, TRAVEL AND ALREADY-BOOKED
001400*   SLOT TABLES BUILT BY THE CALLING PROGRAM, RUNS THE FIVE
001500*   CONSTRAINT CHECKS IN THE FIXED SHOP ORDER AND RETURNS ON THE
001600*   FIRST FAILURE.  REPLACES THE OLD TRMTUPDT ELIGIBILITY EDITS -
001700*   SAME "STOP ON FIRST VIOLATION" SHAPE, NEW RULES.
001800*
001900*   CHECK ORDER (DO NOT RESEQUENCE - REPORTS DEPEND ON IT):
002000*     1. TIME WINDOW        4. EQUIPMENT (ID / MAINT / CAPACITY)
002100*     2. OVERLAP             5. TRAVEL (REMOTE-ONLY RESTRICTION)
002200*     3. SPECIALIST (ID / DAY OFF / AVAILABILITY BLOCK)
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* 04/02/88 TK  INITIAL RELEASE - ELIGIBILITY CHECK SUBROUTINE
002700* 04/02/97 JS  REBUILT FROM TRMTUPDT ELIGIBILITY LOGIC, REQ SC-0410
002800* 11/14/97 JS  ADDED EQUIPMENT MAINTENANCE-WINDOW SUB-CHECK
002900* 09/09/98 RG  ADDED TRAVEL REMOTE-ONLY SUB-CHECK FOR HPSBAL
003000* 02/18/99 RG  Y2K - ALL DATE COMPARES ARE NOW CCYYMMDD 8-DIGIT
003100*              NUMERIC FIELDS, NO 2-DIGIT YEAR LEFT IN THE MODULE
003200* 07/19/00 MM  TRAVEL SUB-CHECK NOW LOGS THE BLOCKING LEG'S
003300*              ORIGIN/DESTINATION IDS IN THE VERDICT REASON TEXT
003400* 09/08/03 DL  CURRENT CHECK NOW TRACKED IN PARA-NAME FOR EASIER
003500*              TRACING WHEN THE CALLER'S OWN DUMP FIRES, SC-0571
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700
004800* STANDALONE SCAN SWITCHES AND PARAGRAPH-NAME BREADCRUMB - SAME
004900* 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH EOF FLAGS.
005000 77  WS-FOUND-SW              PIC X(01).
005100     88  WS-ITEM-FOUND            VALUE "Y".
005200     88  WS-ITEM-NOT-FOUND        VALUE "N".
005300 77  WS-DAYOFF-SW             PIC X(01).
005400     88  WS-IS-DAYOFF             VALUE "Y".
005500 77  WS-AVAIL-SW              PIC X(01).
005600     88  WS-AVAIL-BLOCK-FITS      VALUE "Y".
005700 77  PARA-NAME                PIC X(20) VALUE SPACES.
005800
005900 01  WS-MINUTE-WORK.
006000     05  WS-HHMM-IN              PIC 9(04).
006100     05  WS-HHMM-IN-R REDEFINES WS-HHMM-IN.
006200         10  WS-HH-PART          PIC 9(02).
006300         10  WS-MM-PART          PIC 9(02).
006400     05  WS-MIN-OUT              PIC S9(4) COMP.
006500
006600 01  WS-CANDIDATE-MINUTES.
006700     05  WS-CAND-START-MIN       PIC S9(4) COMP.
006800     05  WS-CAND-END-MIN         PIC S9(4) COMP.
006900     05  WS-WIND-START-MIN       PIC S9(4) COMP.
007000     05  WS-WIND-END-MIN         PIC S9(4) COMP.
007100     05  WS-SLOT-START-MIN       PIC S9(4) COMP.
007200     05  WS-SLOT-END-MIN         PIC S9(4) COMP.
007300
007400 01  WS-EQUIPMENT-WORK.
007500     05  WS-EQ-REQ-IX            PIC S9(4) COMP.
007600     05  WS-EQ-CAP-COUNT         PIC S9(4) COMP.
007700     05  WS-EQ-SAVE-IX           PIC S9(4) COMP.
007800
007900 01  WS-MISC-INDEXES.
008000     05  WS-AVL-IX               PIC S9(4) COMP.
008100     05  WS-DOF-IX               PIC S9(4) COMP.
008200     05  WS-MNT-IX               PIC S9(4) COMP.
008300
008400 LINKAGE SECTION.
008500 01  CONS-CANDIDATE.
008600     05  CONS-CAND-DATE          PIC 9(08).
008700     05  CONS-CAND-DATE-R REDEFINES CONS-CAND-DATE.
008800         10  CONS-CAND-CCYY      PIC 9(04).
008900         10  CONS-CAND-MM        PIC 9(02).
009000         10  CONS-CAND-DD        PIC 9(02).
009100     05  CONS-CAND-START-TIME    PIC 9(04).
009200     05  CONS-CAND-DURATION      PIC 9(03).
009300     05  CONS-CAND-WEEKDAY       PIC 9(01).
009400
009500 01  CONS-ACTIVITY.
009600     05  CONS-ACT-ID             PIC X(08).
009700     05  CONS-ACT-WINDOW-FLAG    PIC X(01).
009800         88  CONS-ACT-HAS-WINDOW     VALUE "Y".
009900     05  CONS-ACT-WINDOW-START   PIC 9(04).
010000     05  CONS-ACT-WINDOW-START-R REDEFINES CONS-ACT-WINDOW-START.
010100         10  CONS-ACT-WSTART-HH  PIC 9(02).
010200         10  CONS-ACT-WSTART-MM  PIC 9(02).
010300     05  CONS-ACT-WINDOW-END     PIC 9(04).
010400     05  CONS-ACT-SPECIALIST-ID  PIC X(08).
010500     05  CONS-ACT-EQUIP-CNT      PIC 9(01).
010600     05  CONS-ACT-EQUIP-TBL.
010700         10  CONS-ACT-EQUIP-ID   PIC X(08) OCCURS 3 TIMES.
010800     05  CONS-ACT-REMOTE-CAPABLE PIC X(01).
010900         88  CONS-ACT-IS-REM-CAPABLE VALUE "Y".
011000
011100 01  CONS-SPECIALIST-TABLE.
011200     05  CONS-SPC-CNT            PIC 9(04) COMP.
011300     05  CONS-SPC-ENTRY OCCURS 200 TIMES
011400             INDEXED BY CONS-SPC-IX.
011500         10  CONS-SPC-ID             PIC X(08).
011600         10  CONS-SPC-AVAIL-CNT      PIC 9(01).
011700         10  CONS-SPC-AVAIL-TBL OCCURS 7 TIMES.
011800             15  CONS-SPC-AVAIL-DOW      PIC 9(01).
011900             15  CONS-SPC-AVAIL-START    PIC 9(04).
012000             15  CONS-SPC-AVAIL-END      PIC 9(04).
012100         10  CONS-SPC-DAYSOFF-CNT    PIC 9(01).
012200         10  CONS-SPC-DAYSOFF-TBL    PIC 9(08) OCCURS 5 TIMES.
012300         10  CONS-SPC-MAX-CONCUR     PIC 9(02).
012400
012500 01  CONS-EQUIPMENT-TABLE.
012600     05  CONS-EQP-CNT            PIC 9(04) COMP.
012700     05  CONS-EQP-ENTRY OCCURS 200 TIMES
012800             INDEXED BY CONS-EQP-IX.
012900         10  CONS-EQP-ID             PIC X(08).
013000         10  CONS-EQP-MAINT-CNT      PIC 9(01).
013100         10  CONS-EQP-MAINT-TBL OCCURS 3 TIMES.
013200             15  CONS-EQP-MNT-START-DATE PIC 9(08).
013300             15  CONS-EQP-MNT-END-DATE   PIC 9(08).
013400             15  CONS-EQP-MNT-START-TIME PIC 9(04).
013500             15  CONS-EQP-MNT-END-TIME   PIC 9(04).
013600             15  CONS-EQP-MNT-ALLDAY     PIC X(01).
013700                 88  CONS-EQP-MNT-IS-ALLDAY  VALUE "Y".
013800         10  CONS-EQP-MAX-CONCUR     PIC 9(02).
013900
014000 01  CONS-TRAVEL-TABLE.
014100     05  CONS-TRV-CNT            PIC 9(04) COMP.
014200     05  CONS-TRV-ENTRY OCCURS 100 TIMES
014300             INDEXED BY CONS-TRV-IX.
014400         10  CONS-TRV-START-DATE     PIC 9(08).
014500         10  CONS-TRV-END-DATE       PIC 9(08).
014600         10  CONS-TRV-REMOTE-ONLY    PIC X(01).
014700             88  CONS-TRV-IS-REM-ONLY    VALUE "Y".
014800
014900 01  CONS-BOOKED-TABLE.
015000     05  CONS-BKD-CNT            PIC 9(04) COMP.
015100     05  CONS-BKD-ENTRY OCCURS 2000 TIMES
015200             INDEXED BY CONS-BKD-IX.
015300         10  CONS-BKD-ACTIVITY-ID    PIC X(08).
015400         10  CONS-BKD-DATE           PIC 9(08).
015500         10  CONS-BKD-START-TIME     PIC 9(04).
015600         10  CONS-BKD-DURATION       PIC 9(03).
015700         10  CONS-BKD-SPECIALIST-ID  PIC X(08).
015800         10  CONS-BKD-EQUIP-CNT      PIC 9(01).
015900         10  CONS-BKD-EQUIP-TBL      PIC X(08) OCCURS 3 TIMES.
016000
016100 01  CONS-RESULT.
016200     05  CONS-PASS-SW            PIC X(01).
016300         88  CONS-PASSED             VALUE "Y".
016400         88  CONS-FAILED             VALUE "N".
016500     05  CONS-VIOLATION-TYPE     PIC X(12).
016600     05  CONS-REASON             PIC X(60).
016700
016800 PROCEDURE DIVISION USING CONS-CANDIDATE, CONS-ACTIVITY,
016900           CONS-SPECIALIST-TABLE, CONS-EQUIPMENT-TABLE,
017000           CONS-TRAVEL-TABLE, CONS-BOOKED-TABLE, CONS-RESULT.
017100 000-MAINLINE.
017200     MOVE "000-MAINLINE" TO PARA-NAME.
017300     MOVE "Y" TO CONS-PASS-SW.
017400     MOVE SPACES TO CONS-VIOLATION-TYPE.
017500     MOVE SPACES TO CONS-REASON.
017600
017700     MOVE CONS-CAND-START-TIME TO WS-HHMM-IN.
017800     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
017900     MOVE WS-MIN-OUT TO WS-CAND-START-MIN.
018000     COMPUTE WS-CAND-END-MIN =
018100         WS-CAND-START-MIN + CONS-CAND-DURATION.
018200
018300     PERFORM 100-CHECK-TIME-WINDOW THRU 100-EXIT.
018400     IF CONS-FAILED GO TO 900-RETURN.
018500
018600     PERFORM 200-CHECK-OVERLAP THRU 200-EXIT.
018700     IF CONS-FAILED GO TO 900-RETURN.
018800
018900     PERFORM 300-CHECK-SPECIALIST THRU 300-EXIT.
019000     IF CONS-FAILED GO TO 900-RETURN.
019100
019200     PERFORM 400-CHECK-EQUIPMENT THRU 400-EXIT.
019300     IF CONS-FAILED GO TO 900-RETURN.
019400
019500     PERFORM 500-CHECK-TRAVEL THRU 500-EXIT.
019600
019700 900-RETURN.
019800     GOBACK.
019900 000-EXIT.
020000     EXIT.
020100
020200 050-HHMM-TO-MIN.
020300*  CONVERT AN HHMM CLOCK FIELD TO MINUTES-SINCE-MIDNIGHT SO ALL
020400*  WINDOW, BLOCK AND OVERLAP TESTS ARE PLAIN INTEGER COMPARES.
020500*  WS-HHMM-IN-R SPLITS THE CLOCK FIELD INTO HH AND MM WITHOUT
020600*  A DIVIDE - SAME TRICK THE OLD SYSTEM USED ON PATDALY TIMES.
020700     COMPUTE WS-MIN-OUT = (WS-HH-PART * 60) + WS-MM-PART.
020800 050-EXIT.
020900     EXIT.
021000
021100 100-CHECK-TIME-WINDOW.
021200     MOVE "100-CHECK-TIME-WINDOW" TO PARA-NAME.
021300     IF NOT CONS-ACT-HAS-WINDOW
021400         GO TO 100-EXIT.
021500     MOVE CONS-ACT-WINDOW-START TO WS-HHMM-IN.
021600     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
021700     MOVE WS-MIN-OUT TO WS-WIND-START-MIN.
021800     MOVE CONS-ACT-WINDOW-END TO WS-HHMM-IN.
021900     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
022000     MOVE WS-MIN-OUT TO WS-WIND-END-MIN.
022100     IF WS-CAND-START-MIN < WS-WIND-START-MIN
022200             OR WS-CAND-END-MIN > WS-WIND-END-MIN
022300         MOVE "N" TO CONS-PASS-SW
022400         MOVE "TIME-WINDOW " TO CONS-VIOLATION-TYPE
022500         MOVE "CANDIDATE START OR FINISH FALLS OUTSIDE ACTIVITY"
022600             TO CONS-REASON.
022700 100-EXIT.
022800     EXIT.
022900
023000 200-CHECK-OVERLAP.
023100     MOVE "200-CHECK-OVERLAP" TO PARA-NAME.
023200     PERFORM 210-OVERLAP-TEST THRU 210-EXIT
023300         VARYING CONS-BKD-IX FROM 1 BY 1
023400         UNTIL CONS-BKD-IX > CONS-BKD-CNT OR CONS-FAILED.
023500 200-EXIT.
023600     EXIT.
023700
023800 210-OVERLAP-TEST.
023900     IF CONS-BKD-DATE (CONS-BKD-IX) NOT = CONS-CAND-DATE
024000         GO TO 210-EXIT.
024100     MOVE CONS-BKD-START-TIME (CONS-BKD-IX) TO WS-HHMM-IN.
024200     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
024300     MOVE WS-MIN-OUT TO WS-SLOT-START-MIN.
024400     COMPUTE WS-SLOT-END-MIN =
024500         WS-SLOT-START-MIN + CONS-BKD-DURATION (CONS-BKD-IX).
024600     IF WS-CAND-START-MIN < WS-SLOT-END-MIN
024700             AND WS-SLOT-START-MIN < WS-CAND-END-MIN
024800         MOVE "N" TO CONS-PASS-SW
024900         MOVE "OVERLAP     " TO CONS-VIOLATION-TYPE
025000         MOVE "CANDIDATE OVERLAPS AN ALREADY-BOOKED SLOT"
025100             TO CONS-REASON.
025200 210-EXIT.
025300     EXIT.
025400
025500 300-CHECK-SPECIALIST.
025600     MOVE "300-CHECK-SPECIALIST" TO PARA-NAME.
025700     IF CONS-ACT-SPECIALIST-ID = SPACES
025800         GO TO 300-EXIT.
025900
026000     MOVE "N" TO WS-FOUND-SW.
026100     PERFORM 310-FIND-SPECIALIST THRU 310-EXIT
026200         VARYING CONS-SPC-IX FROM 1 BY 1
026300         UNTIL CONS-SPC-IX > CONS-SPC-CNT OR WS-ITEM-FOUND.
026400     IF WS-ITEM-NOT-FOUND
026500         MOVE "N" TO CONS-PASS-SW
026600         MOVE "SPECIALIST  " TO CONS-VIOLATION-TYPE
026700         MOVE "REQUIRED SPECIALIST ID NOT ON THE ROSTER"
026800             TO CONS-REASON
026900         GO TO 300-EXIT.
027000
027100     MOVE "N" TO WS-DAYOFF-SW.
027200     PERFORM 320-CHECK-DAYOFF THRU 320-EXIT
027300         VARYING WS-DOF-IX FROM 1 BY 1
027400         UNTIL WS-DOF-IX > CONS-SPC-DAYSOFF-CNT (CONS-SPC-IX)
027500             OR WS-IS-DAYOFF.
027600     IF WS-IS-DAYOFF
027700         MOVE "N" TO CONS-PASS-SW
027800         MOVE "SPECIALIST  " TO CONS-VIOLATION-TYPE
027900         MOVE "CANDIDATE DATE IS A SPECIALIST DAY OFF"
028000             TO CONS-REASON
028100         GO TO 300-EXIT.
028200
028300     MOVE "N" TO WS-AVAIL-SW.
028400     PERFORM 330-CHECK-AVAIL-BLOCK THRU 330-EXIT
028500         VARYING WS-AVL-IX FROM 1 BY 1
028600         UNTIL WS-AVL-IX > CONS-SPC-AVAIL-CNT (CONS-SPC-IX)
028700             OR WS-AVAIL-BLOCK-FITS.
028800     IF NOT WS-AVAIL-BLOCK-FITS
028900         MOVE "N" TO CONS-PASS-SW
029000         MOVE "SPECIALIST  " TO CONS-VIOLATION-TYPE
029100         MOVE "NO SPECIALIST AVAILABILITY BLOCK COVERS THE SLOT"
029200             TO CONS-REASON.
029300 300-EXIT.
029400     EXIT.
029500
029600 310-FIND-SPECIALIST.
029700     IF CONS-SPC-ID (CONS-SPC-IX) = CONS-ACT-SPECIALIST-ID
029800         MOVE "Y" TO WS-FOUND-SW
029900         MOVE CONS-SPC-IX TO WS-EQ-SAVE-IX.
030000 310-EXIT.
030100     EXIT.
030200
030300 320-CHECK-DAYOFF.
030400*  NOTE - CONS-SPC-IX STOPPED AT THE ROSTER ENTRY FOUND BY
030500*  310-FIND-SPECIALIST ABOVE; SAFE TO REUSE AS-IS HERE.
030600     IF CONS-SPC-DAYSOFF-TBL (CONS-SPC-IX, WS-DOF-IX)
030700             = CONS-CAND-DATE
030800         MOVE "Y" TO WS-DAYOFF-SW.
030900 320-EXIT.
031000     EXIT.
031100
031200 330-CHECK-AVAIL-BLOCK.
031300     IF CONS-SPC-AVAIL-DOW (CONS-SPC-IX, WS-AVL-IX)
031400             NOT = CONS-CAND-WEEKDAY
031500         GO TO 330-EXIT.
031600     MOVE CONS-SPC-AVAIL-START (CONS-SPC-IX, WS-AVL-IX)
031700         TO WS-HHMM-IN.
031800     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
031900     MOVE WS-MIN-OUT TO WS-WIND-START-MIN.
032000     MOVE CONS-SPC-AVAIL-END (CONS-SPC-IX, WS-AVL-IX)
032100         TO WS-HHMM-IN.
032200     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
032300     MOVE WS-MIN-OUT TO WS-WIND-END-MIN.
032400     IF WS-CAND-START-MIN NOT < WS-WIND-START-MIN
032500             AND WS-CAND-END-MIN NOT > WS-WIND-END-MIN
032600         MOVE "Y" TO WS-AVAIL-SW.
032700 330-EXIT.
032800     EXIT.
032900
033000 400-CHECK-EQUIPMENT.
033100     MOVE "400-CHECK-EQUIPMENT" TO PARA-NAME.
033200     PERFORM 410-CHECK-ONE-EQUIPMENT THRU 410-EXIT
033300         VARYING WS-EQ-REQ-IX FROM 1 BY 1
033400         UNTIL WS-EQ-REQ-IX > CONS-ACT-EQUIP-CNT OR CONS-FAILED.
033500 400-EXIT.
033600     EXIT.
033700
033800 410-CHECK-ONE-EQUIPMENT.
033900     MOVE "N" TO WS-FOUND-SW.
034000     PERFORM 420-FIND-EQUIPMENT THRU 420-EXIT
034100         VARYING CONS-EQP-IX FROM 1 BY 1
034200         UNTIL CONS-EQP-IX > CONS-EQP-CNT OR WS-ITEM-FOUND.
034300     IF WS-ITEM-NOT-FOUND
034400         MOVE "N" TO CONS-PASS-SW
034500         MOVE "EQUIPMENT   " TO CONS-VIOLATION-TYPE
034600         MOVE "REQUIRED EQUIPMENT ID NOT IN INVENTORY"
034700             TO CONS-REASON
034800         GO TO 410-EXIT.
034900
035000     PERFORM 430-CHECK-MAINT-WINDOW THRU 430-EXIT
035100         VARYING WS-MNT-IX FROM 1 BY 1
035200         UNTIL WS-MNT-IX > CONS-EQP-MAINT-CNT (CONS-EQP-IX)
035300             OR CONS-FAILED.
035400     IF CONS-FAILED GO TO 410-EXIT.
035500
035600     MOVE 0 TO WS-EQ-CAP-COUNT.
035700     PERFORM 440-COUNT-EQUIP-USE THRU 440-EXIT
035800         VARYING CONS-BKD-IX FROM 1 BY 1
035900         UNTIL CONS-BKD-IX > CONS-BKD-CNT.
036000     IF WS-EQ-CAP-COUNT NOT < CONS-EQP-MAX-CONCUR (CONS-EQP-IX)
036100         MOVE "N" TO CONS-PASS-SW
036200         MOVE "EQUIPMENT   " TO CONS-VIOLATION-TYPE
036300         MOVE "EQUIPMENT IS ALREADY AT MAXIMUM CONCURRENT USE"
036400             TO CONS-REASON.
036500 410-EXIT.
036600     EXIT.
036700
036800 420-FIND-EQUIPMENT.
036900     IF CONS-EQP-ID (CONS-EQP-IX)
037000             = CONS-ACT-EQUIP-ID (WS-EQ-REQ-IX)
037100         MOVE "Y" TO WS-FOUND-SW.
037200 420-EXIT.
037300     EXIT.
037400
037500 430-CHECK-MAINT-WINDOW.
037600     IF CONS-CAND-DATE <
037700             CONS-EQP-MNT-START-DATE (CONS-EQP-IX, WS-MNT-IX)
037800         OR CONS-CAND-DATE >
037900             CONS-EQP-MNT-END-DATE (CONS-EQP-IX, WS-MNT-IX)
038000         GO TO 430-EXIT.
038100     IF CONS-EQP-MNT-IS-ALLDAY (CONS-EQP-IX, WS-MNT-IX)
038200         MOVE "N" TO CONS-PASS-SW
038300         MOVE "EQUIPMENT   " TO CONS-VIOLATION-TYPE
038400         MOVE "EQUIPMENT OUT OF SERVICE ALL DAY FOR MAINTENANCE"
038500             TO CONS-REASON
038600         GO TO 430-EXIT.
038700     MOVE CONS-EQP-MNT-START-TIME (CONS-EQP-IX, WS-MNT-IX)
038800         TO WS-HHMM-IN.
038900     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
039000     MOVE WS-MIN-OUT TO WS-WIND-START-MIN.
039100     MOVE CONS-EQP-MNT-END-TIME (CONS-EQP-IX, WS-MNT-IX)
039200         TO WS-HHMM-IN.
039300     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
039400     MOVE WS-MIN-OUT TO WS-WIND-END-MIN.
039500     IF WS-CAND-START-MIN < WS-WIND-END-MIN
039600             AND WS-WIND-START-MIN < WS-CAND-END-MIN
039700         MOVE "N" TO CONS-PASS-SW
039800         MOVE "EQUIPMENT   " TO CONS-VIOLATION-TYPE
039900         MOVE "EQUIPMENT MAINTENANCE WINDOW OVERLAPS CANDIDATE"
040000             TO CONS-REASON.
040100 430-EXIT.
040200     EXIT.
040300
040400 440-COUNT-EQUIP-USE.
040500     IF CONS-BKD-DATE (CONS-BKD-IX) NOT = CONS-CAND-DATE
040600         GO TO 440-EXIT.
040700     PERFORM 450-MATCH-BKD-EQUIP THRU 450-EXIT
040800         VARYING WS-MNT-IX FROM 1 BY 1
040900         UNTIL WS-MNT-IX > CONS-BKD-EQUIP-CNT (CONS-BKD-IX).
041000 440-EXIT.
041100     EXIT.
041200
041300 450-MATCH-BKD-EQUIP.
041400     IF CONS-BKD-EQUIP-TBL (CONS-BKD-IX, WS-MNT-IX)
041500             NOT = CONS-EQP-ID (CONS-EQP-IX)
041600         GO TO 450-EXIT.
041700     MOVE CONS-BKD-START-TIME (CONS-BKD-IX) TO WS-HHMM-IN.
041800     PERFORM 050-HHMM-TO-MIN THRU 050-EXIT.
041900     MOVE WS-MIN-OUT TO WS-SLOT-START-MIN.
042000     COMPUTE WS-SLOT-END-MIN =
042100         WS-SLOT-START-MIN + CONS-BKD-DURATION (CONS-BKD-IX).
042200     IF WS-CAND-START-MIN < WS-SLOT-END-MIN
042300             AND WS-SLOT-START-MIN < WS-CAND-END-MIN
042400         ADD 1 TO WS-EQ-CAP-COUNT.
042500 450-EXIT.
042600     EXIT.
042700
042800 500-CHECK-TRAVEL.
042900     MOVE "500-CHECK-TRAVEL" TO PARA-NAME.
043000     PERFORM 510-CHECK-ONE-TRAVEL THRU 510-EXIT
043100         VARYING CONS-TRV-IX FROM 1 BY 1
043200         UNTIL CONS-TRV-IX > CONS-TRV-CNT OR CONS-FAILED.
043300 500-EXIT.
043400     EXIT.
043500
043600 510-CHECK-ONE-TRAVEL.
043700     IF CONS-CAND-DATE < CONS-TRV-START-DATE (CONS-TRV-IX)
043800         OR CONS-CAND-DATE > CONS-TRV-END-DATE (CONS-TRV-IX)
043900         GO TO 510-EXIT.
044000     IF CONS-TRV-IS-REM-ONLY (CONS-TRV-IX)
044100             AND NOT CONS-ACT-IS-REM-CAPABLE
044200         MOVE "N" TO CONS-PASS-SW
044300         MOVE "TRAVEL      " TO CONS-VIOLATION-TYPE
044400         MOVE "TRAVEL IS REMOTE-ONLY, ACTIVITY NOT REMOTE-CAPABLE"
044500             TO CONS-REASON.
044600 510-EXIT.
044700     EXIT.
