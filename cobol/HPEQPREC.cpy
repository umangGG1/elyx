000100*****************************************************************
000200* HPEQPREC                                                      *
000300* RECORD LAYOUT FOR THE EQUIPMENT INVENTORY FILE (DD EQUIPMENT /*
000400* WORK FILE EQPWORK).  HOME/GYM/CLINIC EQUIPMENT AND ITS         *
000500* SCHEDULED MAINTENANCE OUTAGE WINDOWS.                         *
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG                                                *
000800*-----------------------------------------------------------------
000900* 03/11/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001000* 07/22/99 RG  ADDED EQP-MAX-CONCURRENT FOR SHARED-STATION GYMS  *
001100*****************************************************************
001200 01  EQUIPMENT-RECORD.
001300     05  EQP-ID                  PIC X(08).
001400     05  EQP-NAME                PIC X(30).
001500     05  EQP-LOCATION            PIC X(20).
001600     05  EQP-MAINT-CNT           PIC 9(01).
001700     05  EQP-MAINT-TBL.
001800         10  EQP-MAINT-WIN       OCCURS 3 TIMES.
001900             15  EQP-MAINT-START-DATE PIC 9(08).
002000             15  EQP-MAINT-START-DATE-R REDEFINES
002100                         EQP-MAINT-START-DATE.
002200                 20  EQP-MAINT-START-CCYY PIC 9(04).
002300                 20  EQP-MAINT-START-MM   PIC 9(02).
002400                 20  EQP-MAINT-START-DD   PIC 9(02).
002500             15  EQP-MAINT-END-DATE   PIC 9(08).
002600             15  EQP-MAINT-START-TIME PIC 9(04).
002700             15  EQP-MAINT-END-TIME   PIC 9(04).
002800             15  EQP-MAINT-ALLDAY     PIC X(01).
002900                 88  EQP-MAINT-IS-ALLDAY VALUE "Y".
003000     05  EQP-MAX-CONCURRENT      PIC 9(02).
003100     05  FILLER                  PIC X(09).
003200*****************************************************************
003300* EQUIPMENT-RECORD IS 145 BYTES (136 DATA + 9 FILLER)           *
003400*****************************************************************
