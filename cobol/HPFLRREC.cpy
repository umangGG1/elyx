000100*****************************************************************
000200* HPFLRREC                                                      *
000300* RECORD LAYOUT FOR THE FAILURE REPORT FILE (DD FAILURES).      *
000400* ONE RECORD PER ACTIVITY THAT COULD NOT REACH ITS REQUIRED     *
000500* OCCURRENCE COUNT, WRITTEN ASCENDING BY PRIORITY (MOST         *
000600* CRITICAL FIRST).                                              *
000700*-----------------------------------------------------------------
000800* MAINTENANCE LOG                                                *
000900*-----------------------------------------------------------------
001000* 04/02/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001100*****************************************************************
001200 01  FAILURE-RECORD.
001300     05  FLR-ACTIVITY-ID         PIC X(08).
001400     05  FLR-ACTIVITY-NAME       PIC X(30).
001500     05  FLR-TYPE                PIC X(01).
001600     05  FLR-PRIORITY            PIC 9(01).
001700     05  FLR-ATTEMPTS            PIC 9(05).
001800     05  FLR-VIOLATION-TYPE      PIC X(12).
001900         88  FLR-VIOL-TIME-WINDOW    VALUE "TIME-WINDOW ".
002000         88  FLR-VIOL-OVERLAP        VALUE "OVERLAP     ".
002100         88  FLR-VIOL-SPECIALIST     VALUE "SPECIALIST  ".
002200         88  FLR-VIOL-EQUIPMENT      VALUE "EQUIPMENT   ".
002300         88  FLR-VIOL-TRAVEL         VALUE "TRAVEL      ".
002400     05  FLR-REASON              PIC X(60).
002500*****************************************************************
002600* FAILURE-RECORD IS 117 BYTES                                   *
002700*****************************************************************
