000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HPSDATE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/17/88.
000700 DATE-COMPILED. 03/17/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*   SMALL CALLED CALCULATION MODULE - DATE ARITHMETIC FOR THE
001200*   SCHEDULING SUITE (HPSEDIT, HPSGRDY, HPSBAL, HPSMETR, HPSCALR).
001300*   CONVERTS TO A JULIAN DAY NUMBER (RICHARDS' ALGORITHM) SO
001400*   ADD-DAYS / WEEKDAY / DAYS-BETWEEN ARE ALL PLAIN INTEGER
001500*   ARITHMETIC - NO DATE INTRINSIC FUNCTIONS ARE USED.
001600*   SAME LINKAGE-SWITCH SHAPE AS THE OLD CLCLBCST COST ROUTINE.
001700*
001800*   DATE-FUNCTION-SW "A" - ADD DAYS-OFFSET (MAY BE NEGATIVE) TO
001900*                          DATE-IN-1, RETURN DATE-OUT.
002000*   DATE-FUNCTION-SW "W" - RETURN WEEKDAY-OUT FOR DATE-IN-1
002100*                          (0=MONDAY ... 6=SUNDAY).
002200*   DATE-FUNCTION-SW "B" - RETURN DAYS-BETWEEN-OUT = DATE-IN-2
002300*                          MINUS DATE-IN-1, IN DAYS.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 03/17/88 TK  INITIAL RELEASE - WEEKDAY/JULIAN DATE SUBROUTINE
002800* 03/17/97 JS  REWRITTEN - SCHEDULING REWRITE REQ SC-0410
002900* 10/05/98 RG  ADDED FUNCTION "B" DAYS-BETWEEN FOR METRICS RPT
003000* 01/22/99 RG  Y2K - REPLACED 2-DIGIT YEAR WORKAROUNDS, NOW ALL
003100*              CALLERS PASS FULL 4-DIGIT CCYY, TESTED THRU 2099
003200* 11/08/00 MM  REMARKS UPDATED TO LIST THE VALID DATE-FUNCTION-SW
003300*              CODES FOR NEW CALLERS, NO LOGIC CHANGE
003400* 09/08/03 DL  CURRENT FUNCTION NOW TRACKED IN PARA-NAME FOR
003500*              EASIER TRACING WHEN THE CALLER'S DUMP FIRES, SC-0571
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700* STANDALONE MOD-DIVIDE FIELDS AND PARAGRAPH-NAME BREADCRUMB -
004800* SAME 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH COUNTERS.
004900 77  WS-MOD-QUOT                 PIC S9(9) COMP.
005000 77  WS-MOD-REM                  PIC S9(9) COMP.
005100 77  PARA-NAME                   PIC X(20) VALUE SPACES.
005200 01  WS-JULIAN-WORK.
005300     05  WS-CY                   PIC S9(9) COMP.
005400     05  WS-CM                   PIC S9(9) COMP.
005500     05  WS-CD                   PIC S9(9) COMP.
005600     05  WS-A                    PIC S9(9) COMP.
005700     05  WS-Y2                   PIC S9(9) COMP.
005800     05  WS-M2                   PIC S9(9) COMP.
005900     05  WS-JDN-1                PIC S9(9) COMP.
006000     05  WS-JDN-2                PIC S9(9) COMP.
006100     05  WS-JDN-RESULT           PIC S9(9) COMP.
006200
006300 01  WS-GREGORIAN-WORK.
006400     05  WS-GA                   PIC S9(9) COMP.
006500     05  WS-GB                   PIC S9(9) COMP.
006600     05  WS-GC                   PIC S9(9) COMP.
006700     05  WS-GD                   PIC S9(9) COMP.
006800     05  WS-GE                   PIC S9(9) COMP.
006900     05  WS-GM3                  PIC S9(9) COMP.
007000     05  WS-OUT-YEAR             PIC S9(9) COMP.
007100     05  WS-OUT-MONTH            PIC S9(9) COMP.
007200     05  WS-OUT-DAY              PIC S9(9) COMP.
007300
007400
007500 LINKAGE SECTION.
007600 01  DATE-FUNCTION-SW            PIC X(01).
007700     88  FN-ADD-DAYS                 VALUE "A".
007800     88  FN-WEEKDAY                  VALUE "W".
007900     88  FN-DAYS-BETWEEN             VALUE "B".
008000 01  DATE-IN-1                   PIC 9(08).
008100 01  DATE-IN-1-R REDEFINES DATE-IN-1.
008200     05  DATE-IN-1-CCYY          PIC 9(04).
008300     05  DATE-IN-1-MM            PIC 9(02).
008400     05  DATE-IN-1-DD            PIC 9(02).
008500 01  DATE-IN-2                   PIC 9(08).
008600 01  DATE-IN-2-R REDEFINES DATE-IN-2.
008700     05  DATE-IN-2-CCYY          PIC 9(04).
008800     05  DATE-IN-2-MM            PIC 9(02).
008900     05  DATE-IN-2-DD            PIC 9(02).
009000 01  DAYS-OFFSET                 PIC S9(5) COMP.
009100 01  DATE-OUT                    PIC 9(08).
009200 01  DATE-OUT-R REDEFINES DATE-OUT.
009300     05  DATE-OUT-CCYY           PIC 9(04).
009400     05  DATE-OUT-MM             PIC 9(02).
009500     05  DATE-OUT-DD             PIC 9(02).
009600 01  WEEKDAY-OUT                 PIC 9(01).
009700 01  DAYS-BETWEEN-OUT            PIC S9(5) COMP.
009800
009900 PROCEDURE DIVISION USING DATE-FUNCTION-SW, DATE-IN-1, DATE-IN-2,
010000           DAYS-OFFSET, DATE-OUT, WEEKDAY-OUT, DAYS-BETWEEN-OUT.
010100 000-MAINLINE.
010200     MOVE "000-MAINLINE" TO PARA-NAME.
010300     MOVE DATE-IN-1-CCYY TO WS-CY.
010400     MOVE DATE-IN-1-MM   TO WS-CM.
010500     MOVE DATE-IN-1-DD   TO WS-CD.
010600     PERFORM 100-CALC-JULIAN THRU 100-EXIT.
010700     MOVE WS-JDN-RESULT TO WS-JDN-1.
010800
010900     IF FN-ADD-DAYS
011000         COMPUTE WS-JDN-RESULT = WS-JDN-1 + DAYS-OFFSET
011100         PERFORM 200-CALC-GREGORIAN THRU 200-EXIT
011200         MOVE WS-OUT-YEAR  TO DATE-OUT-CCYY
011300         MOVE WS-OUT-MONTH TO DATE-OUT-MM
011400         MOVE WS-OUT-DAY   TO DATE-OUT-DD
011500     ELSE IF FN-WEEKDAY
011600         DIVIDE WS-JDN-1 BY 7 GIVING WS-MOD-QUOT
011700             REMAINDER WS-MOD-REM
011800         MOVE WS-MOD-REM TO WEEKDAY-OUT
011900     ELSE IF FN-DAYS-BETWEEN
012000         MOVE DATE-IN-2-CCYY TO WS-CY
012100         MOVE DATE-IN-2-MM   TO WS-CM
012200         MOVE DATE-IN-2-DD   TO WS-CD
012300         PERFORM 100-CALC-JULIAN THRU 100-EXIT
012400         MOVE WS-JDN-RESULT TO WS-JDN-2
012500         COMPUTE DAYS-BETWEEN-OUT = WS-JDN-2 - WS-JDN-1.
012600     GOBACK.
012700 000-EXIT.
012800     EXIT.
012900
013000 100-CALC-JULIAN.
013100     MOVE "100-CALC-JULIAN" TO PARA-NAME.
013200*  RICHARDS' ALGORITHM - GREGORIAN CIVIL DATE TO JULIAN DAY
013300*  NUMBER.  EVERY DIVISION HERE IS INTEGER (TRUNCATING) DIVISION,
013400*  ONE COMPUTE PER STEP, SO NO INTRINSIC FUNCTION IS NEEDED AND
013500*  NO INTERMEDIATE-RESULT PRECISION SURPRISES CREEP IN.
013600     COMPUTE WS-A  = (14 - WS-CM) / 12.
013700     COMPUTE WS-Y2 = WS-CY + 4800 - WS-A.
013800     COMPUTE WS-M2 = WS-CM + (12 * WS-A) - 3.
013900     COMPUTE WS-JDN-RESULT =
014000         WS-CD
014100         + ((153 * WS-M2) + 2) / 5
014200         + (365 * WS-Y2)
014300         + (WS-Y2 / 4)
014400         - (WS-Y2 / 100)
014500         + (WS-Y2 / 400)
014600         - 32045.
014700 100-EXIT.
014800     EXIT.
014900
015000 200-CALC-GREGORIAN.
015100     MOVE "200-CALC-GREGORIAN" TO PARA-NAME.
015200*  INVERSE OF 100-CALC-JULIAN - JULIAN DAY NUMBER BACK TO
015300*  GREGORIAN CIVIL YEAR/MONTH/DAY, SAME INTEGER-DIVISION STYLE.
015400     COMPUTE WS-GA = WS-JDN-RESULT + 32044.
015500     COMPUTE WS-GB = ((4 * WS-GA) + 3) / 146097.
015600     COMPUTE WS-GC = WS-GA - ((146097 * WS-GB) / 4).
015700     COMPUTE WS-GD = ((4 * WS-GC) + 3) / 1461.
015800     COMPUTE WS-GE = WS-GC - ((1461 * WS-GD) / 4).
015900     COMPUTE WS-GM3 = ((5 * WS-GE) + 2) / 153.
016000     COMPUTE WS-OUT-DAY = WS-GE - (((153 * WS-GM3) + 2) / 5) + 1.
016100     COMPUTE WS-OUT-MONTH = WS-GM3 + 3 - (12 * (WS-GM3 / 10)).
016200     COMPUTE WS-OUT-YEAR =
016300         (100 * WS-GB) + WS-GD - 4800 + (WS-GM3 / 10).
016400 200-EXIT.
016500     EXIT.
