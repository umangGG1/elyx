000100*****************************************************************
000200* HPRUNREC                                                      *
000300* RECORD LAYOUT FOR THE SCHEDULER RUN-CONTROL HAND-OFF FILE     *
000400* (DD RUNCTL).  ONE RECORD WRITTEN AT END OF RUN BY EACH        *
000500* SCHEDULING PROGRAM (HPSGRDY, HPSBAL) FOR THE METRICS PROGRAM  *
000600* (HPSMETR) TO REREAD - CARRIES THE LOAD COUNTS AND BOOKING     *
000700* COUNTS NEEDED FOR THE SUCCESS-METRICS AND DISTRIBUTION        *
000800* REPORT SECTIONS WITHOUT HPSMETR HAVING TO REPEAT THE GREEDY   *
000900* OR BALANCED BOOKING LOGIC ITSELF.                             *
001000*-----------------------------------------------------------------
001100* MAINTENANCE LOG                                                *
001200*-----------------------------------------------------------------
001300* 04/02/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001400* 11/14/97 RG  ADDED RCL-RUN-ID FOR HPSBAL ROUND-2 HAND-OFF      *
001500*              TO HPSMETR - REQ SC-0488                         *
001600*****************************************************************
001700 01  WS-RUNCTL-RECORD.
001800     05  RCL-RUN-ID               PIC X(01).
001900         88  RCL-RUN-GREEDY           VALUE "G".
002000         88  RCL-RUN-BALANCED         VALUE "B".
002100     05  RCL-PHASE1-BOOKED        PIC 9(05).
002200     05  RCL-PHASE2-BOOKED        PIC 9(05).
002300     05  RCL-ACT-LOADED           PIC 9(04).
002400     05  RCL-SPC-LOADED           PIC 9(04).
002500     05  RCL-EQP-LOADED           PIC 9(04).
002600     05  RCL-TRV-LOADED           PIC 9(04).
002700     05  FILLER                   PIC X(03).
002800*****************************************************************
002900* WS-RUNCTL-RECORD IS 30 BYTES                                  *
003000*****************************************************************
