000100*****************************************************************
000200* HPCTLREC                                                      *
000300* RECORD LAYOUT FOR THE RUN CONTROL FILE (DD CONTROL / WORK     *
000400* FILE CTLWORK).  A SINGLE RECORD NAMING THE FIRST DAY AND THE  *
000500* LENGTH OF THE 90-DAY (NOMINAL) SCHEDULING HORIZON.            *
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG                                                *
000800*-----------------------------------------------------------------
000900* 03/11/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001000*****************************************************************
001100 01  CONTROL-RECORD.
001200     05  CTL-START-DATE          PIC 9(08).
001300     05  CTL-START-DATE-R REDEFINES CTL-START-DATE.
001400         10  CTL-START-CCYY      PIC 9(04).
001500         10  CTL-START-MM        PIC 9(02).
001600         10  CTL-START-DD        PIC 9(02).
001700     05  CTL-DURATION-DAYS       PIC 9(03).
001800*****************************************************************
001900* CONTROL-RECORD IS 11 BYTES                                    *
002000*****************************************************************
