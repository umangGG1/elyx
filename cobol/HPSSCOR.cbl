000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HPSSCOR.
000400 AUTHOR. M MCALLISTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/88.
000700 DATE-COMPILED. 04/18/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*   CALLED SLOT SCORER FOR THE SCHEDULING SUITE.  A CANDIDATE
001200*   THAT ALREADY PASSED HPSCONS IS GIVEN A DESIRABILITY SCORE OF
001300*   0.0 THRU 10.0 SO HPSGRDY/HPSBAL CAN PICK THE BEST OF SEVERAL
001400*   SURVIVING CANDIDATE TIMES INSTEAD OF JUST THE FIRST ONE.
001500*   BUILT OVER THE OLD PATSRCH "LOAD TABLE, SEARCH, ACCUMULATE A
001600*   DERIVED VALUE" SHAPE - FIVE COMPONENTS INSTEAD OF ONE.
001700*
001800*     COMPONENT 1 - TIME-OF-DAY PREFERENCE        (0  TO 10)
001900*     COMPONENT 2 - SAME-FAMILY GROUPING BONUS     (0  TO  2)
002000*     COMPONENT 3 - SAME-DAY OVERCROWDING PENALTY  (-2 TO  0)
002100*     COMPONENT 4 - WEEKDAY CONSISTENCY BONUS      (0  TO  2)
002200*     COMPONENT 5 - PREFERRED-WEEKDAY BONUS        (0  TO  1)
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* 04/18/88 TK  INITIAL RELEASE - CANDIDATE DESIRABILITY SCORING SUB
002700* 04/18/97 JS  REBUILT FROM PATSRCH SCORING SHAPE, REQ SC-0410
002800* 12/03/97 JS  ADDED COMPONENT 2 GROUPING BONUS, CALLS HPSTRIM
002900* 10/21/98 RG  ADDED COMPONENTS 4 AND 5 (CONSISTENCY, PREF-DAY)
003000* 03/02/99 RG  Y2K SWEEP - NO 2-DIGIT YEAR FIELDS IN THIS MODULE
003100* 06/08/01 MM  BOOKED-ENTRY TABLE OCCURS RAISED FROM 1000 TO 2000
003200*              TO COVER A FULL-YEAR HORIZON, PER SC-0521
003300* 09/08/03 DL  CURRENT COMPONENT NOW TRACKED IN PARA-NAME FOR
003400*              EASIER TRACING WHEN THE CALLER'S DUMP FIRES, SC-0571
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600
004700* STANDALONE ACCUMULATORS AND PARAGRAPH-NAME BREADCRUMB - SAME
004800* 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH COUNTERS.
004900 77  WS-DAY-COUNT             PIC S9(4) COMP VALUE ZERO.
005000 77  WS-HIST-MATCH-COUNT      PIC S9(4) COMP VALUE ZERO.
005100 77  PARA-NAME                PIC X(20) VALUE SPACES.
005200
005300 01  WS-SCORE-COMPONENTS.
005400     05  WS-COMP-1-TIME-PREF     PIC S9(3)V9(4) COMP.
005500     05  WS-COMP-2-GROUPING      PIC S9(3)V9(4) COMP.
005600     05  WS-COMP-3-OVERCROWD     PIC S9(3)V9(4) COMP.
005700     05  WS-COMP-4-CONSIST       PIC S9(3)V9(4) COMP.
005800     05  WS-COMP-5-PREF-DAY      PIC S9(3)V9(4) COMP.
005900     05  WS-SCORE-SUM            PIC S9(3)V9(4) COMP.
006000
006100 01  WS-SAME-DAY-STATS.
006200     05  WS-GROUP-RAW-COUNT      PIC S9(4) COMP.
006300
006400 01  WS-TIME-PREF-WORK.
006500     05  WS-CAND-MIN             PIC S9(4) COMP.
006600     05  WS-WIN-START-MIN        PIC S9(4) COMP.
006700     05  WS-WIN-END-MIN          PIC S9(4) COMP.
006800     05  WS-WIN-DUR-MIN          PIC S9(4) COMP.
006900     05  WS-POSITION             PIC S9V9(4) COMP.
007000     05  WS-POS-DIFF             PIC S9V9(4) COMP.
007100     05  WS-POS-DIFF-SQ          PIC S9V9(4) COMP.
007200
007300 01  WS-PREFIX-CALL-FIELDS.
007400     05  WS-PFX-FUNCTION-SW      PIC X(01) VALUE "P".
007500     05  WS-PFX-TEXT1            PIC X(255).
007600     05  WS-PFX-TEXT2            PIC X(255).
007700     05  WS-PFX-RETURN-LTH       PIC S9(4) COMP.
007800     05  WS-PFX-MATCH-SW         PIC X(01).
007900         88  WS-PFX-IDS-MATCH        VALUE "Y".
008000
008100 01  WS-SCAN-INDEXES.
008200     05  WS-BKD-IX               PIC S9(4) COMP.
008300     05  WS-HIST-IX              PIC S9(4) COMP.
008400     05  WS-PREF-IX              PIC S9(4) COMP.
008500
008600 LINKAGE SECTION.
008700 01  SCOR-CANDIDATE.
008800     05  SCOR-CAND-ACTIVITY-ID   PIC X(08).
008900     05  SCOR-CAND-DATE          PIC 9(08).
009000     05  SCOR-CAND-START-TIME    PIC 9(04).
009100     05  SCOR-CAND-START-TIME-R REDEFINES SCOR-CAND-START-TIME.
009200         10  SCOR-CAND-START-HH  PIC 9(02).
009300         10  SCOR-CAND-START-MM  PIC 9(02).
009400     05  SCOR-CAND-DURATION      PIC 9(03).
009500     05  SCOR-CAND-WEEKDAY       PIC 9(01).
009600
009700 01  SCOR-ACTIVITY.
009800     05  SCOR-ACT-WINDOW-FLAG    PIC X(01).
009900         88  SCOR-ACT-HAS-WINDOW     VALUE "Y".
010000     05  SCOR-ACT-WINDOW-START   PIC 9(04).
010100     05  SCOR-ACT-WINDOW-START-R REDEFINES SCOR-ACT-WINDOW-START.
010200         10  SCOR-ACT-WSTART-HH  PIC 9(02).
010300         10  SCOR-ACT-WSTART-MM  PIC 9(02).
010400     05  SCOR-ACT-WINDOW-END     PIC 9(04).
010500     05  SCOR-ACT-WINDOW-END-R REDEFINES SCOR-ACT-WINDOW-END.
010600         10  SCOR-ACT-WEND-HH    PIC 9(02).
010700         10  SCOR-ACT-WEND-MM    PIC 9(02).
010800     05  SCOR-ACT-PREF-DAY-CNT   PIC 9(01).
010900     05  SCOR-ACT-PREF-DAY-TBL   PIC 9(01) OCCURS 7 TIMES.
011000
011100 01  SCOR-BOOKED-TABLE.
011200     05  SCOR-BKD-CNT            PIC 9(04) COMP.
011300     05  SCOR-BKD-ENTRY OCCURS 2000 TIMES
011400             INDEXED BY SCOR-BKD-TX.
011500         10  SCOR-BKD-ACTIVITY-ID    PIC X(08).
011600         10  SCOR-BKD-DATE           PIC 9(08).
011700         10  SCOR-BKD-START-TIME     PIC 9(04).
011800         10  SCOR-BKD-DURATION       PIC 9(03).
011900
012000 01  SCOR-HISTORY-TABLE.
012100     05  SCOR-HIST-CNT           PIC 9(04) COMP.
012200     05  SCOR-HIST-WEEKDAY PIC 9(01) OCCURS 100 TIMES.
012300
012400 01  SCOR-RESULT.
012500     05  SCOR-TOTAL-SCORE        PIC S9(2)V9.
012600
012700 PROCEDURE DIVISION USING SCOR-CANDIDATE, SCOR-ACTIVITY,
012800           SCOR-BOOKED-TABLE, SCOR-HISTORY-TABLE, SCOR-RESULT.
012900 000-MAINLINE.
013000     MOVE "000-MAINLINE" TO PARA-NAME.
013100     MOVE ZERO TO WS-COMP-1-TIME-PREF.
013200     MOVE ZERO TO WS-COMP-2-GROUPING.
013300     MOVE ZERO TO WS-COMP-3-OVERCROWD.
013400     MOVE ZERO TO WS-COMP-4-CONSIST.
013500     MOVE ZERO TO WS-COMP-5-PREF-DAY.
013600     MOVE ZERO TO WS-DAY-COUNT.
013700     MOVE ZERO TO WS-GROUP-RAW-COUNT.
013800     MOVE ZERO TO WS-HIST-MATCH-COUNT.
013900
014000     PERFORM 100-TIME-PREF THRU 100-EXIT.
014100     PERFORM 150-SCAN-SAME-DAY THRU 150-EXIT
014200         VARYING WS-BKD-IX FROM 1 BY 1
014300         UNTIL WS-BKD-IX > SCOR-BKD-CNT.
014400     PERFORM 200-GROUPING-BONUS THRU 200-EXIT.
014500     PERFORM 300-OVERCROWD THRU 300-EXIT.
014600     PERFORM 400-CONSISTENCY THRU 400-EXIT.
014700     PERFORM 500-PREFERRED-DAY THRU 500-EXIT.
014800     PERFORM 900-TOTAL-SCORE THRU 900-EXIT.
014900     GOBACK.
015000 000-EXIT.
015100     EXIT.
015200
015300 100-TIME-PREF.
015400     MOVE "100-TIME-PREF" TO PARA-NAME.
015500     IF SCOR-ACT-HAS-WINDOW
015600         PERFORM 110-WINDOW-TIME-PREF THRU 110-EXIT
015700     ELSE
015800         PERFORM 120-NO-WINDOW-TIME-PREF THRU 120-EXIT.
015900 100-EXIT.
016000     EXIT.
016100
016200 110-WINDOW-TIME-PREF.
016300     COMPUTE WS-CAND-MIN =
016400         (SCOR-CAND-START-HH * 60) + SCOR-CAND-START-MM.
016500     COMPUTE WS-WIN-START-MIN =
016600         (SCOR-ACT-WSTART-HH * 60) + SCOR-ACT-WSTART-MM.
016700     COMPUTE WS-WIN-END-MIN =
016800         (SCOR-ACT-WEND-HH * 60) + SCOR-ACT-WEND-MM.
016900     COMPUTE WS-WIN-DUR-MIN = WS-WIN-END-MIN - WS-WIN-START-MIN.
017000     IF WS-WIN-DUR-MIN NOT > 0
017100         MOVE 5.0 TO WS-COMP-1-TIME-PREF
017200         GO TO 110-EXIT.
017300     COMPUTE WS-POSITION ROUNDED =
017400         (WS-CAND-MIN - WS-WIN-START-MIN) / WS-WIN-DUR-MIN.
017500     COMPUTE WS-POS-DIFF = WS-POSITION - 0.5.
017600     IF WS-POS-DIFF < 0
017700         COMPUTE WS-POS-DIFF = WS-POS-DIFF * -1.
017800     COMPUTE WS-POS-DIFF-SQ ROUNDED = WS-POS-DIFF * WS-POS-DIFF.
017900     COMPUTE WS-COMP-1-TIME-PREF ROUNDED =
018000         10 - (20 * WS-POS-DIFF-SQ).
018100     IF WS-COMP-1-TIME-PREF < 5.0
018200         MOVE 5.0 TO WS-COMP-1-TIME-PREF.
018300 110-EXIT.
018400     EXIT.
018500
018600 120-NO-WINDOW-TIME-PREF.
018700     IF SCOR-CAND-START-HH >= 6 AND SCOR-CAND-START-HH <= 8
018800         MOVE 8.0 TO WS-COMP-1-TIME-PREF
018900     ELSE IF SCOR-CAND-START-HH >= 9 AND SCOR-CAND-START-HH <= 16
019000         MOVE 7.0 TO WS-COMP-1-TIME-PREF
019100     ELSE IF SCOR-CAND-START-HH >= 17 AND SCOR-CAND-START-HH <= 19
019200         MOVE 6.0 TO WS-COMP-1-TIME-PREF
019300     ELSE
019400         MOVE 4.0 TO WS-COMP-1-TIME-PREF.
019500 120-EXIT.
019600     EXIT.
019700
019800 150-SCAN-SAME-DAY.
019900     MOVE "150-SCAN-SAME-DAY" TO PARA-NAME.
020000     IF SCOR-BKD-DATE (WS-BKD-IX) NOT = SCOR-CAND-DATE
020100         GO TO 150-EXIT.
020200     ADD 1 TO WS-DAY-COUNT.
020300     MOVE SPACES TO WS-PFX-TEXT1.
020400     MOVE SPACES TO WS-PFX-TEXT2.
020500     MOVE SCOR-CAND-ACTIVITY-ID TO WS-PFX-TEXT1 (1:8).
020600     MOVE SCOR-BKD-ACTIVITY-ID (WS-BKD-IX) TO WS-PFX-TEXT2 (1:8).
020700     CALL "HPSTRIM" USING WS-PFX-FUNCTION-SW, WS-PFX-TEXT1,
020800         WS-PFX-TEXT2, WS-PFX-RETURN-LTH, WS-PFX-MATCH-SW.
020900     IF WS-PFX-IDS-MATCH
021000         ADD 1 TO WS-GROUP-RAW-COUNT.
021100 150-EXIT.
021200     EXIT.
021300
021400 200-GROUPING-BONUS.
021500     MOVE "200-GROUPING-BONUS" TO PARA-NAME.
021600     IF WS-GROUP-RAW-COUNT > 2
021700         MOVE 2 TO WS-COMP-2-GROUPING
021800     ELSE
021900         MOVE WS-GROUP-RAW-COUNT TO WS-COMP-2-GROUPING.
022000 200-EXIT.
022100     EXIT.
022200
022300 300-OVERCROWD.
022400     MOVE "300-OVERCROWD" TO PARA-NAME.
022500     IF WS-DAY-COUNT <= 3
022600         MOVE 0 TO WS-COMP-3-OVERCROWD
022700     ELSE IF WS-DAY-COUNT = 4
022800         MOVE -0.5 TO WS-COMP-3-OVERCROWD
022900     ELSE IF WS-DAY-COUNT = 5
023000         MOVE -1.0 TO WS-COMP-3-OVERCROWD
023100     ELSE
023200         MOVE -2.0 TO WS-COMP-3-OVERCROWD.
023300 300-EXIT.
023400     EXIT.
023500
023600 400-CONSISTENCY.
023700     MOVE "400-CONSISTENCY" TO PARA-NAME.
023800     PERFORM 410-TALLY-HISTORY THRU 410-EXIT
023900         VARYING WS-HIST-IX FROM 1 BY 1
024000         UNTIL WS-HIST-IX > SCOR-HIST-CNT.
024100     IF WS-HIST-MATCH-COUNT >= 2
024200         MOVE 2.0 TO WS-COMP-4-CONSIST
024300     ELSE IF WS-HIST-MATCH-COUNT = 1
024400         MOVE 1.0 TO WS-COMP-4-CONSIST
024500     ELSE
024600         MOVE 0 TO WS-COMP-4-CONSIST.
024700 400-EXIT.
024800     EXIT.
024900
025000 410-TALLY-HISTORY.
025100     IF SCOR-HIST-WEEKDAY (WS-HIST-IX) = SCOR-CAND-WEEKDAY
025200         ADD 1 TO WS-HIST-MATCH-COUNT.
025300 410-EXIT.
025400     EXIT.
025500
025600 500-PREFERRED-DAY.
025700     MOVE "500-PREFERRED-DAY" TO PARA-NAME.
025800     MOVE 0 TO WS-COMP-5-PREF-DAY.
025900     PERFORM 510-CHECK-PREF-DAY THRU 510-EXIT
026000         VARYING WS-PREF-IX FROM 1 BY 1
026100         UNTIL WS-PREF-IX > SCOR-ACT-PREF-DAY-CNT
026200             OR WS-COMP-5-PREF-DAY = 1.0.
026300 500-EXIT.
026400     EXIT.
026500
026600 510-CHECK-PREF-DAY.
026700     IF SCOR-ACT-PREF-DAY-TBL (WS-PREF-IX) = SCOR-CAND-WEEKDAY
026800         MOVE 1.0 TO WS-COMP-5-PREF-DAY.
026900 510-EXIT.
027000     EXIT.
027100
027200 900-TOTAL-SCORE.
027300     MOVE "900-TOTAL-SCORE" TO PARA-NAME.
027400     COMPUTE WS-SCORE-SUM =
027500         WS-COMP-1-TIME-PREF + WS-COMP-2-GROUPING
027600         + WS-COMP-3-OVERCROWD + WS-COMP-4-CONSIST
027700         + WS-COMP-5-PREF-DAY.
027800     IF WS-SCORE-SUM < 0
027900         MOVE 0 TO WS-SCORE-SUM.
028000     IF WS-SCORE-SUM > 10
028100         MOVE 10 TO WS-SCORE-SUM.
028200     MOVE WS-SCORE-SUM TO SCOR-TOTAL-SCORE.
028300 900-EXIT.
028400     EXIT.
