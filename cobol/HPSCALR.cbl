000100 ***********************************************************************
000200 IDENTIFICATION DIVISION.
000300 ***********************************************************************
000400 PROGRAM-ID.  HPSCALR.
000500 AUTHOR. R GUTIERREZ.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 12/08/88.
000800 DATE-COMPILED. 12/08/88.
000900 SECURITY. NON-CONFIDENTIAL.
001000 ***********************************************************************
001100 * REMARKS.
001200 *   CALENDAR FORMATTER - FOURTH AND LAST JOB STEP OF THE HEALTH
001300 *   PROGRAM ACTIVITY SCHEDULING SUITE.  OPENS RPTWORK EXTEND SO
001400 *   ITS TWO VIEWS PRINT ON THE TAIL OF THE SAME REPORT HPSMETR
001500 *   BUILT -
001600 *
001700 *     SECTION 6 - DAILY SCHEDULE VIEW FOR THE FIRST HORIZON DAY
001800 *     SECTION 7 - MONTHLY OVERVIEW FOR THE FIRST HORIZON MONTH
001900 *
002000 *   REREADS ACTWORK/SPCWORK/EQPWORK FOR NAME LOOKUPS AND SCHDWORK
002100 *   FOR THE BOOKED SLOTS - SAME REREAD-EVERYTHING HABIT AS HPSMETR.
002200 ***********************************************************************
002300 *------------------------------------------------------------------------
002400 * CHANGE LOG
002500 *------------------------------------------------------------------------
002600 *12/08/88 TK  INITIAL RELEASE - MONTHLY ROSTER PRINT EXTRACT
002700 *12/08/97 RG  REWRITTEN - SCHEDULING REWRITE REQ SC-0410 PHASE 2
002800 *01/19/98 JS  DAILY VIEW NOW SHOWS SPECIALIST AND EQUIPMENT NAMES
002900 *             INSTEAD OF BARE IDS, PER ANALYST REQUEST
003000 *08/14/98 RG  MONTHLY GRID PADS LEADING BLANK CELLS FOR THE FIRST
003100 *             WEEK SO THE 1ST ALWAYS FALLS UNDER ITS OWN WEEKDAY
003200 *02/22/99 RG  Y2K - HPSDATE CALLED WITH FULL CCYY THROUGHOUT, WORK
003300 *             FILE DATES CONFIRMED 8-BYTE CCYYMMDD, TESTED THRU 2099
003400 *09/21/99 JS  DAYS-IN-MONTH NOW COMPUTED VIA HPSDATE FUNCTION B
003500 *             AGAINST NEXT MONTH'S FIRST DAY - REQ SC-0511
003600 *02/27/00 MM  DAILY VIEW NOW PRINTS AN EXPLICIT "NO ACTIVITIES
003700 *             SCHEDULED" LINE FOR AN EMPTY DAY, PER ANALYST REQUEST
003800 *09/08/03 DL  ABEND DUMP NOW CARRIES THE FAILING PARAGRAPH NAME
003900 *             (PARA-NAME) ALONGSIDE THE REASON TEXT, PER SC-0571
004000 *------------------------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT-FILE      ASSIGN TO SYSOUT
005100         FILE STATUS IS OFCODE.
005200     SELECT CONTROL-FILE     ASSIGN TO CTLWORK
005300         FILE STATUS IS OFCODE.
005400     SELECT ACTIVITIES-FILE  ASSIGN TO ACTWORK
005500         FILE STATUS IS OFCODE.
005600     SELECT SPECIALISTS-FILE ASSIGN TO SPCWORK
005700         FILE STATUS IS OFCODE.
005800     SELECT EQUIPMENT-FILE   ASSIGN TO EQPWORK
005900         FILE STATUS IS OFCODE.
006000     SELECT SCHEDULE-FILE    ASSIGN TO SCHDWORK
006100         FILE STATUS IS OFCODE.
006200     SELECT REPORT-FILE      ASSIGN TO RPTWORK
006300         FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  SYSOUT-FILE
006900     LABEL RECORDS ARE OMITTED.
007000 01  SYSOUT-REC                 PIC X(132).
007100
007200 FD  CONTROL-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  CONTROL-FILE-REC           PIC X(11).
007500
007600 FD  ACTIVITIES-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  ACTIVITIES-FILE-REC        PIC X(106).
007900
008000 FD  SPECIALISTS-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  SPECIALISTS-FILE-REC       PIC X(151).
008300
008400 FD  EQUIPMENT-FILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  EQUIPMENT-FILE-REC         PIC X(145).
008700
008800 FD  SCHEDULE-FILE
008900     LABEL RECORDS ARE STANDARD.
009000 01  SCHEDULE-FILE-REC          PIC X(56).
009100
009200 FD  REPORT-FILE
009300     LABEL RECORDS ARE OMITTED.
009400 01  REPORT-FILE-REC            PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700
009800 * STANDALONE HOUSEKEEPING SWITCHES - ONE PER INPUT STREAM, SAME
009900 * 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH EOF FLAGS.
010000 77  WS-ACT-EOF-SW           PIC X(01) VALUE "N".
010100     88  ACT-EOF                 VALUE "Y".
010200 77  WS-SPC-EOF-SW           PIC X(01) VALUE "N".
010300     88  SPC-EOF                 VALUE "Y".
010400 77  WS-EQP-EOF-SW           PIC X(01) VALUE "N".
010500     88  EQP-EOF                 VALUE "Y".
010600 77  WS-SCH-EOF-SW           PIC X(01) VALUE "N".
010700     88  SCH-EOF                 VALUE "Y".
010800 77  PARA-NAME               PIC X(20) VALUE SPACES.
010900
011000* FILE STATUS SWITCH
011100 01  WS-FILE-STATUS.
011200     05  OFCODE                   PIC X(02).
011300         88  OFCODE-OK                VALUE "00".
011400         88  OFCODE-EOF               VALUE "10".
011500     05  FILLER                   PIC X(20).
011600
011700     COPY HPACTREC.
011800     COPY HPSPCREC.
011900     COPY HPEQPREC.
012000     COPY HPCTLREC.
012100     COPY HPSLTREC.
012200
012300 * HORIZON/MONTH WORK FIELDS BUILT AT HOUSEKEEPING TIME.
012400 01  WS-HORIZON-WORK.
012500     05  WS-START-DATE            PIC 9(08).
012600     05  WS-START-DATE-R REDEFINES WS-START-DATE.
012700         10  WS-START-CCYY        PIC 9(04).
012800         10  WS-START-MM          PIC 9(02).
012900         10  WS-START-DD          PIC 9(02).
013000     05  WS-MONTH-1ST-DATE        PIC 9(08).
013100     05  WS-MONTH-1ST-DATE-R REDEFINES WS-MONTH-1ST-DATE.
013200         10  WS-MONTH-1ST-CCYY    PIC 9(04).
013300         10  WS-MONTH-1ST-MM      PIC 9(02).
013400         10  WS-MONTH-1ST-DD      PIC 9(02).
013500     05  WS-NEXT-MONTH-1ST        PIC 9(08).
013600     05  WS-NEXT-MONTH-CCYY       PIC 9(04).
013700     05  WS-NEXT-MONTH-MM         PIC 9(02).
013800     05  WS-DAYS-IN-MONTH         PIC 9(02) COMP.
013900     05  WS-1ST-WEEKDAY           PIC 9(01) COMP.
014000     05  FILLER                   PIC X(08).
014100
014200 * ACTIVITY/SPECIALIST/EQUIPMENT LOOKUP TABLES - ID/NAME/TYPE/
014300 * PRIORITY/LOCATION ONLY, SAME SLIM SHAPE HPSMETR USES.
014400 01  GR-ACTIVITY-TABLE.
014500     05  GR-ACT-CNT               PIC 9(04) COMP.
014600     05  GR-ACT-ENTRY OCCURS 300 TIMES.
014700         10  GR-ACT-ID            PIC X(08).
014800         10  GR-ACT-NAME          PIC X(30).
014900         10  GR-ACT-TYPE          PIC X(01).
015000         10  GR-ACT-PRIORITY      PIC 9(01).
015100         10  GR-ACT-LOCATION      PIC X(01).
015200             88  GR-ACT-LOC-HOME      VALUE "H".
015300             88  GR-ACT-LOC-GYM       VALUE "G".
015400             88  GR-ACT-LOC-CLINIC    VALUE "C".
015500             88  GR-ACT-LOC-ANY       VALUE "A".
015600     05  FILLER                   PIC X(01).
015700
015800 01  GR-SPECIALIST-TABLE.
015900     05  GR-SPC-CNT               PIC 9(04) COMP.
016000     05  GR-SPC-ENTRY OCCURS 50 TIMES.
016100         10  GR-SPC-ID            PIC X(08).
016200         10  GR-SPC-NAME          PIC X(30).
016300     05  FILLER                   PIC X(01).
016400
016500 01  GR-EQUIPMENT-TABLE.
016600     05  GR-EQP-CNT               PIC 9(04) COMP.
016700     05  GR-EQP-ENTRY OCCURS 50 TIMES.
016800         10  GR-EQP-ID            PIC X(08).
016900         10  GR-EQP-NAME          PIC X(30).
017000     05  FILLER                   PIC X(01).
017100
017200 * SECTION 6 WORK TABLE - TODAY'S BOOKED SLOTS, NAME-RESOLVED AND
017300 * SORTED BY START TIME BEFORE PRINTING.
017400 01  GR-DAY-SLOT-TABLE.
017500     05  GR-DS-CNT                PIC 9(03) COMP.
017600     05  GR-DS-ENTRY OCCURS 40 TIMES.
017700         10  GR-DS-START-TIME     PIC 9(04).
017800         10  GR-DS-END-TIME       PIC 9(04).
017900         10  GR-DS-ACT-NAME       PIC X(30).
018000         10  GR-DS-ACT-TYPE       PIC X(01).
018100         10  GR-DS-PRIORITY       PIC 9(01).
018200         10  GR-DS-DURATION       PIC 9(03).
018300         10  GR-DS-LOCATION       PIC X(01).
018400         10  GR-DS-SPC-NAME       PIC X(30).
018500         10  GR-DS-EQUIP-CNT      PIC 9(01).
018600         10  GR-DS-EQUIP-NAME-TBL.
018700             15  GR-DS-EQUIP-NAME OCCURS 3 TIMES PIC X(30).
018800     05  FILLER                   PIC X(01).
018900
019000 * SECTION 7 WORK TABLE - ONE ENTRY PER CALENDAR DAY OF THE HORIZON
019100 * MONTH, SUBSCRIPTED DIRECTLY BY DAY-OF-MONTH (SAME DIRECT-
019200 * SUBSCRIPT HABIT AS HPSBAL'S QUOTA-DAY TABLE).
019300 01  GR-MONTH-DAY-TABLE.
019400     05  GR-MDT-ENTRY OCCURS 31 TIMES.
019500         10  GR-MDT-CNT           PIC 9(03) COMP.
019600     05  FILLER                   PIC X(01).
019700
019800 01  GR-MONTH-TOTALS.
019900     05  GR-MDT-TOT-SLOTS         PIC 9(05) COMP.
020000     05  GR-MDT-ACTIVE-DAYS       PIC 9(02) COMP.
020100     05  GR-MDT-BUSIEST-DAY       PIC 9(02) COMP.
020200     05  GR-MDT-BUSIEST-CNT       PIC 9(03) COMP.
020300     05  FILLER                   PIC X(01).
020400
020500 * CALL ARGUMENT BLOCK FOR HPSDATE - SAME LAYOUT HPSGRDY/HPSBAL/
020600 * HPSMETR USE.
020700 01  GR-DATE-LINKAGE-WORK.
020800     05  GR-DATE-FN-SW            PIC X(01).
020900     05  GR-DATE-IN-1             PIC 9(08).
021000     05  GR-DATE-IN-2             PIC 9(08).
021100     05  GR-DATE-IN-2-R REDEFINES GR-DATE-IN-2.
021200         10  GR-DIN2-CCYY         PIC 9(04).
021300         10  GR-DIN2-MM           PIC 9(02).
021400         10  GR-DIN2-DD           PIC 9(02).
021500     05  GR-DAYS-OFFSET           PIC S9(5) COMP.
021600     05  GR-DATE-OUT              PIC 9(08).
021700     05  GR-WEEKDAY-OUT           PIC 9(01).
021800     05  GR-DAYS-BETWEEN-OUT      PIC S9(5) COMP.
021900     05  FILLER                   PIC X(01).
022000
022100 01  GR-MISC-WORK.
022200     05  GR-ACT-IX                PIC 9(04) COMP.
022300     05  GR-SCH-IX                PIC 9(04) COMP.
022400     05  GR-FOUND-IX              PIC 9(04) COMP.
022500     05  GR-FOUND-SPC-IX          PIC 9(04) COMP.
022600     05  GR-FOUND-EQP-IX          PIC 9(04) COMP.
022700     05  GR-DS-IX                 PIC 9(02) COMP.
022800     05  GR-DS-IX2                PIC 9(02) COMP.
022900     05  GR-SWAP-SW               PIC X(01).
023000         88  GR-NO-MORE-SWAPS         VALUE "N".
023100     05  GR-DOM-IX                PIC 9(02) COMP.
023200     05  GR-CELL-IX               PIC 9(02) COMP.
023300     05  GR-HH-WORK               PIC 9(02).
023400     05  GR-MM-WORK               PIC 9(02).
023500     05  GR-MIN-OF-DAY            PIC 9(05) COMP.
023600     05  FILLER                   PIC X(01).
023700
023800 01  WS-DS-SWAP-AREA.
023900     05  WS-DS-SWAP-ENTRY         PIC X(157).
024000     05  FILLER                   PIC X(01).
024100
024200 01  WS-PRINT-CONTROL.
024300     05  WS-LINES                 PIC 9(02) COMP VALUE ZERO.
024400     05  WS-PAGES                 PIC 9(03) COMP VALUE ZERO.
024500     05  FILLER                   PIC X(01).
024600
024700 01  WS-HDR-REC.
024800     05  FILLER                   PIC X(01) VALUE SPACE.
024900     05  HDR-DATE.
025000         10  HDR-YY               PIC 9(04).
025100         10  FILLER               PIC X(01) VALUE "-".
025200         10  HDR-MM               PIC 9(02).
025300         10  FILLER               PIC X(01) VALUE "-".
025400         10  HDR-DD               PIC 9(02).
025500     05  FILLER                   PIC X(06) VALUE SPACES.
025600     05  FILLER                   PIC X(56) VALUE
025700         "HEALTH PROGRAM ACTIVITY SCHEDULE - CALENDAR REPORT".
025800     05  FILLER                   PIC X(26) VALUE "Page Number:"
025900         JUSTIFIED RIGHT.
026000     05  PAGE-NBR-O               PIC ZZ9.
026100     05  FILLER                   PIC X(30) VALUE SPACES.
026200
026300 01  WS-BLANK-LINE.
026400     05  FILLER                   PIC X(132) VALUE SPACES.
026500
026600 01  WS-TITLE-REC.
026700     05  FILLER                   PIC X(02) VALUE SPACES.
026800     05  TTL-TEXT-O               PIC X(60).
026900     05  FILLER                   PIC X(70) VALUE SPACES.
027000
027100 01  WS-LBL-CNT-REC.
027200     05  FILLER                   PIC X(03) VALUE SPACES.
027300     05  LBL-TEXT-O               PIC X(45).
027400     05  LBL-VALUE-O              PIC ZZZ,ZZZ,ZZ9.
027500     05  FILLER                   PIC X(73) VALUE SPACES.
027600
027700 * SECTION 6 DETAIL LINES - A HEADER LINE PER SLOT (TIME RANGE AND
027800 * NAME), THEN AN INDENTED DETAIL LINE OF TYPE/PRIORITY/DURATION/
027900 * LOCATION, THEN ONE OF SPECIALIST/EQUIPMENT.
028000 01  WS-SLOT-HDR-REC.
028100     05  FILLER                   PIC X(03) VALUE SPACES.
028200     05  SLH-START-HH-O           PIC 99.
028300     05  FILLER                   PIC X(01) VALUE ":".
028400     05  SLH-START-MM-O           PIC 99.
028500     05  FILLER                   PIC X(03) VALUE " - ".
028600     05  SLH-END-HH-O             PIC 99.
028700     05  FILLER                   PIC X(01) VALUE ":".
028800     05  SLH-END-MM-O             PIC 99.
028900     05  FILLER                   PIC X(03) VALUE " | ".
029000     05  SLH-NAME-O               PIC X(30).
029100     05  FILLER                   PIC X(83) VALUE SPACES.
029200
029300 01  WS-SLOT-DTL1-REC.
029400     05  FILLER                   PIC X(06) VALUE SPACES.
029500     05  FILLER                   PIC X(06) VALUE "TYPE: ".
029600     05  SD1-TYPE-O               PIC X(01).
029700     05  FILLER                   PIC X(05) VALUE SPACES.
029800     05  FILLER                   PIC X(05) VALUE "PRI: ".
029900     05  SD1-PRI-O                PIC 9.
030000     05  FILLER                   PIC X(05) VALUE SPACES.
030100     05  FILLER                   PIC X(10) VALUE "DURATION: ".
030200     05  SD1-DURATION-O           PIC ZZ9.
030300     05  FILLER                   PIC X(02) VALUE " M".
030400     05  FILLER                   PIC X(05) VALUE SPACES.
030500     05  FILLER                   PIC X(10) VALUE "LOCATION: ".
030600     05  SD1-LOCATION-O           PIC X(01).
030700     05  FILLER                   PIC X(72) VALUE SPACES.
030800
030900 01  WS-SLOT-DTL2-REC.
031000     05  FILLER                   PIC X(06) VALUE SPACES.
031100     05  FILLER                   PIC X(12) VALUE "SPECIALIST: ".
031200     05  SD2-SPC-NAME-O           PIC X(30).
031300     05  FILLER                   PIC X(03) VALUE SPACES.
031400     05  FILLER                   PIC X(11) VALUE "EQUIPMENT: ".
031500     05  SD2-EQUIP-O              PIC X(30).
031600     05  FILLER                   PIC X(40) VALUE SPACES.
031700
031800 01  WS-SLOT-EQUIP-REC.
031900     05  FILLER                   PIC X(06) VALUE SPACES.
032000     05  FILLER                   PIC X(19) VALUE "EQUIPMENT (CONT.): ".
032100     05  SEQ-EQUIP-O              PIC X(30).
032200     05  FILLER                   PIC X(77) VALUE SPACES.
032300
032400 * SECTION 7 CALENDAR GRID LINES - ONE WEEK-HEADING LINE AND A
032500 * FIXED 7-CELL WEEK ROW REPEATED UP TO 6 TIMES.
032600 01  WS-CAL-DOW-HDR-REC.
032700     05  FILLER                   PIC X(03) VALUE SPACES.
032800     05  FILLER                   PIC X(11) VALUE "  MON".
032900     05  FILLER                   PIC X(11) VALUE "  TUE".
033000     05  FILLER                   PIC X(11) VALUE "  WED".
033100     05  FILLER                   PIC X(11) VALUE "  THU".
033200     05  FILLER                   PIC X(11) VALUE "  FRI".
033300     05  FILLER                   PIC X(11) VALUE "  SAT".
033400     05  FILLER                   PIC X(11) VALUE "  SUN".
033500     05  FILLER                   PIC X(52) VALUE SPACES.
033600
033700 01  WS-CAL-WEEK-REC.
033800     05  FILLER                   PIC X(03) VALUE SPACES.
033900     05  CAL-CELL-O OCCURS 7 TIMES.
034000         10  FILLER               PIC X(01) VALUE SPACES.
034100         10  CAL-DAY-O            PIC Z9.
034200         10  FILLER               PIC X(01) VALUE SPACES.
034300         10  CAL-CNT-PAREN-O      PIC X(01).
034400         10  CAL-CNT-O            PIC 999.
034500         10  CAL-CNT-PAREN2-O     PIC X(01).
034600         10  FILLER               PIC X(01) VALUE SPACES.
034700     05  FILLER                   PIC X(59) VALUE SPACES.
034800
034900 * ABEND DUMP LINE - SAME PATTERN AS HPSEDIT/HPSGRDY/HPSBAL, NOW
035000 * CARRYING THE FAILING PARAGRAPH NAME FOR THE OPERATOR.
035100 01  WS-DUMP-LINE.
035200     05  WS-DUMP-PGM              PIC X(08) VALUE "HPSCALR".
035300     05  FILLER                   PIC X(02).
035400     05  WS-DUMP-PARA             PIC X(20).
035500     05  FILLER                   PIC X(02).
035600     05  WS-DUMP-MSG              PIC X(60).
035700     05  FILLER                   PIC X(40).
035800 01  WS-DUMP-LINE-R REDEFINES WS-DUMP-LINE.
035900     05  WS-DUMP-ALL              PIC X(132).
036000
036100 PROCEDURE DIVISION.
036200
036300 ***********************************************************************
036400 * MAINLINE
036500 ***********************************************************************
036600 000-HOUSEKEEPING.
036700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036800     OPEN INPUT  CONTROL-FILE
036900                 ACTIVITIES-FILE
037000                 SPECIALISTS-FILE
037100                 EQUIPMENT-FILE
037200                 SCHEDULE-FILE
037300          EXTEND REPORT-FILE
037400          OUTPUT SYSOUT-FILE.
037500     IF NOT OFCODE-OK
037600         MOVE "OPEN FAILED" TO WS-DUMP-MSG
037700         PERFORM 1000-ABEND-RTN
037800     END-IF.
037900     READ CONTROL-FILE INTO CONTROL-RECORD.
038000     MOVE CTL-START-DATE TO WS-START-DATE.
038100     MOVE WS-START-CCYY  TO WS-MONTH-1ST-CCYY.
038200     MOVE WS-START-MM    TO WS-MONTH-1ST-MM.
038300     MOVE 1               TO WS-MONTH-1ST-DD.
038400 * NEXT MONTH'S 1ST, FOR THE DAYS-IN-MONTH SUBTRACTION BELOW.
038500     IF WS-MONTH-1ST-MM = 12
038600         COMPUTE WS-NEXT-MONTH-CCYY = WS-MONTH-1ST-CCYY + 1
038700         MOVE 1 TO WS-NEXT-MONTH-MM
038800     ELSE
038900         MOVE WS-MONTH-1ST-CCYY TO WS-NEXT-MONTH-CCYY
039000         COMPUTE WS-NEXT-MONTH-MM = WS-MONTH-1ST-MM + 1
039100     END-IF.
039200     MOVE WS-MONTH-1ST-DATE  TO GR-DATE-IN-1.
039300     MOVE WS-NEXT-MONTH-CCYY TO GR-DIN2-CCYY.
039400     MOVE WS-NEXT-MONTH-MM   TO GR-DIN2-MM.
039500     MOVE 1                  TO GR-DIN2-DD.
039600     MOVE "B"                TO GR-DATE-FN-SW.
039700     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
039800         GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
039900         GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
040000     MOVE GR-DAYS-BETWEEN-OUT TO WS-DAYS-IN-MONTH.
040100 * WEEKDAY OF THE 1ST, 0=MONDAY...6=SUNDAY, FOR GRID INDENTING.
040200     MOVE WS-MONTH-1ST-DATE  TO GR-DATE-IN-1.
040300     MOVE "W"                TO GR-DATE-FN-SW.
040400     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
040500         GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
040600         GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
040700     MOVE GR-WEEKDAY-OUT     TO WS-1ST-WEEKDAY.
040800     PERFORM 010-LOAD-ACTIVITIES THRU 010-EXIT.
040900     PERFORM 030-LOAD-SPECIALISTS THRU 030-EXIT.
041000     PERFORM 040-LOAD-EQUIPMENT THRU 040-EXIT.
041100     PERFORM 060-ZERO-MONTH-TABLE THRU 060-EXIT.
041200     MOVE ZERO TO GR-DS-CNT.
041300     PERFORM 090-LOAD-SCHEDULE THRU 090-EXIT.
041400     PERFORM 095-SORT-DAY-SLOTS THRU 095-EXIT.
041500     PERFORM 130-FIND-BUSIEST-DAY THRU 130-EXIT.
041600     PERFORM 200-PRODUCE-REPORT THRU 200-EXIT.
041700     PERFORM 999-CLEANUP THRU 999-EXIT.
041800     STOP RUN.
041900
042000 * 010-LOAD-ACTIVITIES LOADS ID/NAME/TYPE/PRIORITY/LOCATION ONLY -
042100 * THE WINDOW AND FREQUENCY FIELDS BELONG TO THE SCHEDULING STEP.
042200 010-LOAD-ACTIVITIES.
042300     MOVE "010-LOAD-ACTIVITIES" TO PARA-NAME.
042400     MOVE ZERO TO GR-ACT-CNT.
042500     MOVE "N" TO WS-ACT-EOF-SW.
042600     PERFORM 012-READ-ACTIVITY THRU 012-EXIT.
042700     PERFORM 014-STORE-ACTIVITY THRU 014-EXIT
042800         UNTIL ACT-EOF.
042900 010-EXIT.
043000     EXIT.
043100
043200 012-READ-ACTIVITY.
043300     READ ACTIVITIES-FILE INTO ACTIVITY-RECORD
043400         AT END MOVE "Y" TO WS-ACT-EOF-SW.
043500 012-EXIT.
043600     EXIT.
043700
043800 014-STORE-ACTIVITY.
043900     ADD 1 TO GR-ACT-CNT.
044000     MOVE ACT-ID          TO GR-ACT-ID (GR-ACT-CNT).
044100     MOVE ACT-NAME        TO GR-ACT-NAME (GR-ACT-CNT).
044200     MOVE ACT-TYPE        TO GR-ACT-TYPE (GR-ACT-CNT).
044300     MOVE ACT-PRIORITY    TO GR-ACT-PRIORITY (GR-ACT-CNT).
044400     MOVE ACT-LOCATION    TO GR-ACT-LOCATION (GR-ACT-CNT).
044500     PERFORM 012-READ-ACTIVITY THRU 012-EXIT.
044600 014-EXIT.
044700     EXIT.
044800
044900 030-LOAD-SPECIALISTS.
045000     MOVE "030-LOAD-SPECIALISTS" TO PARA-NAME.
045100     MOVE ZERO TO GR-SPC-CNT.
045200     MOVE "N" TO WS-SPC-EOF-SW.
045300     PERFORM 032-READ-SPECIALIST THRU 032-EXIT.
045400     PERFORM 034-STORE-SPECIALIST THRU 034-EXIT
045500         UNTIL SPC-EOF.
045600 030-EXIT.
045700     EXIT.
045800
045900 032-READ-SPECIALIST.
046000     READ SPECIALISTS-FILE INTO SPECIALIST-RECORD
046100         AT END MOVE "Y" TO WS-SPC-EOF-SW.
046200 032-EXIT.
046300     EXIT.
046400
046500 034-STORE-SPECIALIST.
046600     ADD 1 TO GR-SPC-CNT.
046700     MOVE SPC-ID   TO GR-SPC-ID (GR-SPC-CNT).
046800     MOVE SPC-NAME TO GR-SPC-NAME (GR-SPC-CNT).
046900     PERFORM 032-READ-SPECIALIST THRU 032-EXIT.
047000 034-EXIT.
047100     EXIT.
047200
047300 040-LOAD-EQUIPMENT.
047400     MOVE "040-LOAD-EQUIPMENT" TO PARA-NAME.
047500     MOVE ZERO TO GR-EQP-CNT.
047600     MOVE "N" TO WS-EQP-EOF-SW.
047700     PERFORM 042-READ-EQUIPMENT THRU 042-EXIT.
047800     PERFORM 044-STORE-EQUIPMENT THRU 044-EXIT
047900         UNTIL EQP-EOF.
048000 040-EXIT.
048100     EXIT.
048200
048300 042-READ-EQUIPMENT.
048400     READ EQUIPMENT-FILE INTO EQUIPMENT-RECORD
048500         AT END MOVE "Y" TO WS-EQP-EOF-SW.
048600 042-EXIT.
048700     EXIT.
048800
048900 044-STORE-EQUIPMENT.
049000     ADD 1 TO GR-EQP-CNT.
049100     MOVE EQP-ID   TO GR-EQP-ID (GR-EQP-CNT).
049200     MOVE EQP-NAME TO GR-EQP-NAME (GR-EQP-CNT).
049300     PERFORM 042-READ-EQUIPMENT THRU 042-EXIT.
049400 044-EXIT.
049500     EXIT.
049600
049700 060-ZERO-MONTH-TABLE.
049800     MOVE "060-ZERO-MONTH-TABLE" TO PARA-NAME.
049900     PERFORM 062-ZERO-ONE-DAY THRU 062-EXIT
050000         VARYING GR-DOM-IX FROM 1 BY 1 UNTIL GR-DOM-IX > 31.
050100     MOVE ZERO TO GR-MDT-TOT-SLOTS.
050200     MOVE ZERO TO GR-MDT-ACTIVE-DAYS.
050300 060-EXIT.
050400     EXIT.
050500
050600 062-ZERO-ONE-DAY.
050700     MOVE ZERO TO GR-MDT-CNT (GR-DOM-IX).
050800 062-EXIT.
050900     EXIT.
051000
051100 * 090-LOAD-SCHEDULE REREADS SCHDWORK ONCE, FEEDING A SLOT TO THE
051200 * DAY VIEW WHEN IT FALLS ON THE HORIZON'S FIRST DAY AND TO THE
051300 * MONTH GRID WHENEVER IT FALLS WITHIN THE HORIZON MONTH.
051400 090-LOAD-SCHEDULE.
051500     MOVE "090-LOAD-SCHEDULE" TO PARA-NAME.
051600     MOVE "N" TO WS-SCH-EOF-SW.
051700     PERFORM 091-READ-SCHEDULE THRU 091-EXIT.
051800     PERFORM 092-PROCESS-SLOT THRU 092-EXIT
051900         UNTIL SCH-EOF.
052000 090-EXIT.
052100     EXIT.
052200
052300 091-READ-SCHEDULE.
052400     READ SCHEDULE-FILE INTO SLOT-RECORD
052500         AT END MOVE "Y" TO WS-SCH-EOF-SW.
052600 091-EXIT.
052700     EXIT.
052800
052900 092-PROCESS-SLOT.
053000     IF SLT-DATE-CCYY = WS-MONTH-1ST-CCYY
053100        AND SLT-DATE-MM = WS-MONTH-1ST-MM
053200         ADD 1 TO GR-MDT-CNT (SLT-DATE-DD)
053300         ADD 1 TO GR-MDT-TOT-SLOTS
053400         IF SLT-DATE = WS-START-DATE
053500             PERFORM 094-ADD-DAY-SLOT THRU 094-EXIT
053600         END-IF
053700     END-IF.
053800     PERFORM 091-READ-SCHEDULE THRU 091-EXIT.
053900 092-EXIT.
054000     EXIT.
054100
054200 * 094-ADD-DAY-SLOT RESOLVES THE ACTIVITY/SPECIALIST/EQUIPMENT IDS
054300 * TO NAMES AND COMPUTES THE END TIME - HPSGRDY'S HHMM-TO-MINUTES
054400 * MATH (330-HHMM-TO-MIN) RUN FORWARD THEN BACK.
054500 094-ADD-DAY-SLOT.
054600     ADD 1 TO GR-DS-CNT.
054700     MOVE SLT-START-TIME TO GR-DS-START-TIME (GR-DS-CNT).
054800     COMPUTE GR-HH-WORK = SLT-START-HH.
054900     COMPUTE GR-MM-WORK = SLT-START-MM.
055000     COMPUTE GR-MIN-OF-DAY = (GR-HH-WORK * 60) + GR-MM-WORK
055100         + SLT-DURATION-MIN.
055200     COMPUTE GR-HH-WORK = GR-MIN-OF-DAY / 60.
055300     COMPUTE GR-MM-WORK = GR-MIN-OF-DAY - (GR-HH-WORK * 60).
055400     IF GR-HH-WORK > 23
055500         COMPUTE GR-HH-WORK = GR-HH-WORK - 24
055600     END-IF.
055700     COMPUTE GR-DS-END-TIME (GR-DS-CNT) =
055800         (GR-HH-WORK * 100) + GR-MM-WORK.
055900     MOVE SLT-DURATION-MIN TO GR-DS-DURATION (GR-DS-CNT).
056000     MOVE GR-DS-CNT TO GR-FOUND-IX.
056100     PERFORM 096-FIND-ACTIVITY THRU 096-EXIT.
056200     PERFORM 098-FIND-SPECIALIST THRU 098-EXIT.
056300     MOVE SLT-EQUIP-CNT TO GR-DS-EQUIP-CNT (GR-FOUND-IX).
056400     MOVE 1 TO GR-DS-IX.
056500     PERFORM 099-FIND-ONE-EQUIP THRU 099-EXIT
056600         VARYING GR-DS-IX FROM 1 BY 1
056700         UNTIL GR-DS-IX > SLT-EQUIP-CNT.
056800 094-EXIT.
056900     EXIT.
057000
057100 * LINEAR SEARCH BY ID - SAME SHAPE AS HPSMETR'S 094/095 ACTIVITY
057200 * LOOKUP.  A SLOT RECORD ONLY CARRIES THE ID, NOT THE SUBSCRIPT.
057300 096-FIND-ACTIVITY.
057400     MOVE ZERO TO GR-ACT-IX.
057500     PERFORM 097-COMPARE-ONE-ACT THRU 097-EXIT
057600         VARYING GR-SCH-IX FROM 1 BY 1
057700         UNTIL GR-SCH-IX > GR-ACT-CNT OR GR-ACT-IX NOT = ZERO.
057800     IF GR-ACT-IX NOT = ZERO
057900         MOVE GR-ACT-NAME (GR-ACT-IX)
058000             TO GR-DS-ACT-NAME (GR-FOUND-IX)
058100             SLH-NAME-O
058200         MOVE GR-ACT-TYPE (GR-ACT-IX)
058300             TO GR-DS-ACT-TYPE (GR-FOUND-IX)
058400         MOVE GR-ACT-PRIORITY (GR-ACT-IX)
058500             TO GR-DS-PRIORITY (GR-FOUND-IX)
058600         MOVE GR-ACT-LOCATION (GR-ACT-IX)
058700             TO GR-DS-LOCATION (GR-FOUND-IX)
058800     END-IF.
058900 096-EXIT.
059000     EXIT.
059100
059200 097-COMPARE-ONE-ACT.
059300     IF SLT-ACTIVITY-ID = GR-ACT-ID (GR-SCH-IX)
059400         MOVE GR-SCH-IX TO GR-ACT-IX
059500     END-IF.
059600 097-EXIT.
059700     EXIT.
059800
059900 * SAME LINEAR-SEARCH SHAPE FOR THE SPECIALIST AND EQUIPMENT NAMES.
060000 098-FIND-SPECIALIST.
060100     MOVE ZERO TO GR-FOUND-SPC-IX.
060200     PERFORM 098-COMPARE-ONE-SPC THRU 098-SPC-EXIT
060300         VARYING GR-SCH-IX FROM 1 BY 1
060400         UNTIL GR-SCH-IX > GR-SPC-CNT OR GR-FOUND-SPC-IX NOT = ZERO.
060500     IF GR-FOUND-SPC-IX NOT = ZERO
060600         MOVE GR-SPC-NAME (GR-FOUND-SPC-IX)
060700             TO GR-DS-SPC-NAME (GR-FOUND-IX)
060800     ELSE
060900         MOVE SPACES TO GR-DS-SPC-NAME (GR-FOUND-IX)
061000     END-IF.
061100 098-EXIT.
061200     EXIT.
061300
061400 098-COMPARE-ONE-SPC.
061500     IF SLT-SPECIALIST-ID = GR-SPC-ID (GR-SCH-IX)
061600         MOVE GR-SCH-IX TO GR-FOUND-SPC-IX
061700     END-IF.
061800 098-SPC-EXIT.
061900     EXIT.
062000
062100 099-FIND-ONE-EQUIP.
062200     MOVE ZERO TO GR-FOUND-EQP-IX.
062300     PERFORM 099-COMPARE-ONE-EQP THRU 099-EQP-EXIT
062400         VARYING GR-SCH-IX FROM 1 BY 1
062500         UNTIL GR-SCH-IX > GR-EQP-CNT OR GR-FOUND-EQP-IX NOT = ZERO.
062600     IF GR-FOUND-EQP-IX NOT = ZERO
062700         MOVE GR-EQP-NAME (GR-FOUND-EQP-IX)
062800             TO GR-DS-EQUIP-NAME (GR-FOUND-IX GR-DS-IX)
062900     ELSE
063000         MOVE SPACES TO GR-DS-EQUIP-NAME (GR-FOUND-IX GR-DS-IX)
063100     END-IF.
063200 099-EXIT.
063300     EXIT.
063400
063500 099-COMPARE-ONE-EQP.
063600     IF SLT-EQUIP-ID (GR-DS-IX) = GR-EQP-ID (GR-SCH-IX)
063700         MOVE GR-SCH-IX TO GR-FOUND-EQP-IX
063800     END-IF.
063900 099-EQP-EXIT.
064000     EXIT.
064100
064200 * 095-SORT-DAY-SLOTS - BUBBLE SORT BY START TIME, SAME SHAPE AS
064300 * HPSGRDY'S FAILURE-LIST SORT.
064400 095-SORT-DAY-SLOTS.
064500     MOVE "095-SORT-DAY-SLOTS" TO PARA-NAME.
064600     IF GR-DS-CNT < 2
064700         GO TO 095-EXIT
064800     END-IF.
064900     MOVE "Y" TO GR-SWAP-SW.
065000     PERFORM 096-SORT-ONE-PASS THRU 096-EXIT
065100         UNTIL GR-NO-MORE-SWAPS.
065200 095-EXIT.
065300     EXIT.
065400
065500 096-SORT-ONE-PASS.
065600     MOVE "N" TO GR-SWAP-SW.
065700     PERFORM 097-SORT-ONE-PAIR THRU 097-EXIT
065800         VARYING GR-DS-IX FROM 1 BY 1
065900         UNTIL GR-DS-IX > GR-DS-CNT - 1.
066000 096-EXIT.
066100     EXIT.
066200
066300 097-SORT-ONE-PAIR.
066400     COMPUTE GR-DS-IX2 = GR-DS-IX + 1.
066500     IF GR-DS-START-TIME (GR-DS-IX) > GR-DS-START-TIME (GR-DS-IX2)
066600         MOVE GR-DS-ENTRY (GR-DS-IX)  TO WS-DS-SWAP-ENTRY
066700         MOVE GR-DS-ENTRY (GR-DS-IX2) TO GR-DS-ENTRY (GR-DS-IX)
066800         MOVE WS-DS-SWAP-ENTRY        TO GR-DS-ENTRY (GR-DS-IX2)
066900         MOVE "Y" TO GR-SWAP-SW
067000     END-IF.
067100 097-EXIT.
067200     EXIT.
067300
067400 * 130-FIND-BUSIEST-DAY SCANS THE MONTH TABLE FOR THE ACTIVE-DAY
067500 * COUNT AND THE SINGLE BUSIEST CALENDAR DAY.
067600 130-FIND-BUSIEST-DAY.
067700     MOVE "130-FIND-BUSIEST-DAY" TO PARA-NAME.
067800     MOVE ZERO TO GR-MDT-BUSIEST-DAY.
067900     MOVE ZERO TO GR-MDT-BUSIEST-CNT.
068000     PERFORM 132-CHECK-ONE-DAY THRU 132-EXIT
068100         VARYING GR-DOM-IX FROM 1 BY 1
068200         UNTIL GR-DOM-IX > WS-DAYS-IN-MONTH.
068300 130-EXIT.
068400     EXIT.
068500
068600 132-CHECK-ONE-DAY.
068700     IF GR-MDT-CNT (GR-DOM-IX) > 0
068800         ADD 1 TO GR-MDT-ACTIVE-DAYS
068900     END-IF.
069000     IF GR-MDT-CNT (GR-DOM-IX) > GR-MDT-BUSIEST-CNT
069100         MOVE GR-DOM-IX TO GR-MDT-BUSIEST-DAY
069200         MOVE GR-MDT-CNT (GR-DOM-IX) TO GR-MDT-BUSIEST-CNT
069300     END-IF.
069400 132-EXIT.
069500     EXIT.
069600
069700 ***********************************************************************
069800 * REPORT PRODUCTION
069900 ***********************************************************************
070000 200-PRODUCE-REPORT.
070100     MOVE "200-PRODUCE-REPORT" TO PARA-NAME.
070200     MOVE ZERO TO WS-PAGES.
070300     MOVE 99 TO WS-LINES.
070400     PERFORM 300-DAILY-SCHEDULE-VIEW THRU 300-EXIT.
070500     MOVE 99 TO WS-LINES.
070600     PERFORM 400-MONTHLY-OVERVIEW THRU 400-EXIT.
070700 200-EXIT.
070800     EXIT.
070900
071000 * SECTION 6 - DAILY SCHEDULE VIEW, ONE LINE PER SLOT SORTED BY
071100 * START TIME PLUS TWO DETAIL LINES.
071200 300-DAILY-SCHEDULE-VIEW.
071300     MOVE "SECTION 6 - DAILY SCHEDULE VIEW" TO TTL-TEXT-O.
071400     PERFORM 720-WRITE-TITLE THRU 720-EXIT.
071500     IF GR-DS-CNT = 0
071600         MOVE "NO ACTIVITIES SCHEDULED FOR THE FIRST HORIZON DAY"
071700             TO LBL-TEXT-O
071800         MOVE SPACES TO LBL-VALUE-O
071900         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
072000         MOVE WS-LBL-CNT-REC TO REPORT-FILE-REC
072100         WRITE REPORT-FILE-REC
072200         ADD 1 TO WS-LINES
072300     ELSE
072400         PERFORM 310-WRITE-ONE-SLOT THRU 310-EXIT
072500             VARYING GR-DS-IX FROM 1 BY 1
072600             UNTIL GR-DS-IX > GR-DS-CNT
072700     END-IF.
072800 300-EXIT.
072900     EXIT.
073000
073100 310-WRITE-ONE-SLOT.
073200     MOVE SPACES TO WS-SLOT-HDR-REC.
073300     COMPUTE GR-HH-WORK = GR-DS-START-TIME (GR-DS-IX) / 100.
073400     COMPUTE GR-MM-WORK = GR-DS-START-TIME (GR-DS-IX)
073500         - (GR-HH-WORK * 100).
073600     MOVE GR-HH-WORK TO SLH-START-HH-O.
073700     MOVE GR-MM-WORK TO SLH-START-MM-O.
073800     COMPUTE GR-HH-WORK = GR-DS-END-TIME (GR-DS-IX) / 100.
073900     COMPUTE GR-MM-WORK = GR-DS-END-TIME (GR-DS-IX)
074000         - (GR-HH-WORK * 100).
074100     MOVE GR-HH-WORK TO SLH-END-HH-O.
074200     MOVE GR-MM-WORK TO SLH-END-MM-O.
074300     MOVE GR-DS-ACT-NAME (GR-DS-IX) TO SLH-NAME-O.
074400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
074500     MOVE WS-SLOT-HDR-REC TO REPORT-FILE-REC.
074600     WRITE REPORT-FILE-REC.
074700     ADD 1 TO WS-LINES.
074800     MOVE SPACES TO WS-SLOT-DTL1-REC.
074900     MOVE GR-DS-ACT-TYPE (GR-DS-IX) TO SD1-TYPE-O.
075000     MOVE GR-DS-PRIORITY (GR-DS-IX) TO SD1-PRI-O.
075100     MOVE GR-DS-DURATION (GR-DS-IX) TO SD1-DURATION-O.
075200     MOVE GR-DS-LOCATION (GR-DS-IX) TO SD1-LOCATION-O.
075300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
075400     MOVE WS-SLOT-DTL1-REC TO REPORT-FILE-REC.
075500     WRITE REPORT-FILE-REC.
075600     ADD 1 TO WS-LINES.
075700     MOVE SPACES TO WS-SLOT-DTL2-REC.
075800     MOVE GR-DS-SPC-NAME (GR-DS-IX) TO SD2-SPC-NAME-O.
075900     IF GR-DS-EQUIP-CNT (GR-DS-IX) = 0
076000         MOVE "NONE" TO SD2-EQUIP-O
076100     ELSE
076200         MOVE GR-DS-EQUIP-NAME (GR-DS-IX 1) TO SD2-EQUIP-O
076300     END-IF.
076400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
076500     MOVE WS-SLOT-DTL2-REC TO REPORT-FILE-REC.
076600     WRITE REPORT-FILE-REC.
076700     ADD 1 TO WS-LINES.
076800     IF GR-DS-EQUIP-CNT (GR-DS-IX) > 1
076900         PERFORM 312-WRITE-EXTRA-EQUIP THRU 312-EXIT
077000             VARYING GR-DS-IX2 FROM 2 BY 1
077100             UNTIL GR-DS-IX2 > GR-DS-EQUIP-CNT (GR-DS-IX)
077200     END-IF.
077300     MOVE WS-BLANK-LINE TO REPORT-FILE-REC.
077400     WRITE REPORT-FILE-REC.
077500     ADD 1 TO WS-LINES.
077600 310-EXIT.
077700     EXIT.
077800
077900 312-WRITE-EXTRA-EQUIP.
078000     MOVE SPACES TO WS-SLOT-EQUIP-REC.
078100     MOVE GR-DS-EQUIP-NAME (GR-DS-IX GR-DS-IX2) TO SEQ-EQUIP-O.
078200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
078300     MOVE WS-SLOT-EQUIP-REC TO REPORT-FILE-REC.
078400     WRITE REPORT-FILE-REC.
078500     ADD 1 TO WS-LINES.
078600 312-EXIT.
078700     EXIT.
078800
078900 * SECTION 7 - MONTHLY OVERVIEW, A MON-SUN CALENDAR GRID FOR THE
079000 * FIRST HORIZON MONTH.
079100 400-MONTHLY-OVERVIEW.
079200     MOVE "SECTION 7 - MONTHLY OVERVIEW" TO TTL-TEXT-O.
079300     PERFORM 720-WRITE-TITLE THRU 720-EXIT.
079400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
079500     MOVE WS-CAL-DOW-HDR-REC TO REPORT-FILE-REC.
079600     WRITE REPORT-FILE-REC.
079700     ADD 1 TO WS-LINES.
079800     MOVE 1 TO GR-DOM-IX.
079900     COMPUTE GR-CELL-IX = WS-1ST-WEEKDAY + 1.
080000     PERFORM 410-WRITE-ONE-WEEK THRU 410-EXIT
080100         UNTIL GR-DOM-IX > WS-DAYS-IN-MONTH.
080200     MOVE "TOTAL ACTIVITIES THIS MONTH" TO LBL-TEXT-O.
080300     MOVE GR-MDT-TOT-SLOTS TO LBL-VALUE-O.
080400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
080500     MOVE WS-LBL-CNT-REC TO REPORT-FILE-REC.
080600     WRITE REPORT-FILE-REC.
080700     ADD 1 TO WS-LINES.
080800     MOVE "DAYS WITH ACTIVITIES / DAYS IN MONTH" TO LBL-TEXT-O.
080900     MOVE GR-MDT-ACTIVE-DAYS TO LBL-VALUE-O.
081000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
081100     MOVE WS-LBL-CNT-REC TO REPORT-FILE-REC.
081200     WRITE REPORT-FILE-REC.
081300     ADD 1 TO WS-LINES.
081400     IF GR-MDT-BUSIEST-DAY = 0
081500         MOVE "BUSIEST DAY" TO LBL-TEXT-O
081600         MOVE SPACES TO LBL-VALUE-O
081700     ELSE
081800         MOVE "BUSIEST DAY (DAY OF MONTH)" TO LBL-TEXT-O
081900         MOVE GR-MDT-BUSIEST-DAY TO LBL-VALUE-O
082000     END-IF.
082100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
082200     MOVE WS-LBL-CNT-REC TO REPORT-FILE-REC.
082300     WRITE REPORT-FILE-REC.
082400     ADD 1 TO WS-LINES.
082500 400-EXIT.
082600     EXIT.
082700
082800 * 410 PRINTS ONE CALENDAR WEEK ROW, PADDING LEADING CELLS OF THE
082900 * FIRST WEEK AND TRAILING CELLS OF THE LAST WEEK WITH BLANKS.
083000 410-WRITE-ONE-WEEK.
083100     MOVE SPACES TO WS-CAL-WEEK-REC.
083200     PERFORM 412-FILL-ONE-CELL THRU 412-EXIT
083300         VARYING GR-DS-IX FROM 1 BY 1 UNTIL GR-DS-IX > 7.
083400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
083500     MOVE WS-CAL-WEEK-REC TO REPORT-FILE-REC.
083600     WRITE REPORT-FILE-REC.
083700     ADD 1 TO WS-LINES.
083800 * ONLY THE FIRST WEEK IS OFFSET - EVERY WEEK AFTER STARTS AT
083900 * COLUMN 1 (MONDAY).
084000     MOVE 1 TO GR-CELL-IX.
084100 410-EXIT.
084200     EXIT.
084300
084400 412-FILL-ONE-CELL.
084500     IF GR-DS-IX >= GR-CELL-IX
084600        AND GR-DOM-IX <= WS-DAYS-IN-MONTH
084700         MOVE GR-DOM-IX TO CAL-DAY-O (GR-DS-IX)
084800         IF GR-MDT-CNT (GR-DOM-IX) > 0
084900             MOVE "(" TO CAL-CNT-PAREN-O (GR-DS-IX)
085000             MOVE GR-MDT-CNT (GR-DOM-IX) TO CAL-CNT-O (GR-DS-IX)
085100             MOVE ")" TO CAL-CNT-PAREN2-O (GR-DS-IX)
085200         END-IF
085300         ADD 1 TO GR-DOM-IX
085400     END-IF.
085500 412-EXIT.
085600     EXIT.
085700
085800 ***********************************************************************
085900 * SHARED PRINT-CONTROL PARAGRAPHS - SAME PATLIST/HPSMETR SHAPE
086000 ***********************************************************************
086100 700-WRITE-PAGE-HDR.
086200     ADD 1 TO WS-PAGES.
086300     MOVE SPACES TO WS-HDR-REC.
086400     MOVE WS-START-CCYY TO HDR-YY.
086500     MOVE WS-START-MM   TO HDR-MM.
086600     MOVE WS-START-DD   TO HDR-DD.
086700     MOVE WS-PAGES TO PAGE-NBR-O.
086800     WRITE REPORT-FILE-REC FROM WS-HDR-REC
086900         AFTER ADVANCING PAGE.
087000     MOVE WS-BLANK-LINE TO REPORT-FILE-REC.
087100     WRITE REPORT-FILE-REC.
087200     MOVE 2 TO WS-LINES.
087300 700-EXIT.
087400     EXIT.
087500
087600 720-WRITE-TITLE.
087700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
087800     MOVE WS-TITLE-REC TO REPORT-FILE-REC.
087900     WRITE REPORT-FILE-REC.
088000     ADD 1 TO WS-LINES.
088100     MOVE WS-BLANK-LINE TO REPORT-FILE-REC.
088200     WRITE REPORT-FILE-REC.
088300     ADD 1 TO WS-LINES.
088400 720-EXIT.
088500     EXIT.
088600
088700 790-CHECK-PAGINATION.
088800     IF WS-LINES > 55
088900         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
089000     END-IF.
089100 790-EXIT.
089200     EXIT.
089300
089400 ***********************************************************************
089500 * CLEANUP AND ABEND HANDLING
089600 ***********************************************************************
089700 999-CLEANUP.
089800     MOVE "999-CLEANUP" TO PARA-NAME.
089900     CLOSE CONTROL-FILE
090000           ACTIVITIES-FILE
090100           SPECIALISTS-FILE
090200           EQUIPMENT-FILE
090300           SCHEDULE-FILE
090400           REPORT-FILE
090500           SYSOUT-FILE.
090600 999-EXIT.
090700     EXIT.
090800
090900 1000-ABEND-RTN.
091000     MOVE PARA-NAME TO WS-DUMP-PARA.
091100     MOVE WS-DUMP-LINE TO SYSOUT-REC.
091200     WRITE SYSOUT-REC.
091300     CLOSE CONTROL-FILE
091400           ACTIVITIES-FILE
091500           SPECIALISTS-FILE
091600           EQUIPMENT-FILE
091700           SCHEDULE-FILE
091800           REPORT-FILE
091900           SYSOUT-FILE.
092000     MOVE 16 TO RETURN-CODE.
092100     STOP RUN.
092200
