000100*****************************************************************
000200* HPSLTREC                                                      *
000300* RECORD LAYOUT FOR THE BOOKED SCHEDULE FILE (DD SCHEDULE).     *
000400* ONE RECORD PER BOOKED OCCURRENCE, WRITTEN IN BOOKING ORDER BY *
000500* THE GREEDY (HPSGRDY) OR BALANCED (HPSBAL) SCHEDULER.          *
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG                                                *
000800*-----------------------------------------------------------------
000900* 04/02/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001000*****************************************************************
001100 01  SLOT-RECORD.
001200     05  SLT-ACTIVITY-ID         PIC X(08).
001300     05  SLT-DATE                PIC 9(08).
001400     05  SLT-DATE-R REDEFINES SLT-DATE.
001500         10  SLT-DATE-CCYY       PIC 9(04).
001600         10  SLT-DATE-MM         PIC 9(02).
001700         10  SLT-DATE-DD         PIC 9(02).
001800     05  SLT-START-TIME          PIC 9(04).
001900     05  SLT-START-TIME-R REDEFINES SLT-START-TIME.
002000         10  SLT-START-HH        PIC 9(02).
002100         10  SLT-START-MM        PIC 9(02).
002200     05  SLT-DURATION-MIN        PIC 9(03).
002300     05  SLT-SPECIALIST-ID       PIC X(08).
002400     05  SLT-EQUIP-CNT           PIC 9(01).
002500     05  SLT-EQUIP-TBL.
002600         10  SLT-EQUIP-ID        PIC X(08) OCCURS 3 TIMES.
002700*****************************************************************
002800* SLOT-RECORD IS 56 BYTES                                       *
002900*****************************************************************
