000100*****************************************************************
000200* HPSPCREC                                                      *
000300* RECORD LAYOUT FOR THE SPECIALIST ROSTER FILE (DD SPECIALISTS /*
000400* WORK FILE SPCWORK).  TRAINERS, DIETITIANS, THERAPISTS,        *
000500* PHYSICIANS AND ALLIED-HEALTH STAFF WHO COVER BOOKED ACTIVITIES*
000600*-----------------------------------------------------------------
000700* MAINTENANCE LOG                                                *
000800*-----------------------------------------------------------------
000900* 03/11/97 JS  ORIGINAL LAYOUT - SCHEDULING REWRITE REQ SC-0410  *
001000* 11/30/98 RG  EXPANDED AVAIL-BLOCK TABLE FROM 5 TO 7 ENTRIES    *
001100*****************************************************************
001200 01  SPECIALIST-RECORD.
001300     05  SPC-ID                  PIC X(08).
001400     05  SPC-NAME                PIC X(30).
001500     05  SPC-TYPE                PIC X(01).
001600         88  SPC-TRAINER             VALUE "T".
001700         88  SPC-DIETITIAN           VALUE "D".
001800         88  SPC-THERAPIST           VALUE "H".
001900         88  SPC-PHYSICIAN           VALUE "P".
002000         88  SPC-ALLIED              VALUE "A".
002100     05  SPC-AVAIL-CNT           PIC 9(01).
002200     05  SPC-AVAIL-TBL.
002300         10  SPC-AVAIL-BLOCK     OCCURS 7 TIMES.
002400             15  SPC-AVAIL-DOW       PIC 9(01).
002500* SPC-AVAIL-DOW : 0=MONDAY ... 6=SUNDAY - SEE HPSDATE WEEKDAY FN
002600             15  SPC-AVAIL-START     PIC 9(04).
002700             15  SPC-AVAIL-START-R REDEFINES SPC-AVAIL-START.
002800                 20  SPC-AVAIL-START-HH PIC 9(02).
002900                 20  SPC-AVAIL-START-MM PIC 9(02).
003000             15  SPC-AVAIL-END       PIC 9(04).
003100     05  SPC-DAYSOFF-CNT         PIC 9(01).
003200     05  SPC-DAYOFF-TBL.
003300         10  SPC-DAYOFF          PIC 9(08) OCCURS 5 TIMES.
003400         10  SPC-DAYOFF-R REDEFINES SPC-DAYOFF-TBL.
003500             15  SPC-DAYOFF-PARTS OCCURS 5 TIMES.
003600                 20  SPC-DAYOFF-CCYY PIC 9(04).
003700                 20  SPC-DAYOFF-MM   PIC 9(02).
003800                 20  SPC-DAYOFF-DD   PIC 9(02).
003900     05  SPC-MAX-CONCURRENT      PIC 9(02).
004000     05  FILLER                  PIC X(05).
004100*****************************************************************
004200* SPECIALIST-RECORD IS 151 BYTES (146 DATA + 5 FILLER)          *
004300*****************************************************************
