000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HPSGRDY.
000400 AUTHOR. R GUTIERREZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/88.
000700 DATE-COMPILED. 04/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*   GREEDY SCHEDULER - PRIMARY SCHEDULING ENGINE FOR THE HEALTH
001200*   PROGRAM ACTIVITY SUITE.  LOADS THE EDITED ACTIVITY,
001300*   SPECIALIST, EQUIPMENT, TRAVEL AND CONTROL WORK FILES
001400*   PRODUCED BY HPSEDIT,
001500*   SORTS THE ACTIVITIES BY PRIORITY AND FREQUENCY, THEN DRIVES A
001600*   TWO-PHASE BOOKING PASS -
001700*
001800*     PHASE 1 (100-MAINLINE)  - FOR EACH ACTIVITY, FOR EACH
001900*       REQUIRED OCCURRENCE, GENERATE CANDIDATE DATES AND TIMES,
002000*       CALL HPSCONS TO SCREEN HARD CONSTRAINTS AND HPSSCOR TO
002100*       SCORE THE SURVIVORS, AND BOOK THE HIGHEST-SCORING SLOT.
002200*
002300*     PHASE 2 (500-BACKFILL)  - FOR ANY ACTIVITY STILL SHORT OF
002400*       ITS REQUIRED OCCURRENCE COUNT, RETRY ON THE
002500*       LIGHTEST-BOOKED DAYS IN THE HORIZON UNTIL NO FURTHER
002600*       SLOT CAN BE PLACED.
002700*
002800*   OUTPUT IS THE SCHEDULE WORK FILE (BOOKED SLOTS), THE FAILURES
002900*   WORK FILE (ACTIVITIES LEFT SHORT, WITH THE LAST CONSTRAINT
003000*   THAT BLOCKED THEM) AND A SMALL RUNCTL CARRY-FORWARD RECORD
003100*   PICKED UP BY HPSMETR IN THE NEXT JOB STEP - SAME CARRY-TOTALS
003200*   HABIT AS THE OLD DALYUPDT TRAILER-RECORD BALANCING.
003300******************************************************************
003400*---------------------------------------------------------------
003500* CHANGE LOG
003600*---------------------------------------------------------------
003700*04/02/88 TK  INITIAL RELEASE - DAILY ACTIVITY BOOKING EXTRACT
003800*04/02/97 RG  REWRITTEN - SCHEDULING REWRITE REQ SC-0410
003900*04/18/97 RG  ADDED LIGHTEST-DAY REORDER FOR PRIORITY 1-2 TASKS
004000*07/09/97 JS  CORRECTED WEEKLY CANDIDATE BACKUP-WEEK LOOP, WAS
004100*             SKIPPING THE FINAL PARTIAL WEEK OF THE HORIZON
004200*11/14/97 RG  ADDED RUNCTL CARRY RECORD FOR NEW HPSMETR STEP
004300*03/02/98 JS  CUSTOM PATTERN NOW FALLS BACK TO FREQ-COUNT WHEN
004400*             INTERVAL-DAYS IS ZERO ON THE EDIT FILE, PER SC-0477
004500*09/21/98 RG  FAILURES FILE NOW CARRIES LAST VIOLATION TYPE/REASON
004600*             AND ATTEMPT COUNT FOR THE ANALYST REVIEW LISTING
004700*02/18/99 RG  Y2K - HPSDATE NOW CALLED WITH FULL CCYY THROUGHOUT,
004800*             WORK FILE DATES CONFIRMED 8-BYTE CCYYMMDD, TESTED
004900*             THRU 2099
005000*03/06/01 MM  BACKFILL PASS NOW SKIPS DAYS ALREADY AT THE QUOTA
005100*             CEILING INSTEAD OF RETRYING THEM, PER SC-0548
005200*09/08/03 DL  ABEND DUMP NOW CARRIES THE FAILING PARAGRAPH NAME
005300*             (PARA-NAME) ALONGSIDE THE REASON TEXT, PER SC-0571
005400*---------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT-FILE      ASSIGN TO SYSOUT
006500         FILE STATUS IS OFCODE.
006600     SELECT CONTROL-FILE     ASSIGN TO CTLWORK
006700         FILE STATUS IS OFCODE.
006800     SELECT ACTIVITIES-FILE  ASSIGN TO ACTWORK
006900         FILE STATUS IS OFCODE.
007000     SELECT SPECIALISTS-FILE ASSIGN TO SPCWORK
007100         FILE STATUS IS OFCODE.
007200     SELECT EQUIPMENT-FILE   ASSIGN TO EQPWORK
007300         FILE STATUS IS OFCODE.
007400     SELECT TRAVEL-FILE      ASSIGN TO TRVWORK
007500         FILE STATUS IS OFCODE.
007600     SELECT SCHEDULE-FILE    ASSIGN TO SCHDWORK
007700         FILE STATUS IS OFCODE.
007800     SELECT FAILURES-FILE    ASSIGN TO FAILWORK
007900         FILE STATUS IS OFCODE.
008000     SELECT RUNCTL-FILE      ASSIGN TO RUNCTL
008100         FILE STATUS IS OFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  SYSOUT-FILE
008700     LABEL RECORDS ARE OMITTED.
008800 01  SYSOUT-REC                 PIC X(132).
008900
009000 FD  CONTROL-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  CONTROL-FILE-REC           PIC X(11).
009300
009400 FD  ACTIVITIES-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  ACTIVITIES-FILE-REC        PIC X(106).
009700
009800 FD  SPECIALISTS-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  SPECIALISTS-FILE-REC       PIC X(151).
010100
010200 FD  EQUIPMENT-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 01  EQUIPMENT-FILE-REC         PIC X(145).
010500
010600 FD  TRAVEL-FILE
010700     LABEL RECORDS ARE STANDARD.
010800 01  TRAVEL-FILE-REC            PIC X(55).
010900
011000 FD  SCHEDULE-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 01  SCHEDULE-FILE-REC          PIC X(56).
011300
011400 FD  FAILURES-FILE
011500     LABEL RECORDS ARE STANDARD.
011600 01  FAILURES-FILE-REC          PIC X(117).
011700
011800 FD  RUNCTL-FILE
011900     LABEL RECORDS ARE STANDARD.
012000 01  RUNCTL-FILE-REC            PIC X(30).
012100
012200 WORKING-STORAGE SECTION.
012300
012400* STANDALONE HOUSEKEEPING SWITCHES - ONE PER INPUT STREAM, SAME
012500* 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH EOF FLAGS.
012600 77  WS-CTL-EOF-SW           PIC X(01) VALUE "N".
012700     88  CTL-EOF                 VALUE "Y".
012800 77  WS-ACT-EOF-SW           PIC X(01) VALUE "N".
012900     88  ACT-EOF                 VALUE "Y".
013000 77  WS-SPC-EOF-SW           PIC X(01) VALUE "N".
013100     88  SPC-EOF                 VALUE "Y".
013200 77  WS-EQP-EOF-SW           PIC X(01) VALUE "N".
013300     88  EQP-EOF                 VALUE "Y".
013400 77  WS-TRV-EOF-SW           PIC X(01) VALUE "N".
013500     88  TRV-EOF                 VALUE "Y".
013600 77  PARA-NAME               PIC X(20) VALUE SPACES.
013700 77  GR-PASS1-BOOKED         PIC 9(05) COMP VALUE ZERO.
013800 77  GR-PASS2-BOOKED         PIC 9(05) COMP VALUE ZERO.
013900
014000* FILE STATUS AND HOUSEKEEPING SWITCHES
014100 01  WS-FILE-STATUS.
014200     05  OFCODE                  PIC X(02).
014300         88  OFCODE-OK               VALUE "00".
014400         88  OFCODE-EOF              VALUE "10".
014500     05  FILLER                   PIC X(20).
014600
014700* RECORD LAYOUTS CARRIED OVER FROM HPSEDIT'S EDIT RUN
014800 COPY HPACTREC.
014900 COPY HPSPCREC.
015000 COPY HPEQPREC.
015100 COPY HPTRVREC.
015200 COPY HPCTLREC.
015300 COPY HPSLTREC.
015400 COPY HPFLRREC.
015500
015600* HORIZON AND CONTROL-RECORD WORK FIELDS
015700 01  WS-HORIZON-WORK.
015800     05  WS-START-DATE            PIC 9(08).
015900     05  WS-START-DATE-R REDEFINES WS-START-DATE.
016000         10  WS-START-CCYY        PIC 9(04).
016100         10  WS-START-MM          PIC 9(02).
016200         10  WS-START-DD          PIC 9(02).
016300     05  WS-END-DATE              PIC 9(08).
016400     05  WS-END-DATE-R REDEFINES WS-END-DATE.
016500         10  WS-END-CCYY          PIC 9(04).
016600         10  WS-END-MM            PIC 9(02).
016700         10  WS-END-DD            PIC 9(02).
016800     05  WS-DURATION-DAYS         PIC 9(05) COMP.
016900     05  WS-DURATION-LESS-1       PIC S9(05) COMP.
017000     05  FILLER                   PIC X(08).
017100
017200* ACTIVITY TABLE - ONE ENTRY PER EDITED ACTIVITY RECORD, CARRYING
017300* THE SCHEDULING WORK FIELDS (REQUIRED COUNT, SCHEDULED COUNT,
017400* FREQUENCY IMPORTANCE FOR THE SORT, LAST-FAILURE MEMORY AND THE
017500* PER-ACTIVITY WEEKDAY-BOOKING HISTORY HPSSCOR NEEDS FOR ITS
017600* CONSISTENCY-BONUS COMPONENT) ALONGSIDE THE EDITED FIELDS.
017700 01  GR-ACTIVITY-TABLE.
017800     05  GR-ACT-CNT               PIC 9(04) COMP.
017900     05  GR-ACT-ENTRY OCCURS 300 TIMES.
018000         10  GR-ACT-ID            PIC X(08).
018100         10  GR-ACT-NAME          PIC X(30).
018200         10  GR-ACT-PRIORITY      PIC 9(01).
018300         10  GR-ACT-PATTERN       PIC X(01).
018400             88  GR-ACT-DAILY         VALUE "D".
018500             88  GR-ACT-WEEKLY        VALUE "W".
018600             88  GR-ACT-MONTHLY       VALUE "M".
018700             88  GR-ACT-CUSTOM        VALUE "C".
018800         10  GR-ACT-FREQ-COUNT    PIC 9(02).
018900         10  GR-ACT-INTERVAL-DAYS PIC 9(03).
019000         10  GR-ACT-DURATION-MIN  PIC 9(03).
019100         10  GR-ACT-WINDOW-FLAG   PIC X(01).
019200             88  GR-ACT-HAS-WINDOW    VALUE "Y".
019300         10  GR-ACT-WINDOW-START  PIC 9(04).
019400         10  GR-ACT-WINDOW-END    PIC 9(04).
019500         10  GR-ACT-PREF-DAY-CNT  PIC 9(01).
019600         10  GR-ACT-PREF-DAY-TBL  PIC 9(01) OCCURS 7 TIMES.
019700         10  GR-ACT-SPECIALIST-ID PIC X(08).
019800         10  GR-ACT-EQUIP-CNT     PIC 9(01).
019900         10  GR-ACT-EQUIP-TBL     PIC X(08) OCCURS 3 TIMES.
020000         10  GR-ACT-REMOTE-CAPABLE PIC X(01).
020100             88  GR-ACT-IS-REM-CAPABLE VALUE "Y".
020200         10  GR-ACT-FREQ-IMPORT   PIC 9(01) COMP.
020300         10  GR-ACT-REQUIRED-OCCUR PIC 9(05) COMP.
020400         10  GR-ACT-SCHEDULED-CNT PIC 9(05) COMP.
020500         10  GR-ACT-ATTEMPT-CNT   PIC 9(05) COMP.
020600         10  GR-ACT-LAST-VIOL-TYPE PIC X(12).
020700         10  GR-ACT-LAST-VIOL-RSN PIC X(60).
020800         10  GR-ACT-HIST-CNT      PIC 9(04) COMP.
020900         10  GR-ACT-HIST-WEEKDAY  PIC 9(01) OCCURS 100 TIMES.
021000     05  FILLER                   PIC X(01).
021100
021200* HOLD AREA FOR THE ACTIVITY-TABLE EXCHANGE SORT - STRUCTURALLY
021300* IDENTICAL TO ONE GR-ACT-ENTRY SO A GROUP MOVE SWAPS AN ENTIRE
021400* ENTRY WITHOUT FIELD-BY-FIELD CODE, SAME AS THE OLD PATSRCH
021500* TABLE-SHUFFLE HOLD AREA.
021600 01  GR-ACT-SWAP-ENTRY.
021700     05  SW-ACT-ID                PIC X(08).
021800     05  SW-ACT-NAME              PIC X(30).
021900     05  SW-ACT-PRIORITY          PIC 9(01).
022000     05  SW-ACT-PATTERN           PIC X(01).
022100     05  SW-ACT-FREQ-COUNT        PIC 9(02).
022200     05  SW-ACT-INTERVAL-DAYS     PIC 9(03).
022300     05  SW-ACT-DURATION-MIN      PIC 9(03).
022400     05  SW-ACT-WINDOW-FLAG       PIC X(01).
022500     05  SW-ACT-WINDOW-START      PIC 9(04).
022600     05  SW-ACT-WINDOW-END        PIC 9(04).
022700     05  SW-ACT-PREF-DAY-CNT      PIC 9(01).
022800     05  SW-ACT-PREF-DAY-TBL      PIC 9(01) OCCURS 7 TIMES.
022900     05  SW-ACT-SPECIALIST-ID     PIC X(08).
023000     05  SW-ACT-EQUIP-CNT         PIC 9(01).
023100     05  SW-ACT-EQUIP-TBL         PIC X(08) OCCURS 3 TIMES.
023200     05  SW-ACT-REMOTE-CAPABLE    PIC X(01).
023300     05  SW-ACT-FREQ-IMPORT       PIC 9(01) COMP.
023400     05  SW-ACT-REQUIRED-OCCUR    PIC 9(05) COMP.
023500     05  SW-ACT-SCHEDULED-CNT     PIC 9(05) COMP.
023600     05  SW-ACT-ATTEMPT-CNT       PIC 9(05) COMP.
023700     05  SW-ACT-LAST-VIOL-TYPE    PIC X(12).
023800     05  SW-ACT-LAST-VIOL-RSN     PIC X(60).
023900     05  SW-ACT-HIST-CNT          PIC 9(04) COMP.
024000     05  SW-ACT-HIST-WEEKDAY      PIC 9(01) OCCURS 100 TIMES.
024100     05  FILLER                   PIC X(01).
024200
024300* SPECIALIST / EQUIPMENT / TRAVEL TABLES - SAME SHAPE HPSCONS
024400* EXPECTS ON ITS LINKAGE SO THE CALLER CAN MOVE THE GROUPS ACROSS
024500* UNCHANGED.
024600 01  GR-SPECIALIST-TABLE.
024700     05  GR-SPC-CNT               PIC 9(04) COMP.
024800     05  GR-SPC-ENTRY OCCURS 50 TIMES.
024900         10  GR-SPC-ID            PIC X(08).
025000         10  GR-SPC-AVAIL-CNT     PIC 9(01).
025100         10  GR-SPC-AVAIL-TBL OCCURS 7 TIMES.
025200             15  GR-SPC-AVAIL-DOW     PIC 9(01).
025300             15  GR-SPC-AVAIL-START   PIC 9(04).
025400             15  GR-SPC-AVAIL-END     PIC 9(04).
025500         10  GR-SPC-DAYSOFF-CNT   PIC 9(01).
025600         10  GR-SPC-DAYSOFF-TBL   PIC 9(08) OCCURS 5 TIMES.
025700         10  GR-SPC-MAX-CONCUR    PIC 9(02).
025800     05  FILLER                   PIC X(01).
025900
026000 01  GR-EQUIPMENT-TABLE.
026100     05  GR-EQP-CNT               PIC 9(04) COMP.
026200     05  GR-EQP-ENTRY OCCURS 50 TIMES.
026300         10  GR-EQP-ID            PIC X(08).
026400         10  GR-EQP-MAINT-CNT     PIC 9(01).
026500         10  GR-EQP-MAINT-TBL OCCURS 3 TIMES.
026600             15  GR-EQP-MNT-START-DATE PIC 9(08).
026700             15  GR-EQP-MNT-END-DATE   PIC 9(08).
026800             15  GR-EQP-MNT-START-TIME PIC 9(04).
026900             15  GR-EQP-MNT-END-TIME   PIC 9(04).
027000             15  GR-EQP-MNT-ALLDAY     PIC X(01).
027100                 88  GR-EQP-MNT-IS-ALLDAY VALUE "Y".
027200         10  GR-EQP-MAX-CONCUR    PIC 9(02).
027300     05  FILLER                   PIC X(01).
027400
027500 01  GR-TRAVEL-TABLE.
027600     05  GR-TRV-CNT               PIC 9(04) COMP.
027700     05  GR-TRV-ENTRY OCCURS 100 TIMES.
027800         10  GR-TRV-START-DATE    PIC 9(08).
027900         10  GR-TRV-END-DATE      PIC 9(08).
028000         10  GR-TRV-REMOTE-ONLY   PIC X(01).
028100             88  GR-TRV-IS-REM-ONLY   VALUE "Y".
028200     05  FILLER                   PIC X(01).
028300
028400* BOOKED-SLOT TABLES - FULL-WIDTH TABLE MATCHES HPSCONS' LINKAGE,
028500* THE SHORTER PARALLEL TABLE MATCHES HPSSCOR'S LINKAGE.  BOTH ARE
028600* MAINTAINED TOGETHER AT EVERY BOOKING SO EACH CALLED MODULE SEES
028700* THE SLOTS IN THE STRIDE IT EXPECTS.
028800 01  GR-BOOKED-TABLE.
028900     05  GR-BKD-CNT               PIC 9(04) COMP.
029000     05  GR-BKD-ENTRY OCCURS 2000 TIMES.
029100         10  GR-BKD-ACTIVITY-ID   PIC X(08).
029200         10  GR-BKD-DATE          PIC 9(08).
029300         10  GR-BKD-START-TIME    PIC 9(04).
029400         10  GR-BKD-DURATION      PIC 9(03).
029500         10  GR-BKD-SPECIALIST-ID PIC X(08).
029600         10  GR-BKD-EQUIP-CNT     PIC 9(01).
029700         10  GR-BKD-EQUIP-TBL     PIC X(08) OCCURS 3 TIMES.
029800     05  FILLER                   PIC X(01).
029900
030000 01  GR-SCOR-BOOKED-TABLE.
030100     05  GR-SBK-CNT               PIC 9(04) COMP.
030200     05  GR-SBK-ENTRY OCCURS 2000 TIMES.
030300         10  GR-SBK-ACTIVITY-ID   PIC X(08).
030400         10  GR-SBK-DATE          PIC 9(08).
030500         10  GR-SBK-START-TIME    PIC 9(04).
030600         10  GR-SBK-DURATION      PIC 9(03).
030700     05  FILLER                   PIC X(01).
030800
030900* LIGHT-DAY TABLE FOR PHASE 2 BACKFILL - EVERY HORIZON DATE WITH
031000* ITS CURRENT BOOKED COUNT, SORTED ASCENDING BY THAT COUNT.
031100 01  GR-LIGHT-TABLE.
031200     05  GR-LGT-CNT               PIC 9(04) COMP.
031300     05  GR-LGT-ENTRY OCCURS 366 TIMES.
031400         10  GR-LGT-DATE          PIC 9(08).
031500         10  GR-LGT-BOOKED-CNT    PIC 9(04) COMP.
031600     05  FILLER                   PIC X(01).
031700 01  GR-LGT-SWAP-ENTRY.
031800     05  SW-LGT-DATE              PIC 9(08).
031900     05  SW-LGT-BOOKED-CNT        PIC 9(04) COMP.
032000     05  FILLER                   PIC X(01).
032100
032200* CANDIDATE-DATE AND CANDIDATE-TIME SCRATCH TABLES, REBUILT FOR
032300* EVERY OCCURRENCE BEING SCHEDULED.
032400 01  GR-CAND-DATE-TABLE.
032500     05  GR-CD-CNT                PIC 9(02) COMP.
032600     05  GR-CD-ENTRY OCCURS 40 TIMES.
032700         10  GR-CD-DATE           PIC 9(08).
032800         10  GR-CD-BOOKED-CNT     PIC 9(04) COMP.
032900     05  FILLER                   PIC X(01).
033000 01  GR-CD-SWAP-ENTRY.
033100     05  SW-CD-DATE               PIC 9(08).
033200     05  SW-CD-BOOKED-CNT         PIC 9(04) COMP.
033300     05  FILLER                   PIC X(01).
033400
033500 01  GR-CAND-TIME-TABLE.
033600     05  GR-CT-CNT                PIC 9(02) COMP.
033700     05  GR-CT-ENTRY PIC 9(04) OCCURS 30 TIMES.
033800     05  FILLER                   PIC X(01).
033900
034000* BEST-CANDIDATE TRACKING FOR THE CURRENT OCCURRENCE BEING TRIED
034100 01  GR-BEST-WORK.
034200     05  GR-BEST-FOUND-SW         PIC X(01) VALUE "N".
034300         88  GR-BEST-WAS-FOUND        VALUE "Y".
034400     05  GR-BEST-SCORE            PIC S9(2)V9.
034500     05  GR-BEST-DATE             PIC 9(08).
034600     05  GR-BEST-TIME             PIC 9(04).
034700     05  GR-BEST-WEEKDAY          PIC 9(01).
034800     05  GR-CUR-CAND-DATE         PIC 9(08).
034900     05  GR-CUR-CAND-WEEKDAY      PIC 9(01).
035000     05  FILLER                   PIC X(01).
035100
035200* WORKING COPIES OF THE HPSCONS AND HPSSCOR CALL ARGUMENTS
035300 01  GR-CONS-CANDIDATE.
035400     05  GR-CC-DATE               PIC 9(08).
035500     05  GR-CC-DATE-R REDEFINES GR-CC-DATE.
035600         10  GR-CC-CCYY           PIC 9(04).
035700         10  GR-CC-MM             PIC 9(02).
035800         10  GR-CC-DD             PIC 9(02).
035900     05  GR-CC-START-TIME         PIC 9(04).
036000     05  GR-CC-DURATION           PIC 9(03).
036100     05  GR-CC-WEEKDAY            PIC 9(01).
036200     05  FILLER                   PIC X(01).
036300
036400 01  GR-CONS-ACTIVITY.
036500     05  GR-CA-ACT-ID             PIC X(08).
036600     05  GR-CA-WINDOW-FLAG        PIC X(01).
036700     05  GR-CA-WINDOW-START       PIC 9(04).
036800     05  GR-CA-WINDOW-END         PIC 9(04).
036900     05  GR-CA-SPECIALIST-ID      PIC X(08).
037000     05  GR-CA-EQUIP-CNT          PIC 9(01).
037100     05  GR-CA-EQUIP-TBL          PIC X(08) OCCURS 3 TIMES.
037200     05  GR-CA-REMOTE-CAPABLE     PIC X(01).
037300     05  FILLER                   PIC X(01).
037400
037500 01  GR-CONS-RESULT.
037600     05  GR-CR-PASS-SW            PIC X(01).
037700         88  GR-CR-PASSED             VALUE "Y".
037800         88  GR-CR-FAILED             VALUE "N".
037900     05  GR-CR-VIOLATION-TYPE     PIC X(12).
038000     05  GR-CR-REASON             PIC X(60).
038100     05  FILLER                   PIC X(01).
038200
038300 01  GR-SCOR-CANDIDATE.
038400     05  GR-SC-ACTIVITY-ID        PIC X(08).
038500     05  GR-SC-DATE               PIC 9(08).
038600     05  GR-SC-START-TIME         PIC 9(04).
038700     05  GR-SC-DURATION           PIC 9(03).
038800     05  GR-SC-WEEKDAY            PIC 9(01).
038900     05  FILLER                   PIC X(01).
039000
039100 01  GR-SCOR-ACTIVITY.
039200     05  GR-SA-WINDOW-FLAG        PIC X(01).
039300     05  GR-SA-WINDOW-START       PIC 9(04).
039400     05  GR-SA-WINDOW-END         PIC 9(04).
039500     05  GR-SA-PREF-DAY-CNT       PIC 9(01).
039600     05  GR-SA-PREF-DAY-TBL       PIC 9(01) OCCURS 7 TIMES.
039700     05  FILLER                   PIC X(01).
039800
039900 01  GR-SCOR-RESULT.
040000     05  GR-SR-TOTAL-SCORE        PIC S9(2)V9.
040100     05  FILLER                   PIC X(01).
040200
040300* CALL ARGUMENT BLOCK FOR HPSDATE
040400 01  GR-DATE-LINKAGE-WORK.
040500     05  GR-DATE-FN-SW            PIC X(01).
040600     05  GR-DATE-IN-1             PIC 9(08).
040700     05  GR-DATE-IN-2             PIC 9(08).
040800     05  GR-DAYS-OFFSET           PIC S9(5) COMP.
040900     05  GR-DATE-OUT              PIC 9(08).
041000     05  GR-WEEKDAY-OUT           PIC 9(01).
041100     05  GR-DAYS-BETWEEN-OUT      PIC S9(5) COMP.
041200     05  FILLER                   PIC X(01).
041300
041400* MISCELLANEOUS SUBSCRIPTS, COUNTERS AND MOD-ARITHMETIC WORK -
041500* ALL INTEGER DIVISION DONE THROUGH COMPUTE, NO INTRINSIC FUNCTION
041600* IS USED ANYWHERE IN THIS PROGRAM.
041700 01  GR-MISC-WORK.
041800     05  GR-ACT-IX                PIC 9(04) COMP.
041900     05  GR-ACT-IX2               PIC 9(04) COMP.
042000     05  GR-OCC-IX                PIC 9(05) COMP.
042100     05  GR-IX                    PIC 9(04) COMP.
042200     05  GR-IX2                   PIC 9(04) COMP.
042300     05  GR-BKD-IX                PIC 9(04) COMP.
042400     05  GR-HIST-IX               PIC 9(04) COMP.
042500     05  GR-SWAP-SW               PIC X(01).
042600         88  GR-SWAP-MADE             VALUE "Y".
042700     05  GR-WEEK-NBR              PIC 9(04) COMP.
042800     05  GR-WEEK-IX               PIC 9(04) COMP.
042900     05  GR-MONTH-NBR             PIC 9(04) COMP.
043000     05  GR-MONTH-IX              PIC 9(04) COMP.
043100     05  GR-PREF-IX               PIC 9(02) COMP.
043200     05  GR-TARGET-DOW            PIC 9(01).
043300     05  GR-DOW-DELTA             PIC S9(04) COMP.
043400     05  GR-WEEK-START-DATE       PIC 9(08).
043500     05  GR-MOD-QUOT              PIC S9(09) COMP.
043600     05  GR-MOD-REM               PIC S9(09) COMP.
043700     05  GR-HH-WORK               PIC 9(02).
043800     05  GR-MM-WORK               PIC 9(02).
043900     05  GR-MIN-OF-DAY            PIC 9(05) COMP.
044000     05  GR-WIN-START-MIN         PIC 9(05) COMP.
044100     05  GR-WIN-END-MIN           PIC 9(05) COMP.
044200     05  GR-CAND-END-MIN          PIC 9(05) COMP.
044300     05  GR-TIME-CAND             PIC 9(04).
044400     05  GR-DONE-SW               PIC X(01).
044500         88  GR-ALL-DONE              VALUE "Y".
044600     05  GR-FAIL-CNT              PIC 9(04) COMP.
044700     05  GR-FAIL-TBL              PIC 9(04) COMP OCCURS 300 TIMES.
044800     05  GR-FAIL-SWAP             PIC 9(04) COMP.
044900     05  GR-DATE-IX               PIC 9(02) COMP.
045000     05  GR-TIME-IX               PIC 9(02) COMP.
045100     05  GR-LGT-IX                PIC 9(04) COMP.
045200     05  GR-SUB-IX                PIC 9(02) COMP.
045300     05  GR-SUB-IX2               PIC 9(02) COMP.
045400     05  GR-DAY-CTR               PIC 9(05) COMP.
045500     05  GR-DAY-BKD-CNT           PIC 9(04) COMP.
045600     05  GR-TOTAL-WEEKS           PIC 9(04) COMP.
045700     05  GR-TOTAL-MONTHS          PIC 9(04) COMP.
045800     05  GR-WEEK-NBR2             PIC 9(04) COMP.
045900     05  GR-MONTH-NBR2            PIC 9(04) COMP.
046000     05  GR-WIN-START-HH          PIC 9(02) COMP.
046100     05  GR-WIN-END-HH            PIC 9(02) COMP.
046200     05  FILLER                   PIC X(01).
046300
046400* RUNCTL CARRY-FORWARD RECORD - HAND-OFF TO HPSMETR'S NEXT JOB
046500* STEP, SAME 'CARRY TOTALS FORWARD' HABIT AS THE OLD DALYUPDT
046600* TRAILER-RECORD BALANCE CHECK.
046700     COPY HPRUNREC.
046800
046900* ABEND DUMP LINE - SAME PATTERN AS HPSEDIT'S DUMP MECHANISM,
047000* NOW CARRYING THE FAILING PARAGRAPH NAME FOR THE OPERATOR.
047100 01  WS-DUMP-LINE.
047200     05  WS-DUMP-PGM              PIC X(08) VALUE "HPSGRDY".
047300     05  FILLER                   PIC X(02) VALUE SPACES.
047400     05  WS-DUMP-PARA             PIC X(20).
047500     05  FILLER                   PIC X(02) VALUE SPACES.
047600     05  WS-DUMP-MSG              PIC X(60).
047700     05  FILLER                   PIC X(40).
047800 01  WS-DUMP-LINE-R REDEFINES WS-DUMP-LINE.
047900     05  WS-DUMP-ALL              PIC X(132).
048000
048100 PROCEDURE DIVISION.
048200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048300     PERFORM 100-MAINLINE THRU 100-EXIT.
048400     PERFORM 500-BACKFILL THRU 500-EXIT.
048500     PERFORM 999-CLEANUP THRU 999-EXIT.
048600     MOVE +0 TO RETURN-CODE.
048700     GOBACK.
048800
048900 000-HOUSEKEEPING.
049000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
049100     DISPLAY "******** BEGIN JOB HPSGRDY ********".
049200     OPEN INPUT  CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
049300                 EQUIPMENT-FILE TRAVEL-FILE.
049400     OPEN OUTPUT SCHEDULE-FILE FAILURES-FILE RUNCTL-FILE
049500         SYSOUT-FILE.
049600     MOVE ZERO TO GR-ACT-CNT GR-SPC-CNT GR-EQP-CNT GR-TRV-CNT
049700                  GR-BKD-CNT GR-SBK-CNT GR-PASS1-BOOKED
049800                  GR-PASS2-BOOKED.
049900     READ CONTROL-FILE INTO CONTROL-RECORD
050000         AT END MOVE "10" TO OFCODE.
050100     IF NOT OFCODE-OK
050200         MOVE "NO CONTROL RECORD ON CTLWORK - CANNOT SCHEDULE"
050300             TO WS-DUMP-MSG
050400         GO TO 1000-ABEND-RTN.
050500     MOVE CTL-START-DATE TO WS-START-DATE.
050600     MOVE CTL-DURATION-DAYS TO WS-DURATION-DAYS.
050700     COMPUTE WS-DURATION-LESS-1 = WS-DURATION-DAYS - 1.
050800     COMPUTE GR-TOTAL-WEEKS = (WS-DURATION-DAYS + 6) / 7.
050900     COMPUTE GR-TOTAL-MONTHS = (WS-DURATION-DAYS + 29) / 30.
051000     MOVE "A" TO GR-DATE-FN-SW.
051100     MOVE WS-START-DATE TO GR-DATE-IN-1.
051200     MOVE WS-DURATION-LESS-1 TO GR-DAYS-OFFSET.
051300     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
051400          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
051500          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
051600     MOVE GR-DATE-OUT TO WS-END-DATE.
051700     PERFORM 020-LOAD-ACTIVITIES THRU 020-EXIT.
051800     PERFORM 030-LOAD-SPECIALISTS THRU 030-EXIT.
051900     PERFORM 040-LOAD-EQUIPMENT THRU 040-EXIT.
052000     PERFORM 045-LOAD-TRAVEL THRU 045-EXIT.
052100     PERFORM 050-SORT-ACTIVITIES THRU 050-EXIT.
052200     PERFORM 070-CALC-REQUIRED THRU 070-EXIT
052300         VARYING GR-ACT-IX FROM 1 BY 1
052400         UNTIL GR-ACT-IX > GR-ACT-CNT.
052500 000-EXIT.
052600     EXIT.
052700
052800* 020-045 - LOAD WORK FILES INTO TABLES.  HOUSEKEEPING LOADS
052900* EVERYTHING UP FRONT SO THE MAINLINE CAN DRIVE OFF THE TABLES.
053000 020-LOAD-ACTIVITIES.
053100     MOVE "020-LOAD-ACTIVITIES" TO PARA-NAME.
053200     READ ACTIVITIES-FILE INTO ACTIVITY-RECORD
053300         AT END MOVE "Y" TO WS-ACT-EOF-SW.
053400     PERFORM 022-STORE-ACTIVITY THRU 022-EXIT
053500         UNTIL ACT-EOF.
053600 020-EXIT.
053700     EXIT.
053800
053900 022-STORE-ACTIVITY.
054000     ADD 1 TO GR-ACT-CNT.
054100     MOVE ACT-ID              TO GR-ACT-ID(GR-ACT-CNT).
054200     MOVE ACT-NAME            TO GR-ACT-NAME(GR-ACT-CNT).
054300     MOVE ACT-PRIORITY        TO GR-ACT-PRIORITY(GR-ACT-CNT).
054400     MOVE ACT-FREQ-PATTERN    TO GR-ACT-PATTERN(GR-ACT-CNT).
054500     MOVE ACT-FREQ-COUNT      TO GR-ACT-FREQ-COUNT(GR-ACT-CNT).
054600     MOVE ACT-INTERVAL-DAYS   TO GR-ACT-INTERVAL-DAYS(GR-ACT-CNT).
054700     MOVE ACT-DURATION-MIN    TO GR-ACT-DURATION-MIN(GR-ACT-CNT).
054800     MOVE ACT-WINDOW-FLAG     TO GR-ACT-WINDOW-FLAG(GR-ACT-CNT).
054900     MOVE ACT-WINDOW-START    TO GR-ACT-WINDOW-START(GR-ACT-CNT).
055000     MOVE ACT-WINDOW-END      TO GR-ACT-WINDOW-END(GR-ACT-CNT).
055100     MOVE ACT-PREF-DAY-CNT    TO GR-ACT-PREF-DAY-CNT(GR-ACT-CNT).
055200     MOVE ACT-SPECIALIST-ID   TO GR-ACT-SPECIALIST-ID(GR-ACT-CNT).
055300     MOVE ACT-EQUIP-CNT       TO GR-ACT-EQUIP-CNT(GR-ACT-CNT).
055400     MOVE ACT-REMOTE-CAPABLE
055500         TO GR-ACT-REMOTE-CAPABLE(GR-ACT-CNT).
055600     PERFORM 024-STORE-PREF-DAYS THRU 024-EXIT
055700         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 7.
055800     PERFORM 026-STORE-EQUIP-IDS THRU 026-EXIT
055900         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 3.
056000     MOVE ZERO TO GR-ACT-REQUIRED-OCCUR(GR-ACT-CNT)
056100                  GR-ACT-SCHEDULED-CNT(GR-ACT-CNT)
056200                  GR-ACT-ATTEMPT-CNT(GR-ACT-CNT)
056300                  GR-ACT-HIST-CNT(GR-ACT-CNT).
056400     MOVE SPACES TO GR-ACT-LAST-VIOL-TYPE(GR-ACT-CNT)
056500                    GR-ACT-LAST-VIOL-RSN(GR-ACT-CNT).
056600     EVALUATE TRUE
056700         WHEN ACT-FREQ-DAILY
056800             MOVE 3 TO GR-ACT-FREQ-IMPORT(GR-ACT-CNT)
056900         WHEN ACT-FREQ-WEEKLY
057000             MOVE 2 TO GR-ACT-FREQ-IMPORT(GR-ACT-CNT)
057100         WHEN ACT-FREQ-MONTHLY
057200             MOVE 1 TO GR-ACT-FREQ-IMPORT(GR-ACT-CNT)
057300         WHEN OTHER
057400             MOVE 0 TO GR-ACT-FREQ-IMPORT(GR-ACT-CNT)
057500     END-EVALUATE.
057600     READ ACTIVITIES-FILE INTO ACTIVITY-RECORD
057700         AT END MOVE "Y" TO WS-ACT-EOF-SW.
057800 022-EXIT.
057900     EXIT.
058000
058100 024-STORE-PREF-DAYS.
058200     MOVE ACT-PREF-DAY(GR-IX)
058300         TO GR-ACT-PREF-DAY-TBL(GR-ACT-CNT,GR-IX).
058400 024-EXIT.
058500     EXIT.
058600
058700 026-STORE-EQUIP-IDS.
058800     MOVE ACT-EQUIP-ID(GR-IX)
058900         TO GR-ACT-EQUIP-TBL(GR-ACT-CNT,GR-IX).
059000 026-EXIT.
059100     EXIT.
059200
059300 030-LOAD-SPECIALISTS.
059400     MOVE "030-LOAD-SPECIALISTS" TO PARA-NAME.
059500     READ SPECIALISTS-FILE INTO SPECIALIST-RECORD
059600         AT END MOVE "Y" TO WS-SPC-EOF-SW.
059700     PERFORM 032-STORE-SPECIALIST THRU 032-EXIT
059800         UNTIL SPC-EOF.
059900 030-EXIT.
060000     EXIT.
060100
060200 032-STORE-SPECIALIST.
060300     ADD 1 TO GR-SPC-CNT.
060400     MOVE SPC-ID          TO GR-SPC-ID(GR-SPC-CNT).
060500     MOVE SPC-AVAIL-CNT   TO GR-SPC-AVAIL-CNT(GR-SPC-CNT).
060600     PERFORM 034-STORE-AVAIL-BLOCK THRU 034-EXIT
060700         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 7.
060800     MOVE SPC-DAYSOFF-CNT TO GR-SPC-DAYSOFF-CNT(GR-SPC-CNT).
060900     PERFORM 036-STORE-DAYOFF THRU 036-EXIT
061000         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 5.
061100     MOVE SPC-MAX-CONCURRENT TO GR-SPC-MAX-CONCUR(GR-SPC-CNT).
061200     READ SPECIALISTS-FILE INTO SPECIALIST-RECORD
061300         AT END MOVE "Y" TO WS-SPC-EOF-SW.
061400 032-EXIT.
061500     EXIT.
061600
061700 034-STORE-AVAIL-BLOCK.
061800     MOVE SPC-AVAIL-DOW(GR-IX)
061900         TO GR-SPC-AVAIL-DOW(GR-SPC-CNT,GR-IX).
062000     MOVE SPC-AVAIL-START(GR-IX)
062100         TO GR-SPC-AVAIL-START(GR-SPC-CNT,GR-IX).
062200     MOVE SPC-AVAIL-END(GR-IX)
062300         TO GR-SPC-AVAIL-END(GR-SPC-CNT,GR-IX).
062400 034-EXIT.
062500     EXIT.
062600
062700 036-STORE-DAYOFF.
062800     MOVE SPC-DAYOFF(GR-IX)
062900         TO GR-SPC-DAYSOFF-TBL(GR-SPC-CNT,GR-IX).
063000 036-EXIT.
063100     EXIT.
063200
063300 040-LOAD-EQUIPMENT.
063400     MOVE "040-LOAD-EQUIPMENT" TO PARA-NAME.
063500     READ EQUIPMENT-FILE INTO EQUIPMENT-RECORD
063600         AT END MOVE "Y" TO WS-EQP-EOF-SW.
063700     PERFORM 042-STORE-EQUIPMENT THRU 042-EXIT
063800         UNTIL EQP-EOF.
063900 040-EXIT.
064000     EXIT.
064100
064200 042-STORE-EQUIPMENT.
064300     ADD 1 TO GR-EQP-CNT.
064400     MOVE EQP-ID        TO GR-EQP-ID(GR-EQP-CNT).
064500     MOVE EQP-MAINT-CNT TO GR-EQP-MAINT-CNT(GR-EQP-CNT).
064600     PERFORM 044-STORE-MAINT-WIN THRU 044-EXIT
064700         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 3.
064800     MOVE EQP-MAX-CONCURRENT TO GR-EQP-MAX-CONCUR(GR-EQP-CNT).
064900     READ EQUIPMENT-FILE INTO EQUIPMENT-RECORD
065000         AT END MOVE "Y" TO WS-EQP-EOF-SW.
065100 042-EXIT.
065200     EXIT.
065300
065400 044-STORE-MAINT-WIN.
065500     MOVE EQP-MAINT-START-DATE(GR-IX)
065600         TO GR-EQP-MNT-START-DATE(GR-EQP-CNT,GR-IX).
065700     MOVE EQP-MAINT-END-DATE(GR-IX)
065800         TO GR-EQP-MNT-END-DATE(GR-EQP-CNT,GR-IX).
065900     MOVE EQP-MAINT-START-TIME(GR-IX)
066000         TO GR-EQP-MNT-START-TIME(GR-EQP-CNT,GR-IX).
066100     MOVE EQP-MAINT-END-TIME(GR-IX)
066200         TO GR-EQP-MNT-END-TIME(GR-EQP-CNT,GR-IX).
066300     MOVE EQP-MAINT-ALLDAY(GR-IX)
066400         TO GR-EQP-MNT-ALLDAY(GR-EQP-CNT,GR-IX).
066500 044-EXIT.
066600     EXIT.
066700
066800 045-LOAD-TRAVEL.
066900     MOVE "045-LOAD-TRAVEL" TO PARA-NAME.
067000     READ TRAVEL-FILE INTO TRAVEL-RECORD
067100         AT END MOVE "Y" TO WS-TRV-EOF-SW.
067200     PERFORM 046-STORE-TRAVEL THRU 046-EXIT
067300         UNTIL TRV-EOF.
067400 045-EXIT.
067500     EXIT.
067600
067700 046-STORE-TRAVEL.
067800     ADD 1 TO GR-TRV-CNT.
067900     MOVE TRV-START-DATE  TO GR-TRV-START-DATE(GR-TRV-CNT).
068000     MOVE TRV-END-DATE    TO GR-TRV-END-DATE(GR-TRV-CNT).
068100     MOVE TRV-REMOTE-ONLY TO GR-TRV-REMOTE-ONLY(GR-TRV-CNT).
068200     READ TRAVEL-FILE INTO TRAVEL-RECORD
068300         AT END MOVE "Y" TO WS-TRV-EOF-SW.
068400 046-EXIT.
068500     EXIT.
068600
068700* 050-056 - EXCHANGE SORT OF THE ACTIVITY TABLE, ASCENDING BY
068800* PRIORITY (1=HIGHEST) THEN DESCENDING BY FREQUENCY IMPORTANCE.
068900* BUBBLE PASSES UNTIL A FULL PASS MAKES NO SWAP, SAME HAND-ROLLED
069000* TABLE-SHUFFLE STYLE AS THE OLD PATSRCH TABLE MAINTENANCE.
069100 050-SORT-ACTIVITIES.
069200     MOVE "050-SORT-ACTIVITIES" TO PARA-NAME.
069300     IF GR-ACT-CNT < 2
069400         GO TO 050-EXIT.
069500     MOVE "Y" TO GR-SWAP-SW.
069600     PERFORM 052-SORT-PASS THRU 052-EXIT
069700         UNTIL NOT GR-SWAP-MADE.
069800 050-EXIT.
069900     EXIT.
070000
070100 052-SORT-PASS.
070200     MOVE "N" TO GR-SWAP-SW.
070300     PERFORM 054-SORT-COMPARE THRU 054-EXIT
070400         VARYING GR-ACT-IX FROM 1 BY 1
070500         UNTIL GR-ACT-IX > GR-ACT-CNT - 1.
070600 052-EXIT.
070700     EXIT.
070800
070900 054-SORT-COMPARE.
071000     COMPUTE GR-ACT-IX2 = GR-ACT-IX + 1.
071100     IF GR-ACT-PRIORITY(GR-ACT-IX) > GR-ACT-PRIORITY(GR-ACT-IX2)
071200         PERFORM 056-SORT-SWAP THRU 056-EXIT
071300     ELSE IF GR-ACT-PRIORITY(GR-ACT-IX) =
071400             GR-ACT-PRIORITY(GR-ACT-IX2)
071500             AND GR-ACT-FREQ-IMPORT(GR-ACT-IX) <
071600                 GR-ACT-FREQ-IMPORT(GR-ACT-IX2)
071700         PERFORM 056-SORT-SWAP THRU 056-EXIT.
071800 054-EXIT.
071900     EXIT.
072000
072100 056-SORT-SWAP.
072200     MOVE GR-ACT-ENTRY(GR-ACT-IX)  TO GR-ACT-SWAP-ENTRY.
072300     MOVE GR-ACT-ENTRY(GR-ACT-IX2) TO GR-ACT-ENTRY(GR-ACT-IX).
072400     MOVE GR-ACT-SWAP-ENTRY        TO GR-ACT-ENTRY(GR-ACT-IX2).
072500     MOVE "Y" TO GR-SWAP-SW.
072600 056-EXIT.
072700     EXIT.
072800
072900* 070 - REQUIRED-OCCURRENCE COUNT PER ACTIVITY, ONE FORMULA PER
073000* FREQUENCY PATTERN.  ALL DIVISION IS INTEGER (TRUNCATING)
073100* DIVISION DONE THROUGH COMPUTE - NO INTRINSIC FUNCTION IS USED.
073200 070-CALC-REQUIRED.
073300     MOVE "070-CALC-REQUIRED" TO PARA-NAME.
073400     EVALUATE TRUE
073500         WHEN GR-ACT-DAILY(GR-ACT-IX)
073600             MOVE WS-DURATION-DAYS
073700                 TO GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
073800         WHEN GR-ACT-WEEKLY(GR-ACT-IX)
073900             COMPUTE GR-MOD-QUOT = WS-DURATION-DAYS / 7
074000             COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
074100                 GR-MOD-QUOT * GR-ACT-FREQ-COUNT(GR-ACT-IX)
074200         WHEN GR-ACT-MONTHLY(GR-ACT-IX)
074300             COMPUTE GR-MOD-QUOT = WS-DURATION-DAYS / 30
074400             COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
074500                 GR-MOD-QUOT * GR-ACT-FREQ-COUNT(GR-ACT-IX)
074600         WHEN GR-ACT-CUSTOM(GR-ACT-IX)
074700             IF GR-ACT-INTERVAL-DAYS(GR-ACT-IX) = ZERO
074800                 MOVE GR-ACT-FREQ-COUNT(GR-ACT-IX)
074900                     TO GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
075000             ELSE
075100                 COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
075200                     WS-DURATION-DAYS /
075300                     GR-ACT-INTERVAL-DAYS(GR-ACT-IX)
075400             END-IF
075500     END-EVALUATE.
075600 070-EXIT.
075700     EXIT.
075800
075900* 100-160 - PHASE 1 MAIN PASS.  FOR EACH ACTIVITY (ALREADY SORTED
076000* PRIORITY-ASCENDING/FREQUENCY-DESCENDING) AND EACH REQUIRED
076100* OCCURRENCE OF IT, GENERATE CANDIDATES AND BOOK THE BEST SLOT.
076200 100-MAINLINE.
076300     MOVE "100-MAINLINE" TO PARA-NAME.
076400     PERFORM 150-PROCESS-ACTIVITY THRU 150-EXIT
076500         VARYING GR-ACT-IX FROM 1 BY 1
076600         UNTIL GR-ACT-IX > GR-ACT-CNT.
076700 100-EXIT.
076800     EXIT.
076900
077000 150-PROCESS-ACTIVITY.
077100     PERFORM 160-PROCESS-OCCURRENCE THRU 160-EXIT
077200         VARYING GR-OCC-IX FROM 0 BY 1
077300         UNTIL GR-OCC-IX >= GR-ACT-REQUIRED-OCCUR(GR-ACT-IX).
077400 150-EXIT.
077500     EXIT.
077600
077700 160-PROCESS-OCCURRENCE.
077800     PERFORM 200-GEN-CANDIDATE-DATES THRU 200-EXIT.
077900     IF GR-ACT-PRIORITY(GR-ACT-IX) >= 3
078000         PERFORM 250-REORDER-LIGHTEST THRU 250-EXIT.
078100     MOVE "N" TO GR-BEST-FOUND-SW.
078200     PERFORM 270-TRY-EACH-DATE THRU 270-EXIT
078300         VARYING GR-DATE-IX FROM 1 BY 1
078400         UNTIL GR-DATE-IX > GR-CD-CNT.
078500     IF GR-BEST-WAS-FOUND
078600         PERFORM 450-BOOK-BEST THRU 450-EXIT
078700         ADD 1 TO GR-PASS1-BOOKED.
078800 160-EXIT.
078900     EXIT.
079000
079100* 200-240 - CANDIDATE-DATE GENERATION, ONE GENERATOR PER FREQUENCY
079200* PATTERN, DISPATCHED OFF THE ACTIVITY'S FREQ-PATTERN 88-LEVEL.
079300 200-GEN-CANDIDATE-DATES.
079400     MOVE ZERO TO GR-CD-CNT.
079500     EVALUATE TRUE
079600         WHEN GR-ACT-DAILY(GR-ACT-IX)
079700             PERFORM 210-GEN-DAILY THRU 210-EXIT
079800         WHEN GR-ACT-WEEKLY(GR-ACT-IX)
079900             PERFORM 220-GEN-WEEKLY THRU 220-EXIT
080000         WHEN GR-ACT-MONTHLY(GR-ACT-IX)
080100             PERFORM 230-GEN-MONTHLY THRU 230-EXIT
080200         WHEN GR-ACT-CUSTOM(GR-ACT-IX)
080300             PERFORM 240-GEN-CUSTOM THRU 240-EXIT
080400     END-EVALUATE.
080500 200-EXIT.
080600     EXIT.
080700
080800 210-GEN-DAILY.
080900     MOVE "A" TO GR-DATE-FN-SW.
081000     MOVE WS-START-DATE TO GR-DATE-IN-1.
081100     MOVE GR-OCC-IX TO GR-DAYS-OFFSET.
081200     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
081300          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
081400          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
081500     IF GR-DATE-OUT <= WS-END-DATE
081600         ADD 1 TO GR-CD-CNT
081700         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT)
081800         MOVE ZERO TO GR-CD-BOOKED-CNT(GR-CD-CNT).
081900 210-EXIT.
082000     EXIT.
082100
082200* 220-227 - WEEKLY CANDIDATES.  WEEK NUMBER AND POSITION-IN-WEEK
082300* COME FROM THE OCCURRENCE INDEX, THE TARGET WEEKDAY CYCLES
082400* THROUGH THE PREFERRED-DAY TABLE (OR MON/WED/FRI/../OFF A PLAIN
082500* 5-DAY CYCLE WHEN NO PREFERENCE IS ON FILE), AND A BACKUP
082600* CANDIDATE IS OFFERED FOR EVERY OTHER WEEK OF THE HORIZON.
082700 220-GEN-WEEKLY.
082800     COMPUTE GR-WEEK-NBR =
082900         GR-OCC-IX / GR-ACT-FREQ-COUNT(GR-ACT-IX).
083000     COMPUTE GR-WEEK-IX = GR-OCC-IX -
083100         (GR-WEEK-NBR * GR-ACT-FREQ-COUNT(GR-ACT-IX)).
083200     PERFORM 225-CALC-TARGET-DOW THRU 225-EXIT.
083300     MOVE GR-WEEK-NBR TO GR-MOD-QUOT.
083400     PERFORM 226-CALC-WEEK-DATE THRU 226-EXIT.
083500     IF GR-DATE-OUT >= WS-START-DATE
083600         AND GR-DATE-OUT <= WS-END-DATE
083700         ADD 1 TO GR-CD-CNT
083800         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT)
083900         MOVE ZERO TO GR-CD-BOOKED-CNT(GR-CD-CNT).
084000     PERFORM 227-GEN-WEEKLY-BACKUP THRU 227-EXIT
084100         VARYING GR-WEEK-NBR2 FROM 0 BY 1
084200         UNTIL GR-WEEK-NBR2 >= GR-TOTAL-WEEKS OR GR-CD-CNT > 35.
084300 220-EXIT.
084400     EXIT.
084500
084600 225-CALC-TARGET-DOW.
084700     IF GR-ACT-PREF-DAY-CNT(GR-ACT-IX) > 0
084800         COMPUTE GR-MOD-QUOT =
084900             GR-WEEK-IX / GR-ACT-PREF-DAY-CNT(GR-ACT-IX)
085000         COMPUTE GR-PREF-IX = GR-WEEK-IX -
085100             (GR-MOD-QUOT * GR-ACT-PREF-DAY-CNT(GR-ACT-IX)) + 1
085200         MOVE GR-ACT-PREF-DAY-TBL(GR-ACT-IX, GR-PREF-IX)
085300             TO GR-TARGET-DOW
085400     ELSE
085500         COMPUTE GR-MOD-QUOT = GR-WEEK-IX / 5
085600         COMPUTE GR-TARGET-DOW = GR-WEEK-IX - (GR-MOD-QUOT * 5)
085700     END-IF.
085800 225-EXIT.
085900     EXIT.
086000
086100 226-CALC-WEEK-DATE.
086200     MOVE "A" TO GR-DATE-FN-SW.
086300     MOVE WS-START-DATE TO GR-DATE-IN-1.
086400     COMPUTE GR-DAYS-OFFSET = 7 * GR-MOD-QUOT.
086500     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
086600          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
086700          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
086800     MOVE GR-DATE-OUT TO GR-WEEK-START-DATE.
086900     MOVE "W" TO GR-DATE-FN-SW.
087000     MOVE GR-WEEK-START-DATE TO GR-DATE-IN-1.
087100     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
087200          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
087300          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
087400     COMPUTE GR-DOW-DELTA = GR-TARGET-DOW - GR-WEEKDAY-OUT.
087500     IF GR-DOW-DELTA < 0
087600         ADD 7 TO GR-DOW-DELTA.
087700     MOVE "A" TO GR-DATE-FN-SW.
087800     MOVE GR-WEEK-START-DATE TO GR-DATE-IN-1.
087900     MOVE GR-DOW-DELTA TO GR-DAYS-OFFSET.
088000     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
088100          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
088200          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
088300 226-EXIT.
088400     EXIT.
088500
088600 227-GEN-WEEKLY-BACKUP.
088700     IF GR-WEEK-NBR2 NOT = GR-WEEK-NBR
088800         MOVE GR-WEEK-NBR2 TO GR-MOD-QUOT
088900         PERFORM 226-CALC-WEEK-DATE THRU 226-EXIT
089000         IF GR-DATE-OUT >= WS-START-DATE AND
089100            GR-DATE-OUT <= WS-END-DATE
089200             ADD 1 TO GR-CD-CNT
089300             MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT)
089400             MOVE ZERO TO GR-CD-BOOKED-CNT(GR-CD-CNT).
089500 227-EXIT.
089600     EXIT.
089700
089800* 230-232 - MONTHLY CANDIDATES, SAME PRIMARY/BACKUP SHAPE AS THE
089900* WEEKLY GENERATOR BUT ON A FLAT 30-DAY MONTH.
090000 230-GEN-MONTHLY.
090100     COMPUTE GR-MONTH-NBR =
090200         GR-OCC-IX / GR-ACT-FREQ-COUNT(GR-ACT-IX).
090300     MOVE GR-MONTH-NBR TO GR-MOD-QUOT.
090400     PERFORM 231-CALC-MONTH-DATE THRU 231-EXIT.
090500     IF GR-DATE-OUT >= WS-START-DATE
090600         AND GR-DATE-OUT <= WS-END-DATE
090700         ADD 1 TO GR-CD-CNT
090800         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT)
090900         MOVE ZERO TO GR-CD-BOOKED-CNT(GR-CD-CNT).
091000     PERFORM 232-GEN-MONTHLY-BACKUP THRU 232-EXIT
091100         VARYING GR-MONTH-NBR2 FROM 0 BY 1
091200         UNTIL GR-MONTH-NBR2 >= GR-TOTAL-MONTHS OR GR-CD-CNT > 35.
091300 230-EXIT.
091400     EXIT.
091500
091600 231-CALC-MONTH-DATE.
091700     MOVE "A" TO GR-DATE-FN-SW.
091800     MOVE WS-START-DATE TO GR-DATE-IN-1.
091900     COMPUTE GR-DAYS-OFFSET = 30 * GR-MOD-QUOT.
092000     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
092100          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
092200          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
092300 231-EXIT.
092400     EXIT.
092500
092600 232-GEN-MONTHLY-BACKUP.
092700     IF GR-MONTH-NBR2 NOT = GR-MONTH-NBR
092800         MOVE GR-MONTH-NBR2 TO GR-MOD-QUOT
092900         PERFORM 231-CALC-MONTH-DATE THRU 231-EXIT
093000         IF GR-DATE-OUT >= WS-START-DATE AND
093100            GR-DATE-OUT <= WS-END-DATE
093200             ADD 1 TO GR-CD-CNT
093300             MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT)
093400             MOVE ZERO TO GR-CD-BOOKED-CNT(GR-CD-CNT).
093500 232-EXIT.
093600     EXIT.
093700
093800* 240 - CUSTOM PATTERN - SINGLE CANDIDATE AT A FIXED INTERVAL.
093900 240-GEN-CUSTOM.
094000     COMPUTE GR-DAYS-OFFSET =
094100         GR-OCC-IX * GR-ACT-INTERVAL-DAYS(GR-ACT-IX).
094200     MOVE "A" TO GR-DATE-FN-SW.
094300     MOVE WS-START-DATE TO GR-DATE-IN-1.
094400     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
094500          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
094600          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
094700     IF GR-DATE-OUT <= WS-END-DATE
094800         ADD 1 TO GR-CD-CNT
094900         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT)
095000         MOVE ZERO TO GR-CD-BOOKED-CNT(GR-CD-CNT).
095100 240-EXIT.
095200     EXIT.
095300
095400* 250-258 - LIGHTEST-DAY REORDER FOR PRIORITY 3-5 ACTIVITIES (SEE
095500* REQ SC-0421) - TALLY THE CURRENT BOOKED COUNT FOR EACH CANDIDATE
095600* DATE THEN BUBBLE-SORT THE CANDIDATE LIST ASCENDING BY THAT
095700* COUNT SO THE LIGHTEST DAY IS OFFERED FIRST.
095800 250-REORDER-LIGHTEST.
095900     PERFORM 252-TALLY-BOOKED-CNT THRU 252-EXIT
096000         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > GR-CD-CNT.
096100     IF GR-CD-CNT < 2
096200         GO TO 250-EXIT.
096300     MOVE "Y" TO GR-SWAP-SW.
096400     PERFORM 254-REORDER-PASS THRU 254-EXIT
096500         UNTIL NOT GR-SWAP-MADE.
096600 250-EXIT.
096700     EXIT.
096800
096900 252-TALLY-BOOKED-CNT.
097000     MOVE ZERO TO GR-CD-BOOKED-CNT(GR-IX).
097100     PERFORM 253-TALLY-ONE-BOOKED THRU 253-EXIT
097200         VARYING GR-BKD-IX FROM 1 BY 1
097300             UNTIL GR-BKD-IX > GR-BKD-CNT.
097400 252-EXIT.
097500     EXIT.
097600
097700 253-TALLY-ONE-BOOKED.
097800     IF GR-BKD-DATE(GR-BKD-IX) = GR-CD-DATE(GR-IX)
097900         ADD 1 TO GR-CD-BOOKED-CNT(GR-IX).
098000 253-EXIT.
098100     EXIT.
098200
098300 254-REORDER-PASS.
098400     MOVE "N" TO GR-SWAP-SW.
098500     PERFORM 256-REORDER-COMPARE THRU 256-EXIT
098600         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > GR-CD-CNT - 1.
098700 254-EXIT.
098800     EXIT.
098900
099000 256-REORDER-COMPARE.
099100     COMPUTE GR-IX2 = GR-IX + 1.
099200     IF GR-CD-BOOKED-CNT(GR-IX) > GR-CD-BOOKED-CNT(GR-IX2)
099300         PERFORM 258-REORDER-SWAP THRU 258-EXIT.
099400 256-EXIT.
099500     EXIT.
099600
099700 258-REORDER-SWAP.
099800     MOVE GR-CD-ENTRY(GR-IX)  TO GR-CD-SWAP-ENTRY.
099900     MOVE GR-CD-ENTRY(GR-IX2) TO GR-CD-ENTRY(GR-IX).
100000     MOVE GR-CD-SWAP-ENTRY    TO GR-CD-ENTRY(GR-IX2).
100100     MOVE "Y" TO GR-SWAP-SW.
100200 258-EXIT.
100300     EXIT.
100400
100500* 270 - TRY EVERY CANDIDATE DATE (VARYING GR-DATE-IX, ACTIVE FOR
100600* THE WHOLE OF THIS PARAGRAPH AND EVERYTHING IT CALLS - 300 AND
100700* 400 USE THEIR OWN SUBSCRIPTS SO THIS ONE IS NEVER DISTURBED).
100800 270-TRY-EACH-DATE.
100900     MOVE GR-CD-DATE(GR-DATE-IX) TO GR-CUR-CAND-DATE.
101000     MOVE "W" TO GR-DATE-FN-SW.
101100     MOVE GR-CUR-CAND-DATE TO GR-DATE-IN-1.
101200     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
101300          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
101400          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
101500     MOVE GR-WEEKDAY-OUT TO GR-CUR-CAND-WEEKDAY.
101600     PERFORM 300-GEN-CANDIDATE-TIMES THRU 300-EXIT.
101700     PERFORM 400-TRY-CANDIDATE THRU 400-EXIT
101800         VARYING GR-TIME-IX FROM 1 BY 1
101900             UNTIL GR-TIME-IX > GR-CT-CNT.
102000 270-EXIT.
102100     EXIT.
102200
102300* 300-330 - CANDIDATE-TIME GRID FOR THE CURRENT CANDIDATE DATE.
102400* WINDOWED ACTIVITIES TRY EVERY :00/:30 MARK INSIDE THEIR WINDOW
102500* THAT LEAVES ROOM FOR THE FULL DURATION, OTHERS GET THE OPEN
102600* 0600-2000 GRID (30 SLOTS) - SAME SPACING EITHER WAY.
102700 300-GEN-CANDIDATE-TIMES.
102800     MOVE ZERO TO GR-CT-CNT.
102900     IF GR-ACT-HAS-WINDOW(GR-ACT-IX)
103000         PERFORM 310-GEN-WINDOWED-TIMES THRU 310-EXIT
103100     ELSE
103200         PERFORM 320-GEN-OPEN-TIMES THRU 320-EXIT.
103300 300-EXIT.
103400     EXIT.
103500
103600 310-GEN-WINDOWED-TIMES.
103700     MOVE GR-ACT-WINDOW-START(GR-ACT-IX) TO GR-TIME-CAND.
103800     PERFORM 330-HHMM-TO-MIN THRU 330-EXIT.
103900     MOVE GR-MIN-OF-DAY TO GR-WIN-START-MIN.
104000     MOVE GR-ACT-WINDOW-END(GR-ACT-IX) TO GR-TIME-CAND.
104100     PERFORM 330-HHMM-TO-MIN THRU 330-EXIT.
104200     MOVE GR-MIN-OF-DAY TO GR-WIN-END-MIN.
104300     COMPUTE GR-WIN-START-HH =
104400         GR-ACT-WINDOW-START(GR-ACT-IX) / 100.
104500     COMPUTE GR-WIN-END-HH   = GR-ACT-WINDOW-END(GR-ACT-IX) / 100.
104600     PERFORM 312-WINDOWED-HOUR THRU 312-EXIT
104700         VARYING GR-HH-WORK FROM GR-WIN-START-HH BY 1
104800         UNTIL GR-HH-WORK > GR-WIN-END-HH.
104900 310-EXIT.
105000     EXIT.
105100
105200 312-WINDOWED-HOUR.
105300     COMPUTE GR-TIME-CAND = GR-HH-WORK * 100.
105400     PERFORM 314-CHECK-WINDOWED-SLOT THRU 314-EXIT.
105500     COMPUTE GR-TIME-CAND = (GR-HH-WORK * 100) + 30.
105600     PERFORM 314-CHECK-WINDOWED-SLOT THRU 314-EXIT.
105700 312-EXIT.
105800     EXIT.
105900
106000 314-CHECK-WINDOWED-SLOT.
106100     PERFORM 330-HHMM-TO-MIN THRU 330-EXIT.
106200     COMPUTE GR-CAND-END-MIN =
106300         GR-MIN-OF-DAY + GR-ACT-DURATION-MIN(GR-ACT-IX).
106400     IF GR-MIN-OF-DAY >= GR-WIN-START-MIN
106500             AND GR-CAND-END-MIN <= GR-WIN-END-MIN
106600             AND GR-CT-CNT < 30
106700         ADD 1 TO GR-CT-CNT
106800         MOVE GR-TIME-CAND TO GR-CT-ENTRY(GR-CT-CNT).
106900 314-EXIT.
107000     EXIT.
107100
107200 320-GEN-OPEN-TIMES.
107300     PERFORM 322-OPEN-HOUR THRU 322-EXIT
107400         VARYING GR-HH-WORK FROM 6 BY 1 UNTIL GR-HH-WORK > 20.
107500 320-EXIT.
107600     EXIT.
107700
107800 322-OPEN-HOUR.
107900     IF GR-CT-CNT < 30
108000         COMPUTE GR-TIME-CAND = GR-HH-WORK * 100
108100         ADD 1 TO GR-CT-CNT
108200         MOVE GR-TIME-CAND TO GR-CT-ENTRY(GR-CT-CNT).
108300     IF GR-CT-CNT < 30
108400         COMPUTE GR-TIME-CAND = (GR-HH-WORK * 100) + 30
108500         ADD 1 TO GR-CT-CNT
108600         MOVE GR-TIME-CAND TO GR-CT-ENTRY(GR-CT-CNT).
108700 322-EXIT.
108800     EXIT.
108900
109000 330-HHMM-TO-MIN.
109100* CONVERTS GR-TIME-CAND (HHMM) TO GR-MIN-OF-DAY - SHARED HELPER,
109200* NO INTRINSIC FUNCTION NEEDED FOR THE HH/MM SPLIT.
109300     COMPUTE GR-HH-WORK = GR-TIME-CAND / 100.
109400     COMPUTE GR-MM-WORK = GR-TIME-CAND - (GR-HH-WORK * 100).
109500     COMPUTE GR-MIN-OF-DAY = (GR-HH-WORK * 60) + GR-MM-WORK.
109600 330-EXIT.
109700     EXIT.
109800
109900* 400-404 - SCREEN ONE CANDIDATE DATE/TIME THROUGH HPSCONS, SCORE
110000* SURVIVORS THROUGH HPSSCOR, AND KEEP THE BEST SCORE SEEN SO FAR
110100* FOR THIS OCCURRENCE (TIES KEEP THE FIRST ONE GENERATED).
110200 400-TRY-CANDIDATE.
110300     MOVE GR-CT-ENTRY(GR-TIME-IX) TO GR-CC-START-TIME.
110400     MOVE GR-CUR-CAND-DATE        TO GR-CC-DATE.
110500     MOVE GR-ACT-DURATION-MIN(GR-ACT-IX) TO GR-CC-DURATION.
110600     MOVE GR-CUR-CAND-WEEKDAY     TO GR-CC-WEEKDAY.
110700     MOVE GR-ACT-ID(GR-ACT-IX)          TO GR-CA-ACT-ID.
110800     MOVE GR-ACT-WINDOW-FLAG(GR-ACT-IX) TO GR-CA-WINDOW-FLAG.
110900     MOVE GR-ACT-WINDOW-START(GR-ACT-IX) TO GR-CA-WINDOW-START.
111000     MOVE GR-ACT-WINDOW-END(GR-ACT-IX)  TO GR-CA-WINDOW-END.
111100     MOVE GR-ACT-SPECIALIST-ID(GR-ACT-IX) TO GR-CA-SPECIALIST-ID.
111200     MOVE GR-ACT-EQUIP-CNT(GR-ACT-IX)   TO GR-CA-EQUIP-CNT.
111300     PERFORM 402-COPY-EQUIP-FOR-CONS THRU 402-EXIT
111400         VARYING GR-SUB-IX FROM 1 BY 1 UNTIL GR-SUB-IX > 3.
111500     MOVE GR-ACT-REMOTE-CAPABLE(GR-ACT-IX)
111600         TO GR-CA-REMOTE-CAPABLE.
111700     ADD 1 TO GR-ACT-ATTEMPT-CNT(GR-ACT-IX).
111800     CALL "HPSCONS" USING GR-CONS-CANDIDATE, GR-CONS-ACTIVITY,
111900          GR-SPECIALIST-TABLE, GR-EQUIPMENT-TABLE,
112000          GR-TRAVEL-TABLE, GR-BOOKED-TABLE, GR-CONS-RESULT.
112100     IF GR-CR-FAILED
112200         MOVE GR-CR-VIOLATION-TYPE
112300             TO GR-ACT-LAST-VIOL-TYPE(GR-ACT-IX)
112400         MOVE GR-CR-REASON TO GR-ACT-LAST-VIOL-RSN(GR-ACT-IX)
112500         GO TO 400-EXIT.
112600     MOVE GR-ACT-ID(GR-ACT-IX)     TO GR-SC-ACTIVITY-ID.
112700     MOVE GR-CUR-CAND-DATE         TO GR-SC-DATE.
112800     MOVE GR-CT-ENTRY(GR-TIME-IX)  TO GR-SC-START-TIME.
112900     MOVE GR-ACT-DURATION-MIN(GR-ACT-IX) TO GR-SC-DURATION.
113000     MOVE GR-CUR-CAND-WEEKDAY      TO GR-SC-WEEKDAY.
113100     MOVE GR-ACT-WINDOW-FLAG(GR-ACT-IX) TO GR-SA-WINDOW-FLAG.
113200     MOVE GR-ACT-WINDOW-START(GR-ACT-IX) TO GR-SA-WINDOW-START.
113300     MOVE GR-ACT-WINDOW-END(GR-ACT-IX)  TO GR-SA-WINDOW-END.
113400     MOVE GR-ACT-PREF-DAY-CNT(GR-ACT-IX) TO GR-SA-PREF-DAY-CNT.
113500     PERFORM 404-COPY-PREFDAY-FOR-SCOR THRU 404-EXIT
113600         VARYING GR-SUB-IX FROM 1 BY 1 UNTIL GR-SUB-IX > 7.
113700     CALL "HPSSCOR" USING GR-SCOR-CANDIDATE, GR-SCOR-ACTIVITY,
113800          GR-SCOR-BOOKED-TABLE, GR-ACT-HIST-CNT(GR-ACT-IX),
113900          GR-SCOR-RESULT.
114000     IF NOT GR-BEST-WAS-FOUND OR GR-SR-TOTAL-SCORE > GR-BEST-SCORE
114100         MOVE "Y" TO GR-BEST-FOUND-SW
114200         MOVE GR-SR-TOTAL-SCORE TO GR-BEST-SCORE
114300         MOVE GR-CUR-CAND-DATE TO GR-BEST-DATE
114400         MOVE GR-CT-ENTRY(GR-TIME-IX) TO GR-BEST-TIME
114500         MOVE GR-CUR-CAND-WEEKDAY TO GR-BEST-WEEKDAY.
114600 400-EXIT.
114700     EXIT.
114800
114900 402-COPY-EQUIP-FOR-CONS.
115000     MOVE GR-ACT-EQUIP-TBL(GR-ACT-IX,GR-SUB-IX)
115100         TO GR-CA-EQUIP-TBL(GR-SUB-IX).
115200 402-EXIT.
115300     EXIT.
115400
115500 404-COPY-PREFDAY-FOR-SCOR.
115600     MOVE GR-ACT-PREF-DAY-TBL(GR-ACT-IX,GR-SUB-IX)
115700         TO GR-SA-PREF-DAY-TBL(GR-SUB-IX).
115800 404-EXIT.
115900     EXIT.
116000
116100* 450-452 - BOOK THE BEST CANDIDATE FOUND FOR THIS OCCURRENCE INTO
116200* BOTH BOOKED-SLOT TABLES, AND ROLL THE ACTIVITY'S OWN COUNTERS
116300* AND WEEKDAY-HISTORY TABLE FORWARD.
116400 450-BOOK-BEST.
116500     ADD 1 TO GR-BKD-CNT.
116600     MOVE GR-ACT-ID(GR-ACT-IX)
116700         TO GR-BKD-ACTIVITY-ID(GR-BKD-CNT).
116800     MOVE GR-BEST-DATE     TO GR-BKD-DATE(GR-BKD-CNT).
116900     MOVE GR-BEST-TIME     TO GR-BKD-START-TIME(GR-BKD-CNT).
117000     MOVE GR-ACT-DURATION-MIN(GR-ACT-IX)
117100         TO GR-BKD-DURATION(GR-BKD-CNT).
117200     MOVE GR-ACT-SPECIALIST-ID(GR-ACT-IX)
117300         TO GR-BKD-SPECIALIST-ID(GR-BKD-CNT).
117400     MOVE GR-ACT-EQUIP-CNT(GR-ACT-IX)
117500         TO GR-BKD-EQUIP-CNT(GR-BKD-CNT).
117600     PERFORM 452-COPY-EQUIP-FOR-BOOKED THRU 452-EXIT
117700         VARYING GR-SUB-IX FROM 1 BY 1 UNTIL GR-SUB-IX > 3.
117800     ADD 1 TO GR-SBK-CNT.
117900     MOVE GR-ACT-ID(GR-ACT-IX)
118000         TO GR-SBK-ACTIVITY-ID(GR-SBK-CNT).
118100     MOVE GR-BEST-DATE     TO GR-SBK-DATE(GR-SBK-CNT).
118200     MOVE GR-BEST-TIME     TO GR-SBK-START-TIME(GR-SBK-CNT).
118300     MOVE GR-ACT-DURATION-MIN(GR-ACT-IX)
118400         TO GR-SBK-DURATION(GR-SBK-CNT).
118500     ADD 1 TO GR-ACT-SCHEDULED-CNT(GR-ACT-IX).
118600     ADD 1 TO GR-ACT-HIST-CNT(GR-ACT-IX).
118700     MOVE GR-BEST-WEEKDAY TO
118800         GR-ACT-HIST-WEEKDAY(GR-ACT-IX,
118900         GR-ACT-HIST-CNT(GR-ACT-IX)).
119000 450-EXIT.
119100     EXIT.
119200
119300 452-COPY-EQUIP-FOR-BOOKED.
119400     MOVE GR-ACT-EQUIP-TBL(GR-ACT-IX,GR-SUB-IX)
119500         TO GR-BKD-EQUIP-TBL(GR-BKD-CNT,GR-SUB-IX).
119600 452-EXIT.
119700     EXIT.
119800
119900* 500-524 - PHASE 2 BACKFILL (REQ SC-0433).  ANY ACTIVITY STILL
120000* SHORT OF ITS REQUIRED OCCURRENCE COUNT AFTER PHASE 1 GETS A
120100* SECOND PASS RESTRICTED TO THE LIGHTEST-BOOKED DAYS IN THE
120200* HORIZON, REBUILDING THAT LIGHT-DAY LIST AFTER EVERY BOOKING SO
120300* THE NEXT ATTEMPT SEES THE UPDATED LOAD, UNTIL NO FURTHER SLOT
120400* CAN BE PLACED FOR THAT ACTIVITY.
120500 500-BACKFILL.
120600     MOVE "500-BACKFILL" TO PARA-NAME.
120700     PERFORM 510-BUILD-LIGHT-TABLE THRU 510-EXIT.
120800     PERFORM 520-BACKFILL-ACTIVITY THRU 520-EXIT
120900         VARYING GR-ACT-IX FROM 1 BY 1
121000         UNTIL GR-ACT-IX > GR-ACT-CNT.
121100 500-EXIT.
121200     EXIT.
121300
121400 510-BUILD-LIGHT-TABLE.
121500     MOVE ZERO TO GR-LGT-CNT.
121600     PERFORM 512-ADD-LIGHT-DAY THRU 512-EXIT
121700         VARYING GR-DAY-CTR FROM 0 BY 1
121800         UNTIL GR-DAY-CTR >= WS-DURATION-DAYS.
121900     IF GR-LGT-CNT > 1
122000         MOVE "Y" TO GR-SWAP-SW
122100         PERFORM 516-LIGHT-SORT-PASS THRU 516-EXIT
122200             UNTIL NOT GR-SWAP-MADE.
122300 510-EXIT.
122400     EXIT.
122500
122600 512-ADD-LIGHT-DAY.
122700     MOVE "A" TO GR-DATE-FN-SW.
122800     MOVE WS-START-DATE TO GR-DATE-IN-1.
122900     MOVE GR-DAY-CTR TO GR-DAYS-OFFSET.
123000     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
123100          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
123200          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
123300     MOVE ZERO TO GR-DAY-BKD-CNT.
123400     PERFORM 514-TALLY-LIGHT-DAY THRU 514-EXIT
123500         VARYING GR-BKD-IX FROM 1 BY 1
123600             UNTIL GR-BKD-IX > GR-BKD-CNT.
123700     IF GR-DAY-BKD-CNT < 15
123800         ADD 1 TO GR-LGT-CNT
123900         MOVE GR-DATE-OUT TO GR-LGT-DATE(GR-LGT-CNT)
124000         MOVE GR-DAY-BKD-CNT TO GR-LGT-BOOKED-CNT(GR-LGT-CNT).
124100 512-EXIT.
124200     EXIT.
124300
124400 514-TALLY-LIGHT-DAY.
124500     IF GR-BKD-DATE(GR-BKD-IX) = GR-DATE-OUT
124600         ADD 1 TO GR-DAY-BKD-CNT.
124700 514-EXIT.
124800     EXIT.
124900
125000 516-LIGHT-SORT-PASS.
125100     MOVE "N" TO GR-SWAP-SW.
125200     PERFORM 517-LIGHT-COMPARE THRU 517-EXIT
125300         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > GR-LGT-CNT - 1.
125400 516-EXIT.
125500     EXIT.
125600
125700 517-LIGHT-COMPARE.
125800     COMPUTE GR-IX2 = GR-IX + 1.
125900     IF GR-LGT-BOOKED-CNT(GR-IX) > GR-LGT-BOOKED-CNT(GR-IX2)
126000         PERFORM 518-LIGHT-SWAP THRU 518-EXIT.
126100 517-EXIT.
126200     EXIT.
126300
126400 518-LIGHT-SWAP.
126500     MOVE GR-LGT-ENTRY(GR-IX)  TO GR-LGT-SWAP-ENTRY.
126600     MOVE GR-LGT-ENTRY(GR-IX2) TO GR-LGT-ENTRY(GR-IX).
126700     MOVE GR-LGT-SWAP-ENTRY    TO GR-LGT-ENTRY(GR-IX2).
126800     MOVE "Y" TO GR-SWAP-SW.
126900 518-EXIT.
127000     EXIT.
127100
127200 520-BACKFILL-ACTIVITY.
127300     IF GR-ACT-SCHEDULED-CNT(GR-ACT-IX) >=
127400        GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
127500         GO TO 520-EXIT.
127600     MOVE "N" TO GR-DONE-SW.
127700     PERFORM 522-BACKFILL-TRY THRU 522-EXIT
127800         UNTIL GR-ALL-DONE OR
127900               GR-ACT-SCHEDULED-CNT(GR-ACT-IX) >=
128000               GR-ACT-REQUIRED-OCCUR(GR-ACT-IX).
128100 520-EXIT.
128200     EXIT.
128300
128400 522-BACKFILL-TRY.
128500     MOVE "N" TO GR-BEST-FOUND-SW.
128600     PERFORM 524-TRY-LIGHT-DAY THRU 524-EXIT
128700         VARYING GR-LGT-IX FROM 1 BY 1
128800             UNTIL GR-LGT-IX > GR-LGT-CNT.
128900     IF GR-BEST-WAS-FOUND
129000         PERFORM 450-BOOK-BEST THRU 450-EXIT
129100         ADD 1 TO GR-PASS2-BOOKED
129200         PERFORM 510-BUILD-LIGHT-TABLE THRU 510-EXIT
129300     ELSE
129400         MOVE "Y" TO GR-DONE-SW.
129500 522-EXIT.
129600     EXIT.
129700
129800 524-TRY-LIGHT-DAY.
129900     MOVE GR-LGT-DATE(GR-LGT-IX) TO GR-CUR-CAND-DATE.
130000     MOVE "W" TO GR-DATE-FN-SW.
130100     MOVE GR-CUR-CAND-DATE TO GR-DATE-IN-1.
130200     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
130300          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
130400          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
130500     MOVE GR-WEEKDAY-OUT TO GR-CUR-CAND-WEEKDAY.
130600     PERFORM 300-GEN-CANDIDATE-TIMES THRU 300-EXIT.
130700     PERFORM 400-TRY-CANDIDATE THRU 400-EXIT
130800         VARYING GR-TIME-IX FROM 1 BY 1
130900             UNTIL GR-TIME-IX > GR-CT-CNT.
131000 524-EXIT.
131100     EXIT.
131200
131300* 800-842 - OUTPUT PHASE.  EVERY BOOKED SLOT IN GR-BOOKED-TABLE IS
131400* WRITTEN TO SCHDWORK AS A SLOT-RECORD, THEN ANY ACTIVITY THAT
131500* NEVER REACHED ITS REQUIRED OCCURRENCE COUNT IS WRITTEN TO
131600* FAILWORK, PRIORITY ORDER, FOR THE OPS DESK TO WORK THE NEXT
131700* MORNING.
131800 800-WRITE-SCHEDULE.
131900     MOVE "800-WRITE-SCHEDULE" TO PARA-NAME.
132000     PERFORM 802-WRITE-ONE-SLOT THRU 802-EXIT
132100         VARYING GR-BKD-IX FROM 1 BY 1
132200             UNTIL GR-BKD-IX > GR-BKD-CNT.
132300 800-EXIT.
132400     EXIT.
132500
132600 802-WRITE-ONE-SLOT.
132700     MOVE SPACES TO SLOT-RECORD.
132800     MOVE GR-BKD-ACTIVITY-ID(GR-BKD-IX)    TO SLT-ACTIVITY-ID.
132900     MOVE GR-BKD-DATE(GR-BKD-IX)           TO SLT-DATE.
133000     MOVE GR-BKD-START-TIME(GR-BKD-IX)     TO SLT-START-TIME.
133100     MOVE GR-BKD-DURATION(GR-BKD-IX)       TO SLT-DURATION-MIN.
133200     MOVE GR-BKD-SPECIALIST-ID(GR-BKD-IX)  TO SLT-SPECIALIST-ID.
133300     MOVE GR-BKD-EQUIP-CNT(GR-BKD-IX)      TO SLT-EQUIP-CNT.
133400     PERFORM 804-COPY-EQUIP-FOR-SLOT THRU 804-EXIT
133500         VARYING GR-SUB-IX FROM 1 BY 1
133600         UNTIL GR-SUB-IX > GR-BKD-EQUIP-CNT(GR-BKD-IX).
133700     WRITE SCHEDULE-FILE-REC FROM SLOT-RECORD.
133800 802-EXIT.
133900     EXIT.
134000
134100 804-COPY-EQUIP-FOR-SLOT.
134200     MOVE GR-BKD-EQUIP-TBL(GR-BKD-IX, GR-SUB-IX)
134300         TO SLT-EQUIP-ID(GR-SUB-IX).
134400 804-EXIT.
134500     EXIT.
134600
134700 810-BUILD-FAILURE-LIST.
134800     MOVE "810-BUILD-FAILURE-LIST" TO PARA-NAME.
134900     MOVE ZERO TO GR-FAIL-CNT.
135000     PERFORM 812-CHECK-ACTIVITY-SHORT THRU 812-EXIT
135100         VARYING GR-ACT-IX FROM 1 BY 1
135200         UNTIL GR-ACT-IX > GR-ACT-CNT.
135300 810-EXIT.
135400     EXIT.
135500
135600 812-CHECK-ACTIVITY-SHORT.
135700     IF GR-ACT-SCHEDULED-CNT(GR-ACT-IX) <
135800        GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
135900         ADD 1 TO GR-FAIL-CNT
136000         MOVE GR-ACT-IX TO GR-FAIL-TBL(GR-FAIL-CNT).
136100 812-EXIT.
136200     EXIT.
136300
136400 830-SORT-FAILURES.
136500     MOVE "830-SORT-FAILURES" TO PARA-NAME.
136600     IF GR-FAIL-CNT > 1
136700         MOVE "Y" TO GR-SWAP-SW
136800         PERFORM 832-FAILSORT-PASS THRU 832-EXIT
136900             UNTIL NOT GR-SWAP-MADE.
137000 830-EXIT.
137100     EXIT.
137200
137300 832-FAILSORT-PASS.
137400     MOVE "N" TO GR-SWAP-SW.
137500     PERFORM 834-FAILSORT-COMPARE THRU 834-EXIT
137600         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > GR-FAIL-CNT - 1.
137700 832-EXIT.
137800     EXIT.
137900
138000 834-FAILSORT-COMPARE.
138100     COMPUTE GR-IX2 = GR-IX + 1.
138200     COMPUTE GR-ACT-IX  = GR-FAIL-TBL(GR-IX).
138300     COMPUTE GR-ACT-IX2 = GR-FAIL-TBL(GR-IX2).
138400     IF GR-ACT-PRIORITY(GR-ACT-IX) > GR-ACT-PRIORITY(GR-ACT-IX2)
138500         MOVE GR-FAIL-TBL(GR-IX)  TO GR-FAIL-SWAP
138600         MOVE GR-FAIL-TBL(GR-IX2) TO GR-FAIL-TBL(GR-IX)
138700         MOVE GR-FAIL-SWAP        TO GR-FAIL-TBL(GR-IX2)
138800         MOVE "Y" TO GR-SWAP-SW.
138900 834-EXIT.
139000     EXIT.
139100
139200 840-WRITE-FAILURES.
139300     MOVE "840-WRITE-FAILURES" TO PARA-NAME.
139400     PERFORM 842-WRITE-ONE-FAILURE THRU 842-EXIT
139500         VARYING GR-SUB-IX FROM 1 BY 1
139600             UNTIL GR-SUB-IX > GR-FAIL-CNT.
139700 840-EXIT.
139800     EXIT.
139900
140000 842-WRITE-ONE-FAILURE.
140100     COMPUTE GR-ACT-IX = GR-FAIL-TBL(GR-SUB-IX).
140200     MOVE SPACES TO FAILURE-RECORD.
140300     MOVE GR-ACT-ID(GR-ACT-IX)              TO FLR-ACTIVITY-ID.
140400     MOVE GR-ACT-NAME(GR-ACT-IX)            TO FLR-ACTIVITY-NAME.
140500     MOVE "G"                              TO FLR-TYPE.
140600     MOVE GR-ACT-PRIORITY(GR-ACT-IX)        TO FLR-PRIORITY.
140700     MOVE GR-ACT-ATTEMPT-CNT(GR-ACT-IX)     TO FLR-ATTEMPTS.
140800     MOVE GR-ACT-LAST-VIOL-TYPE(GR-ACT-IX)  TO FLR-VIOLATION-TYPE.
140900     MOVE GR-ACT-LAST-VIOL-RSN(GR-ACT-IX)   TO FLR-REASON.
141000     WRITE FAILURES-FILE-REC FROM FAILURE-RECORD.
141100 842-EXIT.
141200     EXIT.
141300
141400* 860 - RUNCTL HAND-OFF RECORD (REQ SC-0455).  CARRIES THE PASS 1
141500* / PASS 2 BOOKING COUNTS AND THE TABLE LOAD COUNTS FORWARD TO
141600* HPSMETR SO THE METRICS STEP DOES NOT HAVE TO RE-DERIVE THEM -
141700* SAME CARRY-FORWARD IDEA AS THE OLD DALYUPDT TRAILER BALANCE
141800* RECORD.
141900 860-WRITE-RUNCTL.
142000     MOVE "860-WRITE-RUNCTL" TO PARA-NAME.
142100     MOVE SPACES TO WS-RUNCTL-RECORD.
142200     SET RCL-RUN-GREEDY TO TRUE.
142300     MOVE GR-PASS1-BOOKED TO RCL-PHASE1-BOOKED.
142400     MOVE GR-PASS2-BOOKED TO RCL-PHASE2-BOOKED.
142500     MOVE GR-ACT-CNT      TO RCL-ACT-LOADED.
142600     MOVE GR-SPC-CNT      TO RCL-SPC-LOADED.
142700     MOVE GR-EQP-CNT      TO RCL-EQP-LOADED.
142800     MOVE GR-TRV-CNT      TO RCL-TRV-LOADED.
142900     WRITE RUNCTL-FILE-REC FROM WS-RUNCTL-RECORD.
143000 860-EXIT.
143100     EXIT.
143200
143300 999-CLEANUP.
143400     MOVE "999-CLEANUP" TO PARA-NAME.
143500     PERFORM 800-WRITE-SCHEDULE THRU 800-EXIT.
143600     PERFORM 810-BUILD-FAILURE-LIST THRU 810-EXIT.
143700     PERFORM 830-SORT-FAILURES THRU 830-EXIT.
143800     PERFORM 840-WRITE-FAILURES THRU 840-EXIT.
143900     PERFORM 860-WRITE-RUNCTL THRU 860-EXIT.
144000     CLOSE CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
144100           EQUIPMENT-FILE TRAVEL-FILE SCHEDULE-FILE
144200           FAILURES-FILE RUNCTL-FILE SYSOUT-FILE.
144300     DISPLAY "HPSGRDY - ACTIVITIES LOADED . . . " GR-ACT-CNT.
144400     DISPLAY "HPSGRDY - PHASE 1 SLOTS BOOKED . " GR-PASS1-BOOKED.
144500     DISPLAY "HPSGRDY - PHASE 2 SLOTS BOOKED . " GR-PASS2-BOOKED.
144600     DISPLAY "HPSGRDY - ACTIVITIES STILL SHORT . " GR-FAIL-CNT.
144700     DISPLAY "******** NORMAL END OF JOB HPSGRDY ********".
144800 999-EXIT.
144900     EXIT.
145000
145100 1000-ABEND-RTN.
145200     MOVE PARA-NAME TO WS-DUMP-PARA.
145300     WRITE SYSOUT-REC FROM WS-DUMP-LINE.
145400     CLOSE CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
145500           EQUIPMENT-FILE TRAVEL-FILE SCHEDULE-FILE
145600           FAILURES-FILE RUNCTL-FILE SYSOUT-FILE.
145700     DISPLAY "*** ABNORMAL END OF JOB - HPSGRDY ***" UPON CONSOLE.
145800     MOVE +16 TO RETURN-CODE.
145900     GOBACK.
146000
