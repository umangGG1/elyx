000100 IDENTIFICATION DIVISION.
000200 ************************************************************************
000300 PROGRAM-ID.  HPSMETR.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/20/88.
000700 DATE-COMPILED. 11/20/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900 ************************************************************************
001000 * REMARKS.
001100 *   METRICS REPORTER - THIRD JOB STEP OF THE HEALTH PROGRAM ACTIVITY
001200 *   SCHEDULING SUITE.  REREADS THE EDITED ACTIVITY/SPECIALIST/
001300 *   EQUIPMENT WORK FILES HPSEDIT PRODUCED, THE SCHEDULE AND FAILURES
001400 *   WORK FILES THE SCHEDULING STEP (HPSGRDY OR HPSBAL) PRODUCED, AND
001500 *   THE RUNCTL CARRY-FORWARD RECORD, THEN PRINTS THE ANALYST'S
001600 *   METRICS REPORT -
001700 *
001800 *     SECTION 1 - RUN LOG (LOAD COUNTS, HORIZON, PHASE TOTALS)
001900 *     SECTION 2 - SCHEDULE SUMMARY (TYPE DISTRIBUTION, AVG/DAY)
002000 *     SECTION 3 - SUCCESS METRICS (OVERALL AND PER-PRIORITY RATES)
002100 *     SECTION 4 - DISTRIBUTION (TIME-OF-DAY AND DAY-OF-WEEK COUNTS)
002200 *     SECTION 5 - FAILURE ANALYSIS (VIOLATION TALLIES, PER-ACTIVITY)
002300 *
002400 *   THE DAILY AND MONTHLY CALENDAR VIEWS ARE PRINTED BY THE NEXT JOB
002500 *   STEP, HPSCALR, WHICH OPENS THIS SAME REPORT FILE IN EXTEND MODE
002600 *   SO THE TWO STEPS' OUTPUT READS AS ONE CONTINUOUS LISTING - SAME
002700 *   'CARRY THE REPORT FORWARD ACROSS STEPS' HABIT AS THE RUNCTL
002800 *   HAND-OFF RECORD ITSELF.
002900 ************************************************************************
003000 *-----------------------------------------------------------------------
003100 * CHANGE LOG
003200 *-----------------------------------------------------------------------
003300 *11/20/88 TK  INITIAL RELEASE - RUN LOG SUMMARY PRINT PROGRAM
003400 *11/20/97 JS  REWRITTEN - SCHEDULING REWRITE REQ SC-0410 PHASE 2
003500 *12/05/97 RG  ADDED PER-PRIORITY SUCCESS RATE LINES PER SC-0463
003600 *02/11/98 JS  FAILURE SECTION NOW PRINTS VIOLATION-CLASS TOTALS
003700 *             AHEAD OF THE PER-ACTIVITY BLOCKS, PER ANALYST REQUEST
003800 *07/30/98 RG  BUSIEST-DAY STATISTIC ADDED TO SCHEDULE SUMMARY,
003900 *             REQ SC-0502
004000 *02/22/99 RG  Y2K - HPSDATE CALLED WITH FULL CCYY THROUGHOUT, WORK
004100 *             FILE DATES CONFIRMED 8-BYTE CCYYMMDD, TESTED THRU 2099
004200 *09/14/99 JS  DROPPED TRAVEL-FILE REREAD - NOT NEEDED FOR ANY
004300 *             METRIC ON THE REPORT, REQ SC-0511
004400 *09/12/00 MM  REMARKS UPDATED TO CROSS-REFERENCE HPSGRDY'S 070-CALC-
004500 *             REQUIRED FORMULA BY PARAGRAPH NAME, NO LOGIC CHANGE
004600 *09/08/03 DL  ABEND DUMP NOW CARRIES THE FAILING PARAGRAPH NAME
004700 *             (PARA-NAME) ALONGSIDE THE REASON TEXT, PER SC-0571
004800 *09/15/03 DL  SECTION 2 NOW CARRIES THE ACTIVITY-TYPE DISTRIBUTION
004900 *             WITH PERCENTAGES AND THE AVERAGE-SLOTS-PER-ACTIVE-DAY
005000 *             FIGURE THE REMARKS BANNER ALWAYS CLAIMED IT DID - MOVED
005100 *             OUT OF SECTION 4, WHICH NOW HOLDS TIME/DAY ONLY.  ALSO
005200 *             SECTION 3 SKIPS PRIORITIES WITH ZERO REQUIRED INSTEAD
005300 *             OF PRINTING A ZERO-RATE LINE FOR THEM, PER SC-0583
005400 *-----------------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT-FILE      ASSIGN TO SYSOUT
006500         FILE STATUS IS OFCODE.
006600     SELECT CONTROL-FILE     ASSIGN TO CTLWORK
006700         FILE STATUS IS OFCODE.
006800     SELECT ACTIVITIES-FILE  ASSIGN TO ACTWORK
006900         FILE STATUS IS OFCODE.
007000     SELECT SPECIALISTS-FILE ASSIGN TO SPCWORK
007100         FILE STATUS IS OFCODE.
007200     SELECT EQUIPMENT-FILE   ASSIGN TO EQPWORK
007300         FILE STATUS IS OFCODE.
007400     SELECT SCHEDULE-FILE    ASSIGN TO SCHDWORK
007500         FILE STATUS IS OFCODE.
007600     SELECT FAILURES-FILE    ASSIGN TO FAILWORK
007700         FILE STATUS IS OFCODE.
007800     SELECT RUNCTL-FILE      ASSIGN TO RUNCTL
007900         FILE STATUS IS OFCODE.
008000     SELECT REPORT-FILE      ASSIGN TO RPTWORK
008100         FILE STATUS IS OFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  SYSOUT-FILE
008700     LABEL RECORDS ARE OMITTED.
008800 01  SYSOUT-REC                 PIC X(132).
008900
009000 FD  CONTROL-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  CONTROL-FILE-REC           PIC X(11).
009300
009400 FD  ACTIVITIES-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  ACTIVITIES-FILE-REC        PIC X(106).
009700
009800 FD  SPECIALISTS-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  SPECIALISTS-FILE-REC       PIC X(151).
010100
010200 FD  EQUIPMENT-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 01  EQUIPMENT-FILE-REC         PIC X(145).
010500
010600 FD  SCHEDULE-FILE
010700     LABEL RECORDS ARE STANDARD.
010800 01  SCHEDULE-FILE-REC          PIC X(56).
010900
011000 FD  FAILURES-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 01  FAILURES-FILE-REC          PIC X(117).
011300
011400 FD  RUNCTL-FILE
011500     LABEL RECORDS ARE STANDARD.
011600 01  RUNCTL-FILE-REC            PIC X(30).
011700
011800 FD  REPORT-FILE
011900     LABEL RECORDS ARE OMITTED.
012000 01  REPORT-FILE-REC            PIC X(132).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 * STANDALONE HOUSEKEEPING SWITCHES - ONE PER INPUT STREAM, SAME
012500 * 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH EOF FLAGS.
012600 77  WS-CTL-EOF-SW           PIC X(01) VALUE "N".
012700     88  CTL-EOF                 VALUE "Y".
012800 77  WS-ACT-EOF-SW           PIC X(01) VALUE "N".
012900     88  ACT-EOF                 VALUE "Y".
013000 77  WS-SPC-EOF-SW           PIC X(01) VALUE "N".
013100     88  SPC-EOF                 VALUE "Y".
013200 77  WS-EQP-EOF-SW           PIC X(01) VALUE "N".
013300     88  EQP-EOF                 VALUE "Y".
013400 77  WS-SCH-EOF-SW           PIC X(01) VALUE "N".
013500     88  SCH-EOF                 VALUE "Y".
013600 77  WS-FLR-EOF-SW           PIC X(01) VALUE "N".
013700     88  FLR-EOF                 VALUE "Y".
013800 77  PARA-NAME               PIC X(20) VALUE SPACES.
013900 77  GR-BUSIEST-CNT          PIC 9(04) COMP VALUE ZERO.
014000
014100 * FILE STATUS SWITCH
014200 01  WS-FILE-STATUS.
014300     05  OFCODE                  PIC X(02).
014400         88  OFCODE-OK               VALUE "00".
014500         88  OFCODE-EOF              VALUE "10".
014600     05  FILLER                   PIC X(20).
014700
014800 * RECORD LAYOUTS CARRIED OVER FROM HPSEDIT'S EDIT RUN AND FROM THE
014900 * SCHEDULING STEP'S SCHDWORK/FAILWORK OUTPUT.
015000 COPY HPACTREC.
015100 COPY HPSPCREC.
015200 COPY HPEQPREC.
015300 COPY HPCTLREC.
015400 COPY HPSLTREC.
015500 COPY HPFLRREC.
015600
015700 * HORIZON AND CONTROL-RECORD WORK FIELDS - SAME SHAPE HPSGRDY AND
015800 * HPSBAL BUILD AT HOUSEKEEPING TIME.
015900 01  WS-HORIZON-WORK.
016000     05  WS-START-DATE            PIC 9(08).
016100     05  WS-START-DATE-R REDEFINES WS-START-DATE.
016200         10  WS-START-CCYY        PIC 9(04).
016300         10  WS-START-MM          PIC 9(02).
016400         10  WS-START-DD          PIC 9(02).
016500     05  WS-END-DATE              PIC 9(08).
016600     05  WS-END-DATE-R REDEFINES WS-END-DATE.
016700         10  WS-END-CCYY          PIC 9(04).
016800         10  WS-END-MM            PIC 9(02).
016900         10  WS-END-DD            PIC 9(02).
017000     05  WS-DURATION-DAYS         PIC 9(05) COMP.
017100     05  WS-DURATION-LESS-1       PIC S9(05) COMP.
017200     05  FILLER                   PIC X(08).
017300
017400 * ACTIVITY TABLE - SLIMMER THAN THE SCHEDULING PROGRAMS' COPY OF
017500 * THE SAME CATALOG, SINCE METRICS ONLY NEEDS ENOUGH OF EACH
017600 * ACTIVITY TO RECOMPUTE ITS REQUIRED-OCCURRENCE COUNT (070-CALC-
017700 * REQUIRED, SAME FORMULA HPSGRDY USES) AND TO REJOIN A BOOKED
017800 * SLOT BACK TO ITS NAME, TYPE AND PRIORITY FOR THE REPORT.
017900 01  GR-ACTIVITY-TABLE.
018000     05  GR-ACT-CNT               PIC 9(04) COMP.
018100     05  GR-ACT-ENTRY OCCURS 300 TIMES.
018200         10  GR-ACT-ID            PIC X(08).
018300         10  GR-ACT-NAME          PIC X(30).
018400         10  GR-ACT-TYPE          PIC X(01).
018500             88  GR-ACT-FITNESS       VALUE "F".
018600             88  GR-ACT-FOOD          VALUE "D".
018700             88  GR-ACT-MEDICATION    VALUE "M".
018800             88  GR-ACT-THERAPY       VALUE "T".
018900             88  GR-ACT-CONSULTATION  VALUE "C".
019000         10  GR-ACT-PRIORITY      PIC 9(01).
019100         10  GR-ACT-PATTERN       PIC X(01).
019200             88  GR-ACT-DAILY         VALUE "D".
019300             88  GR-ACT-WEEKLY        VALUE "W".
019400             88  GR-ACT-MONTHLY       VALUE "M".
019500             88  GR-ACT-CUSTOM        VALUE "C".
019600         10  GR-ACT-FREQ-COUNT    PIC 9(02).
019700         10  GR-ACT-INTERVAL-DAYS PIC 9(03).
019800         10  GR-ACT-REQUIRED-OCCUR PIC 9(05) COMP.
019900         10  GR-ACT-SCHEDULED-CNT PIC 9(05) COMP.
020000     05  FILLER                   PIC X(01).
020100
020200 * SPECIALIST AND EQUIPMENT NAME TABLES - ID/NAME ONLY, FOR THE
020300 * DAILY SCHEDULE VIEW'S SPECIALIST/EQUIPMENT DETAIL LINES IN THE
020400 * NEXT JOB STEP (HPSCALR USES THE SAME COPY OF THESE TABLES).
020500 01  GR-SPECIALIST-TABLE.
020600     05  GR-SPC-CNT               PIC 9(04) COMP.
020700     05  GR-SPC-ENTRY OCCURS 50 TIMES.
020800         10  GR-SPC-ID            PIC X(08).
020900         10  GR-SPC-NAME          PIC X(30).
021000     05  FILLER                   PIC X(01).
021100
021200 01  GR-EQUIPMENT-TABLE.
021300     05  GR-EQP-CNT               PIC 9(04) COMP.
021400     05  GR-EQP-ENTRY OCCURS 50 TIMES.
021500         10  GR-EQP-ID            PIC X(08).
021600         10  GR-EQP-NAME          PIC X(30).
021700     05  FILLER                   PIC X(01).
021800
021900 * FAILURE TABLE - ONE ENTRY PER RECORD READ FROM FAILWORK, ALREADY
022000 * IN PRIORITY-ASCENDING ORDER (THE SCHEDULING STEP WRITES IT THAT
022100 * WAY) SO NO RESORT IS NEEDED HERE.
022200 01  GR-FAILURE-TABLE.
022300     05  GR-FLR-CNT               PIC 9(04) COMP.
022400     05  GR-FLR-ENTRY OCCURS 300 TIMES.
022500         10  GR-FLR-ACTIVITY-ID   PIC X(08).
022600         10  GR-FLR-ACTIVITY-NAME PIC X(30).
022700         10  GR-FLR-TYPE          PIC X(01).
022800         10  GR-FLR-PRIORITY      PIC 9(01).
022900         10  GR-FLR-ATTEMPTS      PIC 9(05).
023000         10  GR-FLR-VIOLATION-TYPE PIC X(12).
023100             88  GR-FLR-VIOL-TIME-WINDOW VALUE "TIME-WINDOW".
023200             88  GR-FLR-VIOL-OVERLAP     VALUE "OVERLAP".
023300             88  GR-FLR-VIOL-SPECIALIST  VALUE "SPECIALIST".
023400             88  GR-FLR-VIOL-EQUIPMENT   VALUE "EQUIPMENT".
023500             88  GR-FLR-VIOL-TRAVEL      VALUE "TRAVEL".
023600         10  GR-FLR-REASON        PIC X(60).
023700     05  FILLER                   PIC X(01).
023800
023900 * CALENDAR-DAY TALLY TABLE - ONE ENTRY PER HORIZON DAY, INDEXED
024000 * DIRECTLY BY DAY OFFSET FROM WS-START-DATE (SAME 'NO SEARCH
024100 * NEEDED' IDIOM AS HPSBAL'S GR-QUOTA-DAY-TABLE) SO THE BUSIEST-DAY
024200 * AND ACTIVE-DAY-COUNT STATISTICS ARE A SINGLE PASS OVER THE TABLE.
024300 01  GR-DAY-CNT-TABLE.
024400     05  GR-DCT-ENTRY OCCURS 366 TIMES.
024500         10  GR-DCT-DATE          PIC 9(08).
024600         10  GR-DCT-CNT           PIC 9(04) COMP.
024700     05  FILLER                   PIC X(01).
024800
024900 * PER-PRIORITY REQUIRED/SCHEDULED ACCUMULATORS FOR THE SECTION 3
025000 * SUCCESS-RATE LINES, SUBSCRIPTED DIRECTLY BY ACTIVITY PRIORITY
025100 * (1-5, ALWAYS A VALID SUBSCRIPT PER ACT-PRIORITY-VALID ON EDIT).
025200 01  GR-PRIORITY-TOTALS.
025300     05  GR-PRI-REQUIRED          PIC 9(07) COMP OCCURS 5 TIMES.
025400     05  GR-PRI-SCHEDULED         PIC 9(07) COMP OCCURS 5 TIMES.
025500     05  FILLER                   PIC X(01).
025600
025700 * DAY-OF-WEEK TALLY TABLE - SUBSCRIPTED 1 THRU 7, ONE HIGHER THAN
025800 * THE 0-6 HPSDATE WEEKDAY-FUNCTION RESULT (0=MONDAY ... 6=SUNDAY,
025900 * SEE HPSDATE REMARKS).
026000 01  GR-DOW-TOTALS.
026100     05  GR-DOW-CNT               PIC 9(05) COMP OCCURS 7 TIMES.
026200     05  FILLER                   PIC X(01).
026300
026400 * ACTIVITY-TYPE AND TIME-OF-DAY BUCKET COUNTERS - NAMED FIELDS,
026500 * NOT A TABLE, SAME TREATMENT THE EDIT FILE GIVES ITS OWN SMALL
026600 * FIXED SET OF TYPE/PATTERN CODES VIA 88-LEVELS RATHER THAN AN
026700 * OCCURS CLAUSE.
026800 01  GR-TYPE-TOTALS.
026900     05  GR-TOT-FITNESS           PIC 9(05) COMP.
027000     05  GR-TOT-FOOD              PIC 9(05) COMP.
027100     05  GR-TOT-MEDICATION        PIC 9(05) COMP.
027200     05  GR-TOT-THERAPY           PIC 9(05) COMP.
027300     05  GR-TOT-CONSULTATION      PIC 9(05) COMP.
027400     05  FILLER                   PIC X(01).
027500
027600 01  GR-TOD-TOTALS.
027700     05  GR-TOT-MORNING           PIC 9(05) COMP.
027800     05  GR-TOT-AFTERNOON         PIC 9(05) COMP.
027900     05  GR-TOT-EVENING           PIC 9(05) COMP.
028000     05  GR-TOT-OTHER             PIC 9(05) COMP.
028100     05  FILLER                   PIC X(01).
028200
028300 * VIOLATION-CLASS TOTALS, MIRRORING FLR-VIOLATION-TYPE'S 88-LEVELS,
028400 * FOR THE SECTION 5 AGGREGATE LINES AHEAD OF THE PER-ACTIVITY LIST.
028500 01  GR-VIOLATION-TOTALS.
028600     05  GR-VIOL-TW-CNT           PIC 9(04) COMP.
028700     05  GR-VIOL-OV-CNT           PIC 9(04) COMP.
028800     05  GR-VIOL-SP-CNT           PIC 9(04) COMP.
028900     05  GR-VIOL-EQ-CNT           PIC 9(04) COMP.
029000     05  GR-VIOL-TR-CNT           PIC 9(04) COMP.
029100     05  FILLER                   PIC X(01).
029200
029300 * GRAND TOTALS AND THE BUSIEST-DAY STATISTIC (REQ SC-0502).
029400 01  GR-GRAND-TOTALS.
029500     05  GR-TOT-SLOTS             PIC 9(05) COMP.
029600     05  GR-TOT-REQUIRED          PIC 9(07) COMP.
029700     05  GR-TOT-SCHEDULED         PIC 9(07) COMP.
029800     05  GR-TOT-ACTIVE-DAYS       PIC 9(04) COMP.
029900     05  GR-BUSIEST-DATE          PIC 9(08).
030000     05  GR-BUSIEST-DATE-R REDEFINES GR-BUSIEST-DATE.
030100         10  GR-BUSIEST-CCYY      PIC 9(04).
030200         10  GR-BUSIEST-MM        PIC 9(02).
030300         10  GR-BUSIEST-DD        PIC 9(02).
030400     05  FILLER                   PIC X(05).
030500
030600 * CALL ARGUMENT BLOCK FOR HPSDATE - SAME LAYOUT HPSGRDY/HPSBAL USE.
030700 01  GR-DATE-LINKAGE-WORK.
030800     05  GR-DATE-FN-SW            PIC X(01).
030900     05  GR-DATE-IN-1             PIC 9(08).
031000     05  GR-DATE-IN-2             PIC 9(08).
031100     05  GR-DAYS-OFFSET           PIC S9(5) COMP.
031200     05  GR-DATE-OUT              PIC 9(08).
031300     05  GR-WEEKDAY-OUT           PIC 9(01).
031400     05  GR-DAYS-BETWEEN-OUT      PIC S9(5) COMP.
031500     05  FILLER                   PIC X(01).
031600
031700 * MISCELLANEOUS SUBSCRIPTS AND COUNTERS - ALL INTEGER DIVISION
031800 * DONE THROUGH COMPUTE, NO INTRINSIC FUNCTION IS USED ANYWHERE IN
031900 * THIS PROGRAM.
032000 01  GR-MISC-WORK.
032100     05  GR-ACT-IX                PIC 9(04) COMP.
032200     05  GR-SCH-IX                PIC 9(04) COMP.
032300     05  GR-FOUND-IX              PIC 9(04) COMP.
032400     05  GR-DAY-OFFSET            PIC 9(04) COMP.
032500     05  GR-DCT-IX                PIC 9(04) COMP.
032600     05  GR-DOW-IX                PIC 9(01) COMP.
032700     05  GR-PRI-IX                PIC 9(01) COMP.
032800     05  GR-SUB-IX                PIC 9(02) COMP.
032900     05  GR-HH-WORK               PIC 9(02).
033000     05  GR-RATE-WORK             PIC S9(3)V9.
033100     05  FILLER                   PIC X(01).
033200
033300 * RUNCTL CARRY-FORWARD RECORD REREAD FROM THE SCHEDULING STEP -
033400 * SAME 'CARRY TOTALS FORWARD' HABIT AS THE OLD DALYUPDT TRAILER-
033500 * RECORD BALANCE CHECK.
033600 COPY HPRUNREC.
033700
033800 * PRINT-LINE CONTROL AND REPORT DETAIL RECORDS - SAME PAGE-HEADER/
033900 * COLUMN-HEADER/PAGINATION SHAPE AS THE OLD PATLIST LISTING.
034000 01  WS-PRINT-CONTROL.
034100     05  WS-LINES                 PIC 9(02) COMP VALUE ZERO.
034200     05  WS-PAGES                 PIC 9(03) COMP VALUE ZERO.
034300     05  FILLER                   PIC X(01).
034400
034500 01  WS-HDR-REC.
034600     05  FILLER                   PIC X(01) VALUE SPACE.
034700     05  HDR-DATE.
034800         10  HDR-YY               PIC 9(04).
034900         10  FILLER               PIC X(01) VALUE "-".
035000         10  HDR-MM               PIC 9(02).
035100         10  FILLER               PIC X(01) VALUE "-".
035200         10  HDR-DD               PIC 9(02).
035300     05  FILLER                   PIC X(06) VALUE SPACES.
035400     05  FILLER                   PIC X(56) VALUE
035500         "HEALTH PROGRAM ACTIVITY SCHEDULE - METRICS REPORT".
035600     05  FILLER                   PIC X(26)
035700         VALUE "Page Number:" JUSTIFIED RIGHT.
035800     05  PAGE-NBR-O               PIC ZZ9.
035900     05  FILLER                   PIC X(30) VALUE SPACES.
036000
036100 01  WS-BLANK-LINE.
036200     05  FILLER                   PIC X(132) VALUE SPACES.
036300
036400 01  WS-TITLE-REC.
036500     05  FILLER                   PIC X(02) VALUE SPACES.
036600     05  TTL-TEXT-O               PIC X(60).
036700     05  FILLER                   PIC X(70) VALUE SPACES.
036800
036900 01  WS-LBL-CNT-REC.
037000     05  FILLER                   PIC X(03) VALUE SPACES.
037100     05  LBL-TEXT-O               PIC X(45).
037200     05  LBL-VALUE-O              PIC ZZZ,ZZZ,ZZ9.
037300     05  FILLER                   PIC X(73) VALUE SPACES.
037400
037500 01  WS-LBL-CNT-PCT-REC.
037600     05  FILLER                   PIC X(03) VALUE SPACES.
037700     05  LPC-TEXT-O               PIC X(30).
037800     05  LPC-VALUE-O              PIC ZZZ,ZZ9.
037900     05  FILLER                   PIC X(03) VALUE SPACES.
038000     05  LPC-PCT-O                PIC ZZ9.9.
038100     05  FILLER                   PIC X(01) VALUE "%".
038200     05  FILLER                   PIC X(83) VALUE SPACES.
038300
038400 01  WS-LBL-AVG-REC.
038500     05  FILLER                   PIC X(03) VALUE SPACES.
038600     05  LAV-TEXT-O               PIC X(45).
038700     05  LAV-VALUE-O              PIC ZZZ,ZZ9.9.
038800     05  FILLER                   PIC X(75) VALUE SPACES.
038900
039000 01  WS-LBL-DATE-REC.
039100     05  FILLER                   PIC X(03) VALUE SPACES.
039200     05  LDT-TEXT-O               PIC X(45).
039300     05  LDT-CCYY-O               PIC 9(04).
039400     05  FILLER                   PIC X(01) VALUE "-".
039500     05  LDT-MM-O                 PIC 9(02).
039600     05  FILLER                   PIC X(01) VALUE "-".
039700     05  LDT-DD-O                 PIC 9(02).
039800     05  FILLER                   PIC X(74) VALUE SPACES.
039900
040000 01  WS-PRI-RATE-REC.
040100     05  FILLER                   PIC X(03) VALUE SPACES.
040200     05  FILLER                   PIC X(09) VALUE "PRIORITY ".
040300     05  PRI-NBR-O                PIC 9.
040400     05  FILLER                   PIC X(03) VALUE SPACES.
040500     05  FILLER                   PIC X(09) VALUE "REQUIRED:".
040600     05  PRI-REQ-O                PIC ZZZ,ZZ9.
040700     05  FILLER                   PIC X(03) VALUE SPACES.
040800     05  FILLER                   PIC X(10) VALUE "SCHEDULED:".
040900     05  PRI-SCH-O                PIC ZZZ,ZZ9.
041000     05  FILLER                   PIC X(03) VALUE SPACES.
041100     05  FILLER                   PIC X(05) VALUE "RATE:".
041200     05  PRI-RATE-O               PIC ZZ9.9.
041300     05  FILLER                   PIC X(01) VALUE "%".
041400     05  FILLER                   PIC X(66) VALUE SPACES.
041500
041600 01  WS-FAIL-HDR-REC.
041700     05  FILLER                   PIC X(03) VALUE SPACES.
041800     05  FILLER                   PIC X(09) VALUE "ACTIVITY:".
041900     05  FAIL-ID-O                PIC X(08).
042000     05  FILLER                   PIC X(01) VALUE SPACE.
042100     05  FAIL-NAME-O              PIC X(30).
042200     05  FILLER                   PIC X(05) VALUE "TYPE:".
042300     05  FAIL-TYPE-O              PIC X(01).
042400     05  FILLER                   PIC X(05) VALUE "PRI:".
042500     05  FAIL-PRI-O               PIC 9.
042600     05  FILLER                   PIC X(10) VALUE "ATTEMPTS:".
042700     05  FAIL-ATT-O               PIC ZZZZ9.
042800     05  FILLER                   PIC X(54) VALUE SPACES.
042900
043000 01  WS-FAIL-RSN-REC.
043100     05  FILLER                   PIC X(05) VALUE SPACES.
043200     05  FILLER                   PIC X(08) VALUE "REASON:".
043300     05  FAIL-RSN-O               PIC X(60).
043400     05  FILLER                   PIC X(59) VALUE SPACES.
043500
043600 * ABEND DUMP LINE - SAME PATTERN AS HPSEDIT/HPSGRDY/HPSBAL, NOW
043700 * CARRYING THE FAILING PARAGRAPH NAME FOR THE OPERATOR.
043800 01  WS-DUMP-LINE.
043900     05  WS-DUMP-PGM              PIC X(08) VALUE "HPSMETR".
044000     05  FILLER                   PIC X(02).
044100     05  WS-DUMP-PARA             PIC X(20).
044200     05  FILLER                   PIC X(02).
044300     05  WS-DUMP-MSG              PIC X(60).
044400     05  FILLER                   PIC X(40).
044500 01  WS-DUMP-LINE-R REDEFINES WS-DUMP-LINE.
044600     05  WS-DUMP-ALL              PIC X(132).
044700
044800 PROCEDURE DIVISION.
044900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
045000     PERFORM 200-PRODUCE-REPORT THRU 200-EXIT.
045100     PERFORM 999-CLEANUP THRU 999-EXIT.
045200     MOVE +0 TO RETURN-CODE.
045300     GOBACK.
045400
045500 000-HOUSEKEEPING.
045600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045700     DISPLAY "******** BEGIN JOB HPSMETR ********".
045800     OPEN INPUT  CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
045900                 EQUIPMENT-FILE SCHEDULE-FILE FAILURES-FILE
046000                 RUNCTL-FILE.
046100     OPEN OUTPUT REPORT-FILE SYSOUT-FILE.
046200     MOVE ZERO TO GR-ACT-CNT GR-SPC-CNT GR-EQP-CNT GR-FLR-CNT
046300                  GR-TOT-SLOTS GR-TOT-REQUIRED GR-TOT-SCHEDULED
046400                  GR-TOT-ACTIVE-DAYS GR-BUSIEST-CNT.
046500     MOVE ZERO TO GR-TOT-FITNESS GR-TOT-FOOD GR-TOT-MEDICATION
046600                  GR-TOT-THERAPY GR-TOT-CONSULTATION.
046700     MOVE ZERO TO GR-TOT-MORNING GR-TOT-AFTERNOON GR-TOT-EVENING
046800                  GR-TOT-OTHER.
046900     MOVE ZERO TO GR-VIOL-TW-CNT GR-VIOL-OV-CNT GR-VIOL-SP-CNT
047000                  GR-VIOL-EQ-CNT GR-VIOL-TR-CNT.
047100     PERFORM 005-ZERO-PRIORITY-TOTALS THRU 005-EXIT
047200         VARYING GR-PRI-IX FROM 1 BY 1 UNTIL GR-PRI-IX > 5.
047300     PERFORM 007-ZERO-DOW-TOTALS THRU 007-EXIT
047400         VARYING GR-DOW-IX FROM 1 BY 1 UNTIL GR-DOW-IX > 7.
047500     READ CONTROL-FILE INTO CONTROL-RECORD
047600         AT END MOVE "10" TO OFCODE.
047700     IF NOT OFCODE-OK
047800         MOVE "NO CONTROL RECORD ON CTLWORK - CANNOT REPORT"
047900             TO WS-DUMP-MSG
048000         GO TO 1000-ABEND-RTN.
048100     MOVE CTL-START-DATE TO WS-START-DATE.
048200     MOVE CTL-DURATION-DAYS TO WS-DURATION-DAYS.
048300     COMPUTE WS-DURATION-LESS-1 = WS-DURATION-DAYS - 1.
048400     MOVE "A" TO GR-DATE-FN-SW.
048500     MOVE WS-START-DATE TO GR-DATE-IN-1.
048600     MOVE WS-DURATION-LESS-1 TO GR-DAYS-OFFSET.
048700     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
048800          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
048900          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
049000     MOVE GR-DATE-OUT TO WS-END-DATE.
049100     READ RUNCTL-FILE INTO WS-RUNCTL-RECORD
049200         AT END MOVE "10" TO OFCODE.
049300     IF NOT OFCODE-OK
049400         MOVE "NO RUNCTL HAND-OFF RECORD - SCHEDULING STEP DID NOT"
049500             TO WS-DUMP-MSG
049600         GO TO 1000-ABEND-RTN.
049700     PERFORM 020-LOAD-ACTIVITIES THRU 020-EXIT.
049800     PERFORM 030-LOAD-SPECIALISTS THRU 030-EXIT.
049900     PERFORM 040-LOAD-EQUIPMENT THRU 040-EXIT.
050000     PERFORM 070-CALC-REQUIRED THRU 070-EXIT
050100         VARYING GR-ACT-IX FROM 1 BY 1
050200         UNTIL GR-ACT-IX > GR-ACT-CNT.
050300     PERFORM 075-INIT-DAY-TABLE THRU 075-EXIT.
050400     PERFORM 090-LOAD-SCHEDULE THRU 090-EXIT.
050500     PERFORM 110-LOAD-FAILURES THRU 110-EXIT.
050600     PERFORM 120-ACCUM-TOTALS THRU 120-EXIT
050700         VARYING GR-ACT-IX FROM 1 BY 1
050800         UNTIL GR-ACT-IX > GR-ACT-CNT.
050900     PERFORM 130-FIND-BUSIEST-DAY THRU 130-EXIT
051000         VARYING GR-DCT-IX FROM 1 BY 1
051100         UNTIL GR-DCT-IX > WS-DURATION-DAYS.
051200 000-EXIT.
051300     EXIT.
051400
051500 005-ZERO-PRIORITY-TOTALS.
051600     MOVE ZERO TO GR-PRI-REQUIRED(GR-PRI-IX)
051700                  GR-PRI-SCHEDULED(GR-PRI-IX).
051800 005-EXIT.
051900     EXIT.
052000
052100 007-ZERO-DOW-TOTALS.
052200     MOVE ZERO TO GR-DOW-CNT(GR-DOW-IX).
052300 007-EXIT.
052400     EXIT.
052500
052600 * 020-026 - LOAD THE EDITED ACTIVITY CATALOG INTO THE SLIM WORKING
052700 * TABLE, SAME 'HOUSEKEEPING LOADS EVERYTHING' SHAPE AS HPSGRDY.
052800 020-LOAD-ACTIVITIES.
052900     MOVE "020-LOAD-ACTIVITIES" TO PARA-NAME.
053000     READ ACTIVITIES-FILE INTO ACTIVITY-RECORD
053100         AT END MOVE "Y" TO WS-ACT-EOF-SW.
053200     PERFORM 022-STORE-ACTIVITY THRU 022-EXIT
053300         UNTIL ACT-EOF.
053400 020-EXIT.
053500     EXIT.
053600
053700 022-STORE-ACTIVITY.
053800     ADD 1 TO GR-ACT-CNT.
053900     MOVE ACT-ID              TO GR-ACT-ID(GR-ACT-CNT).
054000     MOVE ACT-NAME            TO GR-ACT-NAME(GR-ACT-CNT).
054100     MOVE ACT-TYPE            TO GR-ACT-TYPE(GR-ACT-CNT).
054200     MOVE ACT-PRIORITY        TO GR-ACT-PRIORITY(GR-ACT-CNT).
054300     MOVE ACT-FREQ-PATTERN    TO GR-ACT-PATTERN(GR-ACT-CNT).
054400     MOVE ACT-FREQ-COUNT      TO GR-ACT-FREQ-COUNT(GR-ACT-CNT).
054500     MOVE ACT-INTERVAL-DAYS   TO GR-ACT-INTERVAL-DAYS(GR-ACT-CNT).
054600     MOVE ZERO TO GR-ACT-REQUIRED-OCCUR(GR-ACT-CNT)
054700                  GR-ACT-SCHEDULED-CNT(GR-ACT-CNT).
054800     READ ACTIVITIES-FILE INTO ACTIVITY-RECORD
054900         AT END MOVE "Y" TO WS-ACT-EOF-SW.
055000 022-EXIT.
055100     EXIT.
055200
055300 * 030-032 / 040-042 - LOAD THE SPECIALIST AND EQUIPMENT ID/NAME
055400 * TABLES - ONLY WHAT THE DAILY SCHEDULE VIEW NEEDS TO PRINT A
055500 * NAME INSTEAD OF A BARE ID.
055600 030-LOAD-SPECIALISTS.
055700     MOVE "030-LOAD-SPECIALISTS" TO PARA-NAME.
055800     READ SPECIALISTS-FILE INTO SPECIALIST-RECORD
055900         AT END MOVE "Y" TO WS-SPC-EOF-SW.
056000     PERFORM 032-STORE-SPECIALIST THRU 032-EXIT
056100         UNTIL SPC-EOF.
056200 030-EXIT.
056300     EXIT.
056400
056500 032-STORE-SPECIALIST.
056600     ADD 1 TO GR-SPC-CNT.
056700     MOVE SPC-ID   TO GR-SPC-ID(GR-SPC-CNT).
056800     MOVE SPC-NAME TO GR-SPC-NAME(GR-SPC-CNT).
056900     READ SPECIALISTS-FILE INTO SPECIALIST-RECORD
057000         AT END MOVE "Y" TO WS-SPC-EOF-SW.
057100 032-EXIT.
057200     EXIT.
057300
057400 040-LOAD-EQUIPMENT.
057500     MOVE "040-LOAD-EQUIPMENT" TO PARA-NAME.
057600     READ EQUIPMENT-FILE INTO EQUIPMENT-RECORD
057700         AT END MOVE "Y" TO WS-EQP-EOF-SW.
057800     PERFORM 042-STORE-EQUIPMENT THRU 042-EXIT
057900         UNTIL EQP-EOF.
058000 040-EXIT.
058100     EXIT.
058200
058300 042-STORE-EQUIPMENT.
058400     ADD 1 TO GR-EQP-CNT.
058500     MOVE EQP-ID   TO GR-EQP-ID(GR-EQP-CNT).
058600     MOVE EQP-NAME TO GR-EQP-NAME(GR-EQP-CNT).
058700     READ EQUIPMENT-FILE INTO EQUIPMENT-RECORD
058800         AT END MOVE "Y" TO WS-EQP-EOF-SW.
058900 042-EXIT.
059000     EXIT.
059100
059200 * 070 - REQUIRED-OCCURRENCE COUNT PER ACTIVITY, SAME FORMULA SET
059300 * AS HPSGRDY'S 070-CALC-REQUIRED SO THE SUCCESS-RATE DENOMINATORS
059400 * TIE BACK TO WHAT THE SCHEDULING STEP ITSELF TRIED TO BOOK.
059500 070-CALC-REQUIRED.
059600     MOVE "070-CALC-REQUIRED" TO PARA-NAME.
059700     EVALUATE TRUE
059800         WHEN GR-ACT-DAILY(GR-ACT-IX)
059900             MOVE WS-DURATION-DAYS
060000                 TO GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
060100         WHEN GR-ACT-WEEKLY(GR-ACT-IX)
060200             COMPUTE GR-RATE-WORK = WS-DURATION-DAYS / 7
060300             COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
060400                 GR-RATE-WORK * GR-ACT-FREQ-COUNT(GR-ACT-IX)
060500         WHEN GR-ACT-MONTHLY(GR-ACT-IX)
060600             COMPUTE GR-RATE-WORK = WS-DURATION-DAYS / 30
060700             COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
060800                 GR-RATE-WORK * GR-ACT-FREQ-COUNT(GR-ACT-IX)
060900         WHEN GR-ACT-CUSTOM(GR-ACT-IX)
061000             IF GR-ACT-INTERVAL-DAYS(GR-ACT-IX) = ZERO
061100                 MOVE GR-ACT-FREQ-COUNT(GR-ACT-IX)
061200                     TO GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
061300             ELSE
061400                 COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
061500                     WS-DURATION-DAYS /
061600                     GR-ACT-INTERVAL-DAYS(GR-ACT-IX)
061700             END-IF
061800     END-EVALUATE.
061900 070-EXIT.
062000     EXIT.
062100
062200 * 075-076 - PRE-LOAD ONE ENTRY PER HORIZON DAY WITH ITS CALENDAR
062300 * DATE AND A ZERO BOOKED COUNT, SAME IDIOM AS HPSBAL'S 065-066
062400 * QUOTA-DAY-TABLE INITIALIZATION.
062500 075-INIT-DAY-TABLE.
062600     MOVE "075-INIT-DAY-TABLE" TO PARA-NAME.
062700     PERFORM 076-INIT-ONE-DAY THRU 076-EXIT
062800         VARYING GR-DAY-OFFSET FROM 0 BY 1
062900         UNTIL GR-DAY-OFFSET >= WS-DURATION-DAYS
063000            OR GR-DAY-OFFSET >= 366.
063100 075-EXIT.
063200     EXIT.
063300
063400 076-INIT-ONE-DAY.
063500     COMPUTE GR-DCT-IX = GR-DAY-OFFSET + 1.
063600     MOVE "A" TO GR-DATE-FN-SW.
063700     MOVE WS-START-DATE TO GR-DATE-IN-1.
063800     MOVE GR-DAY-OFFSET TO GR-DAYS-OFFSET.
063900     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
064000          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
064100          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
064200     MOVE GR-DATE-OUT TO GR-DCT-DATE(GR-DCT-IX).
064300     MOVE ZERO TO GR-DCT-CNT(GR-DCT-IX).
064400 076-EXIT.
064500     EXIT.
064600
064700 * 090-104 - LOAD EVERY BOOKED SLOT, REJOIN IT TO THE ACTIVITY
064800 * TABLE BY ID, AND TALLY EACH OF THE DISTRIBUTION BUCKETS IN THE
064900 * SAME PASS SO THE SCHEDULE WORK FILE IS ONLY READ ONCE.
065000 090-LOAD-SCHEDULE.
065100     MOVE "090-LOAD-SCHEDULE" TO PARA-NAME.
065200     READ SCHEDULE-FILE INTO SLOT-RECORD
065300         AT END MOVE "Y" TO WS-SCH-EOF-SW.
065400     PERFORM 092-PROCESS-SLOT THRU 092-EXIT
065500         UNTIL SCH-EOF.
065600 090-EXIT.
065700     EXIT.
065800
065900 092-PROCESS-SLOT.
066000     ADD 1 TO GR-TOT-SLOTS.
066100     PERFORM 094-FIND-ACTIVITY-IX THRU 094-EXIT.
066200     IF GR-FOUND-IX NOT = ZERO
066300         ADD 1 TO GR-ACT-SCHEDULED-CNT(GR-FOUND-IX)
066400         PERFORM 096-TALLY-TYPE THRU 096-EXIT
066500     END-IF.
066600     PERFORM 098-TALLY-TIME-BUCKET THRU 098-EXIT.
066700     PERFORM 102-TALLY-WEEKDAY THRU 102-EXIT.
066800     PERFORM 104-TALLY-DAY-CNT THRU 104-EXIT.
066900     READ SCHEDULE-FILE INTO SLOT-RECORD
067000         AT END MOVE "Y" TO WS-SCH-EOF-SW.
067100 092-EXIT.
067200     EXIT.
067300
067400 * 094 - LINEAR SEARCH OF THE ACTIVITY TABLE BY ID.  THE SCHEDULING
067500 * PROGRAMS NEVER NEED THIS - THEY ALWAYS WORK OFF AN ALREADY-KNOWN
067600 * SUBSCRIPT - BUT A SLOT RECORD ONLY CARRIES THE ACTIVITY-ID, SO
067700 * THIS STEP HAS TO LOOK IT BACK UP.
067800 094-FIND-ACTIVITY-IX.
067900     MOVE ZERO TO GR-FOUND-IX.
068000     PERFORM 095-COMPARE-ONE-ACTIVITY THRU 095-EXIT
068100         VARYING GR-SCH-IX FROM 1 BY 1
068200         UNTIL GR-SCH-IX > GR-ACT-CNT OR GR-FOUND-IX NOT = ZERO.
068300 094-EXIT.
068400     EXIT.
068500
068600 095-COMPARE-ONE-ACTIVITY.
068700     IF SLT-ACTIVITY-ID = GR-ACT-ID(GR-SCH-IX)
068800         MOVE GR-SCH-IX TO GR-FOUND-IX.
068900 095-EXIT.
069000     EXIT.
069100
069200 096-TALLY-TYPE.
069300     EVALUATE TRUE
069400         WHEN GR-ACT-FITNESS(GR-FOUND-IX)
069500             ADD 1 TO GR-TOT-FITNESS
069600         WHEN GR-ACT-FOOD(GR-FOUND-IX)
069700             ADD 1 TO GR-TOT-FOOD
069800         WHEN GR-ACT-MEDICATION(GR-FOUND-IX)
069900             ADD 1 TO GR-TOT-MEDICATION
070000         WHEN GR-ACT-THERAPY(GR-FOUND-IX)
070100             ADD 1 TO GR-TOT-THERAPY
070200         WHEN GR-ACT-CONSULTATION(GR-FOUND-IX)
070300             ADD 1 TO GR-TOT-CONSULTATION
070400     END-EVALUATE.
070500 096-EXIT.
070600     EXIT.
070700
070800 * 098 - TIME-OF-DAY BUCKET BY THE SLOT'S START HOUR - MORNING
070900 * 06-11, AFTERNOON 12-16, EVENING 17-20, OTHER ANYTHING ELSE.
071000 098-TALLY-TIME-BUCKET.
071100     MOVE SLT-START-HH TO GR-HH-WORK.
071200     EVALUATE TRUE
071300         WHEN GR-HH-WORK >= 6 AND GR-HH-WORK <= 11
071400             ADD 1 TO GR-TOT-MORNING
071500         WHEN GR-HH-WORK >= 12 AND GR-HH-WORK <= 16
071600             ADD 1 TO GR-TOT-AFTERNOON
071700         WHEN GR-HH-WORK >= 17 AND GR-HH-WORK <= 20
071800             ADD 1 TO GR-TOT-EVENING
071900         WHEN OTHER
072000             ADD 1 TO GR-TOT-OTHER
072100     END-EVALUATE.
072200 098-EXIT.
072300     EXIT.
072400
072500 102-TALLY-WEEKDAY.
072600     MOVE "W" TO GR-DATE-FN-SW.
072700     MOVE SLT-DATE TO GR-DATE-IN-1.
072800     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
072900          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
073000          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
073100     COMPUTE GR-DOW-IX = GR-WEEKDAY-OUT + 1.
073200     ADD 1 TO GR-DOW-CNT(GR-DOW-IX).
073300 102-EXIT.
073400     EXIT.
073500
073600 104-TALLY-DAY-CNT.
073700     MOVE "B" TO GR-DATE-FN-SW.
073800     MOVE WS-START-DATE TO GR-DATE-IN-1.
073900     MOVE SLT-DATE TO GR-DATE-IN-2.
074000     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
074100          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
074200          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
074300     IF GR-DAYS-BETWEEN-OUT >= 0 AND GR-DAYS-BETWEEN-OUT < 366
074400         COMPUTE GR-DCT-IX = GR-DAYS-BETWEEN-OUT + 1
074500         ADD 1 TO GR-DCT-CNT(GR-DCT-IX).
074600 104-EXIT.
074700     EXIT.
074800
074900 * 110-112 - LOAD THE FAILURES WORK FILE AND TALLY THE VIOLATION-
075000 * CLASS TOTALS FOR THE SECTION 5 AGGREGATE LINES.
075100 110-LOAD-FAILURES.
075200     MOVE "110-LOAD-FAILURES" TO PARA-NAME.
075300     READ FAILURES-FILE INTO FAILURE-RECORD
075400         AT END MOVE "Y" TO WS-FLR-EOF-SW.
075500     PERFORM 112-STORE-FAILURE THRU 112-EXIT
075600         UNTIL FLR-EOF.
075700 110-EXIT.
075800     EXIT.
075900
076000 112-STORE-FAILURE.
076100     ADD 1 TO GR-FLR-CNT.
076200     MOVE FLR-ACTIVITY-ID   TO GR-FLR-ACTIVITY-ID(GR-FLR-CNT).
076300     MOVE FLR-ACTIVITY-NAME TO GR-FLR-ACTIVITY-NAME(GR-FLR-CNT).
076400     MOVE FLR-TYPE          TO GR-FLR-TYPE(GR-FLR-CNT).
076500     MOVE FLR-PRIORITY      TO GR-FLR-PRIORITY(GR-FLR-CNT).
076600     MOVE FLR-ATTEMPTS      TO GR-FLR-ATTEMPTS(GR-FLR-CNT).
076700     MOVE FLR-VIOLATION-TYPE TO GR-FLR-VIOLATION-TYPE(GR-FLR-CNT).
076800     MOVE FLR-REASON        TO GR-FLR-REASON(GR-FLR-CNT).
076900     EVALUATE TRUE
077000         WHEN GR-FLR-VIOL-TIME-WINDOW(GR-FLR-CNT)
077100             ADD 1 TO GR-VIOL-TW-CNT
077200         WHEN GR-FLR-VIOL-OVERLAP(GR-FLR-CNT)
077300             ADD 1 TO GR-VIOL-OV-CNT
077400         WHEN GR-FLR-VIOL-SPECIALIST(GR-FLR-CNT)
077500             ADD 1 TO GR-VIOL-SP-CNT
077600         WHEN GR-FLR-VIOL-EQUIPMENT(GR-FLR-CNT)
077700             ADD 1 TO GR-VIOL-EQ-CNT
077800         WHEN GR-FLR-VIOL-TRAVEL(GR-FLR-CNT)
077900             ADD 1 TO GR-VIOL-TR-CNT
078000     END-EVALUATE.
078100     READ FAILURES-FILE INTO FAILURE-RECORD
078200         AT END MOVE "Y" TO WS-FLR-EOF-SW.
078300 112-EXIT.
078400     EXIT.
078500
078600 * 120 - ROLL EACH ACTIVITY'S REQUIRED/SCHEDULED COUNTS INTO ITS
078700 * PRIORITY'S ACCUMULATOR FOR THE SECTION 3 SUCCESS-RATE LINES, AND
078800 * INTO THE GRAND TOTALS FOR THE OVERALL RATE.
078900 120-ACCUM-TOTALS.
079000     MOVE "120-ACCUM-TOTALS" TO PARA-NAME.
079100     MOVE GR-ACT-PRIORITY(GR-ACT-IX) TO GR-PRI-IX.
079200     ADD GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
079300         TO GR-PRI-REQUIRED(GR-PRI-IX) GR-TOT-REQUIRED.
079400     ADD GR-ACT-SCHEDULED-CNT(GR-ACT-IX)
079500         TO GR-PRI-SCHEDULED(GR-PRI-IX) GR-TOT-SCHEDULED.
079600 120-EXIT.
079700     EXIT.
079800
079900 * 130 - SINGLE PASS OVER THE DAY-CNT TABLE FOR THE ACTIVE-DAY COUNT
080000 * AND THE BUSIEST-DAY STATISTIC (REQ SC-0502).
080100 130-FIND-BUSIEST-DAY.
080200     MOVE "130-FIND-BUSIEST-DAY" TO PARA-NAME.
080300     IF GR-DCT-CNT(GR-DCT-IX) > ZERO
080400         ADD 1 TO GR-TOT-ACTIVE-DAYS
080500         IF GR-DCT-CNT(GR-DCT-IX) > GR-BUSIEST-CNT
080600             MOVE GR-DCT-CNT(GR-DCT-IX)  TO GR-BUSIEST-CNT
080700             MOVE GR-DCT-DATE(GR-DCT-IX) TO GR-BUSIEST-DATE.
080800 130-EXIT.
080900     EXIT.
081000
081100 * 200 - REPORT DRIVER.  SECTIONS 1-5 PER THE METRICS SPECIFICATION;
081200 * THE CALENDAR VIEWS (SECTIONS 6-7) ARE PRINTED BY HPSCALR, WHICH
081300 * OPENS RPTWORK EXTEND AS THE NEXT JOB STEP.
081400 200-PRODUCE-REPORT.
081500     MOVE "200-PRODUCE-REPORT" TO PARA-NAME.
081600     MOVE ZERO TO WS-PAGES.
081700     MOVE 99 TO WS-LINES.
081800     PERFORM 300-RUN-LOG-SECTION THRU 300-EXIT.
081900     PERFORM 400-SCHEDULE-SUMMARY THRU 400-EXIT.
082000     PERFORM 500-SUCCESS-METRICS THRU 500-EXIT.
082100     PERFORM 600-DISTRIBUTION-SECTION THRU 600-EXIT.
082200     PERFORM 650-FAILURE-ANALYSIS THRU 650-EXIT.
082300 200-EXIT.
082400     EXIT.
082500
082600 * 300 - SECTION 1, RUN LOG: WHICH SCHEDULER RAN AND WHAT IT
082700 * BOOKED, STRAIGHT OFF THE RUNCTL HAND-OFF RECORD.
082800 300-RUN-LOG-SECTION.
082900     MOVE "300-RUN-LOG-SECTION" TO PARA-NAME.
083000     MOVE "SECTION 1 - RUN LOG" TO TTL-TEXT-O.
083100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
083200     PERFORM 720-WRITE-TITLE THRU 720-EXIT.
083300     MOVE "SCHEDULING ALGORITHM USED" TO LBL-TEXT-O.
083400     EVALUATE TRUE
083500         WHEN RCL-RUN-GREEDY
083600             MOVE "GREEDY (HPSGRDY)      " TO LBL-TEXT-O
083700         WHEN RCL-RUN-BALANCED
083800             MOVE "BALANCED (HPSBAL)     " TO LBL-TEXT-O
083900         WHEN OTHER
084000             MOVE "UNKNOWN               " TO LBL-TEXT-O
084100     END-EVALUATE.
084200     MOVE SPACES TO LBL-VALUE-O.
084300     PERFORM 740-WRITE-LABEL-ONLY THRU 740-EXIT.
084400     MOVE "PHASE 1 OCCURRENCES BOOKED" TO LBL-TEXT-O.
084500     MOVE RCL-PHASE1-BOOKED TO LBL-VALUE-O.
084600     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
084700     MOVE "PHASE 2 OCCURRENCES BOOKED" TO LBL-TEXT-O.
084800     MOVE RCL-PHASE2-BOOKED TO LBL-VALUE-O.
084900     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
085000     MOVE "ACTIVITIES LOADED" TO LBL-TEXT-O.
085100     MOVE RCL-ACT-LOADED TO LBL-VALUE-O.
085200     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
085300     MOVE "SPECIALISTS LOADED" TO LBL-TEXT-O.
085400     MOVE RCL-SPC-LOADED TO LBL-VALUE-O.
085500     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
085600     MOVE "EQUIPMENT ITEMS LOADED" TO LBL-TEXT-O.
085700     MOVE RCL-EQP-LOADED TO LBL-VALUE-O.
085800     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
085900     MOVE "TRAVEL RULES LOADED" TO LBL-TEXT-O.
086000     MOVE RCL-TRV-LOADED TO LBL-VALUE-O.
086100     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
086200 300-EXIT.
086300     EXIT.
086400
086500 * 400 - SECTION 2, SCHEDULE SUMMARY: HORIZON DATES, TOTAL SLOTS
086600 * BOOKED, ACTIVE DAYS, AND THE BUSIEST-DAY STATISTIC.
086700 400-SCHEDULE-SUMMARY.
086800     MOVE "400-SCHEDULE-SUMMARY" TO PARA-NAME.
086900     MOVE "SECTION 2 - SCHEDULE SUMMARY" TO TTL-TEXT-O.
087000     PERFORM 720-WRITE-TITLE THRU 720-EXIT.
087100     MOVE "HORIZON START DATE" TO LDT-TEXT-O.
087200     MOVE WS-START-CCYY TO LDT-CCYY-O.
087300     MOVE WS-START-MM   TO LDT-MM-O.
087400     MOVE WS-START-DD   TO LDT-DD-O.
087500     PERFORM 735-WRITE-LABEL-DATE THRU 735-EXIT.
087600     MOVE "HORIZON END DATE" TO LDT-TEXT-O.
087700     MOVE WS-END-CCYY TO LDT-CCYY-O.
087800     MOVE WS-END-MM   TO LDT-MM-O.
087900     MOVE WS-END-DD   TO LDT-DD-O.
088000     PERFORM 735-WRITE-LABEL-DATE THRU 735-EXIT.
088100     MOVE "HORIZON LENGTH IN DAYS" TO LBL-TEXT-O.
088200     MOVE WS-DURATION-DAYS TO LBL-VALUE-O.
088300     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
088400     MOVE "TOTAL OCCURRENCES BOOKED" TO LBL-TEXT-O.
088500     MOVE GR-TOT-SLOTS TO LBL-VALUE-O.
088600     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
088700     MOVE "DAYS WITH AT LEAST ONE BOOKING" TO LBL-TEXT-O.
088800     MOVE GR-TOT-ACTIVE-DAYS TO LBL-VALUE-O.
088900     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
089000     MOVE "BUSIEST DATE" TO LDT-TEXT-O.
089100     MOVE GR-BUSIEST-CCYY TO LDT-CCYY-O.
089200     MOVE GR-BUSIEST-MM   TO LDT-MM-O.
089300     MOVE GR-BUSIEST-DD   TO LDT-DD-O.
089400     PERFORM 735-WRITE-LABEL-DATE THRU 735-EXIT.
089500     MOVE "OCCURRENCES ON BUSIEST DATE" TO LBL-TEXT-O.
089600     MOVE GR-BUSIEST-CNT TO LBL-VALUE-O.
089700     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
089800     IF GR-TOT-ACTIVE-DAYS > ZERO
089900         COMPUTE LAV-VALUE-O ROUNDED =
090000             GR-TOT-SLOTS / GR-TOT-ACTIVE-DAYS
090100     ELSE
090200         MOVE ZERO TO LAV-VALUE-O
090300     END-IF.
090400     MOVE "AVERAGE SLOTS PER ACTIVE DAY" TO LAV-TEXT-O.
090500     PERFORM 746-WRITE-LABEL-AVG THRU 746-EXIT.
090600     MOVE "DISTRIBUTION BY ACTIVITY TYPE" TO LBL-TEXT-O.
090700     MOVE SPACES TO LBL-VALUE-O.
090800     PERFORM 740-WRITE-LABEL-ONLY THRU 740-EXIT.
090900     MOVE "  FITNESS" TO LPC-TEXT-O.
091000     MOVE GR-TOT-FITNESS TO LPC-VALUE-O.
091100     IF GR-TOT-SLOTS > ZERO
091200         COMPUTE LPC-PCT-O ROUNDED =
091300             (GR-TOT-FITNESS / GR-TOT-SLOTS) * 100
091400     ELSE
091500         MOVE ZERO TO LPC-PCT-O
091600     END-IF.
091700     PERFORM 745-WRITE-LABEL-PCT THRU 745-EXIT.
091800     MOVE "  FOOD/NUTRITION" TO LPC-TEXT-O.
091900     MOVE GR-TOT-FOOD TO LPC-VALUE-O.
092000     IF GR-TOT-SLOTS > ZERO
092100         COMPUTE LPC-PCT-O ROUNDED =
092200             (GR-TOT-FOOD / GR-TOT-SLOTS) * 100
092300     ELSE
092400         MOVE ZERO TO LPC-PCT-O
092500     END-IF.
092600     PERFORM 745-WRITE-LABEL-PCT THRU 745-EXIT.
092700     MOVE "  MEDICATION" TO LPC-TEXT-O.
092800     MOVE GR-TOT-MEDICATION TO LPC-VALUE-O.
092900     IF GR-TOT-SLOTS > ZERO
093000         COMPUTE LPC-PCT-O ROUNDED =
093100             (GR-TOT-MEDICATION / GR-TOT-SLOTS) * 100
093200     ELSE
093300         MOVE ZERO TO LPC-PCT-O
093400     END-IF.
093500     PERFORM 745-WRITE-LABEL-PCT THRU 745-EXIT.
093600     MOVE "  THERAPY" TO LPC-TEXT-O.
093700     MOVE GR-TOT-THERAPY TO LPC-VALUE-O.
093800     IF GR-TOT-SLOTS > ZERO
093900         COMPUTE LPC-PCT-O ROUNDED =
094000             (GR-TOT-THERAPY / GR-TOT-SLOTS) * 100
094100     ELSE
094200         MOVE ZERO TO LPC-PCT-O
094300     END-IF.
094400     PERFORM 745-WRITE-LABEL-PCT THRU 745-EXIT.
094500     MOVE "  CONSULTATION" TO LPC-TEXT-O.
094600     MOVE GR-TOT-CONSULTATION TO LPC-VALUE-O.
094700     IF GR-TOT-SLOTS > ZERO
094800         COMPUTE LPC-PCT-O ROUNDED =
094900             (GR-TOT-CONSULTATION / GR-TOT-SLOTS) * 100
095000     ELSE
095100         MOVE ZERO TO LPC-PCT-O
095200     END-IF.
095300     PERFORM 745-WRITE-LABEL-PCT THRU 745-EXIT.
095400 400-EXIT.
095500     EXIT.
095600
095700 * 500 - SECTION 3, SUCCESS METRICS: REQUIRED VS SCHEDULED BY
095800 * PRIORITY LEVEL AND OVERALL, WITH A COMPLETION-RATE PERCENT.
095900 500-SUCCESS-METRICS.
096000     MOVE "500-SUCCESS-METRICS" TO PARA-NAME.
096100     MOVE "SECTION 3 - SUCCESS METRICS" TO TTL-TEXT-O.
096200     PERFORM 720-WRITE-TITLE THRU 720-EXIT.
096300     PERFORM 510-WRITE-ONE-PRIORITY THRU 510-EXIT
096400         VARYING GR-PRI-IX FROM 1 BY 1 UNTIL GR-PRI-IX > 5.
096500     MOVE "OVERALL" TO LPC-TEXT-O.
096600     MOVE GR-TOT-REQUIRED TO LBL-VALUE-O.
096700     MOVE "TOTAL REQUIRED OCCURRENCES" TO LBL-TEXT-O.
096800     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
096900     MOVE "TOTAL SCHEDULED OCCURRENCES" TO LBL-TEXT-O.
097000     MOVE GR-TOT-SCHEDULED TO LBL-VALUE-O.
097100     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
097200     MOVE "OVERALL COMPLETION RATE" TO LPC-TEXT-O.
097300     MOVE GR-TOT-SCHEDULED TO LPC-VALUE-O.
097400     IF GR-TOT-REQUIRED > ZERO
097500         COMPUTE LPC-PCT-O ROUNDED =
097600             (GR-TOT-SCHEDULED / GR-TOT-REQUIRED) * 100
097700     ELSE
097800         MOVE ZERO TO LPC-PCT-O
097900     END-IF.
098000     PERFORM 745-WRITE-LABEL-PCT THRU 745-EXIT.
098100 500-EXIT.
098200     EXIT.
098300
098400 510-WRITE-ONE-PRIORITY.
098500*  PRIORITIES WITH NO REQUIRED OCCURRENCES ARE OMITTED FROM
098600*  SECTION 3 ENTIRELY, NOT JUST SHOWN AT A ZERO RATE, SC-0583.
098700     IF GR-PRI-REQUIRED(GR-PRI-IX) > ZERO
098800         MOVE GR-PRI-IX TO PRI-NBR-O
098900         MOVE GR-PRI-REQUIRED(GR-PRI-IX) TO PRI-REQ-O
099000         MOVE GR-PRI-SCHEDULED(GR-PRI-IX) TO PRI-SCH-O
099100         COMPUTE PRI-RATE-O ROUNDED =
099200             (GR-PRI-SCHEDULED(GR-PRI-IX) /
099300              GR-PRI-REQUIRED(GR-PRI-IX)) * 100
099400         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
099500         WRITE REPORT-FILE-REC FROM WS-PRI-RATE-REC
099600             AFTER ADVANCING 1 LINE
099700         ADD 1 TO WS-LINES
099800     END-IF.
099900 510-EXIT.
100000     EXIT.
100100
100200 * 600 - SECTION 4, DISTRIBUTION: BY TIME OF DAY AND BY DAY OF WEEK
100300 * (ACTIVITY-TYPE DISTRIBUTION MOVED TO SECTION 2 PER SC-0583 - IT
100400 * BELONGS WITH THE SCHEDULE SUMMARY, NOT THE TIME/DAY BREAKDOWN).
100500 600-DISTRIBUTION-SECTION.
100600     MOVE "600-DISTRIBUTION-SECTION" TO PARA-NAME.
100700     MOVE "SECTION 4 - DISTRIBUTION OF BOOKINGS" TO TTL-TEXT-O.
100800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
100900     PERFORM 720-WRITE-TITLE THRU 720-EXIT.
101000     MOVE "BY TIME OF DAY" TO LBL-TEXT-O.
101100     MOVE SPACES TO LBL-VALUE-O.
101200     PERFORM 740-WRITE-LABEL-ONLY THRU 740-EXIT.
101300     MOVE "  MORNING (0600-1159)" TO LBL-TEXT-O.
101400     MOVE GR-TOT-MORNING TO LBL-VALUE-O.
101500     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
101600     MOVE "  AFTERNOON (1200-1659)" TO LBL-TEXT-O.
101700     MOVE GR-TOT-AFTERNOON TO LBL-VALUE-O.
101800     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
101900     MOVE "  EVENING (1700-2059)" TO LBL-TEXT-O.
102000     MOVE GR-TOT-EVENING TO LBL-VALUE-O.
102100     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
102200     MOVE "  OTHER" TO LBL-TEXT-O.
102300     MOVE GR-TOT-OTHER TO LBL-VALUE-O.
102400     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
102500     MOVE "BY DAY OF WEEK" TO LBL-TEXT-O.
102600     MOVE SPACES TO LBL-VALUE-O.
102700     PERFORM 740-WRITE-LABEL-ONLY THRU 740-EXIT.
102800     PERFORM 610-WRITE-ONE-DOW THRU 610-EXIT
102900         VARYING GR-DOW-IX FROM 1 BY 1 UNTIL GR-DOW-IX > 7.
103000 600-EXIT.
103100     EXIT.
103200
103300 610-WRITE-ONE-DOW.
103400     EVALUATE GR-DOW-IX
103500         WHEN 1  MOVE "  MONDAY"    TO LBL-TEXT-O
103600         WHEN 2  MOVE "  TUESDAY"   TO LBL-TEXT-O
103700         WHEN 3  MOVE "  WEDNESDAY" TO LBL-TEXT-O
103800         WHEN 4  MOVE "  THURSDAY"  TO LBL-TEXT-O
103900         WHEN 5  MOVE "  FRIDAY"    TO LBL-TEXT-O
104000         WHEN 6  MOVE "  SATURDAY"  TO LBL-TEXT-O
104100         WHEN 7  MOVE "  SUNDAY"    TO LBL-TEXT-O
104200     END-EVALUATE.
104300     MOVE GR-DOW-CNT(GR-DOW-IX) TO LBL-VALUE-O.
104400     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
104500 610-EXIT.
104600     EXIT.
104700
104800 * 650 - SECTION 5, FAILURE ANALYSIS: VIOLATION-CLASS TOTALS
104900 * FOLLOWED BY ONE DETAIL BLOCK PER ACTIVITY THAT FELL SHORT.
105000 650-FAILURE-ANALYSIS.
105100     MOVE "650-FAILURE-ANALYSIS" TO PARA-NAME.
105200     MOVE "SECTION 5 - FAILURE ANALYSIS" TO TTL-TEXT-O.
105300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
105400     PERFORM 720-WRITE-TITLE THRU 720-EXIT.
105500     MOVE "TOTAL ACTIVITIES NOT FULLY SCHEDULED" TO LBL-TEXT-O.
105600     MOVE GR-FLR-CNT TO LBL-VALUE-O.
105700     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
105800     MOVE "  TIME WINDOW VIOLATIONS" TO LBL-TEXT-O.
105900     MOVE GR-VIOL-TW-CNT TO LBL-VALUE-O.
106000     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
106100     MOVE "  OVERLAP VIOLATIONS" TO LBL-TEXT-O.
106200     MOVE GR-VIOL-OV-CNT TO LBL-VALUE-O.
106300     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
106400     MOVE "  SPECIALIST CONFLICTS" TO LBL-TEXT-O.
106500     MOVE GR-VIOL-SP-CNT TO LBL-VALUE-O.
106600     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
106700     MOVE "  EQUIPMENT CONFLICTS" TO LBL-TEXT-O.
106800     MOVE GR-VIOL-EQ-CNT TO LBL-VALUE-O.
106900     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
107000     MOVE "  TRAVEL TIME CONFLICTS" TO LBL-TEXT-O.
107100     MOVE GR-VIOL-TR-CNT TO LBL-VALUE-O.
107200     PERFORM 730-WRITE-LABEL-CNT THRU 730-EXIT.
107300     IF GR-FLR-CNT > ZERO
107400         PERFORM 660-WRITE-ONE-FAILURE THRU 660-EXIT
107500             VARYING GR-FOUND-IX FROM 1 BY 1
107600             UNTIL GR-FOUND-IX > GR-FLR-CNT
107700     END-IF.
107800 650-EXIT.
107900     EXIT.
108000
108100 660-WRITE-ONE-FAILURE.
108200     MOVE GR-FLR-ACTIVITY-ID(GR-FOUND-IX)   TO FAIL-ID-O.
108300     MOVE GR-FLR-ACTIVITY-NAME(GR-FOUND-IX) TO FAIL-NAME-O.
108400     MOVE GR-FLR-TYPE(GR-FOUND-IX)          TO FAIL-TYPE-O.
108500     MOVE GR-FLR-PRIORITY(GR-FOUND-IX)      TO FAIL-PRI-O.
108600     MOVE GR-FLR-ATTEMPTS(GR-FOUND-IX)      TO FAIL-ATT-O.
108700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
108800     WRITE REPORT-FILE-REC FROM WS-FAIL-HDR-REC
108900         AFTER ADVANCING 1 LINE.
109000     ADD 1 TO WS-LINES.
109100     MOVE GR-FLR-REASON(GR-FOUND-IX) TO FAIL-RSN-O.
109200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
109300     WRITE REPORT-FILE-REC FROM WS-FAIL-RSN-REC
109400         AFTER ADVANCING 1 LINE.
109500     ADD 1 TO WS-LINES.
109600 660-EXIT.
109700     EXIT.
109800
109900 * 700-795 - SHARED PRINT-CONTROL PARAGRAPHS, SAME SHAPE AS
110000 * PATLIST'S 700-WRITE-PAGE-HDR / 790-CHECK-PAGINATION.
110100 700-WRITE-PAGE-HDR.
110200     ADD 1 TO WS-PAGES.
110300     MOVE CTL-START-CCYY TO HDR-YY.
110400     MOVE CTL-START-MM   TO HDR-MM.
110500     MOVE CTL-START-DD   TO HDR-DD.
110600     MOVE WS-PAGES TO PAGE-NBR-O.
110700     IF WS-PAGES > 1
110800         WRITE REPORT-FILE-REC FROM WS-HDR-REC
110900             AFTER ADVANCING PAGE
111000     ELSE
111100         WRITE REPORT-FILE-REC FROM WS-HDR-REC
111200             AFTER ADVANCING C01
111300     END-IF.
111400     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
111500     MOVE 2 TO WS-LINES.
111600 700-EXIT.
111700     EXIT.
111800
111900 720-WRITE-TITLE.
112000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
112100     WRITE REPORT-FILE-REC FROM WS-TITLE-REC AFTER ADVANCING 2 LINES.
112200     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
112300     ADD 3 TO WS-LINES.
112400 720-EXIT.
112500     EXIT.
112600
112700 730-WRITE-LABEL-CNT.
112800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
112900     WRITE REPORT-FILE-REC FROM WS-LBL-CNT-REC AFTER ADVANCING 1 LINE.
113000     ADD 1 TO WS-LINES.
113100 730-EXIT.
113200     EXIT.
113300
113400 735-WRITE-LABEL-DATE.
113500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
113600     WRITE REPORT-FILE-REC FROM WS-LBL-DATE-REC AFTER ADVANCING 1 LINE.
113700     ADD 1 TO WS-LINES.
113800 735-EXIT.
113900     EXIT.
114000
114100 740-WRITE-LABEL-ONLY.
114200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
114300     WRITE REPORT-FILE-REC FROM WS-LBL-CNT-REC AFTER ADVANCING 1 LINE.
114400     ADD 1 TO WS-LINES.
114500 740-EXIT.
114600     EXIT.
114700
114800 745-WRITE-LABEL-PCT.
114900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
115000     WRITE REPORT-FILE-REC FROM WS-LBL-CNT-PCT-REC
115100         AFTER ADVANCING 1 LINE.
115200     ADD 1 TO WS-LINES.
115300 745-EXIT.
115400     EXIT.
115500
115600 746-WRITE-LABEL-AVG.
115700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
115800     WRITE REPORT-FILE-REC FROM WS-LBL-AVG-REC
115900         AFTER ADVANCING 1 LINE.
116000     ADD 1 TO WS-LINES.
116100 746-EXIT.
116200     EXIT.
116300
116400 790-CHECK-PAGINATION.
116500     IF WS-LINES >= 54
116600         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
116700 790-EXIT.
116800     EXIT.
116900
117000 * 999 - NORMAL END OF JOB HOUSEKEEPING.
117100 999-CLEANUP.
117200     MOVE "999-CLEANUP" TO PARA-NAME.
117300     CLOSE CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
117400           EQUIPMENT-FILE SCHEDULE-FILE FAILURES-FILE
117500           RUNCTL-FILE REPORT-FILE SYSOUT-FILE.
117600     DISPLAY "******** END JOB HPSMETR ********".
117700 999-EXIT.
117800     EXIT.
117900
118000 * 1000 - ABEND ROUTINE.  SAME PATTERN AS HPSGRDY/HPSBAL - DUMP A
118100 * ONE-LINE MESSAGE TO SYSOUT, CLOSE WHAT IS OPEN, AND RETURN A
118200 * NONZERO CONDITION CODE TO THE JOB SCHEDULER.
118300 1000-ABEND-RTN.
118400     MOVE PARA-NAME TO WS-DUMP-PARA.
118500     MOVE WS-DUMP-ALL TO SYSOUT-REC.
118600     WRITE SYSOUT-REC.
118700     CLOSE CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
118800           EQUIPMENT-FILE SCHEDULE-FILE FAILURES-FILE
118900           RUNCTL-FILE REPORT-FILE SYSOUT-FILE.
119000     DISPLAY "HPSMETR ABEND - " WS-DUMP-MSG.
119100     MOVE +16 TO RETURN-CODE.
119200     GOBACK.
