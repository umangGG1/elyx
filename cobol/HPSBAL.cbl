000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HPSBAL.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/10/88.
000700 DATE-COMPILED. 11/10/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*   BALANCED SCHEDULER - ALTERNATE PLANNING ENGINE FOR THE
001200*   HEALTH PROGRAM ACTIVITY SUITE, RUN IN PLACE OF HPSGRDY
001300*   WHEN OPS WANTS THE HORIZON FILLED EVENLY INSTEAD OF BY
001400*   STRICT PRIORITY (REQ SC-0461).  LOADS THE SAME EDITED
001500*   WORK FILES HPSGRDY USES AND SHARES ITS CONSTRAINT AND
001600*   SCORING CALLS, BUT BOOKS IN TWO DIFFERENT ROUNDS -
001700*
001800*     ROUND 1 (100-ROUND-1) - ACTIVITIES TAKEN PRIORITY
001900*       ASCENDING, FREQUENCY-DESCENDING, EACH DAY HELD TO A
002000*       PER-PRIORITY BOOKING QUOTA (060-CALC-QUOTAS) SO NO
002100*       ONE PRIORITY CAN FILL THE WHOLE CALENDAR.  ONLY THE
002200*       PATTERNS PRIMARY DATE IS OFFERED, WIDENED TO THE
002300*       DAY BEFORE/AFTER WHEN FEWER THAN 3 TIME SLOTS COME
002400*       BACK FOR IT.
002500*
002600*     ROUND 2 (500-ROUND-2) - ANY OCCURRENCE STILL MISSING
002700*       AFTER ROUND 1 IS RE-TRIED, PRIORITY ORDER (TIES TO
002800*       MORE-MISSING-FIRST), WITH NO QUOTA CHECK AT ALL.
002900*
003000*   THERE IS NO LIGHTEST-DAY REORDER AND NO BACKFILL PHASE
003100*   IN THIS VARIANT - THE QUOTA TABLE DOES THE LOAD-LEVELING
003200*   JOB INSTEAD.  OUTPUT IS THE SAME SHAPE AS HPSGRDYS -
003300*   SCHEDULE AND FAILURES WORK FILES PLUS THE RUNCTL
003400*   CARRY-FORWARD RECORD FOR HPSMETR.
003500******************************************************************
003600*-----------------------------------------------------------------
003700* CHANGE LOG
003800*-----------------------------------------------------------------
003900*11/10/88 TK  INITIAL RELEASE - DAILY QUOTA BALANCING EXTRACT
004000*11/10/97 JS  REWRITTEN - BALANCED SCHEDULER REQ SC-0461
004100*12/02/97 JS  QUOTA TABLE NOW KEYED DIRECTLY BY DAY OFFSET
004200*             FROM START DATE, WAS A LINEAR SEARCH - PERF
004300*01/14/98 RG  ROUND 2 TIE-BREAK NOW SORTS BY MISSING-COUNT
004400*             DESCENDING WITHIN PRIORITY, PER SC-0461 REV 2
004500*09/22/98 JS  FAILURES FILE NOW CARRIES LAST VIOLATION TYPE
004600*             AND REASON, SAME AS HPSGRDY, FOR SC-0470
004700*02/19/99 RG  Y2K - HPSDATE NOW CALLED WITH FULL CCYY
004800*             THROUGHOUT, WORK FILE DATES CONFIRMED 8-BYTE
004900*             CCYYMMDD, TESTED THRU 2099
005000*04/11/02 MM  TIE-BREAK NOW FALLS THROUGH TO EARLIEST ACTIVITY
005100*             ID WHEN MISSING-COUNT ALSO TIES, PER SC-0559
005200*09/08/03 DL  ABEND DUMP NOW CARRIES THE FAILING PARAGRAPH NAME
005300*             (PARA-NAME) ALONGSIDE THE REASON TEXT, PER SC-0571
005400*-----------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT-FILE      ASSIGN TO SYSOUT
006500         FILE STATUS IS OFCODE.
006600     SELECT CONTROL-FILE     ASSIGN TO CTLWORK
006700         FILE STATUS IS OFCODE.
006800     SELECT ACTIVITIES-FILE  ASSIGN TO ACTWORK
006900         FILE STATUS IS OFCODE.
007000     SELECT SPECIALISTS-FILE ASSIGN TO SPCWORK
007100         FILE STATUS IS OFCODE.
007200     SELECT EQUIPMENT-FILE   ASSIGN TO EQPWORK
007300         FILE STATUS IS OFCODE.
007400     SELECT TRAVEL-FILE      ASSIGN TO TRVWORK
007500         FILE STATUS IS OFCODE.
007600     SELECT SCHEDULE-FILE    ASSIGN TO SCHD2WRK
007700         FILE STATUS IS OFCODE.
007800     SELECT FAILURES-FILE    ASSIGN TO FAIL2WRK
007900         FILE STATUS IS OFCODE.
008000     SELECT RUNCTL-FILE      ASSIGN TO RUNCTL
008100         FILE STATUS IS OFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  SYSOUT-FILE
008700     LABEL RECORDS ARE OMITTED.
008800 01  SYSOUT-REC                 PIC X(132).
008900
009000 FD  CONTROL-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  CONTROL-FILE-REC           PIC X(11).
009300
009400 FD  ACTIVITIES-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  ACTIVITIES-FILE-REC        PIC X(106).
009700
009800 FD  SPECIALISTS-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  SPECIALISTS-FILE-REC       PIC X(151).
010100
010200 FD  EQUIPMENT-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 01  EQUIPMENT-FILE-REC         PIC X(145).
010500
010600 FD  TRAVEL-FILE
010700     LABEL RECORDS ARE STANDARD.
010800 01  TRAVEL-FILE-REC            PIC X(55).
010900
011000 FD  SCHEDULE-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 01  SCHEDULE-FILE-REC          PIC X(56).
011300
011400 FD  FAILURES-FILE
011500     LABEL RECORDS ARE STANDARD.
011600 01  FAILURES-FILE-REC          PIC X(117).
011700
011800 FD  RUNCTL-FILE
011900     LABEL RECORDS ARE STANDARD.
012000 01  RUNCTL-FILE-REC            PIC X(30).
012100
012200 WORKING-STORAGE SECTION.
012300
012400* STANDALONE HOUSEKEEPING SWITCHES - ONE PER INPUT STREAM, SAME
012500* 77-LEVEL HABIT AS THE OLD DALYUPDT/PATSRCH EOF FLAGS.
012600 77  WS-CTL-EOF-SW           PIC X(01) VALUE "N".
012700     88  CTL-EOF                 VALUE "Y".
012800 77  WS-ACT-EOF-SW           PIC X(01) VALUE "N".
012900     88  ACT-EOF                 VALUE "Y".
013000 77  WS-SPC-EOF-SW           PIC X(01) VALUE "N".
013100     88  SPC-EOF                 VALUE "Y".
013200 77  WS-EQP-EOF-SW           PIC X(01) VALUE "N".
013300     88  EQP-EOF                 VALUE "Y".
013400 77  WS-TRV-EOF-SW           PIC X(01) VALUE "N".
013500     88  TRV-EOF                 VALUE "Y".
013600 77  PARA-NAME               PIC X(20) VALUE SPACES.
013700 77  GR-ROUND1-BOOKED        PIC 9(05) COMP VALUE ZERO.
013800 77  GR-ROUND2-BOOKED        PIC 9(05) COMP VALUE ZERO.
013900
014000* FILE STATUS SWITCH
014100 01  WS-FILE-STATUS.
014200     05  OFCODE                  PIC X(02).
014300         88  OFCODE-OK               VALUE "00".
014400         88  OFCODE-EOF              VALUE "10".
014500     05  FILLER                   PIC X(20).
014600
014700* RECORD LAYOUTS CARRIED OVER FROM HPSEDITS EDIT RUN - SAME
014800* COPYBOOKS HPSGRDY USES SO BOTH SCHEDULERS READ IDENTICAL
014900* EDITED WORK FILES.
015000 COPY HPACTREC.
015100 COPY HPSPCREC.
015200 COPY HPEQPREC.
015300 COPY HPTRVREC.
015400 COPY HPCTLREC.
015500 COPY HPSLTREC.
015600 COPY HPFLRREC.
015700
015800* HORIZON AND CONTROL-RECORD WORK FIELDS
015900 01  WS-HORIZON-WORK.
016000     05  WS-START-DATE            PIC 9(08).
016100     05  WS-START-DATE-R REDEFINES WS-START-DATE.
016200         10  WS-START-CCYY        PIC 9(04).
016300         10  WS-START-MM          PIC 9(02).
016400         10  WS-START-DD          PIC 9(02).
016500     05  WS-END-DATE              PIC 9(08).
016600     05  WS-END-DATE-R REDEFINES WS-END-DATE.
016700         10  WS-END-CCYY          PIC 9(04).
016800         10  WS-END-MM            PIC 9(02).
016900         10  WS-END-DD            PIC 9(02).
017000     05  WS-DURATION-DAYS         PIC 9(05) COMP.
017100     05  WS-DURATION-LESS-1       PIC S9(05) COMP.
017200     05  FILLER                   PIC X(08).
017300
017400* ACTIVITY TABLE - ONE ENTRY PER EDITED ACTIVITY RECORD,
017500* CARRYING THE SCHEDULING WORK FIELDS (REQUIRED COUNT,
017600* SCHEDULED COUNT, FREQUENCY IMPORTANCE FOR THE SORT, LAST
017700* FAILURE MEMORY AND THE WEEKDAY-HISTORY TABLE HPSSCOR NEEDS
017800* FOR ITS CONSISTENCY-BONUS COMPONENT) ALONGSIDE THE EDITED
017900* FIELDS - SAME SHAPE HPSGRDY USES.
018000 01  GR-ACTIVITY-TABLE.
018100     05  GR-ACT-CNT               PIC 9(04) COMP.
018200     05  GR-ACT-ENTRY OCCURS 300 TIMES.
018300         10  GR-ACT-ID            PIC X(08).
018400         10  GR-ACT-NAME          PIC X(30).
018500         10  GR-ACT-PRIORITY      PIC 9(01).
018600         10  GR-ACT-PATTERN       PIC X(01).
018700             88  GR-ACT-DAILY         VALUE "D".
018800             88  GR-ACT-WEEKLY        VALUE "W".
018900             88  GR-ACT-MONTHLY       VALUE "M".
019000             88  GR-ACT-CUSTOM        VALUE "C".
019100         10  GR-ACT-FREQ-COUNT    PIC 9(02).
019200         10  GR-ACT-INTERVAL-DAYS PIC 9(03).
019300         10  GR-ACT-DURATION-MIN  PIC 9(03).
019400         10  GR-ACT-WINDOW-FLAG   PIC X(01).
019500             88  GR-ACT-HAS-WINDOW    VALUE "Y".
019600         10  GR-ACT-WINDOW-START  PIC 9(04).
019700         10  GR-ACT-WINDOW-END    PIC 9(04).
019800         10  GR-ACT-PREF-DAY-CNT  PIC 9(01).
019900         10  GR-ACT-PREF-DAY-TBL  PIC 9(01) OCCURS 7 TIMES.
020000         10  GR-ACT-SPECIALIST-ID PIC X(08).
020100         10  GR-ACT-EQUIP-CNT     PIC 9(01).
020200         10  GR-ACT-EQUIP-TBL     PIC X(08) OCCURS 3 TIMES.
020300         10  GR-ACT-REMOTE-CAPABLE PIC X(01).
020400             88  GR-ACT-IS-REM-CAPABLE VALUE "Y".
020500         10  GR-ACT-FREQ-IMPORT   PIC 9(01) COMP.
020600         10  GR-ACT-REQUIRED-OCCUR PIC 9(05) COMP.
020700         10  GR-ACT-SCHEDULED-CNT PIC 9(05) COMP.
020800         10  GR-ACT-ATTEMPT-CNT   PIC 9(05) COMP.
020900         10  GR-ACT-LAST-VIOL-TYPE PIC X(12).
021000         10  GR-ACT-LAST-VIOL-RSN PIC X(60).
021100         10  GR-ACT-HIST-CNT      PIC 9(04) COMP.
021200         10  GR-ACT-HIST-WEEKDAY  PIC 9(01) OCCURS 100 TIMES.
021300     05  FILLER                   PIC X(01).
021400
021500* HOLD AREA FOR THE ACTIVITY-TABLE EXCHANGE SORT - STRUCTURALLY
021600* IDENTICAL TO ONE GR-ACT-ENTRY SO A GROUP MOVE SWAPS AN ENTIRE
021700* ENTRY WITHOUT FIELD-BY-FIELD CODE, SAME AS THE OLD PATSRCH
021800* TABLE-SHUFFLE HOLD AREA.
021900 01  GR-ACT-SWAP-ENTRY.
022000     05  SW-ACT-ID                PIC X(08).
022100     05  SW-ACT-NAME              PIC X(30).
022200     05  SW-ACT-PRIORITY          PIC 9(01).
022300     05  SW-ACT-PATTERN           PIC X(01).
022400     05  SW-ACT-FREQ-COUNT        PIC 9(02).
022500     05  SW-ACT-INTERVAL-DAYS     PIC 9(03).
022600     05  SW-ACT-DURATION-MIN      PIC 9(03).
022700     05  SW-ACT-WINDOW-FLAG       PIC X(01).
022800     05  SW-ACT-WINDOW-START      PIC 9(04).
022900     05  SW-ACT-WINDOW-END        PIC 9(04).
023000     05  SW-ACT-PREF-DAY-CNT      PIC 9(01).
023100     05  SW-ACT-PREF-DAY-TBL      PIC 9(01) OCCURS 7 TIMES.
023200     05  SW-ACT-SPECIALIST-ID     PIC X(08).
023300     05  SW-ACT-EQUIP-CNT         PIC 9(01).
023400     05  SW-ACT-EQUIP-TBL         PIC X(08) OCCURS 3 TIMES.
023500     05  SW-ACT-REMOTE-CAPABLE    PIC X(01).
023600     05  SW-ACT-FREQ-IMPORT       PIC 9(01) COMP.
023700     05  SW-ACT-REQUIRED-OCCUR    PIC 9(05) COMP.
023800     05  SW-ACT-SCHEDULED-CNT     PIC 9(05) COMP.
023900     05  SW-ACT-ATTEMPT-CNT       PIC 9(05) COMP.
024000     05  SW-ACT-LAST-VIOL-TYPE    PIC X(12).
024100     05  SW-ACT-LAST-VIOL-RSN     PIC X(60).
024200     05  SW-ACT-HIST-CNT          PIC 9(04) COMP.
024300     05  SW-ACT-HIST-WEEKDAY      PIC 9(01) OCCURS 100 TIMES.
024400     05  FILLER                   PIC X(01).
024500
024600* SPECIALIST / EQUIPMENT / TRAVEL TABLES - SAME SHAPE HPSCONS
024700* EXPECTS ON ITS LINKAGE SO THE CALLER CAN MOVE THE GROUPS
024800* ACROSS UNCHANGED.
024900 01  GR-SPECIALIST-TABLE.
025000     05  GR-SPC-CNT               PIC 9(04) COMP.
025100     05  GR-SPC-ENTRY OCCURS 50 TIMES.
025200         10  GR-SPC-ID            PIC X(08).
025300         10  GR-SPC-AVAIL-CNT     PIC 9(01).
025400         10  GR-SPC-AVAIL-TBL OCCURS 7 TIMES.
025500             15  GR-SPC-AVAIL-DOW     PIC 9(01).
025600             15  GR-SPC-AVAIL-START   PIC 9(04).
025700             15  GR-SPC-AVAIL-END     PIC 9(04).
025800         10  GR-SPC-DAYSOFF-CNT   PIC 9(01).
025900         10  GR-SPC-DAYSOFF-TBL   PIC 9(08) OCCURS 5 TIMES.
026000         10  GR-SPC-MAX-CONCUR    PIC 9(02).
026100     05  FILLER                   PIC X(01).
026200
026300 01  GR-EQUIPMENT-TABLE.
026400     05  GR-EQP-CNT               PIC 9(04) COMP.
026500     05  GR-EQP-ENTRY OCCURS 50 TIMES.
026600         10  GR-EQP-ID            PIC X(08).
026700         10  GR-EQP-MAINT-CNT     PIC 9(01).
026800         10  GR-EQP-MAINT-TBL OCCURS 3 TIMES.
026900             15  GR-EQP-MNT-START-DATE PIC 9(08).
027000             15  GR-EQP-MNT-END-DATE   PIC 9(08).
027100             15  GR-EQP-MNT-START-TIME PIC 9(04).
027200             15  GR-EQP-MNT-END-TIME   PIC 9(04).
027300             15  GR-EQP-MNT-ALLDAY     PIC X(01).
027400                 88  GR-EQP-MNT-IS-ALLDAY VALUE "Y".
027500         10  GR-EQP-MAX-CONCUR    PIC 9(02).
027600     05  FILLER                   PIC X(01).
027700
027800 01  GR-TRAVEL-TABLE.
027900     05  GR-TRV-CNT               PIC 9(04) COMP.
028000     05  GR-TRV-ENTRY OCCURS 100 TIMES.
028100         10  GR-TRV-START-DATE    PIC 9(08).
028200         10  GR-TRV-END-DATE      PIC 9(08).
028300         10  GR-TRV-REMOTE-ONLY   PIC X(01).
028400             88  GR-TRV-IS-REM-ONLY   VALUE "Y".
028500     05  FILLER                   PIC X(01).
028600
028700* BOOKED-SLOT TABLES - FULL-WIDTH TABLE MATCHES HPSCONS
028800* LINKAGE, THE SHORTER PARALLEL TABLE MATCHES HPSSCORS
028900* LINKAGE.  BOTH ARE MAINTAINED TOGETHER AT EVERY BOOKING SO
029000* EACH CALLED MODULE SEES THE SLOTS IN THE STRIDE IT EXPECTS.
029100 01  GR-BOOKED-TABLE.
029200     05  GR-BKD-CNT               PIC 9(04) COMP.
029300     05  GR-BKD-ENTRY OCCURS 2000 TIMES.
029400         10  GR-BKD-ACTIVITY-ID   PIC X(08).
029500         10  GR-BKD-DATE          PIC 9(08).
029600         10  GR-BKD-START-TIME    PIC 9(04).
029700         10  GR-BKD-DURATION      PIC 9(03).
029800         10  GR-BKD-SPECIALIST-ID PIC X(08).
029900         10  GR-BKD-EQUIP-CNT     PIC 9(01).
030000         10  GR-BKD-EQUIP-TBL     PIC X(08) OCCURS 3 TIMES.
030100     05  FILLER                   PIC X(01).
030200
030300 01  GR-SCOR-BOOKED-TABLE.
030400     05  GR-SBK-CNT               PIC 9(04) COMP.
030500     05  GR-SBK-ENTRY OCCURS 2000 TIMES.
030600         10  GR-SBK-ACTIVITY-ID   PIC X(08).
030700         10  GR-SBK-DATE          PIC 9(08).
030800         10  GR-SBK-START-TIME    PIC 9(04).
030900         10  GR-SBK-DURATION      PIC 9(03).
031000     05  FILLER                   PIC X(01).
031100
031200* PER-PRIORITY DAILY BOOKING QUOTA TABLE FOR ROUND 1 (REQ
031300* SC-0461).  ONE ENTRY PER HORIZON DAY, INDEXED DIRECTLY BY
031400* DAY OFFSET FROM THE START DATE (NO SEARCH NEEDED) - EACH
031500* ENTRY CARRIES TODAYS BOOKING COUNT FOR EACH OF THE 5
031600* PRIORITY LEVELS AGAINST THE FIXED LIMIT IN GR-QUOTA-LIMIT.
031700 01  GR-QUOTA-LIMIT-TABLE.
031800     05  GR-QUOTA-LIMIT           PIC 9(02) COMP OCCURS 5 TIMES.
031900     05  FILLER                   PIC X(01).
032000 01  GR-QUOTA-DAY-TABLE.
032100     05  GR-QUOT-ENTRY OCCURS 366 TIMES.
032200         10  GR-QUOT-DATE         PIC 9(08).
032300         10  GR-QUOT-USED         PIC 9(02) COMP OCCURS 5 TIMES.
032400     05  FILLER                   PIC X(01).
032500
032600* CANDIDATE-DATE AND CANDIDATE-TIME SCRATCH TABLES, REBUILT
032700* FOR EVERY OCCURRENCE BEING SCHEDULED - AT MOST 3 ENTRIES IN
032800* THIS VARIANT (PRIMARY DATE, DAY BEFORE, DAY AFTER).
032900 01  GR-CAND-DATE-TABLE.
033000     05  GR-CD-CNT                PIC 9(02) COMP.
033100     05  GR-CD-ENTRY OCCURS 3 TIMES.
033200         10  GR-CD-DATE           PIC 9(08).
033300     05  FILLER                   PIC X(01).
033400
033500 01  GR-CAND-TIME-TABLE.
033600     05  GR-CT-CNT                PIC 9(02) COMP.
033700     05  GR-CT-ENTRY PIC 9(04) OCCURS 30 TIMES.
033800     05  FILLER                   PIC X(01).
033900
034000* BEST-CANDIDATE TRACKING FOR THE CURRENT OCCURRENCE BEING
034100* TRIED.
034200 01  GR-BEST-WORK.
034300     05  GR-BEST-FOUND-SW         PIC X(01) VALUE "N".
034400         88  GR-BEST-WAS-FOUND        VALUE "Y".
034500     05  GR-BEST-SCORE            PIC S9(2)V9.
034600     05  GR-BEST-DATE             PIC 9(08).
034700     05  GR-BEST-TIME             PIC 9(04).
034800     05  GR-BEST-WEEKDAY          PIC 9(01).
034900     05  GR-CUR-CAND-DATE         PIC 9(08).
035000     05  GR-CUR-CAND-WEEKDAY      PIC 9(01).
035100     05  FILLER                   PIC X(01).
035200
035300* WORKING COPIES OF THE HPSCONS AND HPSSCOR CALL ARGUMENTS
035400 01  GR-CONS-CANDIDATE.
035500     05  GR-CC-DATE               PIC 9(08).
035600     05  GR-CC-DATE-R REDEFINES GR-CC-DATE.
035700         10  GR-CC-CCYY           PIC 9(04).
035800         10  GR-CC-MM             PIC 9(02).
035900         10  GR-CC-DD             PIC 9(02).
036000     05  GR-CC-START-TIME         PIC 9(04).
036100     05  GR-CC-DURATION           PIC 9(03).
036200     05  GR-CC-WEEKDAY            PIC 9(01).
036300     05  FILLER                   PIC X(01).
036400
036500 01  GR-CONS-ACTIVITY.
036600     05  GR-CA-ACT-ID             PIC X(08).
036700     05  GR-CA-WINDOW-FLAG        PIC X(01).
036800     05  GR-CA-WINDOW-START       PIC 9(04).
036900     05  GR-CA-WINDOW-END         PIC 9(04).
037000     05  GR-CA-SPECIALIST-ID      PIC X(08).
037100     05  GR-CA-EQUIP-CNT          PIC 9(01).
037200     05  GR-CA-EQUIP-TBL          PIC X(08) OCCURS 3 TIMES.
037300     05  GR-CA-REMOTE-CAPABLE     PIC X(01).
037400     05  FILLER                   PIC X(01).
037500
037600 01  GR-CONS-RESULT.
037700     05  GR-CR-PASS-SW            PIC X(01).
037800         88  GR-CR-PASSED             VALUE "Y".
037900         88  GR-CR-FAILED             VALUE "N".
038000     05  GR-CR-VIOLATION-TYPE     PIC X(12).
038100     05  GR-CR-REASON             PIC X(60).
038200     05  FILLER                   PIC X(01).
038300
038400 01  GR-SCOR-CANDIDATE.
038500     05  GR-SC-ACTIVITY-ID        PIC X(08).
038600     05  GR-SC-DATE               PIC 9(08).
038700     05  GR-SC-START-TIME         PIC 9(04).
038800     05  GR-SC-DURATION           PIC 9(03).
038900     05  GR-SC-WEEKDAY            PIC 9(01).
039000     05  FILLER                   PIC X(01).
039100
039200 01  GR-SCOR-ACTIVITY.
039300     05  GR-SA-WINDOW-FLAG        PIC X(01).
039400     05  GR-SA-WINDOW-START       PIC 9(04).
039500     05  GR-SA-WINDOW-END         PIC 9(04).
039600     05  GR-SA-PREF-DAY-CNT       PIC 9(01).
039700     05  GR-SA-PREF-DAY-TBL       PIC 9(01) OCCURS 7 TIMES.
039800     05  FILLER                   PIC X(01).
039900
040000 01  GR-SCOR-RESULT.
040100     05  GR-SR-TOTAL-SCORE        PIC S9(2)V9.
040200     05  FILLER                   PIC X(01).
040300
040400* CALL ARGUMENT BLOCK FOR HPSDATE
040500 01  GR-DATE-LINKAGE-WORK.
040600     05  GR-DATE-FN-SW            PIC X(01).
040700     05  GR-DATE-IN-1             PIC 9(08).
040800     05  GR-DATE-IN-2             PIC 9(08).
040900     05  GR-DAYS-OFFSET           PIC S9(5) COMP.
041000     05  GR-DATE-OUT              PIC 9(08).
041100     05  GR-WEEKDAY-OUT           PIC 9(01).
041200     05  GR-DAYS-BETWEEN-OUT      PIC S9(5) COMP.
041300     05  FILLER                   PIC X(01).
041400
041500* MISCELLANEOUS SUBSCRIPTS, COUNTERS AND MOD-ARITHMETIC WORK -
041600* ALL INTEGER DIVISION DONE THROUGH COMPUTE, NO INTRINSIC
041700* FUNCTION IS USED ANYWHERE IN THIS PROGRAM.
041800 01  GR-MISC-WORK.
041900     05  GR-ACT-IX                PIC 9(04) COMP.
042000     05  GR-ACT-IX2               PIC 9(04) COMP.
042100     05  GR-OCC-IX                PIC 9(05) COMP.
042200     05  GR-IX                    PIC 9(04) COMP.
042300     05  GR-IX2                   PIC 9(04) COMP.
042400     05  GR-SWAP-SW               PIC X(01).
042500         88  GR-SWAP-MADE             VALUE "Y".
042600     05  GR-WEEK-NBR              PIC 9(04) COMP.
042700     05  GR-MONTH-NBR             PIC 9(04) COMP.
042800     05  GR-PREF-IX               PIC 9(02) COMP.
042900     05  GR-TARGET-DOW            PIC 9(01).
043000     05  GR-DOW-DELTA             PIC S9(04) COMP.
043100     05  GR-WEEK-START-DATE       PIC 9(08).
043200     05  GR-MOD-QUOT              PIC S9(09) COMP.
043300     05  GR-MOD-REM               PIC S9(09) COMP.
043400     05  GR-HH-WORK               PIC 9(02).
043500     05  GR-MM-WORK               PIC 9(02).
043600     05  GR-MIN-OF-DAY            PIC 9(05) COMP.
043700     05  GR-WIN-START-MIN         PIC 9(05) COMP.
043800     05  GR-WIN-END-MIN           PIC 9(05) COMP.
043900     05  GR-CAND-END-MIN          PIC 9(05) COMP.
044000     05  GR-TIME-CAND             PIC 9(04).
044100     05  GR-DONE-SW               PIC X(01).
044200         88  GR-ALL-DONE              VALUE "Y".
044300     05  GR-FAIL-CNT              PIC 9(04) COMP.
044400     05  GR-FAIL-TBL              PIC 9(04) COMP OCCURS 300 TIMES.
044500     05  GR-FAIL-SWAP             PIC 9(04) COMP.
044600     05  GR-R2-CNT                PIC 9(04) COMP.
044700     05  GR-R2-TBL                PIC 9(04) COMP OCCURS 300 TIMES.
044800     05  GR-R2-SWAP               PIC 9(04) COMP.
044900     05  GR-MISS-1                PIC 9(05) COMP.
045000     05  GR-MISS-2                PIC 9(05) COMP.
045100     05  GR-DATE-IX               PIC 9(02) COMP.
045200     05  GR-TIME-IX               PIC 9(02) COMP.
045300     05  GR-SUB-IX                PIC 9(02) COMP.
045400     05  GR-DAY-OFFSET            PIC 9(04) COMP.
045500     05  GR-WIN-START-HH          PIC 9(02) COMP.
045600     05  GR-WIN-END-HH            PIC 9(02) COMP.
045700     05  GR-QUOT-IX               PIC 9(04) COMP.
045800     05  GR-PRI-IX                PIC 9(01) COMP.
045900     05  GR-PRI-1                 PIC 9(01).
046000     05  GR-PRI-2                 PIC 9(01).
046100     05  GR-QCHK-SW               PIC X(01).
046200         88  GR-QUOTA-CHECK-ON        VALUE "Y".
046300         88  GR-SKIP-QUOTA            VALUE "N".
046400     05  FILLER                   PIC X(01).
046500
046600* RUNCTL CARRY-FORWARD RECORD - HAND-OFF TO HPSMETRS NEXT
046700* JOB STEP, SAME SHAPE HPSGRDY WRITES.
046800 COPY HPRUNREC.
046900
047000* ABEND DUMP LINE - SAME PATTERN AS HPSEDIT'S DUMP MECHANISM, NOW
047100* CARRYING THE FAILING PARAGRAPH NAME FOR THE OPERATOR.
047200 01  WS-DUMP-LINE.
047300     05  WS-DUMP-PGM              PIC X(08) VALUE "HPSBAL".
047400     05  FILLER                   PIC X(02).
047500     05  WS-DUMP-PARA             PIC X(20).
047600     05  FILLER                   PIC X(02).
047700     05  WS-DUMP-MSG              PIC X(60).
047800     05  FILLER                   PIC X(40).
047900 01  WS-DUMP-LINE-R REDEFINES WS-DUMP-LINE.
048000     05  WS-DUMP-ALL              PIC X(132).
048100
048200 PROCEDURE DIVISION.
048300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048400     PERFORM 100-ROUND-1 THRU 100-EXIT.
048500     PERFORM 500-ROUND-2 THRU 500-EXIT.
048600     PERFORM 999-CLEANUP THRU 999-EXIT.
048700     MOVE +0 TO RETURN-CODE.
048800     GOBACK.
048900
049000 000-HOUSEKEEPING.
049100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
049200     DISPLAY "******** BEGIN JOB HPSBAL ********".
049300     OPEN INPUT  CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
049400                 EQUIPMENT-FILE TRAVEL-FILE.
049500     OPEN OUTPUT SCHEDULE-FILE FAILURES-FILE RUNCTL-FILE
049600         SYSOUT-FILE.
049700     MOVE ZERO TO GR-ACT-CNT GR-SPC-CNT GR-EQP-CNT GR-TRV-CNT
049800                  GR-BKD-CNT GR-SBK-CNT GR-ROUND1-BOOKED
049900                  GR-ROUND2-BOOKED.
050000     READ CONTROL-FILE INTO CONTROL-RECORD
050100         AT END MOVE "10" TO OFCODE.
050200     IF NOT OFCODE-OK
050300         MOVE "NO CONTROL RECORD ON CTLWORK - CANNOT SCHEDULE"
050400             TO WS-DUMP-MSG
050500         GO TO 1000-ABEND-RTN.
050600     MOVE CTL-START-DATE TO WS-START-DATE.
050700     MOVE CTL-DURATION-DAYS TO WS-DURATION-DAYS.
050800     COMPUTE WS-DURATION-LESS-1 = WS-DURATION-DAYS - 1.
050900     MOVE "A" TO GR-DATE-FN-SW.
051000     MOVE WS-START-DATE TO GR-DATE-IN-1.
051100     MOVE WS-DURATION-LESS-1 TO GR-DAYS-OFFSET.
051200     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
051300          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
051400          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
051500     MOVE GR-DATE-OUT TO WS-END-DATE.
051600     PERFORM 020-LOAD-ACTIVITIES THRU 020-EXIT.
051700     PERFORM 030-LOAD-SPECIALISTS THRU 030-EXIT.
051800     PERFORM 040-LOAD-EQUIPMENT THRU 040-EXIT.
051900     PERFORM 045-LOAD-TRAVEL THRU 045-EXIT.
052000     PERFORM 050-SORT-ACTIVITIES THRU 050-EXIT.
052100     PERFORM 060-CALC-QUOTAS THRU 060-EXIT.
052200     PERFORM 065-INIT-QUOTA-DAYS THRU 065-EXIT.
052300     PERFORM 070-CALC-REQUIRED THRU 070-EXIT
052400         VARYING GR-ACT-IX FROM 1 BY 1
052500         UNTIL GR-ACT-IX > GR-ACT-CNT.
052600 000-EXIT.
052700     EXIT.
052800
052900* 020-045 - LOAD WORK FILES INTO TABLES.  HOUSEKEEPING LOADS
053000* EVERYTHING UP FRONT SO THE MAINLINE CAN DRIVE OFF THE TABLES -
053100* SAME LOAD LOGIC AS HPSGRDY.
053200 020-LOAD-ACTIVITIES.
053300     MOVE "020-LOAD-ACTIVITIES" TO PARA-NAME.
053400     READ ACTIVITIES-FILE INTO ACTIVITY-RECORD
053500         AT END MOVE "Y" TO WS-ACT-EOF-SW.
053600     PERFORM 022-STORE-ACTIVITY THRU 022-EXIT
053700         UNTIL ACT-EOF.
053800 020-EXIT.
053900     EXIT.
054000
054100 022-STORE-ACTIVITY.
054200     ADD 1 TO GR-ACT-CNT.
054300     MOVE ACT-ID              TO GR-ACT-ID(GR-ACT-CNT).
054400     MOVE ACT-NAME            TO GR-ACT-NAME(GR-ACT-CNT).
054500     MOVE ACT-PRIORITY        TO GR-ACT-PRIORITY(GR-ACT-CNT).
054600     MOVE ACT-FREQ-PATTERN    TO GR-ACT-PATTERN(GR-ACT-CNT).
054700     MOVE ACT-FREQ-COUNT      TO GR-ACT-FREQ-COUNT(GR-ACT-CNT).
054800     MOVE ACT-INTERVAL-DAYS   TO GR-ACT-INTERVAL-DAYS(GR-ACT-CNT).
054900     MOVE ACT-DURATION-MIN    TO GR-ACT-DURATION-MIN(GR-ACT-CNT).
055000     MOVE ACT-WINDOW-FLAG     TO GR-ACT-WINDOW-FLAG(GR-ACT-CNT).
055100     MOVE ACT-WINDOW-START    TO GR-ACT-WINDOW-START(GR-ACT-CNT).
055200     MOVE ACT-WINDOW-END      TO GR-ACT-WINDOW-END(GR-ACT-CNT).
055300     MOVE ACT-PREF-DAY-CNT    TO GR-ACT-PREF-DAY-CNT(GR-ACT-CNT).
055400     MOVE ACT-SPECIALIST-ID   TO GR-ACT-SPECIALIST-ID(GR-ACT-CNT).
055500     MOVE ACT-EQUIP-CNT       TO GR-ACT-EQUIP-CNT(GR-ACT-CNT).
055600     MOVE ACT-REMOTE-CAPABLE
055700         TO GR-ACT-REMOTE-CAPABLE(GR-ACT-CNT).
055800     PERFORM 024-STORE-PREF-DAYS THRU 024-EXIT
055900         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 7.
056000     PERFORM 026-STORE-EQUIP-IDS THRU 026-EXIT
056100         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 3.
056200     MOVE ZERO TO GR-ACT-REQUIRED-OCCUR(GR-ACT-CNT)
056300                  GR-ACT-SCHEDULED-CNT(GR-ACT-CNT)
056400                  GR-ACT-ATTEMPT-CNT(GR-ACT-CNT)
056500                  GR-ACT-HIST-CNT(GR-ACT-CNT).
056600     MOVE SPACES TO GR-ACT-LAST-VIOL-TYPE(GR-ACT-CNT)
056700                    GR-ACT-LAST-VIOL-RSN(GR-ACT-CNT).
056800     EVALUATE TRUE
056900         WHEN ACT-FREQ-DAILY
057000             MOVE 3 TO GR-ACT-FREQ-IMPORT(GR-ACT-CNT)
057100         WHEN ACT-FREQ-WEEKLY
057200             MOVE 2 TO GR-ACT-FREQ-IMPORT(GR-ACT-CNT)
057300         WHEN ACT-FREQ-MONTHLY
057400             MOVE 1 TO GR-ACT-FREQ-IMPORT(GR-ACT-CNT)
057500         WHEN OTHER
057600             MOVE 0 TO GR-ACT-FREQ-IMPORT(GR-ACT-CNT)
057700     END-EVALUATE.
057800     READ ACTIVITIES-FILE INTO ACTIVITY-RECORD
057900         AT END MOVE "Y" TO WS-ACT-EOF-SW.
058000 022-EXIT.
058100     EXIT.
058200
058300 024-STORE-PREF-DAYS.
058400     MOVE ACT-PREF-DAY(GR-IX)
058500         TO GR-ACT-PREF-DAY-TBL(GR-ACT-CNT,GR-IX).
058600 024-EXIT.
058700     EXIT.
058800
058900 026-STORE-EQUIP-IDS.
059000     MOVE ACT-EQUIP-ID(GR-IX)
059100         TO GR-ACT-EQUIP-TBL(GR-ACT-CNT,GR-IX).
059200 026-EXIT.
059300     EXIT.
059400
059500 030-LOAD-SPECIALISTS.
059600     MOVE "030-LOAD-SPECIALISTS" TO PARA-NAME.
059700     READ SPECIALISTS-FILE INTO SPECIALIST-RECORD
059800         AT END MOVE "Y" TO WS-SPC-EOF-SW.
059900     PERFORM 032-STORE-SPECIALIST THRU 032-EXIT
060000         UNTIL SPC-EOF.
060100 030-EXIT.
060200     EXIT.
060300
060400 032-STORE-SPECIALIST.
060500     ADD 1 TO GR-SPC-CNT.
060600     MOVE SPC-ID          TO GR-SPC-ID(GR-SPC-CNT).
060700     MOVE SPC-AVAIL-CNT   TO GR-SPC-AVAIL-CNT(GR-SPC-CNT).
060800     PERFORM 034-STORE-AVAIL-BLOCK THRU 034-EXIT
060900         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 7.
061000     MOVE SPC-DAYSOFF-CNT TO GR-SPC-DAYSOFF-CNT(GR-SPC-CNT).
061100     PERFORM 036-STORE-DAYOFF THRU 036-EXIT
061200         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 5.
061300     MOVE SPC-MAX-CONCURRENT TO GR-SPC-MAX-CONCUR(GR-SPC-CNT).
061400     READ SPECIALISTS-FILE INTO SPECIALIST-RECORD
061500         AT END MOVE "Y" TO WS-SPC-EOF-SW.
061600 032-EXIT.
061700     EXIT.
061800
061900 034-STORE-AVAIL-BLOCK.
062000     MOVE SPC-AVAIL-DOW(GR-IX)
062100         TO GR-SPC-AVAIL-DOW(GR-SPC-CNT,GR-IX).
062200     MOVE SPC-AVAIL-START(GR-IX)
062300         TO GR-SPC-AVAIL-START(GR-SPC-CNT,GR-IX).
062400     MOVE SPC-AVAIL-END(GR-IX)
062500         TO GR-SPC-AVAIL-END(GR-SPC-CNT,GR-IX).
062600 034-EXIT.
062700     EXIT.
062800
062900 036-STORE-DAYOFF.
063000     MOVE SPC-DAYOFF(GR-IX)
063100         TO GR-SPC-DAYSOFF-TBL(GR-SPC-CNT,GR-IX).
063200 036-EXIT.
063300     EXIT.
063400
063500 040-LOAD-EQUIPMENT.
063600     MOVE "040-LOAD-EQUIPMENT" TO PARA-NAME.
063700     READ EQUIPMENT-FILE INTO EQUIPMENT-RECORD
063800         AT END MOVE "Y" TO WS-EQP-EOF-SW.
063900     PERFORM 042-STORE-EQUIPMENT THRU 042-EXIT
064000         UNTIL EQP-EOF.
064100 040-EXIT.
064200     EXIT.
064300
064400 042-STORE-EQUIPMENT.
064500     ADD 1 TO GR-EQP-CNT.
064600     MOVE EQP-ID        TO GR-EQP-ID(GR-EQP-CNT).
064700     MOVE EQP-MAINT-CNT TO GR-EQP-MAINT-CNT(GR-EQP-CNT).
064800     PERFORM 044-STORE-MAINT-WIN THRU 044-EXIT
064900         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > 3.
065000     MOVE EQP-MAX-CONCURRENT TO GR-EQP-MAX-CONCUR(GR-EQP-CNT).
065100     READ EQUIPMENT-FILE INTO EQUIPMENT-RECORD
065200         AT END MOVE "Y" TO WS-EQP-EOF-SW.
065300 042-EXIT.
065400     EXIT.
065500
065600 044-STORE-MAINT-WIN.
065700     MOVE EQP-MAINT-START-DATE(GR-IX)
065800         TO GR-EQP-MNT-START-DATE(GR-EQP-CNT,GR-IX).
065900     MOVE EQP-MAINT-END-DATE(GR-IX)
066000         TO GR-EQP-MNT-END-DATE(GR-EQP-CNT,GR-IX).
066100     MOVE EQP-MAINT-START-TIME(GR-IX)
066200         TO GR-EQP-MNT-START-TIME(GR-EQP-CNT,GR-IX).
066300     MOVE EQP-MAINT-END-TIME(GR-IX)
066400         TO GR-EQP-MNT-END-TIME(GR-EQP-CNT,GR-IX).
066500     MOVE EQP-MAINT-ALLDAY(GR-IX)
066600         TO GR-EQP-MNT-ALLDAY(GR-EQP-CNT,GR-IX).
066700 044-EXIT.
066800     EXIT.
066900
067000 045-LOAD-TRAVEL.
067100     MOVE "045-LOAD-TRAVEL" TO PARA-NAME.
067200     READ TRAVEL-FILE INTO TRAVEL-RECORD
067300         AT END MOVE "Y" TO WS-TRV-EOF-SW.
067400     PERFORM 046-STORE-TRAVEL THRU 046-EXIT
067500         UNTIL TRV-EOF.
067600 045-EXIT.
067700     EXIT.
067800
067900 046-STORE-TRAVEL.
068000     ADD 1 TO GR-TRV-CNT.
068100     MOVE TRV-START-DATE  TO GR-TRV-START-DATE(GR-TRV-CNT).
068200     MOVE TRV-END-DATE    TO GR-TRV-END-DATE(GR-TRV-CNT).
068300     MOVE TRV-REMOTE-ONLY TO GR-TRV-REMOTE-ONLY(GR-TRV-CNT).
068400     READ TRAVEL-FILE INTO TRAVEL-RECORD
068500         AT END MOVE "Y" TO WS-TRV-EOF-SW.
068600 046-EXIT.
068700     EXIT.
068800
068900* 050-056 - EXCHANGE SORT OF THE ACTIVITY TABLE, ASCENDING BY
069000* PRIORITY (1=HIGHEST) THEN DESCENDING BY FREQUENCY IMPORTANCE -
069100* SAME HAND-ROLLED TABLE-SHUFFLE STYLE AS THE OLD PATSRCH TABLE
069200* MAINTENANCE, SAME ORDERING HPSGRDY USES FOR ROUND 1.
069300 050-SORT-ACTIVITIES.
069400     MOVE "050-SORT-ACTIVITIES" TO PARA-NAME.
069500     IF GR-ACT-CNT < 2
069600         GO TO 050-EXIT.
069700     MOVE "Y" TO GR-SWAP-SW.
069800     PERFORM 052-SORT-PASS THRU 052-EXIT
069900         UNTIL NOT GR-SWAP-MADE.
070000 050-EXIT.
070100     EXIT.
070200
070300 052-SORT-PASS.
070400     MOVE "N" TO GR-SWAP-SW.
070500     PERFORM 054-SORT-COMPARE THRU 054-EXIT
070600         VARYING GR-ACT-IX FROM 1 BY 1
070700         UNTIL GR-ACT-IX > GR-ACT-CNT - 1.
070800 052-EXIT.
070900     EXIT.
071000
071100 054-SORT-COMPARE.
071200     COMPUTE GR-ACT-IX2 = GR-ACT-IX + 1.
071300     IF GR-ACT-PRIORITY(GR-ACT-IX) > GR-ACT-PRIORITY(GR-ACT-IX2)
071400         PERFORM 056-SORT-SWAP THRU 056-EXIT
071500     ELSE IF GR-ACT-PRIORITY(GR-ACT-IX) =
071600             GR-ACT-PRIORITY(GR-ACT-IX2)
071700             AND GR-ACT-FREQ-IMPORT(GR-ACT-IX) <
071800                 GR-ACT-FREQ-IMPORT(GR-ACT-IX2)
071900         PERFORM 056-SORT-SWAP THRU 056-EXIT.
072000 054-EXIT.
072100     EXIT.
072200
072300 056-SORT-SWAP.
072400     MOVE GR-ACT-ENTRY(GR-ACT-IX)  TO GR-ACT-SWAP-ENTRY.
072500     MOVE GR-ACT-ENTRY(GR-ACT-IX2) TO GR-ACT-ENTRY(GR-ACT-IX).
072600     MOVE GR-ACT-SWAP-ENTRY        TO GR-ACT-ENTRY(GR-ACT-IX2).
072700     MOVE "Y" TO GR-SWAP-SW.
072800 056-EXIT.
072900     EXIT.
073000
073100* 060 - PER-PRIORITY DAILY BOOKING QUOTA (REQ SC-0461),
073200* COMPUTED ONCE AGAINST A NOTIONAL 30 SLOTS-PER-DAY CALENDAR -
073300* P1 55%, P2 50%, P3 35%, P4 25%, P5 15%, TRUNCATED, GIVING
073400* 16/15/10/7/4.  INTEGER COMPUTE ONLY, NO INTRINSIC FUNCTION.
073500 060-CALC-QUOTAS.
073600     MOVE "060-CALC-QUOTAS" TO PARA-NAME.
073700     COMPUTE GR-QUOTA-LIMIT(1) = 30 * 55 / 100.
073800     COMPUTE GR-QUOTA-LIMIT(2) = 30 * 50 / 100.
073900     COMPUTE GR-QUOTA-LIMIT(3) = 30 * 35 / 100.
074000     COMPUTE GR-QUOTA-LIMIT(4) = 30 * 25 / 100.
074100     COMPUTE GR-QUOTA-LIMIT(5) = 30 * 15 / 100.
074200 060-EXIT.
074300     EXIT.
074400
074500* 065 - BUILD ONE QUOTA-DAY ENTRY PER HORIZON DATE, INDEXED
074600* DIRECTLY BY DAY OFFSET FROM THE START DATE SO 400-SCREEN-
074700* QUOTA NEVER HAS TO SEARCH FOR A DATES ENTRY.
074800 065-INIT-QUOTA-DAYS.
074900     MOVE "065-INIT-QUOTA-DAYS" TO PARA-NAME.
075000     PERFORM 066-INIT-ONE-QUOTA-DAY THRU 066-EXIT
075100         VARYING GR-DAY-OFFSET FROM 0 BY 1
075200         UNTIL GR-DAY-OFFSET >= WS-DURATION-DAYS
075300            OR GR-DAY-OFFSET >= 366.
075400 065-EXIT.
075500     EXIT.
075600
075700 066-INIT-ONE-QUOTA-DAY.
075800     COMPUTE GR-QUOT-IX = GR-DAY-OFFSET + 1.
075900     MOVE "A" TO GR-DATE-FN-SW.
076000     MOVE WS-START-DATE TO GR-DATE-IN-1.
076100     MOVE GR-DAY-OFFSET TO GR-DAYS-OFFSET.
076200     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
076300          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
076400          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
076500     MOVE GR-DATE-OUT TO GR-QUOT-DATE(GR-QUOT-IX).
076600     MOVE ZERO TO GR-QUOT-USED(GR-QUOT-IX, 1)
076700                  GR-QUOT-USED(GR-QUOT-IX, 2)
076800                  GR-QUOT-USED(GR-QUOT-IX, 3)
076900                  GR-QUOT-USED(GR-QUOT-IX, 4)
077000                  GR-QUOT-USED(GR-QUOT-IX, 5).
077100 066-EXIT.
077200     EXIT.
077300
077400* 070 - REQUIRED-OCCURRENCE COUNT PER ACTIVITY, ONE FORMULA PER
077500* FREQUENCY PATTERN - SAME FORMULAS HPSGRDY USES.  ALL
077600* DIVISION IS INTEGER (TRUNCATING) DIVISION DONE THROUGH
077700* COMPUTE - NO INTRINSIC FUNCTION IS USED.
077800 070-CALC-REQUIRED.
077900     MOVE "070-CALC-REQUIRED" TO PARA-NAME.
078000     EVALUATE TRUE
078100         WHEN GR-ACT-DAILY(GR-ACT-IX)
078200             MOVE WS-DURATION-DAYS
078300                 TO GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
078400         WHEN GR-ACT-WEEKLY(GR-ACT-IX)
078500             COMPUTE GR-MOD-QUOT = WS-DURATION-DAYS / 7
078600             COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
078700                 GR-MOD-QUOT * GR-ACT-FREQ-COUNT(GR-ACT-IX)
078800         WHEN GR-ACT-MONTHLY(GR-ACT-IX)
078900             COMPUTE GR-MOD-QUOT = WS-DURATION-DAYS / 30
079000             COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
079100                 GR-MOD-QUOT * GR-ACT-FREQ-COUNT(GR-ACT-IX)
079200         WHEN GR-ACT-CUSTOM(GR-ACT-IX)
079300             IF GR-ACT-INTERVAL-DAYS(GR-ACT-IX) = ZERO
079400                 MOVE GR-ACT-FREQ-COUNT(GR-ACT-IX)
079500                     TO GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
079600             ELSE
079700                 COMPUTE GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) =
079800                     WS-DURATION-DAYS /
079900                     GR-ACT-INTERVAL-DAYS(GR-ACT-IX)
080000             END-IF
080100     END-EVALUATE.
080200 070-EXIT.
080300     EXIT.
080400
080500* 100-160 - ROUND 1 DRIVER (REQ SC-0461).  ACTIVITIES ARE ALREADY
080600* SORTED PRIORITY ASCENDING / FREQUENCY-IMPORTANCE DESCENDING BY
080700* 050-SORT-ACTIVITIES, SO A STRAIGHT PASS TOP TO BOTTOM GIVES THE
080800* HIGH-PRIORITY, HIGH-FREQUENCY WORK FIRST CALL ON EACH DAYS
080900* QUOTA.
081000 100-ROUND-1.
081100     MOVE "100-ROUND-1" TO PARA-NAME.
081200     SET GR-QUOTA-CHECK-ON TO TRUE.
081300     PERFORM 150-PROCESS-ACTIVITY THRU 150-EXIT
081400         VARYING GR-ACT-IX FROM 1 BY 1
081500         UNTIL GR-ACT-IX > GR-ACT-CNT.
081600 100-EXIT.
081700     EXIT.
081800
081900 150-PROCESS-ACTIVITY.
082000     PERFORM 160-PROCESS-OCCURRENCE THRU 160-EXIT
082100         VARYING GR-OCC-IX FROM 0 BY 1
082200         UNTIL GR-OCC-IX >= GR-ACT-REQUIRED-OCCUR(GR-ACT-IX).
082300 150-EXIT.
082400     EXIT.
082500
082600* 160 - ONE OCCURRENCE.  ONLY THE PATTERNS PRIMARY DATE IS
082700* OFFERED (200-GEN-CANDIDATE-DATES) UNLESS THE ACTIVITYS TIME
082800* GRID COMES BACK THIN, IN WHICH CASE 260-WIDEN-DATES ADDS THE
082900* DAY BEFORE AND THE DAY AFTER.
083000 160-PROCESS-OCCURRENCE.
083100     PERFORM 200-GEN-CANDIDATE-DATES THRU 200-EXIT.
083200     IF GR-CD-CNT > 0
083300         MOVE GR-CD-DATE(1) TO GR-CUR-CAND-DATE
083400         PERFORM 300-GEN-CANDIDATE-TIMES THRU 300-EXIT
083500         IF GR-CT-CNT < 3
083600             PERFORM 260-WIDEN-DATES THRU 260-EXIT
083700         END-IF
083800     END-IF.
083900     MOVE "N" TO GR-BEST-FOUND-SW.
084000     PERFORM 270-TRY-EACH-DATE THRU 270-EXIT
084100         VARYING GR-DATE-IX FROM 1 BY 1
084200         UNTIL GR-DATE-IX > GR-CD-CNT.
084300     IF GR-BEST-WAS-FOUND
084400         PERFORM 450-BOOK-BEST THRU 450-EXIT
084500         PERFORM 460-UPDATE-QUOTA THRU 460-EXIT
084600         ADD 1 TO GR-ROUND1-BOOKED
084700     END-IF.
084800 160-EXIT.
084900     EXIT.
085000
085100* 200-240 - PRIMARY-DATE GENERATION, ONE GENERATOR PER FREQUENCY
085200* PATTERN, DISPATCHED OFF THE ACTIVITYS FREQ-PATTERN 88-LEVEL -
085300* UNLIKE HPSGRDY, THIS VARIANT NEVER OFFERS AN OTHER-WEEK OR
085400* OTHER-MONTH BACKUP CANDIDATE HERE, ONLY THE ONE PRIMARY DATE.
085500 200-GEN-CANDIDATE-DATES.
085600     MOVE ZERO TO GR-CD-CNT.
085700     EVALUATE TRUE
085800         WHEN GR-ACT-DAILY(GR-ACT-IX)
085900             PERFORM 210-GEN-DAILY THRU 210-EXIT
086000         WHEN GR-ACT-WEEKLY(GR-ACT-IX)
086100             PERFORM 220-GEN-WEEKLY THRU 220-EXIT
086200         WHEN GR-ACT-MONTHLY(GR-ACT-IX)
086300             PERFORM 230-GEN-MONTHLY THRU 230-EXIT
086400         WHEN GR-ACT-CUSTOM(GR-ACT-IX)
086500             PERFORM 240-GEN-CUSTOM THRU 240-EXIT
086600     END-EVALUATE.
086700 200-EXIT.
086800     EXIT.
086900
087000 210-GEN-DAILY.
087100     MOVE "A" TO GR-DATE-FN-SW.
087200     MOVE WS-START-DATE TO GR-DATE-IN-1.
087300     MOVE GR-OCC-IX TO GR-DAYS-OFFSET.
087400     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
087500          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
087600          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
087700     IF GR-DATE-OUT <= WS-END-DATE
087800         ADD 1 TO GR-CD-CNT
087900         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT).
088000 210-EXIT.
088100     EXIT.
088200
088300* 220-226 - WEEKLY PRIMARY DATE.  WEEK NUMBER AND POSITION-IN-WEEK
088400* COME FROM THE OCCURRENCE INDEX, THE TARGET WEEKDAY CYCLES
088500* THROUGH THE PREFERRED-DAY TABLE (OR A PLAIN 5-DAY CYCLE WHEN NO
088600* PREFERENCE IS ON FILE) - NO BACKUP WEEK IS OFFERED.
088700 220-GEN-WEEKLY.
088800     COMPUTE GR-WEEK-NBR =
088900         GR-OCC-IX / GR-ACT-FREQ-COUNT(GR-ACT-IX).
089000     COMPUTE GR-WEEK-IX = GR-OCC-IX -
089100         (GR-WEEK-NBR * GR-ACT-FREQ-COUNT(GR-ACT-IX)).
089200     PERFORM 225-CALC-TARGET-DOW THRU 225-EXIT.
089300     MOVE GR-WEEK-NBR TO GR-MOD-QUOT.
089400     PERFORM 226-CALC-WEEK-DATE THRU 226-EXIT.
089500     IF GR-DATE-OUT >= WS-START-DATE
089600         AND GR-DATE-OUT <= WS-END-DATE
089700         ADD 1 TO GR-CD-CNT
089800         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT).
089900 220-EXIT.
090000     EXIT.
090100
090200 225-CALC-TARGET-DOW.
090300     IF GR-ACT-PREF-DAY-CNT(GR-ACT-IX) > 0
090400         COMPUTE GR-MOD-QUOT =
090500             GR-WEEK-IX / GR-ACT-PREF-DAY-CNT(GR-ACT-IX)
090600         COMPUTE GR-PREF-IX = GR-WEEK-IX -
090700             (GR-MOD-QUOT * GR-ACT-PREF-DAY-CNT(GR-ACT-IX)) + 1
090800         MOVE GR-ACT-PREF-DAY-TBL(GR-ACT-IX, GR-PREF-IX)
090900             TO GR-TARGET-DOW
091000     ELSE
091100         COMPUTE GR-MOD-QUOT = GR-WEEK-IX / 5
091200         COMPUTE GR-TARGET-DOW = GR-WEEK-IX - (GR-MOD-QUOT * 5)
091300     END-IF.
091400 225-EXIT.
091500     EXIT.
091600
091700 226-CALC-WEEK-DATE.
091800     MOVE "A" TO GR-DATE-FN-SW.
091900     MOVE WS-START-DATE TO GR-DATE-IN-1.
092000     COMPUTE GR-DAYS-OFFSET = 7 * GR-MOD-QUOT.
092100     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
092200          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
092300          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
092400     MOVE GR-DATE-OUT TO GR-WEEK-START-DATE.
092500     MOVE "W" TO GR-DATE-FN-SW.
092600     MOVE GR-WEEK-START-DATE TO GR-DATE-IN-1.
092700     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
092800          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
092900          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
093000     COMPUTE GR-DOW-DELTA = GR-TARGET-DOW - GR-WEEKDAY-OUT.
093100     IF GR-DOW-DELTA < 0
093200         ADD 7 TO GR-DOW-DELTA.
093300     MOVE "A" TO GR-DATE-FN-SW.
093400     MOVE GR-WEEK-START-DATE TO GR-DATE-IN-1.
093500     MOVE GR-DOW-DELTA TO GR-DAYS-OFFSET.
093600     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
093700          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
093800          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
093900 226-EXIT.
094000     EXIT.
094100
094200* 230-231 - MONTHLY PRIMARY DATE, SAME SHAPE AS THE WEEKLY
094300* GENERATOR BUT ON A FLAT 30-DAY MONTH, NO BACKUP MONTH OFFERED.
094400 230-GEN-MONTHLY.
094500     COMPUTE GR-MONTH-NBR =
094600         GR-OCC-IX / GR-ACT-FREQ-COUNT(GR-ACT-IX).
094700     MOVE GR-MONTH-NBR TO GR-MOD-QUOT.
094800     PERFORM 231-CALC-MONTH-DATE THRU 231-EXIT.
094900     IF GR-DATE-OUT >= WS-START-DATE
095000         AND GR-DATE-OUT <= WS-END-DATE
095100         ADD 1 TO GR-CD-CNT
095200         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT).
095300 230-EXIT.
095400     EXIT.
095500
095600 231-CALC-MONTH-DATE.
095700     MOVE "A" TO GR-DATE-FN-SW.
095800     MOVE WS-START-DATE TO GR-DATE-IN-1.
095900     COMPUTE GR-DAYS-OFFSET = 30 * GR-MOD-QUOT.
096000     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
096100          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
096200          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
096300 231-EXIT.
096400     EXIT.
096500
096600* 240 - CUSTOM PATTERN - SINGLE PRIMARY CANDIDATE AT A FIXED
096700* INTERVAL, SAME FORMULA AS HPSGRDYS.
096800 240-GEN-CUSTOM.
096900     COMPUTE GR-DAYS-OFFSET =
097000         GR-OCC-IX * GR-ACT-INTERVAL-DAYS(GR-ACT-IX).
097100     MOVE "A" TO GR-DATE-FN-SW.
097200     MOVE WS-START-DATE TO GR-DATE-IN-1.
097300     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
097400          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
097500          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
097600     IF GR-DATE-OUT <= WS-END-DATE
097700         ADD 1 TO GR-CD-CNT
097800         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT).
097900 240-EXIT.
098000     EXIT.
098100
098200* 260 - WIDEN A THIN PRIMARY-DATE TIME GRID (REQ SC-0461) BY
098300* ADDING THE CALENDAR DAY BEFORE AND THE DAY AFTER THE PRIMARY
098400* DATE, EACH CLAMPED TO THE SCHEDULING HORIZON.
098500 260-WIDEN-DATES.
098600     MOVE "A" TO GR-DATE-FN-SW.
098700     MOVE GR-CD-DATE(1) TO GR-DATE-IN-1.
098800     MOVE -1 TO GR-DAYS-OFFSET.
098900     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
099000          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
099100          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
099200     IF GR-DATE-OUT >= WS-START-DATE AND GR-CD-CNT < 3
099300         ADD 1 TO GR-CD-CNT
099400         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT).
099500     MOVE "A" TO GR-DATE-FN-SW.
099600     MOVE GR-CD-DATE(1) TO GR-DATE-IN-1.
099700     MOVE +1 TO GR-DAYS-OFFSET.
099800     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
099900          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
100000          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
100100     IF GR-DATE-OUT <= WS-END-DATE AND GR-CD-CNT < 3
100200         ADD 1 TO GR-CD-CNT
100300         MOVE GR-DATE-OUT TO GR-CD-DATE(GR-CD-CNT).
100400 260-EXIT.
100500     EXIT.
100600
100700* 270 - TRY EVERY CANDIDATE DATE (VARYING GR-DATE-IX, ACTIVE FOR
100800* THE WHOLE OF THIS PARAGRAPH AND EVERYTHING IT CALLS).
100900 270-TRY-EACH-DATE.
101000     MOVE GR-CD-DATE(GR-DATE-IX) TO GR-CUR-CAND-DATE.
101100     MOVE "W" TO GR-DATE-FN-SW.
101200     MOVE GR-CUR-CAND-DATE TO GR-DATE-IN-1.
101300     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
101400          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
101500          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
101600     MOVE GR-WEEKDAY-OUT TO GR-CUR-CAND-WEEKDAY.
101700     PERFORM 300-GEN-CANDIDATE-TIMES THRU 300-EXIT.
101800     PERFORM 400-TRY-CANDIDATE THRU 400-EXIT
101900         VARYING GR-TIME-IX FROM 1 BY 1
102000             UNTIL GR-TIME-IX > GR-CT-CNT.
102100 270-EXIT.
102200     EXIT.
102300
102400* 300-330 - CANDIDATE-TIME GRID FOR THE CURRENT CANDIDATE DATE -
102500* SAME GRID HPSGRDY BUILDS.  WINDOWED ACTIVITIES TRY EVERY :00/:30
102600* MARK INSIDE THEIR WINDOW THAT LEAVES ROOM FOR THE FULL DURATION,
102700* OTHERS GET THE OPEN 0600-2000 GRID (30 SLOTS).
102800 300-GEN-CANDIDATE-TIMES.
102900     MOVE ZERO TO GR-CT-CNT.
103000     IF GR-ACT-HAS-WINDOW(GR-ACT-IX)
103100         PERFORM 310-GEN-WINDOWED-TIMES THRU 310-EXIT
103200     ELSE
103300         PERFORM 320-GEN-OPEN-TIMES THRU 320-EXIT.
103400 300-EXIT.
103500     EXIT.
103600
103700 310-GEN-WINDOWED-TIMES.
103800     MOVE GR-ACT-WINDOW-START(GR-ACT-IX) TO GR-TIME-CAND.
103900     PERFORM 330-HHMM-TO-MIN THRU 330-EXIT.
104000     MOVE GR-MIN-OF-DAY TO GR-WIN-START-MIN.
104100     MOVE GR-ACT-WINDOW-END(GR-ACT-IX) TO GR-TIME-CAND.
104200     PERFORM 330-HHMM-TO-MIN THRU 330-EXIT.
104300     MOVE GR-MIN-OF-DAY TO GR-WIN-END-MIN.
104400     COMPUTE GR-WIN-START-HH =
104500         GR-ACT-WINDOW-START(GR-ACT-IX) / 100.
104600     COMPUTE GR-WIN-END-HH   = GR-ACT-WINDOW-END(GR-ACT-IX) / 100.
104700     PERFORM 312-WINDOWED-HOUR THRU 312-EXIT
104800         VARYING GR-HH-WORK FROM GR-WIN-START-HH BY 1
104900         UNTIL GR-HH-WORK > GR-WIN-END-HH.
105000 310-EXIT.
105100     EXIT.
105200
105300 312-WINDOWED-HOUR.
105400     COMPUTE GR-TIME-CAND = GR-HH-WORK * 100.
105500     PERFORM 314-CHECK-WINDOWED-SLOT THRU 314-EXIT.
105600     COMPUTE GR-TIME-CAND = (GR-HH-WORK * 100) + 30.
105700     PERFORM 314-CHECK-WINDOWED-SLOT THRU 314-EXIT.
105800 312-EXIT.
105900     EXIT.
106000
106100 314-CHECK-WINDOWED-SLOT.
106200     PERFORM 330-HHMM-TO-MIN THRU 330-EXIT.
106300     COMPUTE GR-CAND-END-MIN =
106400         GR-MIN-OF-DAY + GR-ACT-DURATION-MIN(GR-ACT-IX).
106500     IF GR-MIN-OF-DAY >= GR-WIN-START-MIN
106600             AND GR-CAND-END-MIN <= GR-WIN-END-MIN
106700             AND GR-CT-CNT < 30
106800         ADD 1 TO GR-CT-CNT
106900         MOVE GR-TIME-CAND TO GR-CT-ENTRY(GR-CT-CNT).
107000 314-EXIT.
107100     EXIT.
107200
107300 320-GEN-OPEN-TIMES.
107400     PERFORM 322-OPEN-HOUR THRU 322-EXIT
107500         VARYING GR-HH-WORK FROM 6 BY 1 UNTIL GR-HH-WORK > 20.
107600 320-EXIT.
107700     EXIT.
107800
107900 322-OPEN-HOUR.
108000     IF GR-CT-CNT < 30
108100         COMPUTE GR-TIME-CAND = GR-HH-WORK * 100
108200         ADD 1 TO GR-CT-CNT
108300         MOVE GR-TIME-CAND TO GR-CT-ENTRY(GR-CT-CNT).
108400     IF GR-CT-CNT < 30
108500         COMPUTE GR-TIME-CAND = (GR-HH-WORK * 100) + 30
108600         ADD 1 TO GR-CT-CNT
108700         MOVE GR-TIME-CAND TO GR-CT-ENTRY(GR-CT-CNT).
108800 322-EXIT.
108900     EXIT.
109000
109100 330-HHMM-TO-MIN.
109200* CONVERTS GR-TIME-CAND (HHMM) TO GR-MIN-OF-DAY - SHARED HELPER,
109300* NO INTRINSIC FUNCTION NEEDED FOR THE HH/MM SPLIT.
109400     COMPUTE GR-HH-WORK = GR-TIME-CAND / 100.
109500     COMPUTE GR-MM-WORK = GR-TIME-CAND - (GR-HH-WORK * 100).
109600     COMPUTE GR-MIN-OF-DAY = (GR-HH-WORK * 60) + GR-MM-WORK.
109700 330-EXIT.
109800     EXIT.
109900
110000* 400-404 - SCREEN ONE CANDIDATE DATE/TIME THROUGH HPSCONS, SCORE
110100* SURVIVORS THROUGH HPSSCOR, AND KEEP THE BEST SCORE SEEN SO FAR
110200* FOR THIS OCCURRENCE (TIES KEEP THE FIRST ONE GENERATED).  IN
110300* ROUND 1 ONLY, A CANDIDATE DATE ALREADY AT ITS PRIORITYS DAILY
110400* QUOTA IS REJECTED BEFORE HPSCONS IS EVEN CALLED.
110500 400-TRY-CANDIDATE.
110600     IF GR-QUOTA-CHECK-ON
110700         PERFORM 406-FIND-QUOTA-DAY THRU 406-EXIT
110800         IF GR-QUOT-IX = ZERO
110900             GO TO 400-EXIT
111000         END-IF
111100         MOVE GR-ACT-PRIORITY(GR-ACT-IX) TO GR-PRI-IX
111200         IF GR-QUOT-USED(GR-QUOT-IX, GR-PRI-IX) >=
111300            GR-QUOTA-LIMIT(GR-PRI-IX)
111400             GO TO 400-EXIT
111500         END-IF
111600     END-IF.
111700     MOVE GR-CT-ENTRY(GR-TIME-IX) TO GR-CC-START-TIME.
111800     MOVE GR-CUR-CAND-DATE        TO GR-CC-DATE.
111900     MOVE GR-ACT-DURATION-MIN(GR-ACT-IX) TO GR-CC-DURATION.
112000     MOVE GR-CUR-CAND-WEEKDAY     TO GR-CC-WEEKDAY.
112100     MOVE GR-ACT-ID(GR-ACT-IX)          TO GR-CA-ACT-ID.
112200     MOVE GR-ACT-WINDOW-FLAG(GR-ACT-IX) TO GR-CA-WINDOW-FLAG.
112300     MOVE GR-ACT-WINDOW-START(GR-ACT-IX) TO GR-CA-WINDOW-START.
112400     MOVE GR-ACT-WINDOW-END(GR-ACT-IX)  TO GR-CA-WINDOW-END.
112500     MOVE GR-ACT-SPECIALIST-ID(GR-ACT-IX) TO GR-CA-SPECIALIST-ID.
112600     MOVE GR-ACT-EQUIP-CNT(GR-ACT-IX)   TO GR-CA-EQUIP-CNT.
112700     PERFORM 402-COPY-EQUIP-FOR-CONS THRU 402-EXIT
112800         VARYING GR-SUB-IX FROM 1 BY 1 UNTIL GR-SUB-IX > 3.
112900     MOVE GR-ACT-REMOTE-CAPABLE(GR-ACT-IX)
113000         TO GR-CA-REMOTE-CAPABLE.
113100     ADD 1 TO GR-ACT-ATTEMPT-CNT(GR-ACT-IX).
113200     CALL "HPSCONS" USING GR-CONS-CANDIDATE, GR-CONS-ACTIVITY,
113300          GR-SPECIALIST-TABLE, GR-EQUIPMENT-TABLE,
113400          GR-TRAVEL-TABLE, GR-BOOKED-TABLE, GR-CONS-RESULT.
113500     IF GR-CR-FAILED
113600         MOVE GR-CR-VIOLATION-TYPE
113700             TO GR-ACT-LAST-VIOL-TYPE(GR-ACT-IX)
113800         MOVE GR-CR-REASON TO GR-ACT-LAST-VIOL-RSN(GR-ACT-IX)
113900         GO TO 400-EXIT.
114000     MOVE GR-ACT-ID(GR-ACT-IX)     TO GR-SC-ACTIVITY-ID.
114100     MOVE GR-CUR-CAND-DATE         TO GR-SC-DATE.
114200     MOVE GR-CT-ENTRY(GR-TIME-IX)  TO GR-SC-START-TIME.
114300     MOVE GR-ACT-DURATION-MIN(GR-ACT-IX) TO GR-SC-DURATION.
114400     MOVE GR-CUR-CAND-WEEKDAY      TO GR-SC-WEEKDAY.
114500     MOVE GR-ACT-WINDOW-FLAG(GR-ACT-IX) TO GR-SA-WINDOW-FLAG.
114600     MOVE GR-ACT-WINDOW-START(GR-ACT-IX) TO GR-SA-WINDOW-START.
114700     MOVE GR-ACT-WINDOW-END(GR-ACT-IX)  TO GR-SA-WINDOW-END.
114800     MOVE GR-ACT-PREF-DAY-CNT(GR-ACT-IX) TO GR-SA-PREF-DAY-CNT.
114900     PERFORM 404-COPY-PREFDAY-FOR-SCOR THRU 404-EXIT
115000         VARYING GR-SUB-IX FROM 1 BY 1 UNTIL GR-SUB-IX > 7.
115100     CALL "HPSSCOR" USING GR-SCOR-CANDIDATE, GR-SCOR-ACTIVITY,
115200          GR-SCOR-BOOKED-TABLE, GR-ACT-HIST-CNT(GR-ACT-IX),
115300          GR-SCOR-RESULT.
115400     IF NOT GR-BEST-WAS-FOUND OR GR-SR-TOTAL-SCORE > GR-BEST-SCORE
115500         MOVE "Y" TO GR-BEST-FOUND-SW
115600         MOVE GR-SR-TOTAL-SCORE TO GR-BEST-SCORE
115700         MOVE GR-CUR-CAND-DATE TO GR-BEST-DATE
115800         MOVE GR-CT-ENTRY(GR-TIME-IX) TO GR-BEST-TIME
115900         MOVE GR-CUR-CAND-WEEKDAY TO GR-BEST-WEEKDAY.
116000 400-EXIT.
116100     EXIT.
116200
116300 402-COPY-EQUIP-FOR-CONS.
116400     MOVE GR-ACT-EQUIP-TBL(GR-ACT-IX,GR-SUB-IX)
116500         TO GR-CA-EQUIP-TBL(GR-SUB-IX).
116600 402-EXIT.
116700     EXIT.
116800
116900 404-COPY-PREFDAY-FOR-SCOR.
117000     MOVE GR-ACT-PREF-DAY-TBL(GR-ACT-IX,GR-SUB-IX)
117100         TO GR-SA-PREF-DAY-TBL(GR-SUB-IX).
117200 404-EXIT.
117300     EXIT.
117400
117500* 406 - LOCATE GR-CUR-CAND-DATES ENTRY IN THE QUOTA-DAY TABLE.
117600* THE TABLE WAS BUILT ONE ENTRY PER HORIZON DAY IN CALENDAR
117700* ORDER SO THE DAY OFFSET DOUBLES AS THE SUBSCRIPT - NO SEARCH
117800* VERB IS NEEDED, JUST THE SAME HPSDATE "D" (DAYS-BETWEEN) CALL
117900* HPSSCOR USES FOR ITS OWN DATE ARITHMETIC.
118000 406-FIND-QUOTA-DAY.
118100     MOVE "B" TO GR-DATE-FN-SW.
118200     MOVE WS-START-DATE TO GR-DATE-IN-1.
118300     MOVE GR-CUR-CAND-DATE TO GR-DATE-IN-2.
118400     CALL "HPSDATE" USING GR-DATE-FN-SW, GR-DATE-IN-1,
118500          GR-DATE-IN-2, GR-DAYS-OFFSET, GR-DATE-OUT,
118600          GR-WEEKDAY-OUT, GR-DAYS-BETWEEN-OUT.
118700     IF GR-DAYS-BETWEEN-OUT < 0 OR GR-DAYS-BETWEEN-OUT >= 366
118800         MOVE ZERO TO GR-QUOT-IX
118900     ELSE
119000         COMPUTE GR-QUOT-IX = GR-DAYS-BETWEEN-OUT + 1.
119100 406-EXIT.
119200     EXIT.
119300
119400* 450-452 - BOOK THE BEST CANDIDATE FOUND FOR THIS OCCURRENCE INTO
119500* BOTH BOOKED-SLOT TABLES, AND ROLL THE ACTIVITYS OWN COUNTERS
119600* AND WEEKDAY-HISTORY TABLE FORWARD - SAME AS HPSGRDYS 450-452.
119700 450-BOOK-BEST.
119800     ADD 1 TO GR-BKD-CNT.
119900     MOVE GR-ACT-ID(GR-ACT-IX)
120000         TO GR-BKD-ACTIVITY-ID(GR-BKD-CNT).
120100     MOVE GR-BEST-DATE     TO GR-BKD-DATE(GR-BKD-CNT).
120200     MOVE GR-BEST-TIME     TO GR-BKD-START-TIME(GR-BKD-CNT).
120300     MOVE GR-ACT-DURATION-MIN(GR-ACT-IX)
120400         TO GR-BKD-DURATION(GR-BKD-CNT).
120500     MOVE GR-ACT-SPECIALIST-ID(GR-ACT-IX)
120600         TO GR-BKD-SPECIALIST-ID(GR-BKD-CNT).
120700     MOVE GR-ACT-EQUIP-CNT(GR-ACT-IX)
120800         TO GR-BKD-EQUIP-CNT(GR-BKD-CNT).
120900     PERFORM 452-COPY-EQUIP-FOR-BOOKED THRU 452-EXIT
121000         VARYING GR-SUB-IX FROM 1 BY 1 UNTIL GR-SUB-IX > 3.
121100     ADD 1 TO GR-SBK-CNT.
121200     MOVE GR-ACT-ID(GR-ACT-IX)
121300         TO GR-SBK-ACTIVITY-ID(GR-SBK-CNT).
121400     MOVE GR-BEST-DATE     TO GR-SBK-DATE(GR-SBK-CNT).
121500     MOVE GR-BEST-TIME     TO GR-SBK-START-TIME(GR-SBK-CNT).
121600     MOVE GR-ACT-DURATION-MIN(GR-ACT-IX)
121700         TO GR-SBK-DURATION(GR-SBK-CNT).
121800     ADD 1 TO GR-ACT-SCHEDULED-CNT(GR-ACT-IX).
121900     ADD 1 TO GR-ACT-HIST-CNT(GR-ACT-IX).
122000     MOVE GR-BEST-WEEKDAY TO
122100         GR-ACT-HIST-WEEKDAY(GR-ACT-IX,
122200         GR-ACT-HIST-CNT(GR-ACT-IX)).
122300 450-EXIT.
122400     EXIT.
122500
122600 452-COPY-EQUIP-FOR-BOOKED.
122700     MOVE GR-ACT-EQUIP-TBL(GR-ACT-IX,GR-SUB-IX)
122800         TO GR-BKD-EQUIP-TBL(GR-BKD-CNT,GR-SUB-IX).
122900 452-EXIT.
123000     EXIT.
123100
123200* 460 - ROLL THE NEWLY-BOOKED SLOT INTO THE WINNING DATES QUOTA
123300* COUNT SO THE NEXT ACTIVITY TRIED AGAINST THIS DAY SEES THE
123400* UPDATED LOAD (REQ SC-0461).  GR-BEST-DATE MAY BE THE DAY BEFORE
123500* OR AFTER THE PRIMARY DATE WHEN 260-WIDEN-DATES FIRED, SO THE
123600* QUOTA DAY IS RELOCATED OFF GR-BEST-DATE, NOT GR-CUR-CAND-DATE.
123700 460-UPDATE-QUOTA.
123800     MOVE GR-BEST-DATE TO GR-CUR-CAND-DATE.
123900     PERFORM 406-FIND-QUOTA-DAY THRU 406-EXIT.
124000     IF GR-QUOT-IX NOT = ZERO
124100         MOVE GR-ACT-PRIORITY(GR-ACT-IX) TO GR-PRI-IX
124200         ADD 1 TO GR-QUOT-USED(GR-QUOT-IX, GR-PRI-IX).
124300 460-EXIT.
124400     EXIT.
124500
124600* 500-522 - ROUND 2 (REQ SC-0461 REV 2).  ANY ACTIVITY STILL SHORT
124700* OF ITS REQUIRED OCCURRENCE COUNT AFTER ROUND 1 IS GIVEN ONE
124800* MORE TRY PER MISSING OCCURRENCE, PRIORITY ORDER (TIES TO THE
124900* ACTIVITY WITH MORE OCCURRENCES STILL MISSING), WITH NO QUOTA
125000* CHECK AT ALL - THE SAME CANDIDATE-DATE, CANDIDATE-TIME,
125100* SCREENING AND BOOKING PARAGRAPHS ARE REUSED.
125200 500-ROUND-2.
125300     MOVE "500-ROUND-2" TO PARA-NAME.
125400     SET GR-SKIP-QUOTA TO TRUE.
125500     PERFORM 505-BUILD-MISSING-LIST THRU 505-EXIT.
125600     PERFORM 520-PROCESS-ACTIVITY-R2 THRU 520-EXIT
125700         VARYING GR-SUB-IX FROM 1 BY 1
125800         UNTIL GR-SUB-IX > GR-R2-CNT.
125900 500-EXIT.
126000     EXIT.
126100
126200 505-BUILD-MISSING-LIST.
126300     MOVE ZERO TO GR-R2-CNT.
126400     PERFORM 506-CHECK-ACTIVITY-MISSING THRU 506-EXIT
126500         VARYING GR-ACT-IX FROM 1 BY 1
126600         UNTIL GR-ACT-IX > GR-ACT-CNT.
126700     IF GR-R2-CNT > 1
126800         MOVE "Y" TO GR-SWAP-SW
126900         PERFORM 510-R2-SORT-PASS THRU 510-EXIT
127000             UNTIL NOT GR-SWAP-MADE.
127100 505-EXIT.
127200     EXIT.
127300
127400 506-CHECK-ACTIVITY-MISSING.
127500     IF GR-ACT-SCHEDULED-CNT(GR-ACT-IX) <
127600        GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
127700         ADD 1 TO GR-R2-CNT
127800         MOVE GR-ACT-IX TO GR-R2-TBL(GR-R2-CNT).
127900 506-EXIT.
128000     EXIT.
128100
128200 510-R2-SORT-PASS.
128300     MOVE "N" TO GR-SWAP-SW.
128400     PERFORM 512-R2-COMPARE THRU 512-EXIT
128500         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > GR-R2-CNT - 1.
128600 510-EXIT.
128700     EXIT.
128800
128900* 512 - PRIORITY ASCENDING, TIES BROKEN BY MISSING-COUNT
129000* DESCENDING (REQ SC-0461 REV 2) SO THE ACTIVITY FARTHEST BEHIND
129100* ITS REQUIRED COUNT GETS FIRST CRACK AT THE OPEN SLOTS.
129200 512-R2-COMPARE.
129300     COMPUTE GR-IX2    = GR-IX + 1.
129400     COMPUTE GR-ACT-IX  = GR-R2-TBL(GR-IX).
129500     COMPUTE GR-ACT-IX2 = GR-R2-TBL(GR-IX2).
129600     COMPUTE GR-MISS-1 = GR-ACT-REQUIRED-OCCUR(GR-ACT-IX) -
129700         GR-ACT-SCHEDULED-CNT(GR-ACT-IX).
129800     COMPUTE GR-MISS-2 = GR-ACT-REQUIRED-OCCUR(GR-ACT-IX2) -
129900         GR-ACT-SCHEDULED-CNT(GR-ACT-IX2).
130000     MOVE GR-ACT-PRIORITY(GR-ACT-IX)  TO GR-PRI-1.
130100     MOVE GR-ACT-PRIORITY(GR-ACT-IX2) TO GR-PRI-2.
130200     IF GR-PRI-1 > GR-PRI-2
130300         PERFORM 514-R2-SWAP THRU 514-EXIT
130400     ELSE
130500         IF GR-PRI-1 = GR-PRI-2 AND GR-MISS-1 < GR-MISS-2
130600             PERFORM 514-R2-SWAP THRU 514-EXIT
130700         END-IF
130800     END-IF.
130900 512-EXIT.
131000     EXIT.
131100
131200 514-R2-SWAP.
131300     MOVE GR-R2-TBL(GR-IX)  TO GR-R2-SWAP.
131400     MOVE GR-R2-TBL(GR-IX2) TO GR-R2-TBL(GR-IX).
131500     MOVE GR-R2-SWAP        TO GR-R2-TBL(GR-IX2).
131600     MOVE "Y" TO GR-SWAP-SW.
131700 514-EXIT.
131800     EXIT.
131900
132000* 520 - RETRY ONE ACTIVITY UNTIL IT REACHES ITS REQUIRED COUNT OR
132100* A FULL SWEEP OF CANDIDATE DATES TURNS UP NOTHING - SAME
132200* UNTIL-NO-PROGRESS SHAPE AS HPSGRDYS 520-BACKFILL-ACTIVITY.
132300 520-PROCESS-ACTIVITY-R2.
132400     COMPUTE GR-ACT-IX = GR-R2-TBL(GR-SUB-IX).
132500     MOVE "N" TO GR-DONE-SW.
132600     PERFORM 522-PROCESS-OCCURRENCE-R2 THRU 522-EXIT
132700         UNTIL GR-ALL-DONE OR
132800               GR-ACT-SCHEDULED-CNT(GR-ACT-IX) >=
132900               GR-ACT-REQUIRED-OCCUR(GR-ACT-IX).
133000 520-EXIT.
133100     EXIT.
133200
133300 522-PROCESS-OCCURRENCE-R2.
133400     MOVE GR-ACT-SCHEDULED-CNT(GR-ACT-IX) TO GR-OCC-IX.
133500     PERFORM 200-GEN-CANDIDATE-DATES THRU 200-EXIT.
133600     IF GR-CD-CNT > 0
133700         MOVE GR-CD-DATE(1) TO GR-CUR-CAND-DATE
133800         PERFORM 300-GEN-CANDIDATE-TIMES THRU 300-EXIT
133900         IF GR-CT-CNT < 3
134000             PERFORM 260-WIDEN-DATES THRU 260-EXIT
134100         END-IF
134200     END-IF.
134300     MOVE "N" TO GR-BEST-FOUND-SW.
134400     PERFORM 270-TRY-EACH-DATE THRU 270-EXIT
134500         VARYING GR-DATE-IX FROM 1 BY 1
134600         UNTIL GR-DATE-IX > GR-CD-CNT.
134700     IF GR-BEST-WAS-FOUND
134800         PERFORM 450-BOOK-BEST THRU 450-EXIT
134900         ADD 1 TO GR-ROUND2-BOOKED
135000     ELSE
135100         MOVE "Y" TO GR-DONE-SW
135200     END-IF.
135300 522-EXIT.
135400     EXIT.
135500
135600* 800-842 - OUTPUT PHASE.  EVERY BOOKED SLOT IN GR-BOOKED-TABLE IS
135700* WRITTEN TO SCHD2WRK AS A SLOT-RECORD, THEN ANY ACTIVITY THAT
135800* NEVER REACHED ITS REQUIRED OCCURRENCE COUNT IS WRITTEN TO
135900* FAIL2WRK, PRIORITY ORDER, FOR THE OPS DESK TO WORK THE NEXT
136000* MORNING - SAME SHAPE HPSGRDY WRITES.
136100 800-WRITE-SCHEDULE.
136200     MOVE "800-WRITE-SCHEDULE" TO PARA-NAME.
136300     PERFORM 802-WRITE-ONE-SLOT THRU 802-EXIT
136400         VARYING GR-BKD-IX FROM 1 BY 1
136500             UNTIL GR-BKD-IX > GR-BKD-CNT.
136600 800-EXIT.
136700     EXIT.
136800
136900 802-WRITE-ONE-SLOT.
137000     MOVE SPACES TO SLOT-RECORD.
137100     MOVE GR-BKD-ACTIVITY-ID(GR-BKD-IX)    TO SLT-ACTIVITY-ID.
137200     MOVE GR-BKD-DATE(GR-BKD-IX)           TO SLT-DATE.
137300     MOVE GR-BKD-START-TIME(GR-BKD-IX)     TO SLT-START-TIME.
137400     MOVE GR-BKD-DURATION(GR-BKD-IX)       TO SLT-DURATION-MIN.
137500     MOVE GR-BKD-SPECIALIST-ID(GR-BKD-IX)  TO SLT-SPECIALIST-ID.
137600     MOVE GR-BKD-EQUIP-CNT(GR-BKD-IX)      TO SLT-EQUIP-CNT.
137700     PERFORM 804-COPY-EQUIP-FOR-SLOT THRU 804-EXIT
137800         VARYING GR-SUB-IX FROM 1 BY 1
137900         UNTIL GR-SUB-IX > GR-BKD-EQUIP-CNT(GR-BKD-IX).
138000     WRITE SCHEDULE-FILE-REC FROM SLOT-RECORD.
138100 802-EXIT.
138200     EXIT.
138300
138400 804-COPY-EQUIP-FOR-SLOT.
138500     MOVE GR-BKD-EQUIP-TBL(GR-BKD-IX, GR-SUB-IX)
138600         TO SLT-EQUIP-ID(GR-SUB-IX).
138700 804-EXIT.
138800     EXIT.
138900
139000 810-BUILD-FAILURE-LIST.
139100     MOVE "810-BUILD-FAILURE-LIST" TO PARA-NAME.
139200     MOVE ZERO TO GR-FAIL-CNT.
139300     PERFORM 812-CHECK-ACTIVITY-SHORT THRU 812-EXIT
139400         VARYING GR-ACT-IX FROM 1 BY 1
139500         UNTIL GR-ACT-IX > GR-ACT-CNT.
139600 810-EXIT.
139700     EXIT.
139800
139900 812-CHECK-ACTIVITY-SHORT.
140000     IF GR-ACT-SCHEDULED-CNT(GR-ACT-IX) <
140100        GR-ACT-REQUIRED-OCCUR(GR-ACT-IX)
140200         ADD 1 TO GR-FAIL-CNT
140300         MOVE GR-ACT-IX TO GR-FAIL-TBL(GR-FAIL-CNT).
140400 812-EXIT.
140500     EXIT.
140600
140700 830-SORT-FAILURES.
140800     MOVE "830-SORT-FAILURES" TO PARA-NAME.
140900     IF GR-FAIL-CNT > 1
141000         MOVE "Y" TO GR-SWAP-SW
141100         PERFORM 832-FAILSORT-PASS THRU 832-EXIT
141200             UNTIL NOT GR-SWAP-MADE.
141300 830-EXIT.
141400     EXIT.
141500
141600 832-FAILSORT-PASS.
141700     MOVE "N" TO GR-SWAP-SW.
141800     PERFORM 834-FAILSORT-COMPARE THRU 834-EXIT
141900         VARYING GR-IX FROM 1 BY 1 UNTIL GR-IX > GR-FAIL-CNT - 1.
142000 832-EXIT.
142100     EXIT.
142200
142300 834-FAILSORT-COMPARE.
142400     COMPUTE GR-IX2 = GR-IX + 1.
142500     COMPUTE GR-ACT-IX  = GR-FAIL-TBL(GR-IX).
142600     COMPUTE GR-ACT-IX2 = GR-FAIL-TBL(GR-IX2).
142700     IF GR-ACT-PRIORITY(GR-ACT-IX) > GR-ACT-PRIORITY(GR-ACT-IX2)
142800         MOVE GR-FAIL-TBL(GR-IX)  TO GR-FAIL-SWAP
142900         MOVE GR-FAIL-TBL(GR-IX2) TO GR-FAIL-TBL(GR-IX)
143000         MOVE GR-FAIL-SWAP        TO GR-FAIL-TBL(GR-IX2)
143100         MOVE "Y" TO GR-SWAP-SW.
143200 834-EXIT.
143300     EXIT.
143400
143500 840-WRITE-FAILURES.
143600     MOVE "840-WRITE-FAILURES" TO PARA-NAME.
143700     PERFORM 842-WRITE-ONE-FAILURE THRU 842-EXIT
143800         VARYING GR-SUB-IX FROM 1 BY 1
143900             UNTIL GR-SUB-IX > GR-FAIL-CNT.
144000 840-EXIT.
144100     EXIT.
144200
144300 842-WRITE-ONE-FAILURE.
144400     COMPUTE GR-ACT-IX = GR-FAIL-TBL(GR-SUB-IX).
144500     MOVE SPACES TO FAILURE-RECORD.
144600     MOVE GR-ACT-ID(GR-ACT-IX)              TO FLR-ACTIVITY-ID.
144700     MOVE GR-ACT-NAME(GR-ACT-IX)            TO FLR-ACTIVITY-NAME.
144800     MOVE "B"                              TO FLR-TYPE.
144900     MOVE GR-ACT-PRIORITY(GR-ACT-IX)        TO FLR-PRIORITY.
145000     MOVE GR-ACT-ATTEMPT-CNT(GR-ACT-IX)     TO FLR-ATTEMPTS.
145100     MOVE GR-ACT-LAST-VIOL-TYPE(GR-ACT-IX)  TO FLR-VIOLATION-TYPE.
145200     MOVE GR-ACT-LAST-VIOL-RSN(GR-ACT-IX)   TO FLR-REASON.
145300     WRITE FAILURES-FILE-REC FROM FAILURE-RECORD.
145400 842-EXIT.
145500     EXIT.
145600
145700* 860 - RUNCTL HAND-OFF RECORD (REQ SC-0461).  CARRIES THE ROUND
145800* 1 / ROUND 2 BOOKING COUNTS AND THE TABLE LOAD COUNTS FORWARD TO
145900* HPSMETR SO THE METRICS STEP DOES NOT HAVE TO RE-DERIVE THEM,
146000* WITH RCL-RUN-ID SET TO "B" SO HPSMETR KNOWS WHICH SCHEDULER
146100* WROTE THIS RUN (REQ SC-0488).
146200 860-WRITE-RUNCTL.
146300     MOVE "860-WRITE-RUNCTL" TO PARA-NAME.
146400     MOVE SPACES TO WS-RUNCTL-RECORD.
146500     SET RCL-RUN-BALANCED TO TRUE.
146600     MOVE GR-ROUND1-BOOKED TO RCL-PHASE1-BOOKED.
146700     MOVE GR-ROUND2-BOOKED TO RCL-PHASE2-BOOKED.
146800     MOVE GR-ACT-CNT      TO RCL-ACT-LOADED.
146900     MOVE GR-SPC-CNT      TO RCL-SPC-LOADED.
147000     MOVE GR-EQP-CNT      TO RCL-EQP-LOADED.
147100     MOVE GR-TRV-CNT      TO RCL-TRV-LOADED.
147200     WRITE RUNCTL-FILE-REC FROM WS-RUNCTL-RECORD.
147300 860-EXIT.
147400     EXIT.
147500
147600 999-CLEANUP.
147700     MOVE "999-CLEANUP" TO PARA-NAME.
147800     PERFORM 800-WRITE-SCHEDULE THRU 800-EXIT.
147900     PERFORM 810-BUILD-FAILURE-LIST THRU 810-EXIT.
148000     PERFORM 830-SORT-FAILURES THRU 830-EXIT.
148100     PERFORM 840-WRITE-FAILURES THRU 840-EXIT.
148200     PERFORM 860-WRITE-RUNCTL THRU 860-EXIT.
148300     CLOSE CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
148400           EQUIPMENT-FILE TRAVEL-FILE SCHEDULE-FILE
148500           FAILURES-FILE RUNCTL-FILE SYSOUT-FILE.
148600     DISPLAY "HPSBAL - ACTIVITIES LOADED . . . " GR-ACT-CNT.
148700     DISPLAY "HPSBAL - ROUND 1 SLOTS BOOKED . " GR-ROUND1-BOOKED.
148800     DISPLAY "HPSBAL - ROUND 2 SLOTS BOOKED . " GR-ROUND2-BOOKED.
148900     DISPLAY "HPSBAL - ACTIVITIES STILL SHORT . " GR-FAIL-CNT.
149000     DISPLAY "******** NORMAL END OF JOB HPSBAL ********".
149100 999-EXIT.
149200     EXIT.
149300
149400 1000-ABEND-RTN.
149500     MOVE PARA-NAME TO WS-DUMP-PARA.
149600     WRITE SYSOUT-REC FROM WS-DUMP-LINE.
149700     CLOSE CONTROL-FILE ACTIVITIES-FILE SPECIALISTS-FILE
149800           EQUIPMENT-FILE TRAVEL-FILE SCHEDULE-FILE
149900           FAILURES-FILE RUNCTL-FILE SYSOUT-FILE.
150000     DISPLAY "*** ABNORMAL END OF JOB - HPSBAL ***" UPON CONSOLE.
150100     MOVE +16 TO RETURN-CODE.
150200     GOBACK.
150300
